000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  AGGENG.
000120 AUTHOR. RAMON M CASTRO.
000130 INSTALLATION. COBOL DEV CENTER - WASTE MGMT PROJECT.
000140 DATE-WRITTEN. 12/05/87.
000150 DATE-COMPILED. 12/05/87.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          VISUALIZATION AGGREGATION ENGINE.  ONE RUN IS ONE
000220*          REQPARM HEADER CARD (GROUPING, UNIT, DATE RANGE,
000230*          PERCENT-OF-TOTAL SWITCH) PLUS ONE TO FIVE SERIES
000240*          CARDS (SOURCE TABLE + FIELD NUMBER + SERIES NAME).
000250*          EACH SERIES IS READ FROM ITS OWN R1-R5 FILE, GROUPED
000260*          BY THE REQUESTED X-AXIS KEY, UNIT-CONVERTED, AND
000270*          PRINTED TO RPT4.  WHEN THE PERCENT SWITCH IS ON, A
000280*          SECOND SET OF LINES SHOWS EACH SERIES' SHARE OF THE
000290*          CROSS-SERIES TOTAL AT EACH LABEL.
000300*
000310******************************************************************
000320*CHANGE LOG.
000330* 12/05/87 RMC -     INITIAL VERSION FOR WASTE MGMT CONVERSION.
000340* 01/09/88 TGH - .01 ONLY-MONTH GROUPING COLLAPSED ACROSS YEARS
000350*                    PER DEPT REQUEST - TICKET 4437.
000360* 04/21/89 RMC - .02 ZERO-DENOMINATOR PERCENT GUARD - TICKET 4452.
000370* 08/14/90 TGH - .03 420-PULL-FIELD-VALUE TREATED THE ALL-NINES
000380*                    NO-DATA SENTINEL ON A GENWASTE/BIOWASTE QTY
000390*                    CELL AS A REAL (HUGE) AMOUNT INSTEAD OF
000400*                    EXCLUDING IT - U4 SCOPE RULE NOW CHECKS FOR
000410*                    THE SENTINEL BEFORE THE ZERO TEST.
000420* 03/12/92 RMC - .04 RECOMPILED UNDER THE RELEASE 3 COBOL
000430*                    COMPILER - NO LOGIC CHANGE.
000440* 07/19/93 TGH - .05 WIDENED THE SERIES LABEL FIELD BY FOUR
000450*                    BYTES - A LONG DEPARTMENT NAME WAS BEING
000460*                    TRUNCATED ON RPT4 - TICKET 4761.
000470* 11/30/98 DJP - .06 Y2K REMEDIATION - DATE RANGE FIELDS ON THE
000480*                    REQPARM HEADER CARD ARE FULL 4-DIGIT YEARS
000490*                    ALREADY - CERTIFIED Y2K COMPLIANT PER MEMO
000500*                    DP-98-114.
000510* 01/14/00 RMC - .07 DUMP THE RAW SERIES CARD IMAGE TO SYSOUT ON
000520*                    AN INVALID SOURCE-TABLE CODE - MATCHES THE
000530*                    TRACE ADDED TO DPTRPT/DPTMTRX.
000540* 06/02/03 LMK - .08 RECONNECTED EACH RPT4 SERIES LINE TO
000550*                    FMTDISP - HAD ITS OWN LOCAL WS-VALUE-EDIT
000560*                    FIELD WITH NO "NO-DATA" MARKER AT ALL,
000570*                    UNLIKE DPTRPT AND DPTMTRX - WS-PERCENT-EDIT
000580*                    FOR THE SHARE-OF-TOTAL LINES IS UNCHANGED -
000590*                    TICKET 4471.
000600******************************************************************
000610
000620         INPUT FILE               -   REQPARM (HEADER + SERIES)
000630
000640         INPUT FILE               -   GENWASTE, BIOWASTE,
000650                                       DIALYSIS, PHARGLAS, RECYCLE
000660
000670         OUTPUT REPORT            -   RPTFILE (RPT4)
000680
000690         DUMP FILE                -   SYSOUT
000700
000710******************************************************************
000720 ENVIRONMENT DIVISION.
000730 CONFIGURATION SECTION.
000740 SOURCE-COMPUTER. IBM-390.
000750 OBJECT-COMPUTER. IBM-390.
000760 SPECIAL-NAMES.
000770     C01 IS NEXT-PAGE.
000780
000790 INPUT-OUTPUT SECTION.
000800 FILE-CONTROL.
000810     SELECT SYSOUT
000820         ASSIGN TO UT-S-SYSOUT
000830         ORGANIZATION IS SEQUENTIAL.
000840
000850     SELECT REQPARM
000860         ASSIGN TO UT-S-REQPARM
000870         ACCESS MODE IS SEQUENTIAL
000880         FILE STATUS IS QFCODE.
000890
000900     SELECT GENWASTE-FILE
000910         ASSIGN TO UT-S-GENWASTE
000920         ACCESS MODE IS SEQUENTIAL
000930         FILE STATUS IS G1CODE.
000940
000950     SELECT BIOWASTE-FILE
000960         ASSIGN TO UT-S-BIOWASTE
000970         ACCESS MODE IS SEQUENTIAL
000980         FILE STATUS IS G2CODE.
000990
001000     SELECT DIALYSIS-FILE
001010         ASSIGN TO UT-S-DIALYSIS
001020         ACCESS MODE IS SEQUENTIAL
001030         FILE STATUS IS G3CODE.
001040
001050     SELECT PHARGLAS-FILE
001060         ASSIGN TO UT-S-PHARGLAS
001070         ACCESS MODE IS SEQUENTIAL
001080         FILE STATUS IS G4CODE.
001090
001100     SELECT RECYCLE-FILE
001110         ASSIGN TO UT-S-RECYCLE
001120         ACCESS MODE IS SEQUENTIAL
001130         FILE STATUS IS G5CODE.
001140
001150     SELECT RPTFILE
001160         ASSIGN TO UT-S-RPTFILE
001170         ORGANIZATION IS LINE SEQUENTIAL
001180         FILE STATUS IS OFCODE.
001190
001200 DATA DIVISION.
001210 FILE SECTION.
001220 FD  SYSOUT
001230     RECORDING MODE IS F
001240     LABEL RECORDS ARE STANDARD
001250     RECORD CONTAINS 130 CHARACTERS
001260     BLOCK CONTAINS 0 RECORDS
001270     DATA RECORD IS SYSOUT-REC.
001280 01  SYSOUT-REC                  PIC X(130).
001290
001300 FD  REQPARM
001310     RECORDING MODE IS F
001320     LABEL RECORDS ARE STANDARD
001330     RECORD CONTAINS 40 CHARACTERS
001340     BLOCK CONTAINS 0 RECORDS
001350     DATA RECORD IS RQ-REQUEST-REC.
001360 01  RQ-REQUEST-REC.
001370     05  RQ-CARD-TYPE             PIC X(01).
001380         88  RQ-CARD-IS-HEADER        VALUE "H".
001390         88  RQ-CARD-IS-SERIES        VALUE "S".
001400     05  RQ-HEADER-BODY.
001410         10  RQ-GROUPING-SW       PIC X(02).
001420             88  RQ-GROUP-IS-YEAR         VALUE "YR".
001430             88  RQ-GROUP-IS-YEAR-SUM     VALUE "YS".
001440             88  RQ-GROUP-IS-YEAR-AVG     VALUE "YA".
001450             88  RQ-GROUP-IS-QUARTER      VALUE "QR".
001460             88  RQ-GROUP-IS-QUARTER-SUM  VALUE "QS".
001470             88  RQ-GROUP-IS-QUARTER-AVG  VALUE "QA".
001480             88  RQ-GROUP-IS-MONTH        VALUE "MO".
001490             88  RQ-GROUP-IS-ONLY-MONTH   VALUE "OM".
001500         10  RQ-UNIT-SW           PIC X(03).
001510             88  RQ-UNIT-IS-TON           VALUE "TON".
001520         10  RQ-PERCENT-SW        PIC X(01).
001530             88  RQ-PERCENT-MODE-ON       VALUE "Y".
001540         10  RQ-START-DATE        PIC X(07).
001550         10  RQ-END-DATE          PIC X(07).
001560         10  RQ-SERIES-COUNT      PIC 9(01).
001570         10  FILLER               PIC X(12).
001580     05  RQ-SERIES-BODY REDEFINES RQ-HEADER-BODY.
001590         10  RQ-TABLE-SW          PIC 9(01).
001600             88  RQ-TABLE-IS-GENWASTE     VALUE 1.
001610             88  RQ-TABLE-IS-BIOWASTE     VALUE 2.
001620             88  RQ-TABLE-IS-DIALYSIS     VALUE 3.
001630             88  RQ-TABLE-IS-PHARGLAS     VALUE 4.
001640             88  RQ-TABLE-IS-RECYCLE      VALUE 5.
001650         10  RQ-FIELD-SW          PIC 9(02).
001660         10  RQ-SERIES-NAME       PIC X(20).
001670         10  FILLER               PIC X(16).
001680
001690 FD  GENWASTE-FILE
001700     RECORDING MODE IS F
001710     LABEL RECORDS ARE STANDARD
001720     RECORD CONTAINS 161 CHARACTERS
001730     BLOCK CONTAINS 0 RECORDS
001740     DATA RECORD IS GW-GENWASTE-REC.
001750     COPY GENWASTE.
001760
001770 FD  BIOWASTE-FILE
001780     RECORDING MODE IS F
001790     LABEL RECORDS ARE STANDARD
001800     RECORD CONTAINS 40 CHARACTERS
001810     BLOCK CONTAINS 0 RECORDS
001820     DATA RECORD IS BW-BIOWASTE-REC.
001830     COPY BIOWASTE.
001840
001850 FD  DIALYSIS-FILE
001860     RECORDING MODE IS F
001870     LABEL RECORDS ARE STANDARD
001880     RECORD CONTAINS 38 CHARACTERS
001890     BLOCK CONTAINS 0 RECORDS
001900     DATA RECORD IS DY-DIALYSIS-REC.
001910     COPY DIALYSIS.
001920
001930 FD  PHARGLAS-FILE
001940     RECORDING MODE IS F
001950     LABEL RECORDS ARE STANDARD
001960     RECORD CONTAINS 28 CHARACTERS
001970     BLOCK CONTAINS 0 RECORDS
001980     DATA RECORD IS PG-PHARGLAS-REC.
001990     COPY PHARGLAS.
002000
002010 FD  RECYCLE-FILE
002020     RECORDING MODE IS F
002030     LABEL RECORDS ARE STANDARD
002040     RECORD CONTAINS 47 CHARACTERS
002050     BLOCK CONTAINS 0 RECORDS
002060     DATA RECORD IS RC-RECYCLE-REC.
002070     COPY RECYCLE.
002080
002090 FD  RPTFILE
002100     RECORDING MODE IS F
002110     RECORD CONTAINS 132 CHARACTERS
002120     DATA RECORD IS RPT-REC.
002130 01  RPT-REC                     PIC X(132).
002140
002150 WORKING-STORAGE SECTION.
002160
002170 01  FILE-STATUS-CODES.
002180     05  QFCODE                   PIC X(02).
002190     05  G1CODE                   PIC X(02).
002200         88  NO-MORE-GENWASTE         VALUE "10".
002210     05  G2CODE                   PIC X(02).
002220         88  NO-MORE-BIOWASTE         VALUE "10".
002230     05  G3CODE                   PIC X(02).
002240         88  NO-MORE-DIALYSIS         VALUE "10".
002250     05  G4CODE                   PIC X(02).
002260         88  NO-MORE-PHARGLAS         VALUE "10".
002270     05  G5CODE                   PIC X(02).
002280         88  NO-MORE-RECYCLE          VALUE "10".
002290     05  OFCODE                   PIC X(02).
002300
002310 01  PARA-NAME                    PIC X(30) VALUE SPACES.
002320 77  RETURN-CD                    PIC S9(04) COMP VALUE ZERO.
002330
002340****** NO-DATA SENTINEL FOR A BLANK R1/R2 AMOUNT CELL, PER THE
002350****** GENWASTE/BIOWASTE COPYBOOK CONVENTION - NEVER A REAL ZERO.
002360 77  WS-NO-DATA-SENTINEL          PIC S9(09)V99 VALUE 9999999.99.
002370
002380 01  FLAGS-AND-SWITCHES.
002390     05  SOURCE-EOF-SW            PIC X(01) VALUE "N".
002400         88  SOURCE-AT-EOF            VALUE "Y".
002410     05  ROW-USABLE-SW            PIC X(01) VALUE "N".
002420         88  ROW-IS-USABLE            VALUE "Y".
002430     05  GROUP-IS-AVG-SW          PIC X(01) VALUE "N".
002440         88  CURRENT-GROUP-IS-AVG     VALUE "Y".
002450
002460 01  COUNTERS-IDXS-AND-ACCUMULATORS.
002470     05  SERIES-SUB               PIC 9(01) COMP.
002480     05  LABEL-SUB                PIC 9(03) COMP.
002490     05  LABEL-COUNT              PIC 9(03) COMP VALUE ZERO.
002500     05  WS-WORK-YEAR             PIC 9(04) COMP.
002510     05  WS-WORK-MONTH            PIC 9(02) COMP.
002520     05  WS-WORK-QTR              PIC 9(01) COMP.
002530     05  WS-END-YEAR              PIC 9(04) COMP.
002540     05  WS-END-MONTH             PIC 9(02) COMP.
002550
002560****** WORK BREAKDOWN OF A 7-BYTE DATE VALUE.
002570 01  WS-DATE-BREAKDOWN.
002580     05  WS-DATE-YEAR-TEXT         PIC X(04).
002590     05  WS-DATE-YEAR-NUM REDEFINES WS-DATE-YEAR-TEXT
002600                                  PIC 9(04).
002610     05  WS-DATE-HYPHEN            PIC X(01).
002620     05  WS-DATE-MONTH-TEXT        PIC X(02).
002630     05  WS-DATE-MONTH-NUM REDEFINES WS-DATE-MONTH-TEXT
002640                                  PIC 9(02).
002650
002660 01  WS-CURRENT-DATE              PIC X(07).
002670 01  WS-CURRENT-VALUE             PIC S9(09)V99.
002680 01  WS-CONVERTED-VALUE           PIC S9(09)V99.
002690 01  WS-GROUP-LABEL               PIC X(07).
002700
002710****** PER-TABLE LOCAL FIELD TABLES - LETS 300-GROUP-KEY AND
002720****** 400-ACCUM-GROUP USE ONE RQ-FIELD-SW SUBSCRIPT REGARDLESS
002730****** OF WHICH R1-R5 LAYOUT IS ACTUALLY BEING READ.
002740 01  WS-DY-FIELD-TABLE.
002750     05  WS-DY-FIELD-ENTRY OCCURS 3 TIMES
002760                           PIC S9(09)V99.
002770 01  WS-PG-FIELD-TABLE.
002780     05  WS-PG-FIELD-ENTRY OCCURS 2 TIMES
002790                           PIC S9(09)V99.
002800 01  WS-RC-FIELD-TABLE.
002810     05  WS-RC-FIELD-ENTRY OCCURS 5 TIMES
002820                           PIC S9(09)V99.
002830
002840 01  SERIES-DEF-TABLE.
002850     05  SERIES-DEF-ENTRY OCCURS 5 TIMES.
002860         10  SD-TABLE-SW          PIC 9(01).
002870         10  SD-FIELD-SW          PIC 9(02).
002880         10  SD-SERIES-NAME       PIC X(20).
002890
002900 01  LABEL-TABLE.
002910     05  LABEL-ENTRY OCCURS 600 TIMES INDEXED BY LABEL-IDX.
002920         10  LABEL-TEXT           PIC X(07).
002930
002940 01  SERIES-VALUE-TABLE.
002950     05  SV-SERIES-ENTRY OCCURS 5 TIMES.
002960         10  SV-LABEL-ENTRY OCCURS 600 TIMES.
002970             15  SV-VALUE         PIC S9(09)V99 COMP-3.
002980             15  SV-COUNT         PIC 9(05)     COMP.
002990
003000 01  SERIES-PERCENT-TABLE.
003010     05  SP-SERIES-ENTRY OCCURS 5 TIMES.
003020         10  SP-LABEL-ENTRY OCCURS 600 TIMES
003030                            PIC S9(03)V99.
003040
003050 01  WS-LINKAGE-WORK.
003060     05  LW-AMOUNT-KG             PIC S9(09)V99.
003070     05  LW-UNIT-REQUEST          PIC X(03).
003080     05  LW-AMOUNT-OUT            PIC S9(09)V99.
003090
003100****** FMTDISP LINKAGE WORK AREA - GROUP TOTALS ARE EDITED BY THE
003110****** SAME SHARED ROUTINE RPT1/RPT2 USE (TICKET 4471).  THE
003120****** PERCENT-OF-TOTAL LINE IS NOT AN AMOUNT AND KEEPS ITS OWN
003130****** LOCAL EDIT FIELD.
003140 01  WS-FD-SOURCE-AMOUNT           PIC S9(09)V99.
003150 01  WS-FD-CURRENCY-SW             PIC X(01) VALUE "N".
003160 01  WS-FD-ZERO-AS-NA-SW           PIC X(01) VALUE "N".
003170 01  WS-FD-DISPLAY-TEXT            PIC X(15).
003180 01  WS-PERCENT-EDIT              PIC ZZ9.99.
003190
003200 LINKAGE SECTION.
003210
003220 PROCEDURE DIVISION.
003230     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
003240     PERFORM 100-MAINLINE THRU 100-EXIT.
003250     IF RQ-PERCENT-MODE-ON
003260         PERFORM 600-PERCENT-OF-TOTAL THRU 600-EXIT.
003270     PERFORM 700-WRITE-RPT4 THRU 700-EXIT.
003280     PERFORM 999-CLEANUP THRU 999-EXIT.
003290     MOVE +0 TO RETURN-CD.
003300     GOBACK.
003310
003320 000-HOUSEKEEPING.
003330     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
003340     DISPLAY "******** BEGIN JOB AGGENG ********".
003350     OPEN INPUT REQPARM.
003360     OPEN OUTPUT SYSOUT, RPTFILE.
003370     READ REQPARM INTO RQ-REQUEST-REC
003380         AT END
003390             MOVE "MISSING REQPARM HEADER CARD" TO SYSOUT-REC
003400             WRITE SYSOUT-REC
003410             DISPLAY "*** ABNORMAL END OF JOB - AGGENG ***"
003420             MOVE +12 TO RETURN-CD
003430             CLOSE REQPARM, SYSOUT, RPTFILE
003440             GOBACK
003450     END-READ.
003460     IF RQ-GROUP-IS-YEAR-AVG OR RQ-GROUP-IS-QUARTER-AVG
003470         SET CURRENT-GROUP-IS-AVG TO TRUE.
003480     MOVE 1 TO SERIES-SUB.
003490     PERFORM 010-READ-SERIES-CARD THRU 010-EXIT
003500             VARYING SERIES-SUB FROM 1 BY 1
003510             UNTIL SERIES-SUB > RQ-SERIES-COUNT.
003520     PERFORM 300-BUILD-LABEL-LIST THRU 300-EXIT.
003530     CLOSE REQPARM.
003540 000-EXIT.
003550     EXIT.
003560
003570 010-READ-SERIES-CARD.
003580     READ REQPARM INTO RQ-REQUEST-REC
003590         AT END
003600             MOVE "UNEXPECTED END OF SERIES CARDS" TO SYSOUT-REC
003610             WRITE SYSOUT-REC
003620             GO TO 010-EXIT
003630     END-READ.
003640     MOVE RQ-TABLE-SW     TO SD-TABLE-SW(SERIES-SUB).
003650     MOVE RQ-FIELD-SW     TO SD-FIELD-SW(SERIES-SUB).
003660     MOVE RQ-SERIES-NAME  TO SD-SERIES-NAME(SERIES-SUB).
003670 010-EXIT.
003680     EXIT.
003690
003700****** BUILDS THE CHRONOLOGICAL LABEL LIST FROM RQ-START-DATE
003710****** THRU RQ-END-DATE FOR THE REQUESTED GROUPING - EVEN WHEN
003720****** A PERIOD ENDS UP WITH NO DATA IT STILL GETS A COLUMN.
003730 300-BUILD-LABEL-LIST.
003740     MOVE "300-BUILD-LABEL-LIST" TO PARA-NAME.
003750     MOVE RQ-START-DATE TO WS-DATE-BREAKDOWN.
003760     MOVE WS-DATE-YEAR-NUM  TO WS-WORK-YEAR.
003770     MOVE WS-DATE-MONTH-NUM TO WS-WORK-MONTH.
003780     MOVE RQ-END-DATE   TO WS-DATE-BREAKDOWN.
003790     MOVE WS-DATE-YEAR-NUM  TO WS-END-YEAR.
003800     MOVE WS-DATE-MONTH-NUM TO WS-END-MONTH.
003810
003820     IF RQ-GROUP-IS-ONLY-MONTH
003830         PERFORM 310-BUILD-ONLY-MONTH-LABELS THRU 310-EXIT
003840     ELSE
003850         PERFORM 320-BUILD-ONE-PERIOD-LABEL THRU 320-EXIT
003860                 UNTIL (WS-WORK-YEAR = WS-END-YEAR
003870                         AND WS-WORK-MONTH > WS-END-MONTH)
003880                    OR WS-WORK-YEAR > WS-END-YEAR.
003890 300-EXIT.
003900     EXIT.
003910
003920 310-BUILD-ONLY-MONTH-LABELS.
003930     MOVE ZERO TO WS-WORK-MONTH.
003940     PERFORM 315-ADD-ONE-MONTH-LABEL THRU 315-EXIT
003950             VARYING WS-WORK-MONTH FROM 1 BY 1 UNTIL
003960             WS-WORK-MONTH > 12.
003970 310-EXIT.
003980     EXIT.
003990
004000 315-ADD-ONE-MONTH-LABEL.
004010     ADD +1 TO LABEL-COUNT.
004020     MOVE SPACES TO LABEL-TEXT(LABEL-COUNT).
004030     MOVE WS-WORK-MONTH TO LABEL-TEXT(LABEL-COUNT)(1:2).
004040 315-EXIT.
004050     EXIT.
004060
004070****** ONE ITERATION ADDS THE LABEL FOR THE CURRENT
004080****** WS-WORK-YEAR/WS-WORK-MONTH, THEN ADVANCES BY ONE
004090****** GROUPING PERIOD (YEAR, QUARTER OR MONTH).
004100 320-BUILD-ONE-PERIOD-LABEL.
004110     ADD +1 TO LABEL-COUNT.
004120     MOVE SPACES TO LABEL-TEXT(LABEL-COUNT).
004130     IF RQ-GROUP-IS-YEAR OR RQ-GROUP-IS-YEAR-SUM
004140         OR RQ-GROUP-IS-YEAR-AVG
004150         MOVE WS-WORK-YEAR TO LABEL-TEXT(LABEL-COUNT)(1:4)
004160         ADD +1 TO WS-WORK-YEAR
004170     ELSE
004180         IF RQ-GROUP-IS-QUARTER OR RQ-GROUP-IS-QUARTER-SUM
004190             OR RQ-GROUP-IS-QUARTER-AVG
004200             COMPUTE WS-WORK-QTR =
004210                     ((WS-WORK-MONTH - 1) / 3) + 1
004220             MOVE WS-WORK-YEAR TO LABEL-TEXT(LABEL-COUNT)(1:4)
004230             MOVE "-Q"          TO LABEL-TEXT(LABEL-COUNT)(5:2)
004240             MOVE WS-WORK-QTR   TO LABEL-TEXT(LABEL-COUNT)(7:1)
004250             ADD +3 TO WS-WORK-MONTH
004260         ELSE
004270             MOVE WS-WORK-YEAR  TO WS-DATE-YEAR-NUM
004280             MOVE "-"           TO WS-DATE-HYPHEN
004290             MOVE WS-WORK-MONTH TO WS-DATE-MONTH-NUM
004300             MOVE WS-DATE-BREAKDOWN TO LABEL-TEXT(LABEL-COUNT)
004310             ADD +1 TO WS-WORK-MONTH
004320         END-IF
004330         IF WS-WORK-MONTH > 12
004340             SUBTRACT 12 FROM WS-WORK-MONTH
004350             ADD +1 TO WS-WORK-YEAR
004360         END-IF
004370     END-IF.
004380 320-EXIT.
004390     EXIT.
004400
004410 100-MAINLINE.
004420     MOVE "100-MAINLINE" TO PARA-NAME.
004430     PERFORM 150-PROCESS-ONE-SERIES THRU 150-EXIT
004440             VARYING SERIES-SUB FROM 1 BY 1
004450             UNTIL SERIES-SUB > RQ-SERIES-COUNT.
004460 100-EXIT.
004470     EXIT.
004480
004490 150-PROCESS-ONE-SERIES.
004500     MOVE "150-PROCESS-ONE-SERIES" TO PARA-NAME.
004510     MOVE "N" TO SOURCE-EOF-SW.
004520     PERFORM 160-OPEN-SOURCE THRU 160-EXIT.
004530     PERFORM 400-READ-AND-ACCUM THRU 400-EXIT
004540             UNTIL SOURCE-AT-EOF.
004550     PERFORM 170-CLOSE-SOURCE THRU 170-EXIT.
004560     IF CURRENT-GROUP-IS-AVG
004570         PERFORM 180-DIVIDE-BY-COUNT THRU 180-EXIT
004580                 VARYING LABEL-SUB FROM 1 BY 1
004590                 UNTIL LABEL-SUB > LABEL-COUNT.
004600 150-EXIT.
004610     EXIT.
004620
004630 160-OPEN-SOURCE.
004640     EVALUATE SD-TABLE-SW(SERIES-SUB)
004650         WHEN 1 OPEN INPUT GENWASTE-FILE
004660         WHEN 2 OPEN INPUT BIOWASTE-FILE
004670         WHEN 3 OPEN INPUT DIALYSIS-FILE
004680         WHEN 4 OPEN INPUT PHARGLAS-FILE
004690         WHEN 5 OPEN INPUT RECYCLE-FILE
004700     END-EVALUATE.
004710 160-EXIT.
004720     EXIT.
004730
004740 170-CLOSE-SOURCE.
004750     EVALUATE SD-TABLE-SW(SERIES-SUB)
004760         WHEN 1 CLOSE GENWASTE-FILE
004770         WHEN 2 CLOSE BIOWASTE-FILE
004780         WHEN 3 CLOSE DIALYSIS-FILE
004790         WHEN 4 CLOSE PHARGLAS-FILE
004800         WHEN 5 CLOSE RECYCLE-FILE
004810     END-EVALUATE.
004820 170-EXIT.
004830     EXIT.
004840
004850 180-DIVIDE-BY-COUNT.
004860     IF SV-COUNT(SERIES-SUB, LABEL-SUB) NOT = ZERO
004870         COMPUTE SV-VALUE(SERIES-SUB, LABEL-SUB) ROUNDED =
004880                 SV-VALUE(SERIES-SUB, LABEL-SUB) /
004890                 SV-COUNT(SERIES-SUB, LABEL-SUB).
004900 180-EXIT.
004910     EXIT.
004920
004930 400-READ-AND-ACCUM.
004940     PERFORM 410-READ-SOURCE THRU 410-EXIT.
004950     IF SOURCE-AT-EOF
004960         GO TO 400-EXIT.
004970     IF WS-CURRENT-DATE < RQ-START-DATE
004980         OR WS-CURRENT-DATE > RQ-END-DATE
004990         GO TO 400-EXIT.
005000     PERFORM 420-PULL-FIELD-VALUE THRU 420-EXIT.
005010     IF NOT ROW-IS-USABLE
005020         GO TO 400-EXIT.
005030     PERFORM 500-GROUP-KEY THRU 500-EXIT.
005040     PERFORM 450-UNIT-CONVERT THRU 450-EXIT.
005050     PERFORM 460-STORE-VALUE THRU 460-EXIT.
005060 400-EXIT.
005070     EXIT.
005080
005090 410-READ-SOURCE.
005100     MOVE "N" TO SOURCE-EOF-SW.
005110     EVALUATE SD-TABLE-SW(SERIES-SUB)
005120         WHEN 1
005130             READ GENWASTE-FILE
005140                 AT END SET SOURCE-AT-EOF TO TRUE
005150             END-READ
005160             IF NOT SOURCE-AT-EOF MOVE GW-DATE TO WS-CURRENT-DATE
005170         WHEN 2
005180             READ BIOWASTE-FILE
005190                 AT END SET SOURCE-AT-EOF TO TRUE
005200             END-READ
005210             IF NOT SOURCE-AT-EOF MOVE BW-DATE TO WS-CURRENT-DATE
005220         WHEN 3
005230             READ DIALYSIS-FILE
005240                 AT END SET SOURCE-AT-EOF TO TRUE
005250             END-READ
005260             IF NOT SOURCE-AT-EOF MOVE DY-DATE TO WS-CURRENT-DATE
005270         WHEN 4
005280             READ PHARGLAS-FILE
005290                 AT END SET SOURCE-AT-EOF TO TRUE
005300             END-READ
005310             IF NOT SOURCE-AT-EOF MOVE PG-DATE TO WS-CURRENT-DATE
005320         WHEN 5
005330             READ RECYCLE-FILE
005340                 AT END SET SOURCE-AT-EOF TO TRUE
005350             END-READ
005360             IF NOT SOURCE-AT-EOF MOVE RC-DATE TO WS-CURRENT-DATE
005370     END-EVALUATE.
005380 410-EXIT.
005390     EXIT.
005400
005410****** PULLS THE ONE REQUESTED FIELD OUT OF WHICHEVER R1-R5
005420****** LAYOUT IS CURRENTLY OPEN, REJECTING NULL/ZERO VALUES
005430****** PER THE U4 SCOPE RULE.
005440 420-PULL-FIELD-VALUE.
005450     MOVE "N" TO ROW-USABLE-SW.
005460     EVALUATE SD-TABLE-SW(SERIES-SUB)
005470         WHEN 1
005480             MOVE GW-QTY-ENTRY(SD-FIELD-SW(SERIES-SUB)) TO
005490                  WS-CURRENT-VALUE
005500         WHEN 2
005510             MOVE BW-AMT-ENTRY(SD-FIELD-SW(SERIES-SUB)) TO
005520                  WS-CURRENT-VALUE
005530         WHEN 3
005540             MOVE DY-BUCKET-KG  TO WS-DY-FIELD-ENTRY(1)
005550             MOVE DY-SOFTBAG-KG TO WS-DY-FIELD-ENTRY(2)
005560             MOVE DY-COST       TO WS-DY-FIELD-ENTRY(3)
005570             MOVE WS-DY-FIELD-ENTRY(SD-FIELD-SW(SERIES-SUB))
005580                  TO WS-CURRENT-VALUE
005590         WHEN 4
005600             MOVE PG-PRODUCED-KG TO WS-PG-FIELD-ENTRY(1)
005610             MOVE PG-COST        TO WS-PG-FIELD-ENTRY(2)
005620             MOVE WS-PG-FIELD-ENTRY(SD-FIELD-SW(SERIES-SUB))
005630                  TO WS-CURRENT-VALUE
005640         WHEN 5
005650             MOVE RC-PAPER-KG   TO WS-RC-FIELD-ENTRY(1)
005660             MOVE RC-CAN-KG     TO WS-RC-FIELD-ENTRY(2)
005670             MOVE RC-PLASTIC-KG TO WS-RC-FIELD-ENTRY(3)
005680             MOVE RC-GLASS-KG   TO WS-RC-FIELD-ENTRY(4)
005690             MOVE RC-REVENUE    TO WS-RC-FIELD-ENTRY(5)
005700             MOVE WS-RC-FIELD-ENTRY(SD-FIELD-SW(SERIES-SUB))
005710                  TO WS-CURRENT-VALUE
005720     END-EVALUATE.
005730     IF (SD-TABLE-SW(SERIES-SUB) = 1 OR SD-TABLE-SW(SERIES-SUB) = 2)
005740         AND WS-CURRENT-VALUE = WS-NO-DATA-SENTINEL
005750             GO TO 420-EXIT.
005760     IF WS-CURRENT-VALUE NOT = ZERO
005770         SET ROW-IS-USABLE TO TRUE.
005780 420-EXIT.
005790     EXIT.
005800
005810 500-GROUP-KEY.
005820     MOVE "500-GROUP-KEY" TO PARA-NAME.
005830     MOVE WS-CURRENT-DATE TO WS-DATE-BREAKDOWN.
005840     MOVE SPACES TO WS-GROUP-LABEL.
005850     IF RQ-GROUP-IS-ONLY-MONTH
005860         MOVE WS-DATE-MONTH-TEXT TO WS-GROUP-LABEL(1:2)
005870     ELSE
005880         IF RQ-GROUP-IS-YEAR OR RQ-GROUP-IS-YEAR-SUM
005890             OR RQ-GROUP-IS-YEAR-AVG
005900             MOVE WS-DATE-YEAR-TEXT TO WS-GROUP-LABEL(1:4)
005910         ELSE
005920             IF RQ-GROUP-IS-QUARTER OR RQ-GROUP-IS-QUARTER-SUM
005930                 OR RQ-GROUP-IS-QUARTER-AVG
005940                 COMPUTE WS-WORK-QTR =
005950                         ((WS-DATE-MONTH-NUM - 1) / 3) + 1
005960                 MOVE WS-DATE-YEAR-TEXT TO WS-GROUP-LABEL(1:4)
005970                 MOVE "-Q" TO WS-GROUP-LABEL(5:2)
005980                 MOVE WS-WORK-QTR TO WS-GROUP-LABEL(7:1)
005990             ELSE
006000                 MOVE WS-CURRENT-DATE TO WS-GROUP-LABEL
006010             END-IF
006020         END-IF
006030     END-IF.
006040     SET LABEL-IDX TO 1.
006050     SEARCH LABEL-ENTRY
006060         AT END
006070             MOVE ZERO TO LABEL-SUB
006080         WHEN LABEL-TEXT(LABEL-IDX) = WS-GROUP-LABEL
006090             SET LABEL-SUB TO LABEL-IDX.
006100 500-EXIT.
006110     EXIT.
006120
006130 450-UNIT-CONVERT.
006140     MOVE "450-UNIT-CONVERT" TO PARA-NAME.
006150     MOVE WS-CURRENT-VALUE   TO LW-AMOUNT-KG.
006160     MOVE RQ-UNIT-SW         TO LW-UNIT-REQUEST.
006170     CALL "UNITCONV" USING LW-AMOUNT-KG, LW-UNIT-REQUEST,
006180                           LW-AMOUNT-OUT.
006190     MOVE LW-AMOUNT-OUT TO WS-CONVERTED-VALUE.
006200 450-EXIT.
006210     EXIT.
006220
006230 460-STORE-VALUE.
006240     IF LABEL-SUB NOT = ZERO
006250         ADD WS-CONVERTED-VALUE TO
006260             SV-VALUE(SERIES-SUB, LABEL-SUB)
006270         ADD +1 TO SV-COUNT(SERIES-SUB, LABEL-SUB).
006280 460-EXIT.
006290     EXIT.
006300
006310****** PER-LABEL SHARE OF THE CROSS-SERIES TOTAL AT THAT LABEL -
006320****** ZERO WHEN THE DENOMINATOR IS ZERO (TICKET 4452).
006330 600-PERCENT-OF-TOTAL.
006340     MOVE "600-PERCENT-OF-TOTAL" TO PARA-NAME.
006350     MOVE 1 TO LABEL-SUB.
006360     PERFORM 610-PERCENT-ONE-LABEL THRU 610-EXIT
006370             VARYING LABEL-SUB FROM 1 BY 1
006380             UNTIL LABEL-SUB > LABEL-COUNT.
006390 600-EXIT.
006400     EXIT.
006410
006420 610-PERCENT-ONE-LABEL.
006430     MOVE ZERO TO WS-CONVERTED-VALUE.
006440     MOVE 1 TO SERIES-SUB.
006450     PERFORM 620-SUM-ONE-SERIES THRU 620-EXIT
006460             VARYING SERIES-SUB FROM 1 BY 1
006470             UNTIL SERIES-SUB > RQ-SERIES-COUNT.
006480     MOVE 1 TO SERIES-SUB.
006490     PERFORM 630-COMPUTE-ONE-PERCENT THRU 630-EXIT
006500             VARYING SERIES-SUB FROM 1 BY 1
006510             UNTIL SERIES-SUB > RQ-SERIES-COUNT.
006520 610-EXIT.
006530     EXIT.
006540
006550 620-SUM-ONE-SERIES.
006560     ADD SV-VALUE(SERIES-SUB, LABEL-SUB) TO WS-CONVERTED-VALUE.
006570 620-EXIT.
006580     EXIT.
006590
006600 630-COMPUTE-ONE-PERCENT.
006610     IF WS-CONVERTED-VALUE = ZERO
006620         MOVE ZERO TO SP-LABEL-ENTRY(SERIES-SUB, LABEL-SUB)
006630     ELSE
006640         COMPUTE SP-LABEL-ENTRY(SERIES-SUB, LABEL-SUB) ROUNDED =
006650                 SV-VALUE(SERIES-SUB, LABEL-SUB) /
006660                 WS-CONVERTED-VALUE * 100.
006670 630-EXIT.
006680     EXIT.
006690
006700 700-WRITE-RPT4.
006710     MOVE "700-WRITE-RPT4" TO PARA-NAME.
006720     MOVE 1 TO SERIES-SUB.
006730     PERFORM 710-WRITE-ONE-SERIES THRU 710-EXIT
006740             VARYING SERIES-SUB FROM 1 BY 1
006750             UNTIL SERIES-SUB > RQ-SERIES-COUNT.
006760 700-EXIT.
006770     EXIT.
006780
006790 710-WRITE-ONE-SERIES.
006800     MOVE SPACES TO RPT-REC.
006810     STRING "SERIES: " DELIMITED BY SIZE
006820            SD-SERIES-NAME(SERIES-SUB) DELIMITED BY SIZE
006830            INTO RPT-REC.
006840     WRITE RPT-REC.
006850     MOVE 1 TO LABEL-SUB.
006860     PERFORM 720-WRITE-ONE-LABEL THRU 720-EXIT
006870             VARYING LABEL-SUB FROM 1 BY 1
006880             UNTIL LABEL-SUB > LABEL-COUNT.
006890     MOVE SPACES TO RPT-REC.
006900     STRING "TRAILER - SERIES " DELIMITED BY SIZE
006910            SD-SERIES-NAME(SERIES-SUB) DELIMITED BY SIZE
006920            "  UNIT " DELIMITED BY SIZE
006930            RQ-UNIT-SW DELIMITED BY SIZE
006940            INTO RPT-REC.
006950     WRITE RPT-REC.
006960 710-EXIT.
006970     EXIT.
006980
006990 720-WRITE-ONE-LABEL.
007000     MOVE SV-VALUE(SERIES-SUB, LABEL-SUB) TO WS-FD-SOURCE-AMOUNT.
007010     CALL "FMTDISP" USING WS-FD-SOURCE-AMOUNT, WS-FD-CURRENCY-SW,
007020                           WS-FD-ZERO-AS-NA-SW, WS-FD-DISPLAY-TEXT.
007030     MOVE SPACES TO RPT-REC.
007040     STRING LABEL-TEXT(LABEL-SUB) DELIMITED BY SIZE
007050            "  " DELIMITED BY SIZE
007060            WS-FD-DISPLAY-TEXT DELIMITED BY SIZE
007070            INTO RPT-REC.
007080     WRITE RPT-REC.
007090     IF RQ-PERCENT-MODE-ON
007100         MOVE SP-LABEL-ENTRY(SERIES-SUB, LABEL-SUB) TO
007110              WS-PERCENT-EDIT
007120         MOVE SPACES TO RPT-REC
007130         STRING "     PCT OF TOTAL " DELIMITED BY SIZE
007140                WS-PERCENT-EDIT DELIMITED BY SIZE
007150                INTO RPT-REC
007160         WRITE RPT-REC.
007170 720-EXIT.
007180     EXIT.
007190
007200 999-CLEANUP.
007210     MOVE "999-CLEANUP" TO PARA-NAME.
007220     CLOSE SYSOUT, RPTFILE.
007230     DISPLAY "******** NORMAL END OF JOB AGGENG ********".
007240 999-EXIT.
007250     EXIT.
