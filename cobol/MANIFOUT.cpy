000100******************************************************************
000110*                                                                *
000120*   MANIFOUT  -  NORMALIZED MANIFEST RECORD - OUTPUT OF MANIMPRT *
000130*                                                                *
000140*   UNIQUENESS . (MO-MANIFEST-NUMBER, MO-PROCESS-CODE,           *
000150*                 MO-WASTE-CODE)                                 *
000160*   MO-DECLARATION-CODE = MANIFEST# || "-" || ENT-CODE ||        *
000170*                         "-" || DECLARE-DATE(CCYYMMDD)          *
000180*                                                                *
000190******************************************************************
000200* 11/19/25 TGH - CREATED FOR WASTE MGMT CONVERSION PROJECT.      *
000210******************************************************************
000220 01  MO-MANIFOUT-REC.
000230     05  MO-MANIFEST-NUMBER      PIC X(20).
000240     05  MO-PROCESS-CODE         PIC X(10).
000250     05  MO-WASTE-CODE           PIC X(10).
000260     05  MO-ENTERPRISE-CODE      PIC X(10).
000270     05  MO-DECLARATION-CODE     PIC X(40).
000280     05  MO-DECLARED-WEIGHT      PIC S9(07)V99.
000290     05  MO-TRANSPORTER-CODE     PIC X(10).
000300     05  MO-VEHICLE-NUMBER       PIC X(10).
000310     05  MO-MANIFEST-TYPE        PIC X(01).
000320         88  MO-TYPE-DISPOSAL        VALUE "D".
000330         88  MO-TYPE-REUSE           VALUE "R".
000340     05  MO-FACILITY-CODE        PIC X(10).
000350     05  MO-VISIBLE-FLAG         PIC X(01).
000360         88  MO-IS-VISIBLE           VALUE "Y".
000370     05  FILLER                  PIC X(15).
