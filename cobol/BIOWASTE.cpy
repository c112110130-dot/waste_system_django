000100******************************************************************
000110*                                                                *
000120*   BIOWASTE  -  BIOMEDICAL (RED-BAG/YELLOW-BAG) WASTE           *
000130*                PRODUCTION RECORD - ONE ROW PER MONTH           *
000140*                                                                *
000150*   KEY .......... BW-DATE (YYYY-MM, 7 BYTES)                    *
000160*   NO-DATA VALUE . ALL NINES (9999999.99) ON A QTY FIELD        *
000170*   BW-TOTAL IS SYSTEM-DERIVED = RED-BAG + YELLOW-BAG, NULL AS 0 *
000180*                                                                *
000190******************************************************************
000200* 11/14/25 TGH - CREATED FOR WASTE MGMT CONVERSION PROJECT.      *
000210* 12/02/25 RMC - BW-AMT-TABLE REDEFINES ADDED, MATCHES GENWASTE  *
000220*                CONVENTION SO WPIMPORT SHARES ONE TOTAL PARA.   *
000230* 02/25/26 TGH - DOCUMENTED THE ALL-NINES NO-DATA SENTINEL, PER  *
000240*                THE GENWASTE CONVENTION - WPIMPORT NOW WRITES   *
000250*                IT INSTEAD OF ZERO FOR A BLANK AMOUNT CELL.     *
000260******************************************************************
000270 01  BW-BIOWASTE-REC.
000280     05  BW-DATE                 PIC X(07).
000290     05  BW-AMT-FIELDS.
000300         10  BW-RED-BAG          PIC S9(07)V99.
000310         10  BW-YELLOW-BAG       PIC S9(07)V99.
000320     05  BW-AMT-TABLE REDEFINES BW-AMT-FIELDS.
000330         10  BW-AMT-ENTRY        PIC S9(07)V99 OCCURS 2 TIMES.
000340     05  BW-TOTAL                PIC S9(09)V99.
000350     05  FILLER                  PIC X(10).
