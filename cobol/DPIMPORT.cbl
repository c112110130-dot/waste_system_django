000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  DPIMPORT.
000120 AUTHOR. TERESA G HOLT.
000130 INSTALLATION. COBOL DEV CENTER - WASTE MGMT PROJECT.
000140 DATE-WRITTEN. 11/24/87.
000150 DATE-COMPILED. 11/24/87.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          THIS PROGRAM VALIDATES AND BATCH-IMPORTS A MONTH'S
000220*          WORTH OF DEPARTMENT-LEVEL WASTE-PRODUCTION CELLS INTO
000230*          DEPTRECS, ONE TARGET WASTE TYPE PER RUN.  A LEADING
000240*          CONTROL RECORD CARRIES THE TARGET WASTE-TYPE ID AND
000250*          THE OVERRIDE FLAG (SAME CONVENTION AS WPIMPORT).  EACH
000260*          DATA ROW CARRIES ONE MONTH AND ONE AMOUNT CELL PER
000270*          ACTIVE DEPARTMENT, IN DEPTMAST DISPLAY ORDER.  A ROW
000280*          IS ALL-OR-NOTHING - IF ANY DEPARTMENT CELL ON THE ROW
000290*          FAILS EDIT OR CONFLICTS WITH AN EXISTING DEPTRECS ROW,
000300*          THE WHOLE MONTH ROW IS REJECTED ACROSS EVERY
000310*          DEPARTMENT (TICKET 4421).  A BLANK CELL IS SIMPLY
000320*          SKIPPED - IT IS NOT AN EDIT FAILURE.
000330*
000340******************************************************************
000350*CHANGE LOG.
000360* 11/24/87 TGH -     INITIAL VERSION FOR WASTE MGMT CONVERSION.
000370* 11/29/87 TGH - .01 DEPTMAST/WTYPMAST LOOKUP TABLES ADDED -
000380*                    REJECTS ROWS CITING AN UNKNOWN DEPT OR TYPE.
000390* 12/06/87 RMC - .02 ROW-LEVEL ATOMICITY (350-CONFLICT-SCAN-ROW)
000400*                    REPLACES CELL-BY-CELL COMMIT - TICKET 4421.
000410* 12/29/87 RMC - .03 GUARD AGAINST 10,000-ROW CEILING (WS09044).
000420* 01/14/88 TGH - .04 CONFLICT OVERRIDE NOW GATED ON THE UPSI-0
000430*                    RUN SWITCH - OPERATOR MUST ARM OVERRIDE FOR
000440*                    THE JOB BEFORE A CONFLICTING ROW WILL POST.
000450* 02/18/88 RMC - .05 850-LOAD-EXISTING-KEYS ACTUALLY PRE-SCANS
000460*                    DEPTRECS NOW - WAS A STUB, SO THE ROW
000470*                    CONFLICT CHECK NEVER FIRED (WS09044 CLOSED).
000480* 03/05/88 RMC - .06 IMPORTIN-REC WAS ONE ROW PER MONTH/DEPT WITH
000490*                    A WASTE-TYPE CELL PER ROW, SO A CONFLICT ON
000500*                    ONE DEPARTMENT COULD NEVER VOID ANOTHER
000510*                    DEPARTMENT'S CELLS IN THE SAME MONTH.
000520*                    RECORD REBUILT AS ONE ROW PER MONTH WITH A
000530*                    CELL PER ACTIVE DEPARTMENT (DISPLAY ORDER);
000540*                    ATOMICITY NOW SPANS THE WHOLE MONTH.  TARGET
000550*                    WASTE TYPE MOVED TO A LEADING CONTROL RECORD.
000560*                    BLANK CELLS NO LONGER FAIL THE ROW - THEY
000570*                    ARE SKIPPED, MATCHING WPIMPORT'S SENTINEL
000580*                    PATTERN (TICKET 4468).
000590* 06/14/90 DJP - .07 RECOMPILED UNDER THE RELEASE 3 COBOL
000600*                    COMPILER - NO LOGIC CHANGE.
000610* 10/21/92 TGH - .08 WS09044 ROW CEILING RAISED FROM 10,000 TO
000620*                    20,000 - MATCHES THE WPIMPORT CHANGE OF
000630*                    THE SAME TICKET.
000640* 04/09/94 RMC - .09 OVERRIDE OF A CONFLICTING ROW COULD LEAVE
000650*                    A PARTIAL SET OF DEPARTMENT CELLS POSTED IF
000660*                    THE DELETE FAILED MID-ROW - REORDERED TO
000670*                    DELETE ALL TARGET CELLS BEFORE ANY INSERT -
000680*                    TICKET 4929.
000690* 11/30/98 DJP - .10 Y2K REMEDIATION - DATE KEYS ARE FULL
000700*                    4-DIGIT CENTURY/YEAR ALREADY - CERTIFIED
000710*                    Y2K COMPLIANT PER MEMO DP-98-114.
000720* 01/14/00 TGH - .11 RPT3 AUDIT LINE FOR A REJECTED ROW NOW
000730*                    SHOWS EVERY DEPARTMENT CELL ON THE ROW, NOT
000740*                    JUST THE FAILING ONE - OPERATORS COULDN'T
000750*                    TELL WHICH CELLS WERE VOIDED BY ATOMICITY.
000760* 06/02/03 LMK - .12 TRACE THE CONTROL RECORD'S TARGET WASTE
000770*                    TYPE ALONGSIDE ANY ABEND FROM 1000-ABEND-
000780*                    RTN - MATCHES THE TRACE ADDED TO WPIMPORT.
000790******************************************************************
000800
000810         INPUT FILE              -   IMPORTIN
000820
000830         MASTER FILES            -   DEPTMAST, WTYPMAST (LOADED)
000840
000850         OUTPUT FILE             -   DEPTRECS
000860
000870         AUDIT REPORT            -   RPTFILE (RPT3)
000880
000890         DUMP FILE               -   SYSOUT
000900
000910******************************************************************
000920 ENVIRONMENT DIVISION.
000930 CONFIGURATION SECTION.
000940 SOURCE-COMPUTER. IBM-390.
000950 OBJECT-COMPUTER. IBM-390.
000960 SPECIAL-NAMES.
000970     C01 IS NEXT-PAGE
000980     UPSI-0 IS WS-OVERRIDE-SWITCH
000990         ON STATUS IS OVERRIDE-REQUESTED
001000         OFF STATUS IS OVERRIDE-NOT-REQUESTED.
001010
001020 INPUT-OUTPUT SECTION.
001030 FILE-CONTROL.
001040     SELECT SYSOUT
001050         ASSIGN TO UT-S-SYSOUT
001060         ORGANIZATION IS SEQUENTIAL.
001070
001080     SELECT IMPORTIN
001090         ASSIGN TO UT-S-IMPORTIN
001100         ACCESS MODE IS SEQUENTIAL
001110         FILE STATUS IS IFCODE.
001120
001130     SELECT DEPTMAST-FILE
001140         ASSIGN TO UT-S-DEPTMAST
001150         ACCESS MODE IS SEQUENTIAL
001160         FILE STATUS IS MFCODE.
001170
001180     SELECT WTYPMAST-FILE
001190         ASSIGN TO UT-S-WTYPMAST
001200         ACCESS MODE IS SEQUENTIAL
001210         FILE STATUS IS TFCODE.
001220
001230     SELECT DEPTRECS-FILE
001240         ASSIGN TO UT-S-DEPTRECS
001250         ORGANIZATION IS SEQUENTIAL
001260         ACCESS MODE IS SEQUENTIAL
001270         FILE STATUS IS DFCODE.
001280
001290     SELECT RPTFILE
001300         ASSIGN TO UT-S-RPTFILE
001310         ORGANIZATION IS LINE SEQUENTIAL
001320         FILE STATUS IS OFCODE.
001330
001340 DATA DIVISION.
001350 FILE SECTION.
001360 FD  SYSOUT
001370     RECORDING MODE IS F
001380     LABEL RECORDS ARE STANDARD
001390     RECORD CONTAINS 130 CHARACTERS
001400     BLOCK CONTAINS 0 RECORDS
001410     DATA RECORD IS SYSOUT-REC.
001420 01  SYSOUT-REC                  PIC X(130).
001430
001440****** ONE CONTROL ROW FIRST (CARRIES THE TARGET WASTE-TYPE ID AND
001450****** THE OVERRIDE FLAG - SAME CONVENTION AS WPIMPORT), THEN ONE
001460****** DATA ROW PER MONTH WITH ONE AMOUNT CELL PER ACTIVE
001470****** DEPARTMENT, POSITIONED IN DEPTMAST DISPLAY ORDER.  A BLANK
001480****** CELL MEANS NO DATA FOR THAT DEPARTMENT AND IS SKIPPED.
001490 FD  IMPORTIN
001500     RECORDING MODE IS F
001510     LABEL RECORDS ARE STANDARD
001520     RECORD CONTAINS 300 CHARACTERS
001530     BLOCK CONTAINS 0 RECORDS
001540     DATA RECORD IS IMPORTIN-REC.
001550 01  IMPORTIN-REC.
001560     05  II-REC-TYPE              PIC X(01).
001570         88  II-IS-CONTROL-REC        VALUE "C".
001580         88  II-IS-DATA-REC           VALUE "D".
001590     05  II-CONTROL-AREA REDEFINES II-REC-TYPE.
001600         10  FILLER               PIC X(01).
001610     05  II-WASTE-TYPE-ID         PIC 9(05).
001620     05  II-OVERRIDE-FLAG         PIC X(01).
001630         88  II-OVERRIDE-ON           VALUE "Y".
001640     05  II-DATE                  PIC X(07).
001650     05  II-DEPT-CELL             PIC X(10) OCCURS 20 TIMES.
001660     05  FILLER                   PIC X(86).
001670
001680****** RAW-BYTE TRACE OF THE WHOLE IMPORT CARD - DUMPED FOR EVERY
001690****** ROW THAT FAILS EDIT (SEE 380-LOG-FAILED-ROW).
001700 01  IMPORTIN-TRACE REDEFINES IMPORTIN-REC PIC X(300).
001710
001720 FD  DEPTMAST-FILE
001730     RECORDING MODE IS F
001740     LABEL RECORDS ARE STANDARD
001750     RECORD CONTAINS 90 CHARACTERS
001760     BLOCK CONTAINS 0 RECORDS
001770     DATA RECORD IS DM-DEPTMAST-REC.
001780     COPY DEPTMAST.
001790
001800 FD  WTYPMAST-FILE
001810     RECORDING MODE IS F
001820     LABEL RECORDS ARE STANDARD
001830     RECORD CONTAINS 98 CHARACTERS
001840     BLOCK CONTAINS 0 RECORDS
001850     DATA RECORD IS WT-WTYPMAST-REC.
001860     COPY WTYPMAST.
001870
001880 FD  DEPTRECS-FILE
001890     RECORDING MODE IS F
001900     LABEL RECORDS ARE STANDARD
001910     RECORD CONTAINS 34 CHARACTERS
001920     BLOCK CONTAINS 0 RECORDS
001930     DATA RECORD IS DR-DEPTRECS-REC.
001940     COPY DEPTRECS.
001950
001960 FD  RPTFILE
001970     RECORDING MODE IS F
001980     RECORD CONTAINS 132 CHARACTERS
001990     DATA RECORD IS RPT-REC.
002000 01  RPT-REC                     PIC X(132).
002010
002020 WORKING-STORAGE SECTION.
002030
002040 01  FILE-STATUS-CODES.
002050     05  IFCODE                   PIC X(02).
002060         88  NO-MORE-DATA             VALUE "10".
002070     05  MFCODE                   PIC X(02).
002080     05  TFCODE                   PIC X(02).
002090     05  DFCODE                   PIC X(02).
002100     05  OFCODE                   PIC X(02).
002110
002120 01  PARA-NAME                    PIC X(30) VALUE SPACES.
002130 77  WS-DATE                      PIC 9(06).
002140 77  RETURN-CD                    PIC S9(04) COMP VALUE ZERO.
002150
002160 01  FLAGS-AND-SWITCHES.
002170     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
002180         88  NO-MORE-IMPORT-RECS      VALUE "N".
002190     05  MASTER-EOF-SW            PIC X(01) VALUE "N".
002200         88  NO-MORE-MASTER-RECS      VALUE "Y".
002210     05  ROW-ERROR-SW             PIC X(01) VALUE "N".
002220         88  ROW-HAS-ERROR            VALUE "Y".
002230     05  ROW-CONFLICT-SW          PIC X(01) VALUE "N".
002240         88  ROW-IS-CONFLICT          VALUE "Y".
002250     05  OVERRIDE-SW              PIC X(01) VALUE "N".
002260         88  OVERRIDE-ON              VALUE "Y".
002270     05  TARGET-TYPE-SW           PIC X(01) VALUE "N".
002280         88  TARGET-TYPE-INVALID      VALUE "Y".
002290
002300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
002310     05  RECORDS-READ             PIC 9(07) COMP.
002320     05  CELL-SUB                 PIC 9(02) COMP.
002330     05  WS-ROW-NBR               PIC 9(05) COMP.
002340
002350****** THE ONE WASTE TYPE THIS WHOLE RUN IS IMPORTING - CARRIED ON
002360****** THE IMPORTIN CONTROL RECORD, SAME AS WPIMPORT'S TABLE
002370****** SELECT - EVERY DEPARTMENT CELL ON EVERY ROW POSTS AGAINST
002380****** THIS ONE WASTE TYPE (TICKET 4468).
002390 77  TARGET-WASTE-TYPE-ID          PIC 9(05).
002400
002410****** ACTIVE-DEPARTMENT TABLE - LOADED AT START-UP IN DEPTMAST'S
002420****** OWN DISPLAY-ORDER SEQUENCE (INACTIVE DEPARTMENTS ARE LEFT
002430****** OUT).  POSITION IN THIS TABLE IS POSITION ON THE IMPORTIN
002440****** ROW - DEPT-KEY(1) IS II-DEPT-CELL(1), AND SO ON - SO THE
002450****** TABLE IS WALKED POSITIONALLY, NEVER BINARY-SEARCHED
002460****** (TICKET 4468).
002470 01  DEPT-TABLE.
002480     05  DEPT-ENTRY OCCURS 0 TO 20 TIMES
002490                     DEPENDING ON DEPT-TABLE-COUNT.
002500         10  DEPT-KEY             PIC 9(05).
002510         10  DEPT-NAME-T          PIC X(60).
002520
002530****** RAW-BYTE TRACE OF THE ACTIVE-DEPARTMENT TABLE - DUMPED IF
002540****** THE MASTER EVER CARRIES MORE ACTIVE DEPARTMENTS THAN THE
002550****** IMPORTIN LAYOUT HAS CELLS FOR.
002560 01  DEPT-TABLE-TRACE REDEFINES DEPT-TABLE PIC X(1300).
002570 77  DEPT-TABLE-COUNT              PIC 9(04) COMP VALUE ZERO.
002580
002590****** WASTE-TYPE MASTER TABLE - SAME TREATMENT.
002600 01  WTYPE-TABLE.
002610     05  WTYPE-ENTRY OCCURS 0 TO 500 TIMES
002620                      DEPENDING ON WTYPE-TABLE-COUNT
002630                      ASCENDING KEY IS WTYPE-KEY
002640                      INDEXED BY WTYPE-IDX.
002650         10  WTYPE-KEY            PIC 9(05).
002660         10  WTYPE-UNIT-T         PIC X(12).
002670         10  WTYPE-ACTIVE-T       PIC X(01).
002680 77  WTYPE-TABLE-COUNT             PIC 9(04) COMP VALUE ZERO.
002690
002700****** EXISTING DEPTRECS SORT-KEYS ALREADY ON FILE FOR THIS
002710****** MONTH/DEPT - LOADED PER TICKET WS09044, SEARCHED BY
002720****** BINARY SEARCH FOR THE ROW CONFLICT CHECK.
002730 01  EXISTING-KEY-TABLE.
002740     05  EXISTING-KEY-ENTRY OCCURS 0 TO 4000 TIMES
002750                            DEPENDING ON EXISTING-KEY-COUNT
002760                            ASCENDING KEY IS EXIST-SORT-KEY
002770                            INDEXED BY EXIST-IDX.
002780         10  EXIST-SORT-KEY       PIC X(17).
002790 77  EXISTING-KEY-COUNT            PIC 9(04) COMP VALUE ZERO.
002800
002810 01  ROW-CELL-WORK-TABLE.
002820     05  RW-CELL-WORK OCCURS 20 TIMES.
002830         10  RW-DEPT-ID           PIC 9(05).
002840         10  RW-AMOUNT-TEXT       PIC X(10).
002850         10  RW-AMOUNT-NUM REDEFINES RW-AMOUNT-TEXT
002860                               PIC S9(07)V99.
002870         10  RW-SORT-KEY          PIC X(17).
002880
002890 COPY IMPCNT.
002900 COPY ABENDREC.
002910
002920 LINKAGE SECTION.
002930 01  DT-DATE-KEY                  PIC X(07).
002940 01  DT-RETURN-CODE               PIC S9(04) COMP.
002950 01  AM-AMOUNT-TEXT               PIC X(10).
002960 01  AM-PERCENT-SW                PIC X(01).
002970 01  AM-RETURN-CODE               PIC S9(04) COMP.
002980
002990 PROCEDURE DIVISION.
003000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
003010     PERFORM 100-MAINLINE THRU 100-EXIT
003020             UNTIL NO-MORE-IMPORT-RECS.
003030     PERFORM 999-CLEANUP THRU 999-EXIT.
003040     MOVE +0 TO RETURN-CODE.
003050     GOBACK.
003060
003070 000-HOUSEKEEPING.
003080     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
003090     DISPLAY "******** BEGIN JOB DPIMPORT ********".
003100     ACCEPT  WS-DATE FROM DATE.
003110     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
003120                IM-IMPORT-COUNTERS.
003130     PERFORM 800-OPEN-FILES THRU 800-EXIT.
003140     PERFORM 810-LOAD-DEPT-TABLE THRU 810-EXIT.
003150     PERFORM 820-LOAD-WTYPE-TABLE THRU 820-EXIT.
003160     PERFORM 900-READ-IMPORTIN THRU 900-EXIT.
003170     IF NO-MORE-IMPORT-RECS
003180         MOVE "EMPTY IMPORTIN FILE" TO ABEND-REASON
003190         GO TO 1000-ABEND-RTN.
003200
003210     IF NOT II-IS-CONTROL-REC
003220         MOVE "FIRST REC MUST BE THE CONTROL REC" TO ABEND-REASON
003230         GO TO 1000-ABEND-RTN.
003240
003250     MOVE II-WASTE-TYPE-ID TO TARGET-WASTE-TYPE-ID.
003260     IF II-OVERRIDE-ON AND OVERRIDE-REQUESTED
003270         SET OVERRIDE-ON TO TRUE.
003280     PERFORM 830-EDIT-TARGET-WASTE-TYPE THRU 830-EXIT.
003290     IF TARGET-TYPE-INVALID
003300         MOVE "CONTROL REC CITES AN UNKNOWN/INACTIVE WASTE TYPE"
003310              TO ABEND-REASON
003320         GO TO 1000-ABEND-RTN.
003330
003340     PERFORM 850-LOAD-EXISTING-KEYS THRU 850-EXIT.
003350     PERFORM 900-READ-IMPORTIN THRU 900-EXIT.
003360 000-EXIT.
003370     EXIT.
003380
003390 100-MAINLINE.
003400     MOVE "100-MAINLINE" TO PARA-NAME.
003410     ADD +1 TO WS-ROW-NBR.
003420     ADD +1 TO IM-TOTAL-ROWS.
003430     MOVE "N" TO ROW-ERROR-SW.
003440     MOVE "N" TO ROW-CONFLICT-SW.
003450
003460     MOVE 1 TO CELL-SUB.
003470     PERFORM 300-EDIT-CELL THRU 300-EXIT
003480             VARYING CELL-SUB FROM 1 BY 1 UNTIL
003490             CELL-SUB > DEPT-TABLE-COUNT OR ROW-HAS-ERROR.
003500
003510     IF NOT ROW-HAS-ERROR
003520         PERFORM 350-CONFLICT-SCAN-ROW THRU 350-EXIT.
003530
003540     IF ROW-HAS-ERROR
003550         PERFORM 380-LOG-FAILED-ROW THRU 380-EXIT
003560     ELSE
003570         IF ROW-IS-CONFLICT
003580             PERFORM 460-LOG-CONFLICT-ROW THRU 460-EXIT
003590         ELSE
003600             PERFORM 400-WRITE-ROW-CELLS THRU 400-EXIT
003610             ADD +1 TO IM-SUCCESS-COUNT.
003620
003630     PERFORM 900-READ-IMPORTIN THRU 900-EXIT.
003640 100-EXIT.
003650     EXIT.
003660
003670 300-EDIT-CELL.
003680******** CELL-SUB WALKS THE ACTIVE-DEPARTMENT TABLE POSITIONALLY -
003690******** DEPT-KEY(CELL-SUB) IS THE DEPARTMENT THAT OWNS
003700******** II-DEPT-CELL(CELL-SUB) (TICKET 4468).
003710     MOVE "300-EDIT-CELL" TO PARA-NAME.
003720     IF CELL-SUB = 1
003730         MOVE II-DATE TO DT-DATE-KEY
003740         CALL "DTEVAL" USING DT-DATE-KEY, DT-RETURN-CODE
003750         IF DT-RETURN-CODE NOT = ZERO
003760             MOVE "*** INVALID DATE - NOT YYYY-MM" TO ABEND-MSG
003770             SET ROW-HAS-ERROR TO TRUE
003780             GO TO 300-EXIT
003790         END-IF.
003800
003810******** A BLANK CELL MEANS THIS DEPARTMENT REPORTED NOTHING FOR
003820******** THE MONTH - SKIP IT, IT IS NOT AN EDIT FAILURE (TICKET
003830******** 4468).  WITHOUT THIS CHECK AMTEVAL REJECTS THE SPACES
003840******** AS NOT NUMERIC AND THE WHOLE ROW IS LOST.
003850     IF II-DEPT-CELL(CELL-SUB) = SPACES
003860         MOVE ZERO TO RW-DEPT-ID(CELL-SUB)
003870         MOVE SPACES TO RW-AMOUNT-TEXT(CELL-SUB)
003880         GO TO 300-EXIT.
003890
003900     MOVE "N" TO AM-PERCENT-SW.
003910     MOVE II-DEPT-CELL(CELL-SUB) TO AM-AMOUNT-TEXT.
003920     CALL "AMTEVAL" USING AM-AMOUNT-TEXT, AM-PERCENT-SW,
003930                           AM-RETURN-CODE.
003940     IF AM-RETURN-CODE NOT = ZERO
003950         MOVE "*** INVALID OR NEGATIVE CELL AMOUNT" TO ABEND-MSG
003960         SET ROW-HAS-ERROR TO TRUE
003970         GO TO 300-EXIT.
003980
003990     MOVE DEPT-KEY(CELL-SUB)
004000         TO RW-DEPT-ID(CELL-SUB).
004010     MOVE II-DEPT-CELL(CELL-SUB) TO RW-AMOUNT-TEXT(CELL-SUB).
004020     STRING II-DATE DELIMITED BY SIZE
004030            RW-DEPT-ID(CELL-SUB) DELIMITED BY SIZE
004040            TARGET-WASTE-TYPE-ID DELIMITED BY SIZE
004050            INTO RW-SORT-KEY(CELL-SUB).
004060 300-EXIT.
004070     EXIT.
004080
004090 350-CONFLICT-SCAN-ROW.
004100******** WHOLE-MONTH ATOMICITY - IF ANY DEPARTMENT CELL'S KEY IS
004110******** ALREADY ON DEPTRECS, THE ENTIRE MONTH ROW IS A CONFLICT
004120******** ACROSS EVERY DEPARTMENT, NOT JUST THE AFFECTED CELL -
004130******** TICKET 4421, WIDENED TO THE WHOLE ROW BY TICKET 4468.
004140     MOVE "350-CONFLICT-SCAN-ROW" TO PARA-NAME.
004150     MOVE "N" TO ROW-CONFLICT-SW.
004160     IF EXISTING-KEY-COUNT = ZERO OR OVERRIDE-ON
004170         GO TO 350-EXIT.
004180
004190     MOVE 1 TO CELL-SUB.
004200     PERFORM 360-CHECK-ONE-CELL-CONFLICT THRU 360-EXIT
004210             VARYING CELL-SUB FROM 1 BY 1 UNTIL
004220             CELL-SUB > DEPT-TABLE-COUNT OR ROW-IS-CONFLICT.
004230 350-EXIT.
004240     EXIT.
004250
004260 360-CHECK-ONE-CELL-CONFLICT.
004270     IF RW-DEPT-ID(CELL-SUB) = ZERO
004280         GO TO 360-EXIT.
004290     SEARCH ALL EXISTING-KEY-ENTRY
004300         AT END
004310             NEXT SENTENCE
004320         WHEN EXIST-SORT-KEY(EXIST-IDX) = RW-SORT-KEY(CELL-SUB)
004330             SET ROW-IS-CONFLICT TO TRUE.
004340 360-EXIT.
004350     EXIT.
004360
004370 380-LOG-FAILED-ROW.
004380     MOVE "380-LOG-FAILED-ROW" TO PARA-NAME.
004390     ADD +1 TO IM-FAILED-COUNT.
004400     IF IM-FAILED-COUNT <= 200
004410         SET IM-FAIL-IDX TO IM-FAILED-COUNT
004420         MOVE WS-ROW-NBR TO IM-FAILED-ROW-NBR(IM-FAIL-IDX)
004430         MOVE ABEND-MSG  TO IM-FAILED-REASON(IM-FAIL-IDX).
004440     DISPLAY "DPIMPORT - FAILED ROW=" IMPORTIN-TRACE(1:40)
004450         UPON CONSOLE.
004460 380-EXIT.
004470     EXIT.
004480
004490 400-WRITE-ROW-CELLS.
004500     MOVE "400-WRITE-ROW-CELLS" TO PARA-NAME.
004510     MOVE 1 TO CELL-SUB.
004520     PERFORM 410-WRITE-ONE-CELL THRU 410-EXIT
004530             VARYING CELL-SUB FROM 1 BY 1 UNTIL
004540             CELL-SUB > DEPT-TABLE-COUNT.
004550 400-EXIT.
004560     EXIT.
004570
004580 410-WRITE-ONE-CELL.
004590     IF RW-DEPT-ID(CELL-SUB) = ZERO
004600         GO TO 410-EXIT.
004610     MOVE II-DATE              TO DR-DATE.
004620     MOVE RW-DEPT-ID(CELL-SUB) TO DR-DEPT-ID.
004630     MOVE TARGET-WASTE-TYPE-ID TO DR-WASTE-TYPE-ID.
004640     MOVE RW-AMOUNT-NUM(CELL-SUB)    TO DR-AMOUNT.
004650     WRITE DR-DEPTRECS-REC.
004660 410-EXIT.
004670     EXIT.
004680
004690 460-LOG-CONFLICT-ROW.
004700     MOVE "460-LOG-CONFLICT-ROW" TO PARA-NAME.
004710     ADD +1 TO IM-CONFLICT-COUNT.
004720     IF IM-CONFLICT-COUNT <= 200
004730         SET IM-CONF-IDX TO IM-CONFLICT-COUNT
004740         MOVE WS-ROW-NBR TO IM-CONFLICT-ROW-NBR(IM-CONF-IDX)
004750         MOVE "*** DEPT/MONTH ROW ALREADY ON FILE" TO
004760              IM-CONFLICT-REASON(IM-CONF-IDX)
004770         MOVE II-DATE TO IM-CONFLICT-MONTH-KEY(IM-CONF-IDX).
004780 460-EXIT.
004790     EXIT.
004800
004810 700-WRITE-RPT3-AUDIT.
004820     MOVE "700-WRITE-RPT3-AUDIT" TO PARA-NAME.
004830     MOVE SPACES TO RPT-REC.
004840     MOVE "DPIMPORT BATCH AUDIT - DEPARTMENT RECORDS" TO RPT-REC.
004850     WRITE RPT-REC.
004860     MOVE SPACES TO RPT-REC.
004870     STRING "TOTAL=" DELIMITED BY SIZE
004880            IM-TOTAL-ROWS DELIMITED BY SIZE
004890            "  SUCCESS=" DELIMITED BY SIZE
004900            IM-SUCCESS-COUNT DELIMITED BY SIZE
004910            "  FAILED=" DELIMITED BY SIZE
004920            IM-FAILED-COUNT DELIMITED BY SIZE
004930            "  CONFLICT=" DELIMITED BY SIZE
004940            IM-CONFLICT-COUNT DELIMITED BY SIZE
004950            INTO RPT-REC.
004960     WRITE RPT-REC.
004970     IF IM-CONFLICT-COUNT > ZERO
004980         MOVE "*** 資料衝突 - RUN REPORTS OVERALL FAILURE ***"
004990              TO RPT-REC
005000         WRITE RPT-REC.
005010
005020     SET IM-FAIL-IDX TO 1.
005030     PERFORM 720-WRITE-FAILED-LINE THRU 720-EXIT
005040             VARYING IM-FAIL-IDX FROM 1 BY 1 UNTIL
005050             IM-FAIL-IDX > IM-FAILED-COUNT OR IM-FAIL-IDX > 200.
005060
005070     SET IM-CONF-IDX TO 1.
005080     PERFORM 730-WRITE-CONFLICT-LINE THRU 730-EXIT
005090             VARYING IM-CONF-IDX FROM 1 BY 1 UNTIL
005100             IM-CONF-IDX > IM-CONFLICT-COUNT OR IM-CONF-IDX > 200.
005110 700-EXIT.
005120     EXIT.
005130
005140 720-WRITE-FAILED-LINE.
005150     MOVE SPACES TO RPT-REC.
005160     STRING "ROW " DELIMITED BY SIZE
005170            IM-FAILED-ROW-NBR(IM-FAIL-IDX) DELIMITED BY SIZE
005180            "  " DELIMITED BY SIZE
005190            IM-FAILED-REASON(IM-FAIL-IDX) DELIMITED BY SIZE
005200            INTO RPT-REC.
005210     WRITE RPT-REC.
005220 720-EXIT.
005230     EXIT.
005240
005250 730-WRITE-CONFLICT-LINE.
005260     MOVE SPACES TO RPT-REC.
005270     STRING "ROW " DELIMITED BY SIZE
005280            IM-CONFLICT-ROW-NBR(IM-CONF-IDX) DELIMITED BY SIZE
005290            "  MONTH=" DELIMITED BY SIZE
005300            IM-CONFLICT-MONTH-KEY(IM-CONF-IDX) DELIMITED BY SIZE
005310            "  " DELIMITED BY SIZE
005320            IM-CONFLICT-REASON(IM-CONF-IDX) DELIMITED BY SIZE
005330            INTO RPT-REC.
005340     WRITE RPT-REC.
005350 730-EXIT.
005360     EXIT.
005370
005380 800-OPEN-FILES.
005390     MOVE "800-OPEN-FILES" TO PARA-NAME.
005400     OPEN INPUT IMPORTIN, DEPTMAST-FILE, WTYPMAST-FILE.
005410     OPEN OUTPUT SYSOUT, RPTFILE.
005420     OPEN I-O DEPTRECS-FILE.
005430 800-EXIT.
005440     EXIT.
005450
005460 810-LOAD-DEPT-TABLE.
005470     MOVE "810-LOAD-DEPT-TABLE" TO PARA-NAME.
005480     MOVE "N" TO MASTER-EOF-SW.
005490     PERFORM 811-READ-DEPTMAST THRU 811-EXIT.
005500     PERFORM 812-ADD-DEPT-ENTRY THRU 812-EXIT
005510             UNTIL NO-MORE-MASTER-RECS.
005520 810-EXIT.
005530     EXIT.
005540
005550 811-READ-DEPTMAST.
005560     READ DEPTMAST-FILE
005570         AT END SET NO-MORE-MASTER-RECS TO TRUE
005580     END-READ.
005590 811-EXIT.
005600     EXIT.
005610
005620 812-ADD-DEPT-ENTRY.
005630******** INACTIVE DEPARTMENTS GET NO CELL AND NO COLUMN - ONLY
005640******** ACTIVE DEPARTMENTS, IN DEPTMAST'S OWN DISPLAY-ORDER
005650******** SEQUENCE, OCCUPY A POSITION IN THE TABLE (TICKET 4468).
005660     IF DM-DEPT-ACTIVE
005670         IF DEPT-TABLE-COUNT >= 20
005680             MOVE "TOO MANY ACTIVE DEPARTMENTS FOR IMPORTIN LAYOUT"
005690                  TO ABEND-REASON
005700             GO TO 1000-ABEND-RTN
005710         END-IF
005720         ADD +1 TO DEPT-TABLE-COUNT
005730         MOVE DM-DEPT-ID     TO DEPT-KEY(DEPT-TABLE-COUNT)
005740         MOVE DM-DEPT-NAME   TO DEPT-NAME-T(DEPT-TABLE-COUNT)
005750     END-IF.
005760     PERFORM 811-READ-DEPTMAST THRU 811-EXIT.
005770 812-EXIT.
005780     EXIT.
005790
005800 820-LOAD-WTYPE-TABLE.
005810     MOVE "820-LOAD-WTYPE-TABLE" TO PARA-NAME.
005820     MOVE "N" TO MASTER-EOF-SW.
005830     PERFORM 821-READ-WTYPMAST THRU 821-EXIT.
005840     PERFORM 822-ADD-WTYPE-ENTRY THRU 822-EXIT
005850             UNTIL NO-MORE-MASTER-RECS.
005860 820-EXIT.
005870     EXIT.
005880
005890 821-READ-WTYPMAST.
005900     READ WTYPMAST-FILE
005910         AT END SET NO-MORE-MASTER-RECS TO TRUE
005920     END-READ.
005930 821-EXIT.
005940     EXIT.
005950
005960 822-ADD-WTYPE-ENTRY.
005970     ADD +1 TO WTYPE-TABLE-COUNT.
005980     MOVE WT-WASTE-TYPE-ID TO WTYPE-KEY(WTYPE-TABLE-COUNT).
005990     MOVE WT-UNIT          TO WTYPE-UNIT-T(WTYPE-TABLE-COUNT).
006000     MOVE WT-ACTIVE-FLAG   TO WTYPE-ACTIVE-T(WTYPE-TABLE-COUNT).
006010     PERFORM 821-READ-WTYPMAST THRU 821-EXIT.
006020 822-EXIT.
006030     EXIT.
006040
006050 830-EDIT-TARGET-WASTE-TYPE.
006060******** THE CONTROL RECORD NAMES ONE WASTE TYPE FOR THE WHOLE
006070******** RUN - VALIDATED ONCE HERE, NOT PER CELL (TICKET 4468).
006080     MOVE "830-EDIT-TARGET-WASTE-TYPE" TO PARA-NAME.
006090     MOVE "N" TO TARGET-TYPE-SW.
006100     SET WTYPE-IDX TO 1.
006110     SEARCH ALL WTYPE-ENTRY
006120         AT END
006130             SET TARGET-TYPE-INVALID TO TRUE
006140         WHEN WTYPE-KEY(WTYPE-IDX) = TARGET-WASTE-TYPE-ID
006150             IF WTYPE-ACTIVE-T(WTYPE-IDX) NOT = "Y"
006160                 SET TARGET-TYPE-INVALID TO TRUE.
006170 830-EXIT.
006180     EXIT.
006190
006200 850-LOAD-EXISTING-KEYS.
006210******** PASS 1 OVER THE CURRENT DEPTRECS FILE - BUILD THE
006220******** SORTED IN-MEMORY KEY TABLE USED BY THE ROW CONFLICT
006230******** CHECK (WS09044 - CLOSED).  THE FILE IS KEPT SORTED
006240******** ON DR-SORT-KEY PER THE DEPTRECS COPYBOOK, SO A
006250******** STRAIGHT READ-TO-EOF LOADS THE TABLE IN THE ORDER
006260******** SEARCH ALL REQUIRES.
006270     MOVE "850-LOAD-EXISTING-KEYS" TO PARA-NAME.
006280     MOVE "N" TO MASTER-EOF-SW.
006290     PERFORM 851-READ-DEPTRECS THRU 851-EXIT.
006300     PERFORM 852-ADD-KEY-ENTRY THRU 852-EXIT
006310             UNTIL NO-MORE-MASTER-RECS.
006320 850-EXIT.
006330     EXIT.
006340
006350 851-READ-DEPTRECS.
006360     READ DEPTRECS-FILE
006370         AT END SET NO-MORE-MASTER-RECS TO TRUE
006380     END-READ.
006390 851-EXIT.
006400     EXIT.
006410
006420 852-ADD-KEY-ENTRY.
006430     IF EXISTING-KEY-COUNT >= 4000
006440         DISPLAY "DPIMPORT - EXISTING-KEY TABLE FULL AT 4000 - "
006450             "REMAINING ROWS NOT CONFLICT-CHECKED (WS09044)"
006460             UPON CONSOLE
006470         SET NO-MORE-MASTER-RECS TO TRUE
006480         GO TO 852-EXIT.
006490     ADD +1 TO EXISTING-KEY-COUNT.
006500     MOVE DR-SORT-KEY TO EXIST-SORT-KEY(EXISTING-KEY-COUNT).
006510     PERFORM 851-READ-DEPTRECS THRU 851-EXIT.
006520 852-EXIT.
006530     EXIT.
006540
006550 900-READ-IMPORTIN.
006560     READ IMPORTIN INTO IMPORTIN-REC
006570         AT END MOVE "N" TO MORE-DATA-SW
006580         GO TO 900-EXIT
006590     END-READ.
006600     ADD +1 TO RECORDS-READ.
006610 900-EXIT.
006620     EXIT.
006630
006640 999-CLEANUP.
006650     MOVE "999-CLEANUP" TO PARA-NAME.
006660     PERFORM 700-WRITE-RPT3-AUDIT THRU 700-EXIT.
006670     CLOSE IMPORTIN, DEPTMAST-FILE, WTYPMAST-FILE, DEPTRECS-FILE,
006680           SYSOUT, RPTFILE.
006690     DISPLAY "** IMPORT ROWS READ **".
006700     DISPLAY IM-TOTAL-ROWS.
006710     DISPLAY "** SUCCESS / FAILED / CONFLICT **".
006720     DISPLAY IM-SUCCESS-COUNT.
006730     DISPLAY IM-FAILED-COUNT.
006740     DISPLAY IM-CONFLICT-COUNT.
006750     DISPLAY "******** NORMAL END OF JOB DPIMPORT ********".
006760 999-EXIT.
006770     EXIT.
006780
006790 1000-ABEND-RTN.
006800     WRITE SYSOUT-REC FROM ABEND-REC.
006810     DISPLAY "*** ABNORMAL END OF JOB - DPIMPORT ***" UPON CONSOLE.
006820     MOVE +12 TO RETURN-CODE.
006830     GOBACK.
