000100******************************************************************
000110*                                                                *
000120*   WEIGHREC  -  WASTE-WEIGHING RECORD - SETTLEMENT POSTING      *
000130*                INPUT (SEE SETLPOST)                            *
000140*                                                                *
000150*   WR-CAN-DELETE-FLAG IS DERIVED = "Y" IFF NOT TRANSPORTED      *
000160*   AND NOT EXPIRED - RECOMPUTED EVERY TIME SETLPOST TOUCHES     *
000170*   THE RECORD.                                                  *
000180*                                                                *
000190******************************************************************
000200* 11/20/25 TGH - CREATED FOR WASTE MGMT CONVERSION PROJECT.      *
000210******************************************************************
000220 01  WR-WEIGHREC-REC.
000230     05  WR-RECORD-ID            PIC 9(07).
000240     05  WR-WEIGHT-KG            PIC S9(08)V99.
000250     05  WR-DEPT-ID              PIC 9(05).
000260     05  WR-LOCATION-ID          PIC 9(05).
000270     05  WR-TRANSPORTED-FLAG     PIC X(01).
000280         88  WR-IS-TRANSPORTED       VALUE "Y".
000290         88  WR-NOT-TRANSPORTED      VALUE "N".
000300     05  WR-EXPIRED-FLAG         PIC X(01).
000310         88  WR-IS-EXPIRED           VALUE "Y".
000320         88  WR-NOT-EXPIRED          VALUE "N".
000330     05  WR-SETTLEMENT-ID        PIC 9(07).
000340     05  WR-CAN-DELETE-FLAG      PIC X(01).
000350         88  WR-DELETE-ALLOWED       VALUE "Y".
000360     05  FILLER                  PIC X(15).
