000100******************************************************************
000110*                                                                *
000120*   DIALYSIS  -  DIALYSIS BUCKET / SOFT BAG PRODUCTION AND       *
000130*                DISPOSAL COST RECORD - ONE ROW PER MONTH        *
000140*                                                                *
000150*   KEY .......... DY-DATE (YYYY-MM, 7 BYTES)                    *
000160*   WEIGHTS ARE KILOGRAMS, COST IS INTEGRAL NTD (NO DECIMALS)    *
000170*                                                                *
000180******************************************************************
000190* 11/15/25 TGH - CREATED FOR WASTE MGMT CONVERSION PROJECT.      *
000200******************************************************************
000210 01  DY-DIALYSIS-REC.
000220     05  DY-DATE                 PIC X(07).
000230     05  DY-BUCKET-KG            PIC S9(07)V99.
000240     05  DY-SOFTBAG-KG           PIC S9(07)V99.
000250     05  DY-COST                 PIC S9(09).
000260     05  FILLER                  PIC X(10).
