000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  DPTRANK.
000120 AUTHOR. RAMON M CASTRO.
000130 INSTALLATION. COBOL DEV CENTER - WASTE MGMT PROJECT.
000140 DATE-WRITTEN. 12/06/87.
000150 DATE-COMPILED. 12/06/87.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          DEPARTMENT RANKING ANALYSIS.  ONE RUN IS A HEADER
000220*          CARD (MERGE MODE, UNIT, DATASET COUNT) PLUS UP TO
000230*          FIVE DATASET CARDS (WASTE TYPE, DATE RANGE, SUM/AVG
000240*          SWITCH, MOST/LEAST DIRECTION, TOP-N).  EACH DATASET
000250*          SCANS DEPTRECS ONCE, TOTALS BY DEPARTMENT, DROPS
000260*          DEPARTMENTS WITH NO DATA, SORTS AND LIMITS TO N.  THE
000270*          DATASETS ARE THEN MERGED ONTO A COMMON DEPARTMENT-
000280*          NAME LABEL LIST AND PRINTED TO RPT4.
000290*
000300******************************************************************
000310*CHANGE LOG.
000320* 12/06/87 RMC -     INITIAL VERSION FOR WASTE MGMT CONVERSION.
000330* 01/21/88 TGH - .01 COMBINE-MODE ORDERING BY GRAND TOTAL ADDED
000340*                    PER DEPT REQUEST - TICKET 4441.
000350* 06/03/89 TGH - .02 DUMP ORPHAN DEPTRECS ROWS (NO MATCHING DEPT
000360*                    TABLE ENTRY) TO CONSOLE FOR FASTER TRIAGE.
000370* 10/17/90 RMC - .03 RECOMPILED UNDER THE RELEASE 3 COBOL
000380*                    COMPILER - NO LOGIC CHANGE.
000390* 02/08/92 TGH - .04 TOP-N LIMIT CARD FIELD WAS A SINGLE DIGIT -
000400*                    WIDENED TO TWO DIGITS SO A DEPARTMENT LIST
000410*                    OVER 9 ROWS LONG CAN BE REQUESTED - TICKET
000420*                    4779.
000430* 05/30/94 RMC - .05 LEAST-MODE SORT WAS STILL COMPARING ON
000440*                    DESCENDING GRAND TOTAL - NOW FLIPS THE
000450*                    COMPARE FOR LEAST REQUESTS - TICKET 4887.
000460* 11/30/98 DJP - .06 Y2K REMEDIATION - DATASET DATE RANGE FIELDS
000470*                    ARE FULL 4-DIGIT YEARS ALREADY - CERTIFIED
000480*                    Y2K COMPLIANT PER MEMO DP-98-114.
000490* 01/14/00 TGH - .07 DUMP THE RAW HEADER/DATASET CARD IMAGE TO
000500*                    SYSOUT ON AN INVALID MERGE-MODE CODE -
000510*                    MATCHES THE TRACE ADDED TO DPTRPT/DPTMTRX.
000520* 06/02/03 LMK - .08 CONFIRMED RPT4'S Z,ZZZ,ZZ9.99 RANKING
000530*                    COLUMN IS OUT OF FMTDISP'S SCOPE - FMTDISP
000540*                    ONLY EVER CLAIMED DPTRPT, DPTMTRX AND AGGENG
000550*                    AS CALLERS - LEFT AS ITS OWN LOCAL EDIT
000560*                    FIELD, NO CHANGE.
000570******************************************************************
000580
000590         INPUT FILE               -   REQPARM (HEADER + DATASETS)
000600
000610         INPUT FILE               -   DEPTRECS, DEPTMAST
000620
000630         OUTPUT REPORT            -   RPTFILE (RPT4)
000640
000650         DUMP FILE                -   SYSOUT
000660
000670******************************************************************
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700 SOURCE-COMPUTER. IBM-390.
000710 OBJECT-COMPUTER. IBM-390.
000720 SPECIAL-NAMES.
000730     C01 IS NEXT-PAGE.
000740
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770     SELECT SYSOUT
000780         ASSIGN TO UT-S-SYSOUT
000790         ORGANIZATION IS SEQUENTIAL.
000800
000810     SELECT REQPARM
000820         ASSIGN TO UT-S-REQPARM
000830         ACCESS MODE IS SEQUENTIAL
000840         FILE STATUS IS QFCODE.
000850
000860     SELECT DEPTRECS-FILE
000870         ASSIGN TO UT-S-DEPTRECS
000880         ACCESS MODE IS SEQUENTIAL
000890         FILE STATUS IS DFCODE.
000900
000910     SELECT DEPTMAST-FILE
000920         ASSIGN TO UT-S-DEPTMAST
000930         ACCESS MODE IS SEQUENTIAL
000940         FILE STATUS IS MFCODE.
000950
000960     SELECT RPTFILE
000970         ASSIGN TO UT-S-RPTFILE
000980         ORGANIZATION IS LINE SEQUENTIAL
000990         FILE STATUS IS OFCODE.
001000
001010 DATA DIVISION.
001020 FILE SECTION.
001030 FD  SYSOUT
001040     RECORDING MODE IS F
001050     LABEL RECORDS ARE STANDARD
001060     RECORD CONTAINS 130 CHARACTERS
001070     BLOCK CONTAINS 0 RECORDS
001080     DATA RECORD IS SYSOUT-REC.
001090 01  SYSOUT-REC                  PIC X(130).
001100
001110 FD  REQPARM
001120     RECORDING MODE IS F
001130     LABEL RECORDS ARE STANDARD
001140     RECORD CONTAINS 30 CHARACTERS
001150     BLOCK CONTAINS 0 RECORDS
001160     DATA RECORD IS RQ-REQUEST-REC.
001170 01  RQ-REQUEST-REC.
001180     05  RQ-CARD-TYPE             PIC X(01).
001190         88  RQ-CARD-IS-HEADER        VALUE "H".
001200         88  RQ-CARD-IS-DATASET       VALUE "D".
001210     05  RQ-HEADER-BODY.
001220         10  RQ-MERGE-SW          PIC X(01).
001230             88  RQ-MERGE-IS-COMBINE      VALUE "C".
001240         10  RQ-UNIT-SW           PIC X(03).
001250             88  RQ-UNIT-IS-TON           VALUE "TON".
001260         10  RQ-DATASET-COUNT     PIC 9(01).
001270         10  FILLER               PIC X(16).
001280     05  RQ-DATASET-BODY REDEFINES RQ-HEADER-BODY.
001290         10  RQ-WASTE-TYPE-ID     PIC 9(05).
001300         10  RQ-START-DATE        PIC X(07).
001310         10  RQ-END-DATE          PIC X(07).
001320         10  RQ-AVG-SW            PIC X(01).
001330             88  RQ-DATASET-IS-AVG        VALUE "Y".
001340         10  RQ-DIRECTION-SW      PIC X(01).
001350             88  RQ-DIRECTION-IS-MOST     VALUE "M".
001360         10  RQ-TOP-N             PIC 9(02).
001370         10  FILLER               PIC X(04).
001380
001390 FD  DEPTRECS-FILE
001400     RECORDING MODE IS F
001410     LABEL RECORDS ARE STANDARD
001420     RECORD CONTAINS 34 CHARACTERS
001430     BLOCK CONTAINS 0 RECORDS
001440     DATA RECORD IS DR-DEPTRECS-REC.
001450     COPY DEPTRECS.
001460
001470****** RAW-BYTE TRACE OF A DEPTRECS ROW THAT MATCHES NO DEPARTMENT-
001480****** TABLE ENTRY - DUMPED BY 900-READ-DEPTRECS.
001490 01  DR-TRACE REDEFINES DR-DEPTRECS-REC PIC X(34).
001500
001510 FD  DEPTMAST-FILE
001520     RECORDING MODE IS F
001530     LABEL RECORDS ARE STANDARD
001540     RECORD CONTAINS 90 CHARACTERS
001550     BLOCK CONTAINS 0 RECORDS
001560     DATA RECORD IS DM-DEPTMAST-REC.
001570     COPY DEPTMAST.
001580
001590 FD  RPTFILE
001600     RECORDING MODE IS F
001610     RECORD CONTAINS 132 CHARACTERS
001620     DATA RECORD IS RPT-REC.
001630 01  RPT-REC                     PIC X(132).
001640
001650 WORKING-STORAGE SECTION.
001660
001670 01  FILE-STATUS-CODES.
001680     05  QFCODE                   PIC X(02).
001690     05  DFCODE                   PIC X(02).
001700         88  NO-MORE-DEPTRECS         VALUE "10".
001710     05  MFCODE                   PIC X(02).
001720         88  NO-MORE-MASTER-RECS      VALUE "10".
001730     05  OFCODE                   PIC X(02).
001740
001750 01  PARA-NAME                    PIC X(30) VALUE SPACES.
001760 77  RETURN-CD                    PIC S9(04) COMP VALUE ZERO.
001770
001780 01  FLAGS-AND-SWITCHES.
001790     05  DEPTRECS-EOF-SW          PIC X(01) VALUE "N".
001800         88  DEPTRECS-AT-EOF          VALUE "Y".
001810
001820 01  COUNTERS-IDXS-AND-ACCUMULATORS.
001830     05  DATASET-SUB              PIC 9(01) COMP.
001840     05  DEPT-SUB                 PIC 9(03) COMP.
001850     05  LABEL-SUB                PIC 9(03) COMP.
001860     05  LABEL-COUNT              PIC 9(03) COMP VALUE ZERO.
001870     05  SORT-SUB-1               PIC 9(03) COMP.
001880     05  SORT-SUB-2               PIC 9(03) COMP.
001890     05  WS-SWAP-AMOUNT           PIC S9(09)V99.
001900     05  WS-SWAP-NAME             PIC X(60).
001910     05  WS-SWAP-COUNT            PIC 9(05) COMP.
001920     05  DEPT-RANK-COUNT          PIC 9(03) COMP.
001930
001940****** NO-DATA SENTINEL FOR DR-AMOUNT, PER DEPTRECS COPYBOOK.
001950 77  WS-NO-DATA-SENTINEL          PIC S9(07)V99 VALUE 9999999.99.
001960
001970****** DEPARTMENT MASTER TABLE - ALL ACTIVE DEPARTMENTS.
001980 01  DEPT-TABLE.
001990     05  DEPT-ENTRY OCCURS 0 TO 500 TIMES
002000                     DEPENDING ON DEPT-TABLE-COUNT
002010                     INDEXED BY DEPT-IDX.
002020         10  DEPT-KEY             PIC 9(05).
002030         10  DEPT-NAME-T          PIC X(60).
002040****** RAW-BYTE TRACE OF THE DEPARTMENT TABLE - FIRST 80 BYTES
002050****** DUMPED WHEN A DEPTRECS ROW MATCHES NO ENTRY.
002060 01  DEPT-TABLE-TRACE REDEFINES DEPT-TABLE PIC X(32500).
002070 77  DEPT-TABLE-COUNT              PIC 9(04) COMP VALUE ZERO.
002080
002090****** PER-DATASET WORKING ACCUMULATOR - ONE CELL PER
002100****** DEPARTMENT-TABLE POSITION, CLEARED BEFORE EACH DATASET.
002110 01  DEPT-ACCUM-TABLE.
002120     05  DA-ACCUM-ENTRY OCCURS 500 TIMES.
002130         10  DA-TOTAL             PIC S9(09)V99 COMP-3.
002140         10  DA-COUNT             PIC 9(05)     COMP.
002150
002160****** PER-DATASET RANKED RESULT (AFTER DROP/SORT/LIMIT).
002170 01  RANK-RESULT-TABLE.
002180     05  RANK-SET-ENTRY OCCURS 5 TIMES.
002190         10  RANK-SET-COUNT       PIC 9(03) COMP.
002200         10  RANK-ROW OCCURS 500 TIMES.
002210             15  RANK-DEPT-NAME   PIC X(60).
002220             15  RANK-AMOUNT      PIC S9(09)V99 COMP-3.
002230
002240****** MERGED LABEL LIST AND PER-DATASET VALUE AT EACH LABEL,
002250****** BUILT AFTER EVERY DATASET HAS BEEN RANKED.
002260 01  MERGE-LABEL-TABLE.
002270     05  MERGE-LABEL-ENTRY OCCURS 500 TIMES INDEXED BY MERGE-IDX.
002280         10  MERGE-LABEL-NAME     PIC X(60).
002290         10  MERGE-GRAND-TOTAL    PIC S9(09)V99 COMP-3.
002300
002310 01  MERGE-VALUE-TABLE.
002320     05  MV-SERIES-ENTRY OCCURS 5 TIMES.
002330         10  MV-LABEL-ENTRY OCCURS 500 TIMES
002340                            PIC S9(09)V99 COMP-3.
002350
002360 01  WS-LINKAGE-WORK.
002370     05  LW-AMOUNT-KG             PIC S9(09)V99.
002380     05  LW-UNIT-REQUEST          PIC X(03).
002390     05  LW-AMOUNT-OUT            PIC S9(09)V99.
002400
002410 01  WS-VALUE-EDIT                PIC Z,ZZZ,ZZ9.99.
002420
002430 LINKAGE SECTION.
002440
002450 PROCEDURE DIVISION.
002460     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002470     PERFORM 100-MAINLINE THRU 100-EXIT.
002480     PERFORM 500-MERGE-SERIES THRU 500-EXIT.
002490     PERFORM 700-WRITE-RPT4 THRU 700-EXIT.
002500     PERFORM 999-CLEANUP THRU 999-EXIT.
002510     MOVE +0 TO RETURN-CD.
002520     GOBACK.
002530
002540 000-HOUSEKEEPING.
002550     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002560     DISPLAY "******** BEGIN JOB DPTRANK ********".
002570     OPEN INPUT REQPARM, DEPTMAST-FILE.
002580     OPEN OUTPUT SYSOUT, RPTFILE.
002590     MOVE "00" TO MFCODE.
002600     READ REQPARM INTO RQ-REQUEST-REC
002610         AT END
002620             MOVE "MISSING REQPARM HEADER CARD" TO SYSOUT-REC
002630             WRITE SYSOUT-REC
002640             DISPLAY "*** ABNORMAL END OF JOB - DPTRANK ***"
002650             MOVE +12 TO RETURN-CD
002660             CLOSE REQPARM, DEPTMAST-FILE, SYSOUT, RPTFILE
002670             GOBACK
002680     END-READ.
002690     PERFORM 810-LOAD-DEPT-TABLE THRU 810-EXIT.
002700     CLOSE DEPTMAST-FILE.
002710 000-EXIT.
002720     EXIT.
002730
002740 100-MAINLINE.
002750     MOVE "100-MAINLINE" TO PARA-NAME.
002760     MOVE 1 TO DATASET-SUB.
002770     PERFORM 150-PROCESS-ONE-DATASET THRU 150-EXIT
002780             VARYING DATASET-SUB FROM 1 BY 1
002790             UNTIL DATASET-SUB > RQ-DATASET-COUNT.
002800 100-EXIT.
002810     EXIT.
002820
002830 150-PROCESS-ONE-DATASET.
002840     MOVE "150-PROCESS-ONE-DATASET" TO PARA-NAME.
002850     READ REQPARM INTO RQ-REQUEST-REC
002860         AT END
002870             MOVE "UNEXPECTED END OF DATASET CARDS" TO SYSOUT-REC
002880             WRITE SYSOUT-REC
002890             GO TO 150-EXIT
002900     END-READ.
002910     PERFORM 160-CLEAR-ACCUM THRU 160-EXIT
002920             VARYING DEPT-SUB FROM 1 BY 1
002930             UNTIL DEPT-SUB > DEPT-TABLE-COUNT.
002940     OPEN INPUT DEPTRECS-FILE.
002950     MOVE "N" TO DEPTRECS-EOF-SW.
002960     PERFORM 900-READ-DEPTRECS THRU 900-EXIT
002970             UNTIL DEPTRECS-AT-EOF.
002980     CLOSE DEPTRECS-FILE.
002990     IF RQ-DATASET-IS-AVG
003000         PERFORM 170-DIVIDE-BY-COUNT THRU 170-EXIT
003010                 VARYING DEPT-SUB FROM 1 BY 1
003020                 UNTIL DEPT-SUB > DEPT-TABLE-COUNT.
003030     PERFORM 180-UNIT-CONVERT-ACCUM THRU 180-EXIT
003040             VARYING DEPT-SUB FROM 1 BY 1
003050             UNTIL DEPT-SUB > DEPT-TABLE-COUNT.
003060     PERFORM 400-SORT-AND-LIMIT THRU 400-EXIT.
003070 150-EXIT.
003080     EXIT.
003090
003100 160-CLEAR-ACCUM.
003110     MOVE ZERO TO DA-TOTAL(DEPT-SUB).
003120     MOVE ZERO TO DA-COUNT(DEPT-SUB).
003130 160-EXIT.
003140     EXIT.
003150
003160 170-DIVIDE-BY-COUNT.
003170     IF DA-COUNT(DEPT-SUB) NOT = ZERO
003180         COMPUTE DA-TOTAL(DEPT-SUB) ROUNDED =
003190                 DA-TOTAL(DEPT-SUB) / DA-COUNT(DEPT-SUB).
003200 170-EXIT.
003210     EXIT.
003220
003230 180-UNIT-CONVERT-ACCUM.
003240     IF DA-COUNT(DEPT-SUB) NOT = ZERO
003250         MOVE DA-TOTAL(DEPT-SUB) TO LW-AMOUNT-KG
003260         MOVE RQ-UNIT-SW         TO LW-UNIT-REQUEST
003270         CALL "UNITCONV" USING LW-AMOUNT-KG, LW-UNIT-REQUEST,
003280                               LW-AMOUNT-OUT
003290         MOVE LW-AMOUNT-OUT TO DA-TOTAL(DEPT-SUB).
003300 180-EXIT.
003310     EXIT.
003320
003330 900-READ-DEPTRECS.
003340     READ DEPTRECS-FILE
003350         AT END
003360             SET DEPTRECS-AT-EOF TO TRUE
003370             GO TO 900-EXIT
003380     END-READ.
003390     IF DR-WASTE-TYPE-ID NOT = RQ-WASTE-TYPE-ID
003400         OR DR-DATE < RQ-START-DATE
003410         OR DR-DATE > RQ-END-DATE
003420         OR DR-AMOUNT = WS-NO-DATA-SENTINEL
003430         GO TO 900-EXIT.
003440     SET DEPT-IDX TO 1.
003450     SEARCH DEPT-ENTRY
003460         AT END
003470             DISPLAY "DPTRANK - ORPHAN ROW=" DR-TRACE UPON CONSOLE
003480             DISPLAY "DPTRANK - DEPT TABLE=" DEPT-TABLE-TRACE(1:80)
003490                 UPON CONSOLE
003500         WHEN DEPT-KEY(DEPT-IDX) = DR-DEPT-ID
003510             SET DEPT-SUB TO DEPT-IDX
003520             ADD DR-AMOUNT TO DA-TOTAL(DEPT-SUB)
003530             ADD +1 TO DA-COUNT(DEPT-SUB).
003540 900-EXIT.
003550     EXIT.
003560
003570****** DROPS DEPARTMENTS WITH NO DATA, SORTS ASCENDING OR
003580****** DESCENDING PER THE DATASET'S DIRECTION SWITCH, KEEPS THE
003590****** FIRST RQ-TOP-N ROWS.
003600 400-SORT-AND-LIMIT.
003610     MOVE "400-SORT-AND-LIMIT" TO PARA-NAME.
003620     MOVE ZERO TO DEPT-RANK-COUNT.
003630     PERFORM 410-COPY-ONE-DEPT THRU 410-EXIT
003640             VARYING DEPT-SUB FROM 1 BY 1
003650             UNTIL DEPT-SUB > DEPT-TABLE-COUNT.
003660     IF DEPT-RANK-COUNT > 1
003670         PERFORM 420-BUBBLE-PASS THRU 420-EXIT
003680                 VARYING SORT-SUB-1 FROM 1 BY 1
003690                 UNTIL SORT-SUB-1 > DEPT-RANK-COUNT - 1.
003700     IF DEPT-RANK-COUNT > RQ-TOP-N
003710         MOVE RQ-TOP-N TO DEPT-RANK-COUNT.
003720     MOVE DEPT-RANK-COUNT TO RANK-SET-COUNT(DATASET-SUB).
003730 400-EXIT.
003740     EXIT.
003750
003760 410-COPY-ONE-DEPT.
003770     IF DA-COUNT(DEPT-SUB) NOT = ZERO
003780         ADD +1 TO DEPT-RANK-COUNT
003790         MOVE DEPT-NAME-T(DEPT-SUB) TO
003800              RANK-DEPT-NAME(DATASET-SUB, DEPT-RANK-COUNT)
003810         MOVE DA-TOTAL(DEPT-SUB) TO
003820              RANK-AMOUNT(DATASET-SUB, DEPT-RANK-COUNT).
003830 410-EXIT.
003840     EXIT.
003850
003860 420-BUBBLE-PASS.
003870     PERFORM 430-COMPARE-SWAP THRU 430-EXIT
003880             VARYING SORT-SUB-2 FROM 1 BY 1
003890             UNTIL SORT-SUB-2 > DEPT-RANK-COUNT - SORT-SUB-1.
003900 420-EXIT.
003910     EXIT.
003920
003930 430-COMPARE-SWAP.
003940     IF RQ-DIRECTION-IS-MOST
003950         IF RANK-AMOUNT(DATASET-SUB, SORT-SUB-2) <
003960            RANK-AMOUNT(DATASET-SUB, SORT-SUB-2 + 1)
003970             PERFORM 440-SWAP-ROWS THRU 440-EXIT
003980         END-IF
003990     ELSE
004000         IF RANK-AMOUNT(DATASET-SUB, SORT-SUB-2) >
004010            RANK-AMOUNT(DATASET-SUB, SORT-SUB-2 + 1)
004020             PERFORM 440-SWAP-ROWS THRU 440-EXIT
004030         END-IF
004040     END-IF.
004050 430-EXIT.
004060     EXIT.
004070
004080 440-SWAP-ROWS.
004090     MOVE RANK-DEPT-NAME(DATASET-SUB, SORT-SUB-2) TO WS-SWAP-NAME
004100     MOVE RANK-AMOUNT(DATASET-SUB, SORT-SUB-2) TO WS-SWAP-AMOUNT
004110     MOVE RANK-DEPT-NAME(DATASET-SUB, SORT-SUB-2 + 1) TO
004120          RANK-DEPT-NAME(DATASET-SUB, SORT-SUB-2)
004130     MOVE RANK-AMOUNT(DATASET-SUB, SORT-SUB-2 + 1) TO
004140          RANK-AMOUNT(DATASET-SUB, SORT-SUB-2)
004150     MOVE WS-SWAP-NAME   TO
004160          RANK-DEPT-NAME(DATASET-SUB, SORT-SUB-2 + 1)
004170     MOVE WS-SWAP-AMOUNT TO
004180          RANK-AMOUNT(DATASET-SUB, SORT-SUB-2 + 1).
004190 440-EXIT.
004200     EXIT.
004210
004220****** BUILDS THE UNION LABEL LIST (DEPARTMENT NAMES) ACROSS
004230****** ALL DATASETS AND THE PER-SERIES VALUE AT EACH LABEL -
004240****** SEPARATE MODE KEEPS FIRST-APPEARANCE ORDER, COMBINE MODE
004250****** RE-SORTS THE LABELS BY GRAND TOTAL DESCENDING (4441).
004260 500-MERGE-SERIES.
004270     MOVE "500-MERGE-SERIES" TO PARA-NAME.
004280     MOVE 1 TO DATASET-SUB.
004290     PERFORM 510-MERGE-ONE-DATASET THRU 510-EXIT
004300             VARYING DATASET-SUB FROM 1 BY 1
004310             UNTIL DATASET-SUB > RQ-DATASET-COUNT.
004320     IF RQ-MERGE-IS-COMBINE AND LABEL-COUNT > 1
004330         PERFORM 550-COMBINE-SORT THRU 550-EXIT
004340                 VARYING SORT-SUB-1 FROM 1 BY 1
004350                 UNTIL SORT-SUB-1 > LABEL-COUNT - 1.
004360 500-EXIT.
004370     EXIT.
004380
004390 510-MERGE-ONE-DATASET.
004400     MOVE 1 TO DEPT-SUB.
004410     PERFORM 520-MERGE-ONE-ROW THRU 520-EXIT
004420             VARYING DEPT-SUB FROM 1 BY 1
004430             UNTIL DEPT-SUB > RANK-SET-COUNT(DATASET-SUB).
004440 510-EXIT.
004450     EXIT.
004460
004470 520-MERGE-ONE-ROW.
004480     SET MERGE-IDX TO 1.
004490     SEARCH MERGE-LABEL-ENTRY
004500         AT END
004510             ADD +1 TO LABEL-COUNT
004520             MOVE RANK-DEPT-NAME(DATASET-SUB, DEPT-SUB) TO
004530                  MERGE-LABEL-NAME(LABEL-COUNT)
004540             MOVE RANK-AMOUNT(DATASET-SUB, DEPT-SUB) TO
004550                  MV-LABEL-ENTRY(DATASET-SUB, LABEL-COUNT)
004560             ADD RANK-AMOUNT(DATASET-SUB, DEPT-SUB) TO
004570                  MERGE-GRAND-TOTAL(LABEL-COUNT)
004580         WHEN MERGE-LABEL-NAME(MERGE-IDX) =
004590              RANK-DEPT-NAME(DATASET-SUB, DEPT-SUB)
004600             SET LABEL-SUB TO MERGE-IDX
004610             MOVE RANK-AMOUNT(DATASET-SUB, DEPT-SUB) TO
004620                  MV-LABEL-ENTRY(DATASET-SUB, LABEL-SUB)
004630             ADD RANK-AMOUNT(DATASET-SUB, DEPT-SUB) TO
004640                  MERGE-GRAND-TOTAL(LABEL-SUB).
004650 520-EXIT.
004660     EXIT.
004670
004680 550-COMBINE-SORT.
004690     PERFORM 560-COMBINE-PASS THRU 560-EXIT
004700             VARYING SORT-SUB-2 FROM 1 BY 1
004710             UNTIL SORT-SUB-2 > LABEL-COUNT - SORT-SUB-1.
004720 550-EXIT.
004730     EXIT.
004740
004750 560-COMBINE-PASS.
004760     IF MERGE-GRAND-TOTAL(SORT-SUB-2) <
004770        MERGE-GRAND-TOTAL(SORT-SUB-2 + 1)
004780         PERFORM 570-SWAP-LABEL-ROW THRU 570-EXIT.
004790 560-EXIT.
004800     EXIT.
004810
004820 570-SWAP-LABEL-ROW.
004830     MOVE MERGE-LABEL-NAME(SORT-SUB-2)  TO WS-SWAP-NAME.
004840     MOVE MERGE-GRAND-TOTAL(SORT-SUB-2) TO WS-SWAP-AMOUNT.
004850     MOVE MERGE-LABEL-NAME(SORT-SUB-2 + 1) TO
004860          MERGE-LABEL-NAME(SORT-SUB-2).
004870     MOVE MERGE-GRAND-TOTAL(SORT-SUB-2 + 1) TO
004880          MERGE-GRAND-TOTAL(SORT-SUB-2).
004890     MOVE WS-SWAP-NAME   TO MERGE-LABEL-NAME(SORT-SUB-2 + 1).
004900     MOVE WS-SWAP-AMOUNT TO MERGE-GRAND-TOTAL(SORT-SUB-2 + 1).
004910     PERFORM 580-SWAP-VALUE-COLUMN THRU 580-EXIT
004920             VARYING DATASET-SUB FROM 1 BY 1
004930             UNTIL DATASET-SUB > RQ-DATASET-COUNT.
004940 570-EXIT.
004950     EXIT.
004960
004970 580-SWAP-VALUE-COLUMN.
004980     MOVE MV-LABEL-ENTRY(DATASET-SUB, SORT-SUB-2) TO
004990          WS-SWAP-AMOUNT.
005000     MOVE MV-LABEL-ENTRY(DATASET-SUB, SORT-SUB-2 + 1) TO
005010          MV-LABEL-ENTRY(DATASET-SUB, SORT-SUB-2).
005020     MOVE WS-SWAP-AMOUNT TO
005030          MV-LABEL-ENTRY(DATASET-SUB, SORT-SUB-2 + 1).
005040 580-EXIT.
005050     EXIT.
005060
005070 700-WRITE-RPT4.
005080     MOVE "700-WRITE-RPT4" TO PARA-NAME.
005090     MOVE 1 TO DATASET-SUB.
005100     PERFORM 710-WRITE-ONE-DATASET THRU 710-EXIT
005110             VARYING DATASET-SUB FROM 1 BY 1
005120             UNTIL DATASET-SUB > RQ-DATASET-COUNT.
005130 700-EXIT.
005140     EXIT.
005150
005160 710-WRITE-ONE-DATASET.
005170     MOVE SPACES TO RPT-REC.
005180     STRING "DATASET " DELIMITED BY SIZE
005190            DATASET-SUB DELIMITED BY SIZE
005200            " RANKING" DELIMITED BY SIZE
005210            INTO RPT-REC.
005220     WRITE RPT-REC.
005230     MOVE 1 TO LABEL-SUB.
005240     PERFORM 720-WRITE-ONE-LABEL THRU 720-EXIT
005250             VARYING LABEL-SUB FROM 1 BY 1
005260             UNTIL LABEL-SUB > LABEL-COUNT.
005270     MOVE SPACES TO RPT-REC.
005280     STRING "TRAILER - DATASET " DELIMITED BY SIZE
005290            DATASET-SUB DELIMITED BY SIZE
005300            "  UNIT " DELIMITED BY SIZE
005310            RQ-UNIT-SW DELIMITED BY SIZE
005320            INTO RPT-REC.
005330     WRITE RPT-REC.
005340 710-EXIT.
005350     EXIT.
005360
005370 720-WRITE-ONE-LABEL.
005380     MOVE MV-LABEL-ENTRY(DATASET-SUB, LABEL-SUB) TO WS-VALUE-EDIT.
005390     MOVE SPACES TO RPT-REC.
005400     STRING MERGE-LABEL-NAME(LABEL-SUB) DELIMITED BY SIZE
005410            "  " DELIMITED BY SIZE
005420            WS-VALUE-EDIT DELIMITED BY SIZE
005430            INTO RPT-REC.
005440     WRITE RPT-REC.
005450 720-EXIT.
005460     EXIT.
005470
005480 810-LOAD-DEPT-TABLE.
005490     MOVE "810-LOAD-DEPT-TABLE" TO PARA-NAME.
005500     PERFORM 811-READ-DEPTMAST THRU 811-EXIT.
005510     PERFORM 812-ADD-DEPT-ENTRY THRU 812-EXIT
005520             UNTIL NO-MORE-MASTER-RECS.
005530 810-EXIT.
005540     EXIT.
005550
005560 811-READ-DEPTMAST.
005570     READ DEPTMAST-FILE
005580         AT END SET NO-MORE-MASTER-RECS TO TRUE
005590     END-READ.
005600 811-EXIT.
005610     EXIT.
005620
005630 812-ADD-DEPT-ENTRY.
005640     IF DM-DEPT-ACTIVE
005650         ADD +1 TO DEPT-TABLE-COUNT
005660         MOVE DM-DEPT-ID   TO DEPT-KEY(DEPT-TABLE-COUNT)
005670         MOVE DM-DEPT-NAME TO DEPT-NAME-T(DEPT-TABLE-COUNT).
005680     PERFORM 811-READ-DEPTMAST THRU 811-EXIT.
005690 812-EXIT.
005700     EXIT.
005710
005720 999-CLEANUP.
005730     MOVE "999-CLEANUP" TO PARA-NAME.
005740     CLOSE REQPARM, SYSOUT, RPTFILE.
005750     DISPLAY "******** NORMAL END OF JOB DPTRANK ********".
005760 999-EXIT.
005770     EXIT.
