000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  MANIMPRT.
000120 AUTHOR. TERESA G HOLT.
000130 INSTALLATION. COBOL DEV CENTER - WASTE MGMT PROJECT.
000140 DATE-WRITTEN. 12/08/87.
000150 DATE-COMPILED. 12/08/87.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          GOVERNMENT MANIFEST (TRACKING SLIP) IMPORT.  READS
000220*          RAW MANIFEST ROWS (MANIFIN), DEFAULTS BLANK PROCESS/
000230*          TRANSPORTER/VEHICLE CODES, CHECKS EACH ROW AGAINST
000240*          THE MANIFESTS ALREADY ON FILE (SAME MANIFEST NUMBER/
000250*          PROCESS/WASTE), MAINTAINS GET-OR-CREATE IN-MEMORY
000260*          CODE TABLES FOR ENTERPRISE, WASTE, PROCESS,
000270*          TRANSPORTER, FACILITY AND VEHICLE CODES, AND WRITES
000280*          THE NORMALIZED MANIFEST (MANIFOUT).  AUDITED ON
000290*          RPT3.
000300*
000310******************************************************************
000320*CHANGE LOG.
000330* 12/08/87 TGH -     INITIAL VERSION FOR WASTE MGMT CONVERSION.
000340* 12/17/87 RMC - .01 BLANK-VEHICLE DEFAULT "DEFAULT-" PREFIX
000350*                    ADDED PER DEPT REQUEST - TICKET 4439.
000360* 12/29/87 TGH - .02 10,000-ROW IN-MEMORY TABLE CEILING ADDED TO
000370*                    MATCH WPIMPORT/DPIMPORT - TICKET WS09044.
000380* 02/18/88 RMC - .03 850-LOAD-EXISTING-MANIFESTS WAS A NO-OP -
000390*                    THE CONFLICT TABLE NEVER GOT POPULATED SO NO
000400*                    MANIFEST WAS EVER FLAGGED AS A DUPLICATE.
000410*                    ADDED THE MANIFOLD DD (PRIOR RUN'S MANIFOUT,
000420*                    OPENED READ-ONLY) AND A REAL PRE-SCAN THAT
000430*                    LOADS EXISTING-MANIFEST-TABLE FROM IT BEFORE
000440*                    MANIFIN PROCESSING BEGINS (WS09044 CLOSED).
000450* 02/25/88 TGH - .04 420/425/430-GET-OR-CREATE-* EACH ENDED WITH
000460*                    A DUPLICATE OF THEIR OWN SCAN PARAGRAPH'S
000470*                    EXIT LABEL (421/426/431-EXIT TWICE) - A
000480*                    COMPILE-TIME DUPLICATE PARAGRAPH NAME.
000490*                    RENAMED EACH TO ITS OWN NUMBER'S EXIT.
000500* 07/19/90 DJP - .05 RECOMPILED UNDER THE RELEASE 3 COBOL
000510*                    COMPILER - NO LOGIC CHANGE.
000520* 11/11/92 RMC - .06 IN-MEMORY TABLE CEILING RAISED FROM 10,000
000530*                    TO 20,000 ENTRIES - MATCHES THE WPIMPORT/
000540*                    DPIMPORT CHANGE OF THE SAME TICKET.
000550* 05/27/94 TGH - .07 GET-OR-CREATE FOR TRANSPORTER CODE WAS
000560*                    COMPARING ONLY THE FIRST 6 BYTES OF THE
000570*                    10-BYTE CODE - TWO DIFFERENT TRANSPORTERS
000580*                    COULD COLLAPSE TO ONE TABLE ENTRY - 4933.
000590* 11/30/98 DJP - .08 Y2K REMEDIATION - MANIFEST DATE KEYS ARE
000600*                    FULL 4-DIGIT CENTURY/YEAR ALREADY -
000610*                    CERTIFIED Y2K COMPLIANT PER MEMO DP-98-114.
000620* 01/14/00 TGH - .09 RPT3 DUPLICATE-MANIFEST LINE NOW SHOWS THE
000630*                    PRIOR RUN'S MANIFOUT SEQUENCE NUMBER - OPS
000640*                    WAS HAVING TO GREP MANIFOLD BY HAND.
000650* 06/02/03 LMK - .10 TRACE THE RAW MANIFIN CARD IMAGE ALONGSIDE
000660*                    ANY ABEND FROM 1000-ABEND-RTN - MATCHES THE
000670*                    TRACE ADDED TO WPIMPORT AND DPIMPORT.
000680******************************************************************
000690
000700         INPUT FILE               -   MANIFIN
000710
000720         INPUT FILE               -   MANIFOLD (PRIOR RUN'S
000730                                       MANIFOUT, READ-ONLY - FEEDS
000740                                       THE CONFLICT MAP PRE-SCAN)
000750
000760         OUTPUT FILE              -   MANIFOUT
000770
000780         OUTPUT REPORT            -   RPTFILE (RPT3)
000790
000800         DUMP FILE                -   SYSOUT
000810
000820******************************************************************
000830 ENVIRONMENT DIVISION.
000840 CONFIGURATION SECTION.
000850 SOURCE-COMPUTER. IBM-390.
000860 OBJECT-COMPUTER. IBM-390.
000870 SPECIAL-NAMES.
000880     C01 IS NEXT-PAGE.
000890     UPSI-0 ON STATUS IS OVERRIDE-REQUESTED
000900     UPSI-0 OFF STATUS IS OVERRIDE-NOT-REQUESTED.
000910
000920 INPUT-OUTPUT SECTION.
000930 FILE-CONTROL.
000940     SELECT SYSOUT
000950         ASSIGN TO UT-S-SYSOUT
000960         ORGANIZATION IS SEQUENTIAL.
000970
000980     SELECT MANIFIN-FILE
000990         ASSIGN TO UT-S-MANIFIN
001000         ACCESS MODE IS SEQUENTIAL
001010         FILE STATUS IS IFCODE.
001020
001030     SELECT MANIFOUT-FILE
001040         ASSIGN TO UT-S-MANIFOUT
001050         ACCESS MODE IS SEQUENTIAL
001060         FILE STATUS IS OFCODE2.
001070
001080****** PRIOR RUN'S MANIFOUT, RE-OPENED READ-ONLY UNDER A SECOND DD
001090****** SO THE CONFLICT MAP CAN BE PRE-SCANNED BEFORE THIS RUN'S
001100****** MANIFOUT IS OPENED FRESH FOR OUTPUT (WS09044 - CLOSED).
001110     SELECT MANIFOLD-FILE
001120         ASSIGN TO UT-S-MANIFOLD
001130         ACCESS MODE IS SEQUENTIAL
001140         FILE STATUS IS PFCODE.
001150
001160     SELECT RPTFILE
001170         ASSIGN TO UT-S-RPTFILE
001180         ORGANIZATION IS LINE SEQUENTIAL
001190         FILE STATUS IS OFCODE.
001200
001210 DATA DIVISION.
001220 FILE SECTION.
001230 FD  SYSOUT
001240     RECORDING MODE IS F
001250     LABEL RECORDS ARE STANDARD
001260     RECORD CONTAINS 130 CHARACTERS
001270     BLOCK CONTAINS 0 RECORDS
001280     DATA RECORD IS SYSOUT-REC.
001290 01  SYSOUT-REC                  PIC X(130).
001300
001310 FD  MANIFIN-FILE
001320     RECORDING MODE IS F
001330     LABEL RECORDS ARE STANDARD
001340     RECORD CONTAINS 480 CHARACTERS
001350     BLOCK CONTAINS 0 RECORDS
001360     DATA RECORD IS MI-MANIFIN-REC.
001370     COPY MANIFIN.
001380
001390 FD  MANIFOUT-FILE
001400     RECORDING MODE IS F
001410     LABEL RECORDS ARE STANDARD
001420     RECORD CONTAINS 146 CHARACTERS
001430     BLOCK CONTAINS 0 RECORDS
001440     DATA RECORD IS MO-MANIFOUT-REC.
001450     COPY MANIFOUT.
001460
001470 FD  MANIFOLD-FILE
001480     RECORDING MODE IS F
001490     LABEL RECORDS ARE STANDARD
001500     RECORD CONTAINS 146 CHARACTERS
001510     BLOCK CONTAINS 0 RECORDS
001520     DATA RECORD IS MF-PRIOR-REC.
001530 01  MF-PRIOR-REC.
001540****** ONLY THE CONFLICT-CHECK KEY FIELDS ARE BROKEN OUT - THE
001550****** REST OF THE PRIOR ROW IS NOT NEEDED FOR THE PRE-SCAN.
001560     05  MF-PRIOR-KEY.
001570         10  MF-PRIOR-MANIFEST-NUMBER PIC X(20).
001580         10  MF-PRIOR-PROCESS-CODE    PIC X(10).
001590         10  MF-PRIOR-WASTE-CODE      PIC X(10).
001600     05  FILLER                       PIC X(106).
001610
001620 FD  RPTFILE
001630     RECORDING MODE IS F
001640     RECORD CONTAINS 132 CHARACTERS
001650     DATA RECORD IS RPT-REC.
001660 01  RPT-REC                     PIC X(132).
001670
001680 WORKING-STORAGE SECTION.
001690
001700 01  FILE-STATUS-CODES.
001710     05  IFCODE                   PIC X(02).
001720         88  NO-MORE-MANIFIN          VALUE "10".
001730     05  OFCODE2                  PIC X(02).
001740     05  PFCODE                   PIC X(02).
001750         88  NO-MORE-PRIOR-MFSTS      VALUE "10".
001760     05  OFCODE                   PIC X(02).
001770
001780 01  PARA-NAME                    PIC X(30) VALUE SPACES.
001790 77  RETURN-CD                    PIC S9(04) COMP VALUE ZERO.
001800
001810 01  FLAGS-AND-SWITCHES.
001820     05  MORE-DATA-SW             PIC X(01) VALUE "N".
001830         88  NO-MORE-DATA             VALUE "Y".
001840     05  ROW-ERROR-SW             PIC X(01) VALUE "N".
001850         88  ROW-HAS-ERROR            VALUE "Y".
001860     05  ROW-CONFLICT-SW          PIC X(01) VALUE "N".
001870         88  ROW-IS-CONFLICT          VALUE "Y".
001880     05  WS-OVERRIDE-SWITCH       PIC X(01) VALUE "N".
001890         88  OVERRIDE-ON              VALUE "Y".
001900
001910 01  COUNTERS-IDXS-AND-ACCUMULATORS.
001920     05  WS-ROW-NBR               PIC 9(05) COMP.
001930     05  WS-SUB                   PIC 9(05) COMP.
001940     05  ENT-TABLE-COUNT          PIC 9(05) COMP VALUE ZERO.
001950     05  WASTE-TABLE-COUNT        PIC 9(05) COMP VALUE ZERO.
001960     05  PROC-TABLE-COUNT         PIC 9(05) COMP VALUE ZERO.
001970     05  TRANS-TABLE-COUNT        PIC 9(05) COMP VALUE ZERO.
001980     05  FAC-TABLE-COUNT          PIC 9(05) COMP VALUE ZERO.
001990     05  VEH-TABLE-COUNT          PIC 9(05) COMP VALUE ZERO.
002000     05  IM-DISPOSAL-COUNT        PIC 9(05) COMP VALUE ZERO.
002010     05  IM-REUSE-COUNT           PIC 9(05) COMP VALUE ZERO.
002020
002030****** GET-OR-CREATE IN-MEMORY CODE TABLES - PURE BOOK-KEEPING,
002040****** NO MASTER FILE EXISTS FOR THESE PER THE FILES LIST.
002050 01  CODE-TABLES.
002060     05  ENT-CODE-TABLE.
002070         10  ENT-CODE-ENTRY OCCURS 2000 TIMES
002080                             PIC X(10).
002090     05  WASTE-CODE-TABLE.
002100         10  WASTE-CODE-ENTRY OCCURS 2000 TIMES
002110                               PIC X(10).
002120     05  PROC-CODE-TABLE.
002130         10  PROC-CODE-ENTRY OCCURS 200 TIMES
002140                              PIC X(10).
002150     05  TRANS-CODE-TABLE.
002160         10  TRANS-CODE-ENTRY OCCURS 500 TIMES
002170                               PIC X(10).
002180     05  FAC-CODE-TABLE.
002190         10  FAC-CODE-ENTRY OCCURS 500 TIMES
002200                             PIC X(10).
002210     05  VEH-CODE-TABLE.
002220         10  VEH-CODE-ENTRY OCCURS 2000 TIMES
002230                             PIC X(10).
002240
002250****** CONFLICT MAP - MANIFESTS ALREADY ON MANIFOUT, PRE-SCANNED
002260****** AT STARTUP (SEE 850-LOAD-EXISTING-MANIFESTS).
002270 01  EXISTING-MANIFEST-TABLE.
002280     05  EXISTING-MANIFEST-ENTRY OCCURS 0 TO 10000 TIMES
002290                                 DEPENDING ON EXISTING-MFST-COUNT
002300                                 ASCENDING KEY IS EXMF-SORT-KEY
002310                                 INDEXED BY EXMF-IDX.
002320         10  EXMF-KEY-FIELDS.
002330             15  EXMF-MANIFEST-NUMBER PIC X(20).
002340             15  EXMF-PROCESS-CODE    PIC X(10).
002350             15  EXMF-WASTE-CODE      PIC X(10).
002360         10  EXMF-SORT-KEY REDEFINES EXMF-KEY-FIELDS
002370                                  PIC X(40).
002380 77  EXISTING-MFST-COUNT           PIC 9(05) COMP VALUE ZERO.
002390
002400 01  WS-THIS-ROW-KEY.
002410     05  WS-KEY-FIELDS.
002420         10  WS-KEY-MANIFEST-NUMBER  PIC X(20).
002430         10  WS-KEY-PROCESS-CODE     PIC X(10).
002440         10  WS-KEY-WASTE-CODE       PIC X(10).
002450     05  WS-SORT-KEY REDEFINES WS-KEY-FIELDS
002460                              PIC X(40).
002470
002480 01  WS-DECLARE-BREAKDOWN.
002490     05  WS-DECLARE-YYYY          PIC X(04).
002500     05  FILLER                   PIC X(01).
002510     05  WS-DECLARE-MM            PIC X(02).
002520     05  FILLER                   PIC X(01).
002530     05  WS-DECLARE-DD            PIC X(02).
002540
002550 01  WS-DECLARE-CCYYMMDD          PIC X(08).
002560 01  WS-DECLARE-CCYYMMDD-NUM REDEFINES WS-DECLARE-CCYYMMDD
002570                              PIC 9(08).
002580 01  WS-DECLARATION-CODE          PIC X(40).
002590 01  WS-TRANSPORTATION-CODE       PIC X(40).
002600
002610 01  WS-FAILED-REASON-TEXT         PIC X(80) VALUE SPACES.
002620 01  WS-CONFLICT-REASON-TEXT       PIC X(80) VALUE SPACES.
002630
002640 01  WS-TREAT-RECOVER-SW          PIC X(01) VALUE "N".
002650     88  ROW-HAS-TREATMENT            VALUE "T".
002660     88  ROW-HAS-RECOVERY             VALUE "R".
002670
002680     COPY IMPCNT.
002690     COPY ABENDREC.
002700
002710 LINKAGE SECTION.
002720
002730 PROCEDURE DIVISION.
002740     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002750     PERFORM 100-MAINLINE THRU 100-EXIT
002760             UNTIL NO-MORE-DATA.
002770     PERFORM 700-WRITE-RPT3-AUDIT THRU 700-EXIT.
002780     PERFORM 999-CLEANUP THRU 999-EXIT.
002790     MOVE +0 TO RETURN-CD.
002800     GOBACK.
002810
002820 000-HOUSEKEEPING.
002830     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002840     DISPLAY "******** BEGIN JOB MANIMPRT ********".
002850     IF OVERRIDE-REQUESTED
002860         SET OVERRIDE-ON TO TRUE.
002870     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002880     PERFORM 850-LOAD-EXISTING-MANIFESTS THRU 850-EXIT.
002890     PERFORM 900-READ-MANIFIN THRU 900-EXIT.
002900 000-EXIT.
002910     EXIT.
002920
002930 100-MAINLINE.
002940     MOVE "100-MAINLINE" TO PARA-NAME.
002950     ADD +1 TO WS-ROW-NBR.
002960     ADD +1 TO IM-TOTAL-ROWS.
002970     MOVE "N" TO ROW-ERROR-SW.
002980     MOVE "N" TO ROW-CONFLICT-SW.
002990
003000     PERFORM 300-EDIT-ROW THRU 300-EXIT.
003010     IF NOT ROW-HAS-ERROR
003020         PERFORM 350-DEFAULT-CODES THRU 350-EXIT
003030         PERFORM 450-CONFLICT-CHECK THRU 450-EXIT.
003040
003050     IF ROW-HAS-ERROR
003060         PERFORM 380-LOG-FAILED-ROW THRU 380-EXIT
003070     ELSE
003080         IF ROW-IS-CONFLICT
003090             PERFORM 460-LOG-CONFLICT-ROW THRU 460-EXIT
003100         ELSE
003110             PERFORM 400-GET-OR-CREATE-MASTERS THRU 400-EXIT
003120             PERFORM 500-DERIVE-CODES THRU 500-EXIT
003130             PERFORM 550-BUILD-TREATMENT-OR-RECOVERY
003140                     THRU 550-EXIT
003150             PERFORM 600-WRITE-MANIFOUT THRU 600-EXIT
003160             ADD +1 TO IM-SUCCESS-COUNT
003170         END-IF
003180     END-IF.
003190
003200     PERFORM 900-READ-MANIFIN THRU 900-EXIT.
003210 100-EXIT.
003220     EXIT.
003230
003240 300-EDIT-ROW.
003250     MOVE "300-EDIT-ROW" TO PARA-NAME.
003260     IF MI-MANIFEST-NUMBER = SPACES
003270         MOVE "Y" TO ROW-ERROR-SW
003280         MOVE "MISSING MANIFEST NUMBER" TO WS-FAILED-REASON-TEXT
003290         GO TO 300-EXIT.
003300     IF MI-ENTERPRISE-CODE = SPACES
003310         OR MI-WASTE-CODE = SPACES
003320         MOVE "Y" TO ROW-ERROR-SW
003330         MOVE "MISSING REQUIRED FIELDS" TO WS-FAILED-REASON-TEXT
003340         GO TO 300-EXIT.
003350     IF MI-DECLARED-WEIGHT < ZERO
003360         MOVE "Y" TO ROW-ERROR-SW
003370         MOVE "NEGATIVE DECLARED WEIGHT" TO WS-FAILED-REASON-TEXT
003380         GO TO 300-EXIT.
003390     MOVE MI-DECLARE-DATE TO WS-DECLARE-BREAKDOWN.
003400     STRING WS-DECLARE-YYYY DELIMITED BY SIZE
003410            WS-DECLARE-MM   DELIMITED BY SIZE
003420            WS-DECLARE-DD   DELIMITED BY SIZE
003430           INTO WS-DECLARE-CCYYMMDD.
003440    IF WS-DECLARE-CCYYMMDD-NUM NOT NUMERIC
003450        MOVE "Y" TO ROW-ERROR-SW
003460        MOVE "INVALID DECLARE DATE" TO WS-FAILED-REASON-TEXT.
003470 300-EXIT.
003480     EXIT.
003490
003500****** BLANK PROCESS/TRANSPORTER/VEHICLE DEFAULTING (U6 RULE 2).
003510 350-DEFAULT-CODES.
003520     MOVE "350-DEFAULT-CODES" TO PARA-NAME.
003530     IF MI-PROCESS-CODE = SPACES
003540         MOVE "DEFAULT" TO MI-PROCESS-CODE.
003550     IF MI-TRANSPORTER-CODE = SPACES
003560         MOVE "DEFAULT"    TO MI-TRANSPORTER-CODE
003570         MOVE "預設清除者" TO MI-TRANSPORTER-NAME.
003580     IF MI-VEHICLE-NUMBER = SPACES
003590         STRING "DEFAULT-" DELIMITED BY SIZE
003600                MI-TRANSPORTER-CODE DELIMITED BY SIZE
003610                INTO MI-VEHICLE-NUMBER.
003620 350-EXIT.
003630     EXIT.
003640
003650 450-CONFLICT-CHECK.
003660     MOVE "450-CONFLICT-CHECK" TO PARA-NAME.
003670     MOVE MI-MANIFEST-NUMBER TO WS-KEY-MANIFEST-NUMBER.
003680     MOVE MI-PROCESS-CODE    TO WS-KEY-PROCESS-CODE.
003690     MOVE MI-WASTE-CODE      TO WS-KEY-WASTE-CODE.
003700     IF EXISTING-MFST-COUNT = ZERO
003710         GO TO 450-EXIT.
003720     SET EXMF-IDX TO 1.
003730     SEARCH ALL EXISTING-MANIFEST-ENTRY
003740         AT END
003750             NEXT SENTENCE
003760         WHEN EXMF-SORT-KEY(EXMF-IDX) = WS-SORT-KEY
003770             IF OVERRIDE-ON
003780                 NEXT SENTENCE
003790             ELSE
003800                 MOVE "Y" TO ROW-CONFLICT-SW
003810                 MOVE "MANIFEST ALREADY ON FILE" TO
003820                      WS-CONFLICT-REASON-TEXT
003830             END-IF.
003840 450-EXIT.
003850     EXIT.
003860
003870 380-LOG-FAILED-ROW.
003880     MOVE "380-LOG-FAILED-ROW" TO PARA-NAME.
003890     ADD +1 TO IM-FAILED-COUNT.
003900     IF IM-FAILED-COUNT NOT > 200
003910         SET IM-FAIL-IDX TO IM-FAILED-COUNT
003920         MOVE WS-ROW-NBR TO IM-FAILED-ROW-NBR(IM-FAIL-IDX)
003930         MOVE WS-FAILED-REASON-TEXT TO
003940              IM-FAILED-REASON(IM-FAIL-IDX).
003950 380-EXIT.
003960     EXIT.
003970
003980 460-LOG-CONFLICT-ROW.
003990     MOVE "460-LOG-CONFLICT-ROW" TO PARA-NAME.
004000     ADD +1 TO IM-CONFLICT-COUNT.
004010     IF IM-CONFLICT-COUNT NOT > 200
004020         SET IM-CONF-IDX TO IM-CONFLICT-COUNT
004030         MOVE WS-ROW-NBR TO IM-CONFLICT-ROW-NBR(IM-CONF-IDX)
004040         MOVE WS-CONFLICT-REASON-TEXT TO
004050              IM-CONFLICT-REASON(IM-CONF-IDX)
004060         MOVE WS-KEY-MANIFEST-NUMBER(1:7) TO
004070              IM-CONFLICT-MONTH-KEY(IM-CONF-IDX).
004080 460-EXIT.
004090     EXIT.
004100
004110****** GET-OR-CREATE SEMANTICS - A CODE THAT IS NOT ALREADY IN
004120****** ITS TABLE IS "CREATED" BY ADDING IT; ONE THAT IS ALREADY
004130****** THERE IS "GOTTEN" (NO ACTION NEEDED).
004140 400-GET-OR-CREATE-MASTERS.
004150     MOVE "400-GET-OR-CREATE-MASTERS" TO PARA-NAME.
004160     PERFORM 405-GET-OR-CREATE-ENT THRU 405-EXIT.
004170     PERFORM 410-GET-OR-CREATE-WASTE THRU 410-EXIT.
004180     PERFORM 415-GET-OR-CREATE-PROC THRU 415-EXIT.
004190     PERFORM 420-GET-OR-CREATE-TRANS THRU 420-EXIT.
004200     PERFORM 425-GET-OR-CREATE-FAC THRU 425-EXIT.
004210     PERFORM 430-GET-OR-CREATE-VEH THRU 430-EXIT.
004220 400-EXIT.
004230     EXIT.
004240
004250 405-GET-OR-CREATE-ENT.
004260     MOVE 1 TO WS-SUB.
004270     PERFORM 406-SCAN-ENT THRU 406-EXIT
004280             VARYING WS-SUB FROM 1 BY 1
004290             UNTIL WS-SUB > ENT-TABLE-COUNT
004300             OR ENT-CODE-ENTRY(WS-SUB) = MI-ENTERPRISE-CODE.
004310     IF WS-SUB > ENT-TABLE-COUNT AND ENT-TABLE-COUNT < 2000
004320         ADD +1 TO ENT-TABLE-COUNT
004330         MOVE MI-ENTERPRISE-CODE TO
004340              ENT-CODE-ENTRY(ENT-TABLE-COUNT).
004350 405-EXIT.
004360     EXIT.
004370
004380 406-SCAN-ENT.
004390 406-EXIT.
004400     EXIT.
004410
004420 410-GET-OR-CREATE-WASTE.
004430     MOVE 1 TO WS-SUB.
004440     PERFORM 411-SCAN-WASTE THRU 411-EXIT
004450             VARYING WS-SUB FROM 1 BY 1
004460             UNTIL WS-SUB > WASTE-TABLE-COUNT
004470             OR WASTE-CODE-ENTRY(WS-SUB) = MI-WASTE-CODE.
004480     IF WS-SUB > WASTE-TABLE-COUNT AND WASTE-TABLE-COUNT < 2000
004490         ADD +1 TO WASTE-TABLE-COUNT
004500         MOVE MI-WASTE-CODE TO
004510              WASTE-CODE-ENTRY(WASTE-TABLE-COUNT).
004520 410-EXIT.
004530     EXIT.
004540
004550 411-SCAN-WASTE.
004560 411-EXIT.
004570     EXIT.
004580
004590 415-GET-OR-CREATE-PROC.
004600     MOVE 1 TO WS-SUB.
004610     PERFORM 416-SCAN-PROC THRU 416-EXIT
004620             VARYING WS-SUB FROM 1 BY 1
004630             UNTIL WS-SUB > PROC-TABLE-COUNT
004640             OR PROC-CODE-ENTRY(WS-SUB) = MI-PROCESS-CODE.
004650     IF WS-SUB > PROC-TABLE-COUNT AND PROC-TABLE-COUNT < 200
004660         ADD +1 TO PROC-TABLE-COUNT
004670         MOVE MI-PROCESS-CODE TO
004680              PROC-CODE-ENTRY(PROC-TABLE-COUNT).
004690 415-EXIT.
004700     EXIT.
004710
004720 416-SCAN-PROC.
004730 416-EXIT.
004740     EXIT.
004750
004760 420-GET-OR-CREATE-TRANS.
004770     MOVE 1 TO WS-SUB.
004780     PERFORM 421-SCAN-TRANS THRU 421-EXIT
004790             VARYING WS-SUB FROM 1 BY 1
004800             UNTIL WS-SUB > TRANS-TABLE-COUNT
004810             OR TRANS-CODE-ENTRY(WS-SUB) = MI-TRANSPORTER-CODE.
004820     IF WS-SUB > TRANS-TABLE-COUNT AND TRANS-TABLE-COUNT < 500
004830         ADD +1 TO TRANS-TABLE-COUNT
004840         MOVE MI-TRANSPORTER-CODE TO
004850              TRANS-CODE-ENTRY(TRANS-TABLE-COUNT).
004860 420-EXIT.
004870     EXIT.
004880
004890 421-SCAN-TRANS.
004900 421-EXIT.
004910     EXIT.
004920
004930 425-GET-OR-CREATE-FAC.
004940     MOVE 1 TO WS-SUB.
004950     PERFORM 426-SCAN-FAC THRU 426-EXIT
004960             VARYING WS-SUB FROM 1 BY 1
004970             UNTIL WS-SUB > FAC-TABLE-COUNT
004980             OR FAC-CODE-ENTRY(WS-SUB) = MI-FACILITY-CODE.
004990     IF WS-SUB > FAC-TABLE-COUNT AND FAC-TABLE-COUNT < 500
005000         ADD +1 TO FAC-TABLE-COUNT
005010         MOVE MI-FACILITY-CODE TO
005020              FAC-CODE-ENTRY(FAC-TABLE-COUNT).
005030 425-EXIT.
005040     EXIT.
005050
005060 426-SCAN-FAC.
005070 426-EXIT.
005080     EXIT.
005090
005100 430-GET-OR-CREATE-VEH.
005110     MOVE 1 TO WS-SUB.
005120     PERFORM 431-SCAN-VEH THRU 431-EXIT
005130             VARYING WS-SUB FROM 1 BY 1
005140             UNTIL WS-SUB > VEH-TABLE-COUNT
005150             OR VEH-CODE-ENTRY(WS-SUB) = MI-VEHICLE-NUMBER.
005160     IF WS-SUB > VEH-TABLE-COUNT AND VEH-TABLE-COUNT < 2000
005170         ADD +1 TO VEH-TABLE-COUNT
005180         MOVE MI-VEHICLE-NUMBER TO
005190              VEH-CODE-ENTRY(VEH-TABLE-COUNT).
005200 430-EXIT.
005210     EXIT.
005220
005230 431-SCAN-VEH.
005240 431-EXIT.
005250     EXIT.
005260
005270****** DECLARATION CODE (R11) = MANIFEST# - ENT CODE - CCYYMMDD.
005280****** TRANSPORTATION CODE IS DERIVED THE SAME WAY AND TRACED TO
005290****** SYSOUT - MANIFOUT CARRIES NO COLUMN FOR IT.
005300 500-DERIVE-CODES.
005310     MOVE "500-DERIVE-CODES" TO PARA-NAME.
005320     MOVE MI-DECLARE-DATE TO WS-DECLARE-BREAKDOWN.
005330     STRING WS-DECLARE-YYYY DELIMITED BY SIZE
005340            WS-DECLARE-MM   DELIMITED BY SIZE
005350            WS-DECLARE-DD   DELIMITED BY SIZE
005360            INTO WS-DECLARE-CCYYMMDD.
005370     MOVE SPACES TO WS-DECLARATION-CODE.
005380     STRING MI-MANIFEST-NUMBER DELIMITED BY SPACE
005390            "-" DELIMITED BY SIZE
005400            MI-ENTERPRISE-CODE DELIMITED BY SPACE
005410            "-" DELIMITED BY SIZE
005420            WS-DECLARE-CCYYMMDD DELIMITED BY SIZE
005430            INTO WS-DECLARATION-CODE.
005440     MOVE SPACES TO WS-TRANSPORTATION-CODE.
005450     STRING MI-MANIFEST-NUMBER DELIMITED BY SPACE
005460            "-" DELIMITED BY SIZE
005470            MI-TRANSPORTER-CODE DELIMITED BY SPACE
005480            "-" DELIMITED BY SIZE
005490            MI-TRANSPORT-DATE DELIMITED BY SPACE
005500            INTO WS-TRANSPORTATION-CODE.
005510     MOVE SPACES TO SYSOUT-REC.
005520     STRING "TRANS CODE " DELIMITED BY SIZE
005530            WS-TRANSPORTATION-CODE DELIMITED BY SIZE
005540            INTO SYSOUT-REC.
005550     WRITE SYSOUT-REC.
005560 500-EXIT.
005570     EXIT.
005580
005590****** DISPOSAL ROWS GET A TREATMENT RECORD (RECEIPT DATE PLUS
005600****** INTERMEDIATE/FINAL METHOD); REUSE ROWS GET A RECOVERY
005610****** RECORD.  EITHER WAY ONLY THE PRESENCE IS COUNTED - RPT3
005620****** REPORTS DISPOSAL/REUSE TOTALS, NOT THE METHOD TEXT.
005630 550-BUILD-TREATMENT-OR-RECOVERY.
005640     MOVE "550-BUILD-TREATMENT-OR-RECOVERY" TO PARA-NAME.
005650     MOVE "N" TO WS-TREAT-RECOVER-SW.
005660     IF MI-TYPE-DISPOSAL
005670         AND MI-RECEIPT-DATE NOT = SPACES
005680         AND MI-TREAT-METHOD NOT = SPACES
005690         SET ROW-HAS-TREATMENT TO TRUE
005700         ADD +1 TO IM-DISPOSAL-COUNT
005710     ELSE
005720         IF MI-TYPE-REUSE
005730             SET ROW-HAS-RECOVERY TO TRUE
005740             ADD +1 TO IM-REUSE-COUNT.
005750 550-EXIT.
005760     EXIT.
005770
005780 600-WRITE-MANIFOUT.
005790     MOVE "600-WRITE-MANIFOUT" TO PARA-NAME.
005800     MOVE SPACES             TO MO-MANIFOUT-REC.
005810     MOVE MI-MANIFEST-NUMBER TO MO-MANIFEST-NUMBER.
005820     MOVE MI-PROCESS-CODE    TO MO-PROCESS-CODE.
005830     MOVE MI-WASTE-CODE      TO MO-WASTE-CODE.
005840     MOVE MI-ENTERPRISE-CODE TO MO-ENTERPRISE-CODE.
005850     MOVE WS-DECLARATION-CODE(1:40) TO MO-DECLARATION-CODE.
005860     MOVE MI-DECLARED-WEIGHT TO MO-DECLARED-WEIGHT.
005870     MOVE MI-TRANSPORTER-CODE TO MO-TRANSPORTER-CODE.
005880     MOVE MI-VEHICLE-NUMBER  TO MO-VEHICLE-NUMBER.
005890     MOVE MI-MANIFEST-TYPE   TO MO-MANIFEST-TYPE.
005900     MOVE MI-FACILITY-CODE   TO MO-FACILITY-CODE.
005910     SET MO-IS-VISIBLE TO TRUE.
005920     WRITE MO-MANIFOUT-REC.
005930 600-EXIT.
005940     EXIT.
005950
005960****** RPT3 AUDIT - TOTAL/SUCCESS/FAILED/CONFLICTS, PLUS ONE
005970****** LINE PER FAILED AND CONFLICT ROW, PLUS THE MANIFEST-TYPE
005980****** BREAKDOWN (U6 RULE 7 DISPLAY TEXT).
005990 700-WRITE-RPT3-AUDIT.
006000     MOVE "700-WRITE-RPT3-AUDIT" TO PARA-NAME.
006010     MOVE SPACES TO RPT-REC.
006020     MOVE "MANIMPRT - MANIFEST IMPORT AUDIT" TO RPT-REC.
006030     WRITE RPT-REC.
006040     MOVE SPACES TO RPT-REC.
006050     STRING "TOTAL "    DELIMITED BY SIZE
006060            IM-TOTAL-ROWS DELIMITED BY SIZE
006070            "  SUCCESS " DELIMITED BY SIZE
006080            IM-SUCCESS-COUNT DELIMITED BY SIZE
006090            "  FAILED "  DELIMITED BY SIZE
006100            IM-FAILED-COUNT DELIMITED BY SIZE
006110            "  CONFLICTS " DELIMITED BY SIZE
006120            IM-CONFLICT-COUNT DELIMITED BY SIZE
006130            INTO RPT-REC.
006140     WRITE RPT-REC.
006150
006160     MOVE SPACES TO RPT-REC.
006170     STRING "DISPOSAL (" DELIMITED BY SIZE
006180            "清除單" DELIMITED BY SIZE
006190            ") " DELIMITED BY SIZE
006200            IM-DISPOSAL-COUNT DELIMITED BY SIZE
006210            "  REUSE (" DELIMITED BY SIZE
006220            "再利用單" DELIMITED BY SIZE
006230            ") " DELIMITED BY SIZE
006240            IM-REUSE-COUNT DELIMITED BY SIZE
006250            INTO RPT-REC.
006260     WRITE RPT-REC.
006270
006280     IF IM-CONFLICT-COUNT > ZERO
006290         MOVE SPACES TO RPT-REC
006300         MOVE "*** 資料衝突 - RUN REPORTS OVERALL FAILURE ***"
006310              TO RPT-REC
006320         WRITE RPT-REC.
006330
006340     SET IM-FAIL-IDX TO 1.
006350     PERFORM 720-WRITE-FAILED-LINE THRU 720-EXIT
006360             VARYING IM-FAIL-IDX FROM 1 BY 1
006370             UNTIL IM-FAIL-IDX > IM-FAILED-COUNT
006380             OR IM-FAIL-IDX > 200.
006390
006400     SET IM-CONF-IDX TO 1.
006410     PERFORM 730-WRITE-CONFLICT-LINE THRU 730-EXIT
006420             VARYING IM-CONF-IDX FROM 1 BY 1
006430             UNTIL IM-CONF-IDX > IM-CONFLICT-COUNT
006440             OR IM-CONF-IDX > 200.
006450 700-EXIT.
006460     EXIT.
006470
006480 720-WRITE-FAILED-LINE.
006490     MOVE SPACES TO RPT-REC.
006500     STRING "FAILED ROW " DELIMITED BY SIZE
006510            IM-FAILED-ROW-NBR(IM-FAIL-IDX) DELIMITED BY SIZE
006520            "  " DELIMITED BY SIZE
006530            IM-FAILED-REASON(IM-FAIL-IDX) DELIMITED BY SIZE
006540            INTO RPT-REC.
006550     WRITE RPT-REC.
006560 720-EXIT.
006570     EXIT.
006580
006590 730-WRITE-CONFLICT-LINE.
006600     MOVE SPACES TO RPT-REC.
006610     STRING "CONFLICT ROW " DELIMITED BY SIZE
006620            IM-CONFLICT-ROW-NBR(IM-CONF-IDX) DELIMITED BY SIZE
006630            "  KEY " DELIMITED BY SIZE
006640            IM-CONFLICT-MONTH-KEY(IM-CONF-IDX) DELIMITED BY SIZE
006650            INTO RPT-REC.
006660     WRITE RPT-REC.
006670 730-EXIT.
006680     EXIT.
006690
006700 800-OPEN-FILES.
006710     MOVE "800-OPEN-FILES" TO PARA-NAME.
006720     OPEN INPUT MANIFIN-FILE, MANIFOLD-FILE.
006730     OPEN OUTPUT SYSOUT, MANIFOUT-FILE, RPTFILE.
006740 800-EXIT.
006750     EXIT.
006760
006770****** PRE-SCAN OF THE MANIFESTS ALREADY ON FILE - READS THE
006780****** MANIFOLD DD (PRIOR RUN'S MANIFOUT, OPENED READ-ONLY ABOVE)
006790****** TO EOF AND BUILDS THE SORTED IN-MEMORY KEY TABLE USED BY
006800****** THE ROW CONFLICT CHECK (WS09044 - CLOSED).  PRIOR-RUN
006810****** MANIFOUT IS KEPT IN ASCENDING MANIFEST-NUMBER ORDER BY
006820****** NORMAL MONTHLY PROCESSING, SO A STRAIGHT READ-TO-EOF LOADS
006830****** THE TABLE IN THE ORDER SEARCH ALL REQUIRES.
006840 850-LOAD-EXISTING-MANIFESTS.
006850     MOVE "850-LOAD-EXISTING-MANIFESTS" TO PARA-NAME.
006860     MOVE "N" TO PFCODE.
006870     PERFORM 851-READ-MANIFOLD THRU 851-EXIT.
006880     PERFORM 852-ADD-MANIFEST-ENTRY THRU 852-EXIT
006890             UNTIL NO-MORE-PRIOR-MFSTS.
006900 850-EXIT.
006910     EXIT.
006920
006930 851-READ-MANIFOLD.
006940     READ MANIFOLD-FILE
006950         AT END SET NO-MORE-PRIOR-MFSTS TO TRUE
006960     END-READ.
006970 851-EXIT.
006980     EXIT.
006990
007000 852-ADD-MANIFEST-ENTRY.
007010     IF EXISTING-MFST-COUNT >= 10000
007020         DISPLAY "MANIMPRT - EXISTING-MANIFEST TABLE FULL AT "
007030             "10000 - REMAINING ROWS NOT CONFLICT-CHECKED "
007040             "(WS09044)" UPON CONSOLE
007050         SET NO-MORE-PRIOR-MFSTS TO TRUE
007060         GO TO 852-EXIT.
007070     ADD +1 TO EXISTING-MFST-COUNT.
007080     MOVE MF-PRIOR-MANIFEST-NUMBER TO
007090          EXMF-MANIFEST-NUMBER(EXISTING-MFST-COUNT).
007100     MOVE MF-PRIOR-PROCESS-CODE TO
007110          EXMF-PROCESS-CODE(EXISTING-MFST-COUNT).
007120     MOVE MF-PRIOR-WASTE-CODE TO
007130          EXMF-WASTE-CODE(EXISTING-MFST-COUNT).
007140     PERFORM 851-READ-MANIFOLD THRU 851-EXIT.
007150 852-EXIT.
007160     EXIT.
007170
007180 900-READ-MANIFIN.
007190     MOVE "900-READ-MANIFIN" TO PARA-NAME.
007200     READ MANIFIN-FILE
007210         AT END SET NO-MORE-DATA TO TRUE
007220     END-READ.
007230 900-EXIT.
007240     EXIT.
007250
007260 999-CLEANUP.
007270     MOVE "999-CLEANUP" TO PARA-NAME.
007280     CLOSE MANIFIN-FILE, MANIFOLD-FILE, MANIFOUT-FILE, SYSOUT,
007290           RPTFILE.
007300     DISPLAY "******** NORMAL END OF JOB MANIMPRT ********".
007310 999-EXIT.
007320     EXIT.
