000100******************************************************************
000110*                                                                *
000120*   MANIFIN   -  RAW GOVERNMENT MANIFEST (TRACKING SLIP) IMPORT  *
000130*                ROW - ONE ROW PER MANIFEST/PROCESS/WASTE LINE   *
000140*                                                                *
000150*   MI-PROCESS-CODE BLANK DEFAULTS TO "DEFAULT" AND              *
000160*   MI-TRANSPORTER-CODE BLANK DEFAULTS TO "DEFAULT" - SEE        *
000170*   MANIMPRT PARAGRAPH 350-DEFAULT-CODES.                        *
000180*                                                                *
000190******************************************************************
000200* 11/19/25 TGH - CREATED FOR WASTE MGMT CONVERSION PROJECT.      *
000210******************************************************************
000220 01  MI-MANIFIN-REC.
000230     05  MI-MANIFEST-NUMBER      PIC X(20).
000240     05  MI-ENTERPRISE-CODE      PIC X(10).
000250     05  MI-ENTERPRISE-NAME      PIC X(60).
000260     05  MI-WASTE-CODE           PIC X(10).
000270     05  MI-WASTE-NAME           PIC X(60).
000280     05  MI-PROCESS-CODE         PIC X(10).
000290     05  MI-PROCESS-NAME         PIC X(40).
000300     05  MI-DECLARED-WEIGHT      PIC S9(07)V99.
000310     05  MI-DECLARE-DATE         PIC X(10).
000320     05  MI-VEHICLE-NUMBER       PIC X(10).
000330     05  MI-TRANSPORTER-CODE     PIC X(10).
000340     05  MI-TRANSPORTER-NAME     PIC X(60).
000350     05  MI-TRANSPORT-DATE       PIC X(10).
000360     05  MI-DELIVERY-DATE        PIC X(10).
000370     05  MI-MANIFEST-TYPE        PIC X(01).
000380         88  MI-TYPE-DISPOSAL        VALUE "D".
000390         88  MI-TYPE-REUSE           VALUE "R".
000400     05  MI-FACILITY-CODE        PIC X(10).
000410     05  MI-FACILITY-NAME        PIC X(60).
000420     05  MI-TREAT-METHOD         PIC X(30).
000430     05  MI-DISPOSAL-METHOD      PIC X(30).
000440     05  MI-RECEIPT-DATE         PIC X(10).
000450     05  FILLER                  PIC X(10).
