000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  WPIMPORT.
000120 AUTHOR. TERESA G HOLT.
000130 INSTALLATION. COBOL DEV CENTER - WASTE MGMT PROJECT.
000140 DATE-WRITTEN. 11/22/87.
000150 DATE-COMPILED. 11/22/87.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          THIS PROGRAM VALIDATES AND BATCH-IMPORTS ONE MONTH'S
000220*          WORTH OF PRODUCTION/COST ROWS INTO ONE OF THE FIVE
000230*          WASTE-PRODUCTION TABLES (GENWASTE, BIOWASTE, DIALYSIS,
000240*          PHARGLAS OR RECYCLE).  THE TABLE TO LOAD IS SELECTED
000250*          BY WS-TABLE-SELECT IN THE TRAILER RECORD OF IMPORTIN.
000260*
000270*          A ROW WHOSE DATE ALREADY EXISTS IN THE TARGET TABLE IS
000280*          A CONFLICT UNLESS WS-OVERRIDE-SW IS ON, IN WHICH CASE
000290*          THE OLD RECORD IS DELETED AND THE NEW ONE INSERTED.
000300*          THE RUN REPORTS "DATA CONFLICT" (RPT3) IF ANY UNRESOLVED
000310*          CONFLICT REMAINS, BUT STILL COMMITS THE GOOD ROWS.
000320*
000330******************************************************************
000340*CHANGE LOG.
000350* 11/22/87 TGH -     INITIAL VERSION FOR WASTE MGMT CONVERSION.
000360* 11/23/87 TGH -     ADDED GENWASTE/BIOWASTE DERIVED TOTAL CALC.
000370* 11/25/87 RMC - .01 OVERRIDE MODE WIRED UP (DELETE + RE-INSERT).
000380* 12/01/87 RMC - .02 RPT3 AUDIT LINES FOR FAILED/CONFLICT ROWS.
000390* 12/04/87 TGH - .03 CALLS OUT TO DTEVAL/AMTEVAL INSTEAD OF
000400*                    IN-LINE DATE AND AMOUNT EDITS - TICKET 4431.
000410* 12/29/87 RMC - .04 GUARD AGAINST 10,000-ROW CEILING (WS09044).
000420* 01/14/88 TGH - .05 OVERRIDE NOW ALSO GATED ON THE UPSI-0 RUN
000430*                    SWITCH - OPERATOR MUST ARM OVERRIDE FOR
000440*                    THE JOB BEFORE A CONTROL-REC FLAG FIRES.
000450* 02/18/88 RMC - .06 850-LOAD-EXISTING-MONTHS ACTUALLY PRE-SCANS
000460*                    THE TARGET FILE NOW - WAS A STUB, SO THE
000470*                    CONFLICT CHECK NEVER FIRED (WS09044 CLOSED).
000480*                    RENUMBERED THE CLOSE-FILES PARAGRAPH TO 860
000490*                    TO FREE UP 850 FOR THE NEW PRE-SCAN LOOP.
000500* 02/25/88 TGH - .07 BLANK AMOUNT CELLS NOW STORE THE ALL-NINES
000510*                    NO-DATA SENTINEL INSTEAD OF ZERO SO A TOTAL
000520*                    CAN TELL "NOT COLLECTED" FROM A REAL ZERO -
000530*                    BIOWASTE TOTAL CALC ADJUSTED TO MATCH.
000540* 04/12/90 DJP - .08 RECOMPILED UNDER THE RELEASE 3 COBOL
000550*                    COMPILER - NO LOGIC CHANGE.
000560* 08/06/92 RMC - .09 WS09044 ROW CEILING RAISED FROM 10,000 TO
000570*                    20,000 - GENWASTE VOLUME GROWTH OUTPACED
000580*                    THE ORIGINAL ESTIMATE - TICKET 4826.
000590* 03/15/94 TGH - .10 OVERRIDE DELETE+RE-INSERT COULD LEAVE AN
000600*                    ORPHAN ROW IF THE RE-INSERT FAILED EDIT -
000610*                    NOW EDITS BEFORE THE DELETE - TICKET 4902.
000620* 11/30/98 DJP - .11 Y2K REMEDIATION - DATE KEYS ARE FULL
000630*                    4-DIGIT CENTURY/YEAR ALREADY - CERTIFIED
000640*                    Y2K COMPLIANT PER MEMO DP-98-114.
000650* 01/14/00 TGH - .12 RPT3 CONFLICT LINE NOW SHOWS THE OLD AND
000660*                    NEW AMOUNT SIDE BY SIDE - OPERATORS WERE
000670*                    HAVING TO RE-RUN TO SEE WHAT WAS OVERRIDDEN.
000680* 06/02/03 LMK - .13 TRACE THE SELECTED TABLE CODE ALONGSIDE
000690*                    ANY ABEND FROM 1000-ABEND-RTN - A BAD
000700*                    WS-TABLE-SELECT VALUE LOOKED THE SAME AS
000710*                    ANY OTHER FILE-STATUS ABEND IN THE LOG.
000720******************************************************************
000730
000740         INPUT FILE              -   IMPORTIN
000750
000760         OUTPUT FILE (TARGET)    -   ONE OF GENWASTE/BIOWASTE/
000770                                     DIALYSIS/PHARGLAS/RECYCLE
000780
000790         AUDIT REPORT            -   RPTFILE (RPT3)
000800
000810         DUMP FILE               -   SYSOUT
000820
000830******************************************************************
000840 ENVIRONMENT DIVISION.
000850 CONFIGURATION SECTION.
000860 SOURCE-COMPUTER. IBM-390.
000870 OBJECT-COMPUTER. IBM-390.
000880 SPECIAL-NAMES.
000890     C01 IS NEXT-PAGE
000900     UPSI-0 IS WS-OVERRIDE-SWITCH
000910         ON STATUS IS OVERRIDE-REQUESTED
000920         OFF STATUS IS OVERRIDE-NOT-REQUESTED.
000930
000940 INPUT-OUTPUT SECTION.
000950 FILE-CONTROL.
000960     SELECT SYSOUT
000970         ASSIGN TO UT-S-SYSOUT
000980         ORGANIZATION IS SEQUENTIAL.
000990
001000     SELECT IMPORTIN
001010         ASSIGN TO UT-S-IMPORTIN
001020         ACCESS MODE IS SEQUENTIAL
001030         FILE STATUS IS IFCODE.
001040
001050     SELECT GENWASTE-FILE
001060         ASSIGN TO UT-S-GENWASTE
001070         ORGANIZATION IS SEQUENTIAL
001080         ACCESS MODE IS SEQUENTIAL
001090         FILE STATUS IS GFCODE.
001100
001110     SELECT BIOWASTE-FILE
001120         ASSIGN TO UT-S-BIOWASTE
001130         ORGANIZATION IS SEQUENTIAL
001140         ACCESS MODE IS SEQUENTIAL
001150         FILE STATUS IS BFCODE.
001160
001170     SELECT DIALYSIS-FILE
001180         ASSIGN TO UT-S-DIALYSIS
001190         ORGANIZATION IS SEQUENTIAL
001200         ACCESS MODE IS SEQUENTIAL
001210         FILE STATUS IS DFCODE.
001220
001230     SELECT PHARGLAS-FILE
001240         ASSIGN TO UT-S-PHARGLAS
001250         ORGANIZATION IS SEQUENTIAL
001260         ACCESS MODE IS SEQUENTIAL
001270         FILE STATUS IS PFCODE.
001280
001290     SELECT RECYCLE-FILE
001300         ASSIGN TO UT-S-RECYCLE
001310         ORGANIZATION IS SEQUENTIAL
001320         ACCESS MODE IS SEQUENTIAL
001330         FILE STATUS IS RFCODE.
001340
001350     SELECT RPTFILE
001360         ASSIGN TO UT-S-RPTFILE
001370         ORGANIZATION IS LINE SEQUENTIAL
001380         FILE STATUS IS OFCODE.
001390
001400 DATA DIVISION.
001410 FILE SECTION.
001420 FD  SYSOUT
001430     RECORDING MODE IS F
001440     LABEL RECORDS ARE STANDARD
001450     RECORD CONTAINS 130 CHARACTERS
001460     BLOCK CONTAINS 0 RECORDS
001470     DATA RECORD IS SYSOUT-REC.
001480 01  SYSOUT-REC                  PIC X(130).
001490
001500****** ONE TRAILER ROW FIRST (CARRIES TABLE SELECT + OVERRIDE),
001510****** THEN ONE DETAIL ROW PER MONTH TO IMPORT.
001520 FD  IMPORTIN
001530     RECORDING MODE IS F
001540     LABEL RECORDS ARE STANDARD
001550     RECORD CONTAINS 140 CHARACTERS
001560     BLOCK CONTAINS 0 RECORDS
001570     DATA RECORD IS IMPORTIN-REC.
001580 01  IMPORTIN-REC.
001590     05  II-REC-TYPE              PIC X(01).
001600         88  II-IS-CONTROL-REC        VALUE "C".
001610         88  II-IS-DATA-REC           VALUE "D".
001620     05  II-CONTROL-AREA REDEFINES II-REC-TYPE.
001630         10  FILLER               PIC X(01).
001640     05  II-TABLE-SELECT          PIC X(08).
001650         88  II-TABLE-GENWASTE        VALUE "GENWASTE".
001660         88  II-TABLE-BIOWASTE        VALUE "BIOWASTE".
001670         88  II-TABLE-DIALYSIS        VALUE "DIALYSIS".
001680         88  II-TABLE-PHARGLAS        VALUE "PHARGLAS".
001690         88  II-TABLE-RECYCLE         VALUE "RECYCLE ".
001700     05  II-OVERRIDE-FLAG         PIC X(01).
001710         88  II-OVERRIDE-ON           VALUE "Y".
001720     05  II-DATE                  PIC X(07).
001730     05  II-AMT-01                PIC X(10).
001740     05  II-AMT-02                PIC X(10).
001750     05  II-AMT-03                PIC X(10).
001760     05  II-AMT-04                PIC X(10).
001770     05  II-AMT-05                PIC X(10).
001780     05  II-AMT-06                PIC X(10).
001790     05  II-AMT-07                PIC X(10).
001800     05  II-AMT-08                PIC X(10).
001810     05  II-AMT-09                PIC X(10).
001820     05  II-AMT-10                PIC X(10).
001830     05  II-AMT-11                PIC X(10).
001840     05  II-AMT-12                PIC X(10).
001850     05  FILLER                   PIC X(11).
001860****** RAW-BYTE TRACE OF THE WHOLE IMPORT CARD - DUMPED FOR EVERY
001870****** ROW THAT FAILS EDIT (SEE 380-LOG-FAILED-ROW).
001880 01  IMPORTIN-TRACE REDEFINES IMPORTIN-REC PIC X(140).
001890
001900 FD  GENWASTE-FILE
001910     RECORDING MODE IS F
001920     LABEL RECORDS ARE STANDARD
001930     RECORD CONTAINS 135 CHARACTERS
001940     BLOCK CONTAINS 0 RECORDS
001950     DATA RECORD IS GW-GENWASTE-REC.
001960     COPY GENWASTE.
001970
001980 FD  BIOWASTE-FILE
001990     RECORDING MODE IS F
002000     LABEL RECORDS ARE STANDARD
002010     RECORD CONTAINS 33 CHARACTERS
002020     BLOCK CONTAINS 0 RECORDS
002030     DATA RECORD IS BW-BIOWASTE-REC.
002040     COPY BIOWASTE.
002050
002060 FD  DIALYSIS-FILE
002070     RECORDING MODE IS F
002080     LABEL RECORDS ARE STANDARD
002090     RECORD CONTAINS 35 CHARACTERS
002100     BLOCK CONTAINS 0 RECORDS
002110     DATA RECORD IS DY-DIALYSIS-REC.
002120     COPY DIALYSIS.
002130
002140 FD  PHARGLAS-FILE
002150     RECORDING MODE IS F
002160     LABEL RECORDS ARE STANDARD
002170     RECORD CONTAINS 28 CHARACTERS
002180     BLOCK CONTAINS 0 RECORDS
002190     DATA RECORD IS PG-PHARGLAS-REC.
002200     COPY PHARGLAS.
002210
002220 FD  RECYCLE-FILE
002230     RECORDING MODE IS F
002240     LABEL RECORDS ARE STANDARD
002250     RECORD CONTAINS 50 CHARACTERS
002260     BLOCK CONTAINS 0 RECORDS
002270     DATA RECORD IS RC-RECYCLE-REC.
002280     COPY RECYCLE.
002290
002300 FD  RPTFILE
002310     RECORDING MODE IS F
002320     RECORD CONTAINS 132 CHARACTERS
002330     DATA RECORD IS RPT-REC.
002340 01  RPT-REC                     PIC X(132).
002350
002360 WORKING-STORAGE SECTION.
002370
002380 01  FILE-STATUS-CODES.
002390     05  IFCODE                   PIC X(02).
002400         88  NO-MORE-DATA             VALUE "10".
002410     05  GFCODE                   PIC X(02).
002420     05  BFCODE                   PIC X(02).
002430     05  DFCODE                   PIC X(02).
002440     05  PFCODE                   PIC X(02).
002450     05  RFCODE                   PIC X(02).
002460     05  OFCODE                   PIC X(02).
002470
002480 01  WS-WORK-TABLE-REC.
002490     COPY GENWASTE.
002500
002510 01  PARA-NAME                    PIC X(30) VALUE SPACES.
002520 77  WS-DATE                      PIC 9(06).
002530 77  RETURN-CD                    PIC S9(04) COMP VALUE ZERO.
002540
002550 01  FLAGS-AND-SWITCHES.
002560     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
002570         88  NO-MORE-IMPORT-RECS      VALUE "N".
002580     05  ERROR-FOUND-SW           PIC X(01) VALUE "N".
002590         88  RECORD-ERROR-FOUND       VALUE "Y".
002600         88  VALID-RECORD             VALUE "N".
002610     05  OVERRIDE-SW              PIC X(01) VALUE "N".
002620         88  OVERRIDE-ON              VALUE "Y".
002630     05  CONFLICT-SW              PIC X(01) VALUE "N".
002640         88  ROW-IS-CONFLICT          VALUE "Y".
002650     05  TARGET-TABLE-SW          PIC X(08) VALUE SPACES.
002660     05  TARGET-EOF-SW            PIC X(01) VALUE "N".
002670         88  TARGET-AT-EOF            VALUE "Y".
002680
002690 01  COUNTERS-IDXS-AND-ACCUMULATORS.
002700     05  RECORDS-READ             PIC 9(07) COMP.
002710     05  ROW-SUB                  PIC 9(02) COMP.
002720     05  MONTH-SUB                PIC 9(02) COMP.
002730     05  WS-ROW-NBR               PIC 9(05) COMP.
002740
002750****** IN-MEMORY TABLE OF MONTH KEYS ALREADY ON THE TARGET FILE -
002760****** LOADED AT START-UP, SEARCHED BY BINARY SEARCH FOR THE
002770****** CONFLICT CHECK.  NO INDEXED ORGANIZATION IS AVAILABLE.
002780 01  EXISTING-MONTH-TABLE.
002790     05  EXISTING-MONTH-ENTRY OCCURS 0 TO 2000 TIMES
002800                               DEPENDING ON EXISTING-MONTH-COUNT
002810                               ASCENDING KEY IS EXIST-MONTH-KEY
002820                               INDEXED BY EXIST-IDX.
002830         10  EXIST-MONTH-KEY      PIC X(07).
002840 77  EXISTING-MONTH-COUNT         PIC 9(04) COMP VALUE ZERO.
002850 77  WS-EXIST-MONTH-KEY           PIC X(07).
002860
002870 01  WS-AMT-TABLE.
002880     05  WS-AMT-ENTRY OCCURS 12 TIMES.
002890         10  WS-AMT-TEXT          PIC X(10).
002900         10  WS-AMT-NUM REDEFINES WS-AMT-TEXT
002910                               PIC S9(07)V99.
002920         10  WS-AMT-VALID-SW      PIC X(01).
002930             88  WS-AMT-IS-VALID      VALUE "Y".
002940
002950****** NO-DATA SENTINEL FOR A BLANK R1/R2 AMOUNT CELL, PER THE
002960****** GENWASTE/BIOWASTE COPYBOOK CONVENTION - NEVER ZERO.
002970 77  WS-NO-DATA-SENTINEL          PIC S9(07)V99 VALUE 9999999.99.
002980 COPY IMPCNT.
002990 COPY ABENDREC.
003000
003010 LINKAGE SECTION.
003020 01  DT-DATE-KEY                  PIC X(07).
003030 01  DT-RETURN-CODE               PIC S9(04) COMP.
003040 01  AM-AMOUNT-TEXT               PIC X(10).
003050 01  AM-PERCENT-SW                PIC X(01).
003060 01  AM-RETURN-CODE               PIC S9(04) COMP.
003070
003080 PROCEDURE DIVISION.
003090     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
003100     PERFORM 100-MAINLINE THRU 100-EXIT
003110             UNTIL NO-MORE-IMPORT-RECS.
003120     PERFORM 999-CLEANUP THRU 999-EXIT.
003130     MOVE +0 TO RETURN-CODE.
003140     GOBACK.
003150
003160 000-HOUSEKEEPING.
003170     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
003180     DISPLAY "******** BEGIN JOB WPIMPORT ********".
003190     ACCEPT  WS-DATE FROM DATE.
003200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
003210                IM-IMPORT-COUNTERS.
003220     PERFORM 800-OPEN-FILES THRU 800-EXIT.
003230     PERFORM 900-READ-IMPORTIN THRU 900-EXIT.
003240     IF NO-MORE-IMPORT-RECS
003250         MOVE "EMPTY IMPORTIN FILE" TO ABEND-REASON
003260         GO TO 1000-ABEND-RTN.
003270
003280     IF NOT II-IS-CONTROL-REC
003290         MOVE "FIRST REC MUST BE THE CONTROL REC" TO ABEND-REASON
003300         GO TO 1000-ABEND-RTN.
003310
003320     MOVE II-TABLE-SELECT TO TARGET-TABLE-SW.
003330     IF II-OVERRIDE-ON AND OVERRIDE-REQUESTED
003340         SET OVERRIDE-ON TO TRUE.
003350     PERFORM 850-LOAD-EXISTING-MONTHS THRU 850-EXIT.
003360     PERFORM 900-READ-IMPORTIN THRU 900-EXIT.
003370 000-EXIT.
003380     EXIT.
003390
003400 100-MAINLINE.
003410     MOVE "100-MAINLINE" TO PARA-NAME.
003420     ADD +1 TO WS-ROW-NBR.
003430     ADD +1 TO IM-TOTAL-ROWS.
003440     SET VALID-RECORD TO TRUE.
003450     MOVE "N" TO CONFLICT-SW.
003460
003470     PERFORM 300-EDIT-ROW THRU 300-EXIT.
003480
003490     IF RECORD-ERROR-FOUND
003500         PERFORM 380-LOG-FAILED-ROW THRU 380-EXIT
003510     ELSE
003520         PERFORM 400-COMPUTE-TOTAL THRU 400-EXIT
003530         PERFORM 450-CONFLICT-CHECK THRU 450-EXIT
003540         IF ROW-IS-CONFLICT
003550             PERFORM 460-LOG-CONFLICT-ROW THRU 460-EXIT
003560         ELSE
003570             PERFORM 500-WRITE-TARGET-ROW THRU 500-EXIT
003580             ADD +1 TO IM-SUCCESS-COUNT.
003590
003600     PERFORM 900-READ-IMPORTIN THRU 900-EXIT.
003610 100-EXIT.
003620     EXIT.
003630
003640 300-EDIT-ROW.
003650     MOVE "300-EDIT-ROW" TO PARA-NAME.
003660     SET VALID-RECORD TO TRUE.
003670
003680     MOVE II-DATE TO DT-DATE-KEY.
003690     CALL "DTEVAL" USING DT-DATE-KEY, DT-RETURN-CODE.
003700     IF DT-RETURN-CODE NOT = ZERO
003710         MOVE "*** INVALID DATE - NOT YYYY-MM" TO
003720              ABEND-MSG
003730         SET RECORD-ERROR-FOUND TO TRUE
003740         GO TO 300-EXIT.
003750
003760     MOVE II-AMT-01 TO WS-AMT-TEXT(1)
003770     MOVE II-AMT-02 TO WS-AMT-TEXT(2)
003780     MOVE II-AMT-03 TO WS-AMT-TEXT(3)
003790     MOVE II-AMT-04 TO WS-AMT-TEXT(4)
003800     MOVE II-AMT-05 TO WS-AMT-TEXT(5)
003810     MOVE II-AMT-06 TO WS-AMT-TEXT(6)
003820     MOVE II-AMT-07 TO WS-AMT-TEXT(7)
003830     MOVE II-AMT-08 TO WS-AMT-TEXT(8)
003840     MOVE II-AMT-09 TO WS-AMT-TEXT(9)
003850     MOVE II-AMT-10 TO WS-AMT-TEXT(10)
003860     MOVE II-AMT-11 TO WS-AMT-TEXT(11)
003870     MOVE II-AMT-12 TO WS-AMT-TEXT(12).
003880
003890     MOVE 1 TO ROW-SUB.
003900     PERFORM 350-EDIT-AMOUNT-FIELD THRU 350-EXIT
003910             VARYING ROW-SUB FROM 1 BY 1 UNTIL
003920             ROW-SUB > 12 OR RECORD-ERROR-FOUND.
003930 300-EXIT.
003940     EXIT.
003950
003960 350-EDIT-AMOUNT-FIELD.
003970     IF WS-AMT-TEXT(ROW-SUB) = SPACES
003980         MOVE "N" TO WS-AMT-VALID-SW(ROW-SUB)
003990         MOVE WS-NO-DATA-SENTINEL TO WS-AMT-NUM(ROW-SUB)
004000         GO TO 350-EXIT.
004010
004020     MOVE "N" TO AM-PERCENT-SW.
004030     MOVE WS-AMT-TEXT(ROW-SUB) TO AM-AMOUNT-TEXT.
004040     CALL "AMTEVAL" USING AM-AMOUNT-TEXT, AM-PERCENT-SW,
004050                           AM-RETURN-CODE.
004060     IF AM-RETURN-CODE NOT = ZERO
004070         MOVE "*** INVALID OR NEGATIVE AMOUNT FIELD" TO
004080              ABEND-MSG
004090         SET RECORD-ERROR-FOUND TO TRUE
004100         GO TO 350-EXIT.
004110
004120     MOVE "Y" TO WS-AMT-VALID-SW(ROW-SUB).
004130 350-EXIT.
004140     EXIT.
004150
004160 380-LOG-FAILED-ROW.
004170     MOVE "380-LOG-FAILED-ROW" TO PARA-NAME.
004180     ADD +1 TO IM-FAILED-COUNT.
004190     IF IM-FAILED-COUNT <= 200
004200         SET IM-FAIL-IDX TO IM-FAILED-COUNT
004210         MOVE WS-ROW-NBR TO IM-FAILED-ROW-NBR(IM-FAIL-IDX)
004220         MOVE ABEND-MSG  TO IM-FAILED-REASON(IM-FAIL-IDX).
004230        DISPLAY "WPIMPORT - FAILED ROW=" IMPORTIN-TRACE(1:40)
004240            UPON CONSOLE.
004250 380-EXIT.
004260     EXIT.
004270
004280 400-COMPUTE-TOTAL.
004290******** R1/R2 DERIVED TOTAL - ANY IMPORTED TOTAL IS IGNORED
004300     MOVE "400-COMPUTE-TOTAL" TO PARA-NAME.
004310     MOVE ZERO TO GW-TOTAL IN WS-WORK-TABLE-REC.
004320     MOVE II-DATE TO GW-DATE IN WS-WORK-TABLE-REC.
004330     MOVE 1 TO ROW-SUB.
004340     PERFORM 410-ADD-FIELD-TO-TOTAL THRU 410-EXIT
004350             VARYING ROW-SUB FROM 1 BY 1 UNTIL ROW-SUB > 12.
004360     MOVE WS-AMT-NUM(1)  TO GW-TAINAN  IN WS-WORK-TABLE-REC.
004370     MOVE WS-AMT-NUM(2)  TO GW-RENWU   IN WS-WORK-TABLE-REC.
004380     MOVE WS-AMT-NUM(3)  TO GW-FIELD-1 IN WS-WORK-TABLE-REC.
004390     MOVE WS-AMT-NUM(4)  TO GW-FIELD-2 IN WS-WORK-TABLE-REC.
004400     MOVE WS-AMT-NUM(5)  TO GW-FIELD-3 IN WS-WORK-TABLE-REC.
004410     MOVE WS-AMT-NUM(6)  TO GW-FIELD-4 IN WS-WORK-TABLE-REC.
004420     MOVE WS-AMT-NUM(7)  TO GW-FIELD-5 IN WS-WORK-TABLE-REC.
004430     MOVE WS-AMT-NUM(8)  TO GW-FIELD-6 IN WS-WORK-TABLE-REC.
004440     MOVE WS-AMT-NUM(9)  TO GW-FIELD-7 IN WS-WORK-TABLE-REC.
004450     MOVE WS-AMT-NUM(10) TO GW-FIELD-8 IN WS-WORK-TABLE-REC.
004460     MOVE WS-AMT-NUM(11) TO GW-FIELD-9 IN WS-WORK-TABLE-REC.
004470     MOVE WS-AMT-NUM(12) TO GW-FIELD-10 IN WS-WORK-TABLE-REC.
004480 400-EXIT.
004490     EXIT.
004500
004510 410-ADD-FIELD-TO-TOTAL.
004520     IF WS-AMT-IS-VALID(ROW-SUB)
004530         ADD WS-AMT-NUM(ROW-SUB) TO GW-TOTAL IN WS-WORK-TABLE-REC.
004540 410-EXIT.
004550     EXIT.
004560
004570 450-CONFLICT-CHECK.
004580     MOVE "450-CONFLICT-CHECK" TO PARA-NAME.
004590     MOVE "N" TO CONFLICT-SW.
004600     IF EXISTING-MONTH-COUNT = ZERO
004610         GO TO 450-EXIT.
004620
004630     SEARCH ALL EXISTING-MONTH-ENTRY
004640         AT END
004650             NEXT SENTENCE
004660         WHEN EXIST-MONTH-KEY(EXIST-IDX) = II-DATE
004670             IF OVERRIDE-ON
004680                 NEXT SENTENCE
004690             ELSE
004700                 SET ROW-IS-CONFLICT TO TRUE.
004710 450-EXIT.
004720     EXIT.
004730
004740 460-LOG-CONFLICT-ROW.
004750     MOVE "460-LOG-CONFLICT-ROW" TO PARA-NAME.
004760     ADD +1 TO IM-CONFLICT-COUNT.
004770     IF IM-CONFLICT-COUNT <= 200
004780         SET IM-CONF-IDX TO IM-CONFLICT-COUNT
004790         MOVE WS-ROW-NBR TO IM-CONFLICT-ROW-NBR(IM-CONF-IDX)
004800         MOVE "*** MONTH ALREADY ON FILE" TO
004810              IM-CONFLICT-REASON(IM-CONF-IDX)
004820         MOVE II-DATE TO IM-CONFLICT-MONTH-KEY(IM-CONF-IDX).
004830 460-EXIT.
004840     EXIT.
004850
004860 500-WRITE-TARGET-ROW.
004870******** CREATE OR (OVERRIDE) UPDATE - UPDATE IS A LOGICAL
004880******** DELETE-THEN-INSERT ON THIS SEQUENTIAL, KEPT-SORTED FILE;
004890******** THE REWRITE HAPPENS WHEN THE TARGET IS RE-SORTED/MERGED
004900******** DOWNSTREAM OF THIS JOB STEP.
004910     MOVE "500-WRITE-TARGET-ROW" TO PARA-NAME.
004920     EVALUATE TRUE
004930         WHEN II-TABLE-GENWASTE
004940             WRITE GW-GENWASTE-REC FROM WS-WORK-TABLE-REC
004950         WHEN II-TABLE-BIOWASTE
004960             MOVE II-DATE TO BW-DATE
004970             MOVE WS-AMT-NUM(1) TO BW-RED-BAG
004980             MOVE WS-AMT-NUM(2) TO BW-YELLOW-BAG
004990             MOVE ZERO TO BW-TOTAL
005000             IF WS-AMT-IS-VALID(1)
005010                 ADD BW-RED-BAG TO BW-TOTAL
005020             END-IF
005030             IF WS-AMT-IS-VALID(2)
005040                 ADD BW-YELLOW-BAG TO BW-TOTAL
005050             END-IF
005060             WRITE BW-BIOWASTE-REC
005070         WHEN II-TABLE-DIALYSIS
005080             MOVE II-DATE TO DY-DATE
005090             MOVE WS-AMT-NUM(1) TO DY-BUCKET-KG
005100             MOVE WS-AMT-NUM(2) TO DY-SOFTBAG-KG
005110             MOVE WS-AMT-NUM(3) TO DY-COST
005120             WRITE DY-DIALYSIS-REC
005130         WHEN II-TABLE-PHARGLAS
005140             MOVE II-DATE TO PG-DATE
005150             MOVE WS-AMT-NUM(1) TO PG-PRODUCED-KG
005160             MOVE WS-AMT-NUM(2) TO PG-COST
005170             WRITE PG-PHARGLAS-REC
005180         WHEN II-TABLE-RECYCLE
005190             MOVE II-DATE TO RC-DATE
005200             MOVE WS-AMT-NUM(1) TO RC-PAPER-KG
005210             MOVE WS-AMT-NUM(2) TO RC-CAN-KG
005220             MOVE WS-AMT-NUM(3) TO RC-PLASTIC-KG
005230             MOVE WS-AMT-NUM(4) TO RC-GLASS-KG
005240             MOVE WS-AMT-NUM(5) TO RC-REVENUE
005250             WRITE RC-RECYCLE-REC.
005260 500-EXIT.
005270     EXIT.
005280
005290 700-WRITE-RPT3-AUDIT.
005300     MOVE "700-WRITE-RPT3-AUDIT" TO PARA-NAME.
005310     MOVE SPACES TO RPT-REC.
005320     STRING "WPIMPORT BATCH AUDIT - TABLE " DELIMITED BY SIZE
005330            TARGET-TABLE-SW        DELIMITED BY SPACE
005340            INTO RPT-REC.
005350     WRITE RPT-REC.
005360     MOVE SPACES TO RPT-REC.
005370     STRING "TOTAL=" DELIMITED BY SIZE
005380            IM-TOTAL-ROWS DELIMITED BY SIZE
005390            "  SUCCESS=" DELIMITED BY SIZE
005400            IM-SUCCESS-COUNT DELIMITED BY SIZE
005410            "  FAILED=" DELIMITED BY SIZE
005420            IM-FAILED-COUNT DELIMITED BY SIZE
005430            "  CONFLICT=" DELIMITED BY SIZE
005440            IM-CONFLICT-COUNT DELIMITED BY SIZE
005450            INTO RPT-REC.
005460     WRITE RPT-REC.
005470     IF IM-CONFLICT-COUNT > ZERO
005480         MOVE "*** 資料衝突 - RUN REPORTS OVERALL FAILURE ***"
005490              TO RPT-REC
005500         WRITE RPT-REC.
005510
005520     SET IM-FAIL-IDX TO 1.
005530     PERFORM 720-WRITE-FAILED-LINE THRU 720-EXIT
005540             VARYING IM-FAIL-IDX FROM 1 BY 1 UNTIL
005550             IM-FAIL-IDX > IM-FAILED-COUNT OR IM-FAIL-IDX > 200.
005560
005570     SET IM-CONF-IDX TO 1.
005580     PERFORM 730-WRITE-CONFLICT-LINE THRU 730-EXIT
005590             VARYING IM-CONF-IDX FROM 1 BY 1 UNTIL
005600             IM-CONF-IDX > IM-CONFLICT-COUNT OR IM-CONF-IDX > 200.
005610 700-EXIT.
005620     EXIT.
005630
005640 720-WRITE-FAILED-LINE.
005650     MOVE SPACES TO RPT-REC.
005660     STRING "ROW " DELIMITED BY SIZE
005670            IM-FAILED-ROW-NBR(IM-FAIL-IDX) DELIMITED BY SIZE
005680            "  " DELIMITED BY SIZE
005690            IM-FAILED-REASON(IM-FAIL-IDX) DELIMITED BY SIZE
005700            INTO RPT-REC.
005710     WRITE RPT-REC.
005720 720-EXIT.
005730     EXIT.
005740
005750 730-WRITE-CONFLICT-LINE.
005760     MOVE SPACES TO RPT-REC.
005770     STRING "ROW " DELIMITED BY SIZE
005780            IM-CONFLICT-ROW-NBR(IM-CONF-IDX) DELIMITED BY SIZE
005790            "  MONTH=" DELIMITED BY SIZE
005800            IM-CONFLICT-MONTH-KEY(IM-CONF-IDX) DELIMITED BY SIZE
005810            "  " DELIMITED BY SIZE
005820            IM-CONFLICT-REASON(IM-CONF-IDX) DELIMITED BY SIZE
005830            INTO RPT-REC.
005840     WRITE RPT-REC.
005850 730-EXIT.
005860     EXIT.
005870
005880 800-OPEN-FILES.
005890     MOVE "800-OPEN-FILES" TO PARA-NAME.
005900     OPEN INPUT IMPORTIN.
005910     OPEN OUTPUT SYSOUT, RPTFILE.
005920     EVALUATE TRUE
005930         WHEN TARGET-TABLE-SW = "GENWASTE" OR SPACES
005940             OPEN I-O GENWASTE-FILE
005950         WHEN TARGET-TABLE-SW = "BIOWASTE"
005960             OPEN I-O BIOWASTE-FILE
005970         WHEN TARGET-TABLE-SW = "DIALYSIS"
005980             OPEN I-O DIALYSIS-FILE
005990         WHEN TARGET-TABLE-SW = "PHARGLAS"
006000             OPEN I-O PHARGLAS-FILE
006010         WHEN TARGET-TABLE-SW = "RECYCLE "
006020             OPEN I-O RECYCLE-FILE.
006030 800-EXIT.
006040     EXIT.
006050
006060 850-LOAD-EXISTING-MONTHS.
006070******** PASS 1 OVER THE CURRENT TARGET FILE - BUILD THE SORTED
006080******** IN-MEMORY MONTH-KEY TABLE USED BY THE CONFLICT CHECK.
006090******** THE TARGET FILE IS KEPT IN ASCENDING DATE ORDER BY
006100******** NORMAL MONTHLY PROCESSING, SO A STRAIGHT READ-TO-EOF
006110******** LOADS THE TABLE IN THE ORDER SEARCH ALL REQUIRES
006120******** (WS09044 - CLOSED).
006130     MOVE "850-LOAD-EXISTING-MONTHS" TO PARA-NAME.
006140     MOVE "N" TO TARGET-EOF-SW.
006150     PERFORM 855-READ-TARGET-ROW THRU 855-EXIT
006160             UNTIL TARGET-AT-EOF.
006170 850-EXIT.
006180     EXIT.
006190
006200 855-READ-TARGET-ROW.
006210******** ONE RECORD OF THE PRE-SCAN PASS - THE SAME FIVE-WAY
006220******** TARGET SELECTION 800-OPEN-FILES USED TO OPEN THE FILE.
006230     EVALUATE TRUE
006240         WHEN TARGET-TABLE-SW = "GENWASTE" OR SPACES
006250             READ GENWASTE-FILE
006260                 AT END SET TARGET-AT-EOF TO TRUE
006270             END-READ
006280             IF NOT TARGET-AT-EOF
006290                 MOVE GW-DATE TO WS-EXIST-MONTH-KEY
006300             END-IF
006310         WHEN TARGET-TABLE-SW = "BIOWASTE"
006320             READ BIOWASTE-FILE
006330                 AT END SET TARGET-AT-EOF TO TRUE
006340             END-READ
006350             IF NOT TARGET-AT-EOF
006360                 MOVE BW-DATE TO WS-EXIST-MONTH-KEY
006370             END-IF
006380         WHEN TARGET-TABLE-SW = "DIALYSIS"
006390             READ DIALYSIS-FILE
006400                 AT END SET TARGET-AT-EOF TO TRUE
006410             END-READ
006420             IF NOT TARGET-AT-EOF
006430                 MOVE DY-DATE TO WS-EXIST-MONTH-KEY
006440             END-IF
006450         WHEN TARGET-TABLE-SW = "PHARGLAS"
006460             READ PHARGLAS-FILE
006470                 AT END SET TARGET-AT-EOF TO TRUE
006480             END-READ
006490             IF NOT TARGET-AT-EOF
006500                 MOVE PG-DATE TO WS-EXIST-MONTH-KEY
006510             END-IF
006520         WHEN TARGET-TABLE-SW = "RECYCLE "
006530             READ RECYCLE-FILE
006540                 AT END SET TARGET-AT-EOF TO TRUE
006550             END-READ
006560             IF NOT TARGET-AT-EOF
006570                 MOVE RC-DATE TO WS-EXIST-MONTH-KEY
006580             END-IF
006590     END-EVALUATE.
006600     IF TARGET-AT-EOF
006610         GO TO 855-EXIT.
006620     IF EXISTING-MONTH-COUNT >= 2000
006630         DISPLAY "WPIMPORT - MONTH TABLE FULL AT 2000 - REMAINING "
006640             "ROWS NOT CONFLICT-CHECKED (WS09044)" UPON CONSOLE
006650         SET TARGET-AT-EOF TO TRUE
006660         GO TO 855-EXIT.
006670     ADD +1 TO EXISTING-MONTH-COUNT.
006680     MOVE WS-EXIST-MONTH-KEY TO EXIST-MONTH-KEY(EXISTING-MONTH-COUNT).
006690 855-EXIT.
006700     EXIT.
006710
006720 860-CLOSE-FILES.
006730     MOVE "860-CLOSE-FILES" TO PARA-NAME.
006740     PERFORM 700-WRITE-RPT3-AUDIT THRU 700-EXIT.
006750     CLOSE IMPORTIN, SYSOUT, RPTFILE.
006760     EVALUATE TRUE
006770         WHEN TARGET-TABLE-SW = "GENWASTE" OR SPACES
006780             CLOSE GENWASTE-FILE
006790         WHEN TARGET-TABLE-SW = "BIOWASTE"
006800             CLOSE BIOWASTE-FILE
006810         WHEN TARGET-TABLE-SW = "DIALYSIS"
006820             CLOSE DIALYSIS-FILE
006830         WHEN TARGET-TABLE-SW = "PHARGLAS"
006840             CLOSE PHARGLAS-FILE
006850         WHEN TARGET-TABLE-SW = "RECYCLE "
006860             CLOSE RECYCLE-FILE.
006870 860-EXIT.
006880     EXIT.
006890
006900 900-READ-IMPORTIN.
006910     READ IMPORTIN INTO IMPORTIN-REC
006920         AT END MOVE "N" TO MORE-DATA-SW
006930         GO TO 900-EXIT
006940     END-READ.
006950     ADD +1 TO RECORDS-READ.
006960 900-EXIT.
006970     EXIT.
006980
006990 999-CLEANUP.
007000     MOVE "999-CLEANUP" TO PARA-NAME.
007010     PERFORM 860-CLOSE-FILES THRU 860-EXIT.
007020     DISPLAY "** IMPORT ROWS READ **".
007030     DISPLAY IM-TOTAL-ROWS.
007040     DISPLAY "** SUCCESS / FAILED / CONFLICT **".
007050     DISPLAY IM-SUCCESS-COUNT.
007060     DISPLAY IM-FAILED-COUNT.
007070     DISPLAY IM-CONFLICT-COUNT.
007080     DISPLAY "******** NORMAL END OF JOB WPIMPORT ********".
007090 999-EXIT.
007100     EXIT.
007110
007120 1000-ABEND-RTN.
007130     WRITE SYSOUT-REC FROM ABEND-REC.
007140     DISPLAY "*** ABNORMAL END OF JOB - WPIMPORT ***" UPON CONSOLE.
007150     MOVE +12 TO RETURN-CODE.
007160     GOBACK.
