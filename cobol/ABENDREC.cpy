000100******************************************************************
000110*                                                                *
000120*   ABENDREC  -  SYSOUT ABEND/DIAGNOSTIC MESSAGE LINE - MOVED TO *
000130*                SYSOUT-REC AND WRITTEN BEFORE ANY ABNORMAL      *
000140*                TERMINATION.                                   *
000150*                                                                *
000160******************************************************************
000170* 11/14/25 TGH - CARRIED FORWARD FROM THE GENERAL SHOP RUNTIME   *
000180*                COPYLIB - USED AS-IS BY EVERY MAIN PROGRAM.     *
000190******************************************************************
000200 01  ABEND-REC.
000210     05  ABEND-MSG               PIC X(40) VALUE SPACES.
000220     05  ABEND-REASON            PIC X(40) VALUE SPACES.
000230     05  EXPECTED-VAL            PIC X(20) VALUE SPACES.
000240     05  ACTUAL-VAL              PIC X(20) VALUE SPACES.
000250     05  FILLER                  PIC X(10) VALUE SPACES.
