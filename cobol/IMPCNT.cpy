000100******************************************************************
000110*                                                                *
000120*   IMPCNT    -  BATCH-IMPORT RESULT COUNTERS AND FAILED/        *
000130*                CONFLICT ROW TABLES - SHARED BY WPIMPORT,       *
000140*                DPIMPORT AND MANIMPRT, PRINTED AS RPT3.         *
000150*                                                                *
000160*   TABLE SIZE OF 200 COVERS THE 10,000-ROW CEILING AT THE       *
000170*   "TOO MANY ERRORS" THRESHOLD (SEE AMTEVAL) - BEYOND THAT      *
000180*   THE RUN IS ALREADY BEING REJECTED.                           *
000190*                                                                *
000200******************************************************************
000210* 11/21/25 TGH - CREATED FOR WASTE MGMT CONVERSION PROJECT.      *
000220******************************************************************
000230 01  IM-IMPORT-COUNTERS.
000240     05  IM-TOTAL-ROWS           PIC 9(05)       COMP.
000250     05  IM-SUCCESS-COUNT        PIC 9(05)       COMP.
000260     05  IM-FAILED-COUNT         PIC 9(05)       COMP.
000270     05  IM-CONFLICT-COUNT       PIC 9(05)       COMP.
000280
000290 01  IM-FAILED-ROW-TABLE.
000300     05  IM-FAILED-ENTRY OCCURS 200 TIMES
000310                         INDEXED BY IM-FAIL-IDX.
000320         10  IM-FAILED-ROW-NBR   PIC 9(05).
000330         10  IM-FAILED-REASON    PIC X(80).
000340
000350 01  IM-CONFLICT-ROW-TABLE.
000360     05  IM-CONFLICT-ENTRY OCCURS 200 TIMES
000370                           INDEXED BY IM-CONF-IDX.
000380         10  IM-CONFLICT-ROW-NBR     PIC 9(05).
000390         10  IM-CONFLICT-REASON      PIC X(80).
000400         10  IM-CONFLICT-MONTH-KEY   PIC X(07).
