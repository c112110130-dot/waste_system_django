000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  DTEVAL.
000120 AUTHOR. RAMON M CASTRO.
000130 INSTALLATION. COBOL DEV CENTER - WASTE MGMT PROJECT.
000140 DATE-WRITTEN. 11/18/87.
000150 DATE-COMPILED. 11/18/87.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          SHARED MONTH-KEY EDIT SUBROUTINE.  CHECKS A SEVEN
000220*          BYTE "YYYY-MM" KEY FOR NUMERIC CENTURY/YEAR, A VALID
000230*          MONTH (01-12) AND THE REQUIRED HYPHEN IN POSITION 5.
000240*          CALLED BY WPIMPORT, DPIMPORT, AGGENG AND DPTRPT.
000250*
000260******************************************************************
000270*CHANGE LOG.
000280* 11/18/87 RMC -     INITIAL VERSION FOR WASTE MGMT CONVERSION.
000290* 11/30/87 RMC - .01 REJECT YEARS BEFORE 1990 OR AFTER 2079 -
000300*                    TICKET 4410 (GARBAGE DATES IN TEST FEED).
000310* 04/06/89 TGH - .02 HYPHEN CHECK WAS COMPARING THE WRONG BYTE
000320*                    WHEN THE KEY CAME IN LOW-VALUES PADDED -
000330*                    TICKET 4588.
000340* 08/19/91 DJP - .03 MONTH CHECK NOW REJECTS "00" AS WELL AS
000350*                    VALUES OVER 12 - WAS FALLING THROUGH TO
000360*                    "VALID" ON AN ALL-ZERO MONTH - 4801.
000370* 02/11/94 RMC - .04 RECOMPILED UNDER THE RELEASE 3 COBOL
000380*                    COMPILER - NO LOGIC CHANGE.
000390* 09/23/95 TGH - .05 WIDENED THE UPPER YEAR BOUND FROM 2029 TO
000400*                    2079 TO MATCH THE REVISED RETENTION PLAN -
000410*                    TICKET 4990.
000420* 11/30/98 DJP - .06 Y2K REMEDIATION - KEY IS STORED FULL 4-DIGIT
000430*                    CENTURY/YEAR ALREADY - CERTIFIED Y2K
000440*                    COMPLIANT PER MEMO DP-98-114.
000450* 01/14/00 TGH - .07 DUMP RAW KEY BYTES TO CONSOLE ON A FAILED
000460*                    EDIT - REQUESTED BY OPS FOR FASTER TRIAGE.
000470* 06/02/03 LMK - .08 TRACE THE ORIGINAL MONTH-KEY TEXT ALONGSIDE
000480*                    THE WORK BYTES ON A FAILED EDIT - MATCHES
000490*                    THE TRACE FORMAT ADDED TO AMTEVAL.
000500******************************************************************
000510
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER. IBM-390.
000550 OBJECT-COMPUTER. IBM-390.
000560 SPECIAL-NAMES.
000570     C01 IS NEXT-PAGE.
000580
000590 DATA DIVISION.
000600 WORKING-STORAGE SECTION.
000610 01  PARA-NAME                    PIC X(30) VALUE SPACES.
000620
000630 01  WS-DATE-BREAKDOWN.
000640     05  WS-YEAR-TEXT             PIC X(04).
000650     05  WS-YEAR-NUM REDEFINES WS-YEAR-TEXT
000660                                  PIC 9(04).
000670     05  WS-HYPHEN                PIC X(01).
000680     05  WS-MONTH-TEXT            PIC X(02).
000690     05  WS-MONTH-NUM REDEFINES WS-MONTH-TEXT
000700                                  PIC 9(02).
000710
000720****** RAW-BYTE TRACE OF THE INCOMING KEY - DUMPED WHEN THE KEY
000730****** FAILS EDIT (SEE 000-FAIL).
000740 01  WS-DATE-KEY-TRACE REDEFINES WS-DATE-BREAKDOWN
000750                            PIC X(07).
000760
000770 01  WS-NUMERIC-TEST-AREA.
000780     05  WS-YEAR-TEST             PIC 9(04).
000790     05  WS-MONTH-TEST            PIC 9(02).
000800
000810 77  WS-VALID-SW                  PIC X(01) VALUE "Y".
000820     88  WS-KEY-IS-VALID              VALUE "Y".
000830
000840 LINKAGE SECTION.
000850 01  DT-DATE-KEY                  PIC X(07).
000860 01  DT-RETURN-CODE               PIC S9(04) COMP.
000870
000880 PROCEDURE DIVISION USING DT-DATE-KEY, DT-RETURN-CODE.
000890 000-MAINLINE.
000900     MOVE "000-MAINLINE" TO PARA-NAME.
000910     MOVE ZERO TO DT-RETURN-CODE.
000920     SET WS-KEY-IS-VALID TO TRUE.
000930     MOVE DT-DATE-KEY TO WS-DATE-BREAKDOWN.
000940
000950     IF WS-HYPHEN NOT = "-"
000960         MOVE "N" TO WS-VALID-SW
000970         GO TO 000-FAIL.
000980
000990     IF WS-YEAR-TEXT NOT NUMERIC
001000         MOVE "N" TO WS-VALID-SW
001010         GO TO 000-FAIL.
001020     MOVE WS-YEAR-NUM TO WS-YEAR-TEST.
001030     IF WS-YEAR-TEST < 1990 OR WS-YEAR-TEST > 2079
001040         MOVE "N" TO WS-VALID-SW
001050         GO TO 000-FAIL.
001060
001070     IF WS-MONTH-TEXT NOT NUMERIC
001080         MOVE "N" TO WS-VALID-SW
001090         GO TO 000-FAIL.
001100     MOVE WS-MONTH-NUM TO WS-MONTH-TEST.
001110     IF WS-MONTH-TEST < 1 OR WS-MONTH-TEST > 12
001120         MOVE "N" TO WS-VALID-SW
001130         GO TO 000-FAIL.
001140
001150     GO TO 000-EXIT.
001160
001170 000-FAIL.
001180     DISPLAY "DTEVAL - BAD KEY=" WS-DATE-KEY-TRACE UPON CONSOLE.
001190     MOVE +4 TO DT-RETURN-CODE.
001200
001210 000-EXIT.
001220     GOBACK.
