000100******************************************************************
000110*                                                                *
000120*   RECYCLE   -  RECYCLABLES PRODUCTION AND RECYCLING REVENUE    *
000130*                RECORD - ONE ROW PER MONTH                      *
000140*                                                                *
000150*   KEY .......... RC-DATE (YYYY-MM, 7 BYTES)                    *
000160*   RC-REVENUE IS INCOME, NOT A COST - POSTED AS A POSITIVE      *
000170*   INTEGRAL NTD AMOUNT.                                         *
000180*                                                                *
000190******************************************************************
000200* 11/15/25 TGH - CREATED FOR WASTE MGMT CONVERSION PROJECT.      *
000210******************************************************************
000220 01  RC-RECYCLE-REC.
000230     05  RC-DATE                 PIC X(07).
000240     05  RC-PAPER-KG             PIC S9(07)V99.
000250     05  RC-CAN-KG               PIC S9(07)V99.
000260     05  RC-PLASTIC-KG           PIC S9(07)V99.
000270     05  RC-GLASS-KG             PIC S9(07)V99.
000280     05  RC-REVENUE              PIC S9(09).
000290     05  FILLER                  PIC X(10).
