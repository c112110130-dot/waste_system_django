000100******************************************************************
000110*                                                                *
000120*   DEPTMAST  -  HOSPITAL DEPARTMENT MASTER RECORD               *
000130*                                                                *
000140*   KEY .......... DM-DEPT-ID (UNIQUE)                           *
000150*   SORT SEQUENCE . DM-DISPLAY-ORDER THEN DM-DEPT-NAME           *
000160*   LOADED INTO WORKING-STORAGE AND SEARCHED BY BINARY SEARCH -  *
000170*   NO INDEXED ACCESS IS AVAILABLE ON THIS SYSTEM.               *
000180*                                                                *
000190******************************************************************
000200* 11/16/25 TGH - CREATED FOR WASTE MGMT CONVERSION PROJECT.      *
000210******************************************************************
000220 01  DM-DEPTMAST-REC.
000230     05  DM-DEPT-ID              PIC 9(05).
000240     05  DM-DEPT-NAME            PIC X(60).
000250     05  DM-DISPLAY-ORDER        PIC 9(04).
000260     05  DM-ACTIVE-FLAG          PIC X(01).
000270         88  DM-DEPT-ACTIVE          VALUE "Y".
000280         88  DM-DEPT-INACTIVE        VALUE "N".
000290     05  FILLER                  PIC X(20).
