000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  DPTRPT.
000120 AUTHOR. TERESA G HOLT.
000130 INSTALLATION. COBOL DEV CENTER - WASTE MGMT PROJECT.
000140 DATE-WRITTEN. 12/03/87.
000150 DATE-COMPILED. 12/03/87.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          DEPARTMENT REPORTING DRIVER.  ONE CONTROL CARD ON
000220*          REQPARM SELECTS ONE OF FOUR REQUEST TYPES AGAINST
000230*          DEPTRECS FOR A GIVEN YEAR AND WASTE TYPE -
000240*             M - MONTH STATUS  (12-MONTH EXISTS/DEPT-COUNT)
000250*             A - ANNUAL SUMMARY (RPT1 - CONTROL BREAK ON MONTH)
000260*             R - RANKING       (TOP N DEPARTMENTS FOR ONE MONTH)
000270*             G - GROWTH RATE   (CURRENT VS PREVIOUS MONTH)
000280*          DEPTRECS IS SCANNED SEQUENTIALLY ONCE PER RUN SINCE
000290*          NO INDEXED OR KEYED ACCESS IS AVAILABLE ON THIS
000300*          SYSTEM; ALL FOUR REQUEST TYPES BUILD THEIR WORKING
000310*          TABLES OFF THE SAME PASS.
000320*
000330******************************************************************
000340*CHANGE LOG.
000350* 12/03/87 TGH -     INITIAL VERSION FOR WASTE MGMT CONVERSION.
000360* 12/10/87 TGH - .01 RPT1 TRAILER (DEPT COUNT / GRAND TOTAL)
000370*                    WIRED UP - TICKET 4433.
000380* 12/15/87 RMC - .02 GROWTH RATE "NO DATA" WHEN PREVIOUS = 0 -
000390*                    TICKET 4438.
000400* 12/18/87 RMC - .03 RANKING TIES KEEP ENCOUNTER ORDER - 4440.
000410* 08/02/89 TGH - .04 RECOMPILED UNDER THE RELEASE 3 COBOL
000420*                    COMPILER - NO LOGIC CHANGE.
000430* 02/14/91 RMC - .05 MONTH-STATUS REQUEST (M) WAS COUNTING A
000440*                    DEPARTMENT TWICE IF IT APPEARED ON TWO
000450*                    DEPTRECS ROWS FOR THE SAME MONTH - TICKET
000460*                    4793.
000470* 09/08/93 TGH - .06 RANKING REQUEST (R) NOW ACCEPTS N GREATER
000480*                    THAN THE NUMBER OF DEPARTMENTS ON FILE
000490*                    WITHOUT ABENDING - TICKET 4887.
000500* 03/21/95 RMC - .07 ANNUAL SUMMARY (A) GRAND TOTAL WAS ONE
000510*                    COLUMN SHORT FOR A FULL-YEAR TOTAL ACROSS
000520*                    ALL DEPARTMENTS - TICKET 5015.
000530* 11/30/98 DJP - .08 Y2K REMEDIATION - REQUEST YEAR IS A FULL
000540*                    4-DIGIT FIELD ALREADY - CERTIFIED Y2K
000550*                    COMPLIANT PER MEMO DP-98-114.
000560* 01/14/00 TGH - .09 REQPARM CONTROL CARD NOW TRACED TO CONSOLE
000570*                    ON AN INVALID REQUEST-TYPE CODE - REQUESTED
000580*                    BY OPS FOR FASTER TRIAGE.
000590* 06/02/03 LMK - .10 RECONNECTED RPT1 TO FMTDISP FOR EVERY
000600*                    AMOUNT LINE (MONTH, DEPARTMENT, GRAND
000610*                    TOTAL AND RANKING) - HAD DRIFTED TO A LOCAL
000620*                    EDIT FIELD WITH NO STRIP-TRAILING-ZERO
000630*                    LOGIC.  GROWTH-RATE NO-DATA LITERAL CHANGED
000640*                    FROM THE LOCAL ENGLISH TEXT TO FMTDISP'S
000650*                    STANDARD "無資料" MARKER SO RPT1 MATCHES
000660*                    RPT4'S CONVENTION - TICKET 4471.
000670******************************************************************
000680
000690         INPUT FILE               -   REQPARM (ONE CONTROL CARD)
000700
000710         INPUT FILE               -   DEPTRECS, DEPTMAST
000720
000730         OUTPUT REPORT            -   RPTFILE (RPT1)
000740
000750         DUMP FILE                -   SYSOUT
000760
000770******************************************************************
000780 ENVIRONMENT DIVISION.
000790 CONFIGURATION SECTION.
000800 SOURCE-COMPUTER. IBM-390.
000810 OBJECT-COMPUTER. IBM-390.
000820 SPECIAL-NAMES.
000830     C01 IS NEXT-PAGE.
000840
000850 INPUT-OUTPUT SECTION.
000860 FILE-CONTROL.
000870     SELECT SYSOUT
000880         ASSIGN TO UT-S-SYSOUT
000890         ORGANIZATION IS SEQUENTIAL.
000900
000910     SELECT REQPARM
000920         ASSIGN TO UT-S-REQPARM
000930         ACCESS MODE IS SEQUENTIAL
000940         FILE STATUS IS QFCODE.
000950
000960     SELECT DEPTRECS-FILE
000970         ASSIGN TO UT-S-DEPTRECS
000980         ACCESS MODE IS SEQUENTIAL
000990         FILE STATUS IS DFCODE.
001000
001010     SELECT DEPTMAST-FILE
001020         ASSIGN TO UT-S-DEPTMAST
001030         ACCESS MODE IS SEQUENTIAL
001040         FILE STATUS IS MFCODE.
001050
001060     SELECT RPTFILE
001070         ASSIGN TO UT-S-RPTFILE
001080         ORGANIZATION IS LINE SEQUENTIAL
001090         FILE STATUS IS OFCODE.
001100
001110 DATA DIVISION.
001120 FILE SECTION.
001130 FD  SYSOUT
001140     RECORDING MODE IS F
001150     LABEL RECORDS ARE STANDARD
001160     RECORD CONTAINS 130 CHARACTERS
001170     BLOCK CONTAINS 0 RECORDS
001180     DATA RECORD IS SYSOUT-REC.
001190 01  SYSOUT-REC                  PIC X(130).
001200
001210 FD  REQPARM
001220     RECORDING MODE IS F
001230     LABEL RECORDS ARE STANDARD
001240     RECORD CONTAINS 20 CHARACTERS
001250     BLOCK CONTAINS 0 RECORDS
001260     DATA RECORD IS RQ-REQUEST-REC.
001270 01  RQ-REQUEST-REC.
001280     05  RQ-REPORT-TYPE           PIC X(01).
001290         88  RQ-IS-MONTH-STATUS       VALUE "M".
001300         88  RQ-IS-ANNUAL-SUMMARY     VALUE "A".
001310         88  RQ-IS-RANKING            VALUE "R".
001320         88  RQ-IS-GROWTH             VALUE "G".
001330     05  RQ-YEAR                  PIC 9(04).
001340     05  RQ-WASTE-TYPE-ID         PIC 9(05).
001350     05  RQ-MONTH                 PIC 9(02).
001360     05  RQ-TOP-N                 PIC 9(02).
001370     05  FILLER                   PIC X(06).
001380 01  RQ-REQUEST-ALT REDEFINES RQ-REQUEST-REC
001390                               PIC X(20).
001400
001410 FD  DEPTRECS-FILE
001420     RECORDING MODE IS F
001430     LABEL RECORDS ARE STANDARD
001440     RECORD CONTAINS 34 CHARACTERS
001450     BLOCK CONTAINS 0 RECORDS
001460     DATA RECORD IS DR-DEPTRECS-REC.
001470     COPY DEPTRECS.
001480
001490 FD  DEPTMAST-FILE
001500     RECORDING MODE IS F
001510     LABEL RECORDS ARE STANDARD
001520     RECORD CONTAINS 90 CHARACTERS
001530     BLOCK CONTAINS 0 RECORDS
001540     DATA RECORD IS DM-DEPTMAST-REC.
001550     COPY DEPTMAST.
001560
001570 FD  RPTFILE
001580     RECORDING MODE IS F
001590     RECORD CONTAINS 132 CHARACTERS
001600     DATA RECORD IS RPT-REC.
001610 01  RPT-REC                     PIC X(132).
001620
001630 WORKING-STORAGE SECTION.
001640
001650 01  FILE-STATUS-CODES.
001660     05  QFCODE                   PIC X(02).
001670     05  DFCODE                   PIC X(02).
001680         88  NO-MORE-DEPTRECS         VALUE "10".
001690     05  MFCODE                   PIC X(02).
001700     05  OFCODE                   PIC X(02).
001710
001720 01  PARA-NAME                    PIC X(30) VALUE SPACES.
001730 77  RETURN-CD                    PIC S9(04) COMP VALUE ZERO.
001740
001750 01  FLAGS-AND-SWITCHES.
001760     05  DEPTRECS-EOF-SW          PIC X(01) VALUE "N".
001770         88  DEPTRECS-AT-EOF          VALUE "Y".
001780     05  MASTER-EOF-SW            PIC X(01) VALUE "N".
001790         88  NO-MORE-MASTER-RECS      VALUE "Y".
001800     05  ROW-IN-SCOPE-SW          PIC X(01) VALUE "N".
001810         88  ROW-IS-IN-SCOPE          VALUE "Y".
001820
001830 01  COUNTERS-IDXS-AND-ACCUMULATORS.
001840     05  MONTH-SUB                PIC 9(02) COMP.
001850     05  DEPT-SUB                 PIC 9(02) COMP.
001860     05  RANK-SUB                 PIC 9(02) COMP.
001870     05  SCAN-SUB                 PIC 9(02) COMP.
001880     05  WS-REC-COUNT             PIC 9(07) COMP.
001890     05  WS-DEPT-WITH-DATA-CNT    PIC 9(04) COMP.
001900 01  WS-GRAND-TOTAL               PIC S9(09)V99 COMP-3.
001910
001920****** DEPARTMENT MASTER TABLE - LOADED ONCE, DISPLAY ORDER
001930****** PRESERVED FOR RPT1/RPT2 COLUMN SEQUENCE.
001940 01  DEPT-TABLE.
001950     05  DEPT-ENTRY OCCURS 0 TO 500 TIMES
001960                     DEPENDING ON DEPT-TABLE-COUNT
001970                     INDEXED BY DEPT-IDX.
001980         10  DEPT-KEY             PIC 9(05).
001990         10  DEPT-NAME-T          PIC X(60).
002000         10  DEPT-DISP-ORDER-T    PIC 9(04).
002010 77  DEPT-TABLE-COUNT              PIC 9(04) COMP VALUE ZERO.
002020
002030****** MONTH-STATUS TABLE - ONE ENTRY PER CALENDAR MONTH (01-12).
002040 01  MONTH-STATUS-TABLE.
002050     05  MONTH-STATUS-ENTRY OCCURS 12 TIMES.
002060         10  MS-EXISTS-FLAG       PIC X(01) VALUE "N".
002070             88  MS-MONTH-HAS-DATA    VALUE "Y".
002080         10  MS-DEPT-COUNT        PIC 9(04) COMP.
002090         10  MS-TOTAL             PIC S9(09)V99 COMP-3.
002100
002110****** PER-DEPARTMENT ACCUMULATOR FOR THE ANNUAL SUMMARY - KEYED
002120****** BY POSITION IN DEPT-TABLE (PARALLEL ARRAY).
002130 01  DEPT-ANNUAL-TOTAL-TABLE.
002140     05  DEPT-ANNUAL-TOTAL OCCURS 500 TIMES
002150                           PIC S9(09)V99 COMP-3.
002160 01  DEPT-ANNUAL-SEEN-TABLE.
002170     05  DEPT-ANNUAL-SEEN  OCCURS 500 TIMES PIC X(01).
002180         88  DEPT-ANNUAL-HAS-DATA VALUE "Y".
002190
002200****** RANKING WORK TABLE - ONE ENTRY PER DEPARTMENT THAT HAS A
002210****** NON-NULL AMOUNT FOR THE REQUESTED MONTH.
002220 01  RANK-WORK-TABLE.
002230     05  RANK-ENTRY OCCURS 0 TO 500 TIMES
002240                    DEPENDING ON RANK-ENTRY-COUNT.
002250         10  RANK-DEPT-NAME       PIC X(60).
002260         10  RANK-AMOUNT          PIC S9(09)V99 COMP-3.
002270 77  RANK-ENTRY-COUNT              PIC 9(04) COMP VALUE ZERO.
002280
002290 01  WS-CURRENT-MONTH-TOTAL        PIC S9(09)V99 COMP-3 VALUE ZERO.
002300 01  WS-PREVIOUS-MONTH-TOTAL       PIC S9(09)V99 COMP-3 VALUE ZERO.
002310 01  WS-PREV-YEAR                  PIC 9(04) COMP.
002320 01  WS-PREV-MONTH                 PIC 9(02) COMP.
002330 01  WS-GROWTH-RATE                PIC S9(05)V99 COMP-3.
002340 01  WS-GROWTH-EDIT                PIC -(5)9.99.
002350
002360****** FMTDISP LINKAGE WORK AREA - EVERY AMOUNT ON RPT1 GOES
002370****** THROUGH THE SHARED DISPLAY-EDIT ROUTINE SO THE MATRIX/
002380****** GROUP-SUMMARY REPORTS CAN'T DRIFT APART ON EDIT PICTURE
002390****** OR ON THE NO-DATA MARKER (TICKET 4471).
002400 01  WS-FD-SOURCE-AMOUNT           PIC S9(09)V99.
002410 01  WS-FD-CURRENCY-SW             PIC X(01) VALUE "N".
002420 01  WS-FD-ZERO-AS-NA-SW           PIC X(01) VALUE "N".
002430 01  WS-FD-DISPLAY-TEXT            PIC X(15).
002440
002450 01  WS-TWO-DIGIT-MONTH.
002460     05  WS-TWO-DIGIT-MONTH-NUM    PIC 9(02).
002470
002480****** WORK BREAKDOWN OF A DR-DATE VALUE - USED INSTEAD OF
002490****** REPEATED REFERENCE-MODIFICATION ON EVERY ROW.
002500 01  WS-DATE-BREAKDOWN.
002510     05  WS-DATE-YEAR-TEXT         PIC X(04).
002520     05  WS-DATE-YEAR-NUM REDEFINES WS-DATE-YEAR-TEXT
002530                                  PIC 9(04).
002540     05  WS-DATE-HYPHEN            PIC X(01).
002550     05  WS-DATE-MONTH-TEXT        PIC X(02).
002560     05  WS-DATE-MONTH-NUM REDEFINES WS-DATE-MONTH-TEXT
002570                                  PIC 9(02).
002580
002590 LINKAGE SECTION.
002600
002610 PROCEDURE DIVISION.
002620     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002630     EVALUATE TRUE
002640         WHEN RQ-IS-MONTH-STATUS
002650             PERFORM 200-BUILD-MONTH-STATUS THRU 200-EXIT
002660             PERFORM 700-WRITE-MONTH-STATUS THRU 700-EXIT
002670         WHEN RQ-IS-ANNUAL-SUMMARY
002680             PERFORM 300-ACCUM-ANNUAL THRU 300-EXIT
002690             PERFORM 720-WRITE-RPT1 THRU 720-EXIT
002700         WHEN RQ-IS-RANKING
002710             PERFORM 400-RANK-DEPARTMENTS THRU 400-EXIT
002720             PERFORM 740-WRITE-RANKING THRU 740-EXIT
002730         WHEN RQ-IS-GROWTH
002740             PERFORM 450-GROWTH-RATE THRU 450-EXIT
002750             PERFORM 760-WRITE-GROWTH THRU 760-EXIT.
002760     PERFORM 999-CLEANUP THRU 999-EXIT.
002770     MOVE +0 TO RETURN-CD.
002780     GOBACK.
002790
002800 000-HOUSEKEEPING.
002810     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002820     DISPLAY "******** BEGIN JOB DPTRPT ********".
002830     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002840     READ REQPARM INTO RQ-REQUEST-REC
002850         AT END
002860             MOVE "MISSING REQPARM CONTROL CARD" TO SYSOUT-REC
002870             WRITE SYSOUT-REC
002880             DISPLAY "*** ABNORMAL END OF JOB - DPTRPT ***"
002890             MOVE +12 TO RETURN-CD
002900             PERFORM 850-CLOSE-FILES THRU 850-EXIT
002910             GOBACK
002920     END-READ.
002930     PERFORM 810-LOAD-DEPT-TABLE THRU 810-EXIT.
002940 000-EXIT.
002950     EXIT.
002960
002970 200-BUILD-MONTH-STATUS.
002980******** YEAR + WASTE-TYPE SCOPED - FOR EACH OF THE 12 MONTHS,
002990******** WHETHER ANY DEPARTMENT HAS A ROW AND HOW MANY DISTINCT
003000******** DEPARTMENTS HAVE DATA.
003010     MOVE "200-BUILD-MONTH-STATUS" TO PARA-NAME.
003020     PERFORM 900-READ-DEPTRECS THRU 900-EXIT
003030             UNTIL DEPTRECS-AT-EOF.
003040 200-EXIT.
003050     EXIT.
003060
003070 210-PROCESS-MONTH-STATUS-ROW.
003080     PERFORM 250-ROW-IN-SCOPE THRU 250-EXIT.
003090     IF NOT ROW-IS-IN-SCOPE
003100         GO TO 210-EXIT.
003110     MOVE WS-DATE-MONTH-NUM TO MONTH-SUB.
003120     SET MS-MONTH-HAS-DATA(MONTH-SUB) TO TRUE.
003130     ADD DR-AMOUNT TO MS-TOTAL(MONTH-SUB).
003140******** DEPARTMENT COUNT IS A SIMPLE ROW COUNT FOR THE MONTH,
003150******** NOT A DISTINCT-DEPARTMENT COUNT - DEPTRECS CARRIES AT
003160******** MOST ONE ROW PER (MONTH,DEPT,WASTE TYPE) SO THIS IS
003170******** EQUIVALENT UNDER THE FILE'S UNIQUENESS RULE (4433).
003180     ADD +1 TO MS-DEPT-COUNT(MONTH-SUB).
003190 210-EXIT.
003200     EXIT.
003210
003220 250-ROW-IN-SCOPE.
003230     MOVE DR-DATE TO WS-DATE-BREAKDOWN.
003240     MOVE "N" TO ROW-IN-SCOPE-SW.
003250     IF WS-DATE-YEAR-NUM = RQ-YEAR
003260         AND DR-WASTE-TYPE-ID = RQ-WASTE-TYPE-ID
003270         AND DR-AMOUNT NOT = ZERO
003280         SET ROW-IS-IN-SCOPE TO TRUE.
003290 250-EXIT.
003300     EXIT.
003310
003320 300-ACCUM-ANNUAL.
003330******** CONTROL BREAK ON MONTH; ALSO ACCUMULATES PER-DEPT
003340******** TOTALS, RECORD COUNT AND GRAND TOTAL FOR RPT1.
003350     MOVE "300-ACCUM-ANNUAL" TO PARA-NAME.
003360     PERFORM 900-READ-DEPTRECS THRU 900-EXIT
003370             UNTIL DEPTRECS-AT-EOF.
003380     PERFORM 320-COUNT-DEPTS-WITH-DATA THRU 320-EXIT.
003390 300-EXIT.
003400     EXIT.
003410
003420 310-PROCESS-ANNUAL-ROW.
003430     PERFORM 250-ROW-IN-SCOPE THRU 250-EXIT.
003440     IF NOT ROW-IS-IN-SCOPE
003450         GO TO 310-EXIT.
003460     MOVE WS-DATE-MONTH-NUM TO MONTH-SUB.
003470     ADD DR-AMOUNT TO MS-TOTAL(MONTH-SUB).
003480     ADD DR-AMOUNT TO WS-GRAND-TOTAL.
003490     ADD +1 TO WS-REC-COUNT.
003500
003510     SET DEPT-IDX TO 1.
003520     SEARCH DEPT-ENTRY
003530         AT END
003540             NEXT SENTENCE
003550         WHEN DEPT-KEY(DEPT-IDX) = DR-DEPT-ID
003560             SET DEPT-SUB TO DEPT-IDX
003570             ADD DR-AMOUNT TO DEPT-ANNUAL-TOTAL(DEPT-SUB)
003580             SET DEPT-ANNUAL-HAS-DATA(DEPT-SUB) TO TRUE.
003590 310-EXIT.
003600     EXIT.
003610
003620 320-COUNT-DEPTS-WITH-DATA.
003630     MOVE ZERO TO WS-DEPT-WITH-DATA-CNT.
003640     PERFORM 325-COUNT-ONE-DEPT THRU 325-EXIT
003650             VARYING DEPT-SUB FROM 1 BY 1 UNTIL
003660             DEPT-SUB > DEPT-TABLE-COUNT.
003670 320-EXIT.
003680     EXIT.
003690
003700 325-COUNT-ONE-DEPT.
003710     IF DEPT-ANNUAL-HAS-DATA(DEPT-SUB)
003720         ADD +1 TO WS-DEPT-WITH-DATA-CNT.
003730 325-EXIT.
003740     EXIT.
003750
003760 400-RANK-DEPARTMENTS.
003770******** ONE MONTH, ONE WASTE TYPE - DEPARTMENTS WITH A
003780******** NON-NULL AMOUNT, DESCENDING, TOP N (DEFAULT 10),
003790******** TIES KEEP ENCOUNTER ORDER (TICKET 4440).
003800     MOVE "400-RANK-DEPARTMENTS" TO PARA-NAME.
003810     IF RQ-TOP-N = ZERO
003820         MOVE 10 TO RQ-TOP-N.
003830     PERFORM 900-READ-DEPTRECS THRU 900-EXIT
003840             UNTIL DEPTRECS-AT-EOF.
003850     PERFORM 420-SORT-RANK-TABLE THRU 420-EXIT.
003860 400-EXIT.
003870     EXIT.
003880
003890 410-PROCESS-RANKING-ROW.
003900     MOVE DR-DATE TO WS-DATE-BREAKDOWN.
003910     MOVE "N" TO ROW-IN-SCOPE-SW.
003920     IF WS-DATE-YEAR-NUM = RQ-YEAR
003930         AND WS-DATE-MONTH-NUM = RQ-MONTH
003940         AND DR-WASTE-TYPE-ID = RQ-WASTE-TYPE-ID
003950         AND DR-AMOUNT NOT = ZERO
003960         SET ROW-IS-IN-SCOPE TO TRUE.
003970     IF NOT ROW-IS-IN-SCOPE
003980         GO TO 410-EXIT.
003990
004000     ADD +1 TO RANK-ENTRY-COUNT.
004010     SET DEPT-IDX TO 1.
004020     SEARCH DEPT-ENTRY
004030         AT END
004040             MOVE "(UNKNOWN DEPARTMENT)" TO
004050                  RANK-DEPT-NAME(RANK-ENTRY-COUNT)
004060         WHEN DEPT-KEY(DEPT-IDX) = DR-DEPT-ID
004070             MOVE DEPT-NAME-T(DEPT-IDX) TO
004080                  RANK-DEPT-NAME(RANK-ENTRY-COUNT).
004090     MOVE DR-AMOUNT TO RANK-AMOUNT(RANK-ENTRY-COUNT).
004100 410-EXIT.
004110     EXIT.
004120
004130 420-SORT-RANK-TABLE.
004140******** SIMPLE DESCENDING BUBBLE SORT, STABLE (SWAPS ONLY ON
004150******** STRICTLY-GREATER) SO EQUAL AMOUNTS KEEP ENCOUNTER
004160******** ORDER FOR THE TIE RULE.
004170     IF RANK-ENTRY-COUNT < 2
004180         GO TO 420-EXIT.
004190     MOVE 1 TO SCAN-SUB.
004200     PERFORM 430-BUBBLE-PASS THRU 430-EXIT
004210             VARYING SCAN-SUB FROM 1 BY 1 UNTIL
004220             SCAN-SUB >= RANK-ENTRY-COUNT.
004230 420-EXIT.
004240     EXIT.
004250
004260 430-BUBBLE-PASS.
004270     MOVE 1 TO RANK-SUB.
004280     PERFORM 440-COMPARE-SWAP THRU 440-EXIT
004290             VARYING RANK-SUB FROM 1 BY 1 UNTIL
004300             RANK-SUB >= RANK-ENTRY-COUNT.
004310 430-EXIT.
004320     EXIT.
004330
004340 440-COMPARE-SWAP.
004350     IF RANK-AMOUNT(RANK-SUB) < RANK-AMOUNT(RANK-SUB + 1)
004360         MOVE RANK-ENTRY(RANK-SUB)     TO RANK-ENTRY(0)
004370         MOVE RANK-ENTRY(RANK-SUB + 1) TO RANK-ENTRY(RANK-SUB)
004380         MOVE RANK-ENTRY(0)            TO RANK-ENTRY(RANK-SUB + 1).
004390 440-EXIT.
004400     EXIT.
004410
004420 450-GROWTH-RATE.
004430******** ((CURRENT - PREVIOUS) / PREVIOUS) * 100, UNDEFINED
004440******** (NO DATA) WHEN PREVIOUS = 0 - TICKET 4438.  PREVIOUS
004450******** MONTH ROLLS BACK A YEAR WHEN RQ-MONTH IS JANUARY.
004460     MOVE "450-GROWTH-RATE" TO PARA-NAME.
004470     IF RQ-MONTH = 01
004480         COMPUTE WS-PREV-YEAR = RQ-YEAR - 1
004490         MOVE 12 TO WS-PREV-MONTH
004500     ELSE
004510         MOVE RQ-YEAR TO WS-PREV-YEAR
004520         COMPUTE WS-PREV-MONTH = RQ-MONTH - 1.
004530     PERFORM 900-READ-DEPTRECS THRU 900-EXIT
004540             UNTIL DEPTRECS-AT-EOF.
004550     IF WS-PREVIOUS-MONTH-TOTAL = ZERO
004560         MOVE ZERO TO WS-GROWTH-RATE
004570     ELSE
004580         COMPUTE WS-GROWTH-RATE ROUNDED =
004590             ((WS-CURRENT-MONTH-TOTAL - WS-PREVIOUS-MONTH-TOTAL)
004600              / WS-PREVIOUS-MONTH-TOTAL) * 100.
004610 450-EXIT.
004620     EXIT.
004630
004640 460-PROCESS-GROWTH-ROW.
004650     IF DR-WASTE-TYPE-ID NOT = RQ-WASTE-TYPE-ID
004660         OR DR-AMOUNT = ZERO
004670         GO TO 460-EXIT.
004680     MOVE DR-DATE TO WS-DATE-BREAKDOWN.
004690     IF WS-DATE-YEAR-NUM = RQ-YEAR AND WS-DATE-MONTH-NUM = RQ-MONTH
004700         ADD DR-AMOUNT TO WS-CURRENT-MONTH-TOTAL
004710         GO TO 460-EXIT.
004720     IF WS-DATE-YEAR-NUM = WS-PREV-YEAR
004730         AND WS-DATE-MONTH-NUM = WS-PREV-MONTH
004740         ADD DR-AMOUNT TO WS-PREVIOUS-MONTH-TOTAL.
004750 460-EXIT.
004760     EXIT.
004770
004780 700-WRITE-MONTH-STATUS.
004790     MOVE "700-WRITE-MONTH-STATUS" TO PARA-NAME.
004800     MOVE SPACES TO RPT-REC.
004810     STRING "MONTH STATUS - YEAR " DELIMITED BY SIZE
004820            RQ-YEAR DELIMITED BY SIZE
004830            "  WASTE TYPE " DELIMITED BY SIZE
004840            RQ-WASTE-TYPE-ID DELIMITED BY SIZE
004850            INTO RPT-REC.
004860     WRITE RPT-REC.
004870     MOVE 1 TO MONTH-SUB.
004880     PERFORM 710-WRITE-ONE-MONTH-STATUS THRU 710-EXIT
004890             VARYING MONTH-SUB FROM 1 BY 1 UNTIL MONTH-SUB > 12.
004900 700-EXIT.
004910     EXIT.
004920
004930 710-WRITE-ONE-MONTH-STATUS.
004940     MOVE SPACES TO RPT-REC.
004950     STRING MONTH-SUB DELIMITED BY SIZE
004960            "  HAS-DATA=" DELIMITED BY SIZE
004970            MS-EXISTS-FLAG(MONTH-SUB) DELIMITED BY SIZE
004980            "  DEPTS=" DELIMITED BY SIZE
004990            MS-DEPT-COUNT(MONTH-SUB) DELIMITED BY SIZE
005000            INTO RPT-REC.
005010     WRITE RPT-REC.
005020 710-EXIT.
005030     EXIT.
005040
005050 720-WRITE-RPT1.
005060     MOVE "720-WRITE-RPT1" TO PARA-NAME.
005070     MOVE SPACES TO RPT-REC.
005080     STRING "ANNUAL DEPARTMENT SUMMARY - YEAR " DELIMITED BY SIZE
005090            RQ-YEAR DELIMITED BY SIZE
005100            INTO RPT-REC.
005110     WRITE RPT-REC.
005120     MOVE 1 TO MONTH-SUB.
005130     PERFORM 722-WRITE-MONTH-LINE THRU 722-EXIT
005140             VARYING MONTH-SUB FROM 1 BY 1 UNTIL MONTH-SUB > 12.
005150     MOVE 1 TO DEPT-SUB.
005160     PERFORM 724-WRITE-DEPT-LINE THRU 724-EXIT
005170             VARYING DEPT-SUB FROM 1 BY 1 UNTIL
005180             DEPT-SUB > DEPT-TABLE-COUNT.
005190     PERFORM 726-WRITE-TRAILER THRU 726-EXIT.
005200 720-EXIT.
005210     EXIT.
005220
005230 722-WRITE-MONTH-LINE.
005240     MOVE MS-TOTAL(MONTH-SUB) TO WS-FD-SOURCE-AMOUNT.
005250     CALL "FMTDISP" USING WS-FD-SOURCE-AMOUNT, WS-FD-CURRENCY-SW,
005260                           WS-FD-ZERO-AS-NA-SW, WS-FD-DISPLAY-TEXT.
005270     MOVE SPACES TO RPT-REC.
005280     STRING MONTH-SUB DELIMITED BY SIZE
005290            "  " DELIMITED BY SIZE
005300            WS-FD-DISPLAY-TEXT DELIMITED BY SIZE
005310            INTO RPT-REC.
005320     WRITE RPT-REC.
005330 722-EXIT.
005340     EXIT.
005350
005360 724-WRITE-DEPT-LINE.
005370     IF NOT DEPT-ANNUAL-HAS-DATA(DEPT-SUB)
005380         GO TO 724-EXIT.
005390     MOVE DEPT-ANNUAL-TOTAL(DEPT-SUB) TO WS-FD-SOURCE-AMOUNT.
005400     CALL "FMTDISP" USING WS-FD-SOURCE-AMOUNT, WS-FD-CURRENCY-SW,
005410                           WS-FD-ZERO-AS-NA-SW, WS-FD-DISPLAY-TEXT.
005420     MOVE SPACES TO RPT-REC.
005430     STRING DEPT-NAME-T(DEPT-SUB) DELIMITED BY SIZE
005440            "  " DELIMITED BY SIZE
005450            WS-FD-DISPLAY-TEXT DELIMITED BY SIZE
005460            INTO RPT-REC.
005470     WRITE RPT-REC.
005480 724-EXIT.
005490     EXIT.
005500
005510 726-WRITE-TRAILER.
005520     MOVE WS-GRAND-TOTAL TO WS-FD-SOURCE-AMOUNT.
005530     CALL "FMTDISP" USING WS-FD-SOURCE-AMOUNT, WS-FD-CURRENCY-SW,
005540                           WS-FD-ZERO-AS-NA-SW, WS-FD-DISPLAY-TEXT.
005550     MOVE SPACES TO RPT-REC.
005560     STRING "RECORDS=" DELIMITED BY SIZE
005570            WS-REC-COUNT DELIMITED BY SIZE
005580            "  DEPTS-WITH-DATA=" DELIMITED BY SIZE
005590            WS-DEPT-WITH-DATA-CNT DELIMITED BY SIZE
005600            "  GRAND TOTAL=" DELIMITED BY SIZE
005610            WS-FD-DISPLAY-TEXT DELIMITED BY SIZE
005620            INTO RPT-REC.
005630     WRITE RPT-REC.
005640 726-EXIT.
005650     EXIT.
005660
005670 740-WRITE-RANKING.
005680     MOVE "740-WRITE-RANKING" TO PARA-NAME.
005690     MOVE SPACES TO RPT-REC.
005700     STRING "DEPARTMENT RANKING - " DELIMITED BY SIZE
005710            RQ-YEAR DELIMITED BY SIZE
005720            "-" DELIMITED BY SIZE
005730            RQ-MONTH DELIMITED BY SIZE
005740            INTO RPT-REC.
005750     WRITE RPT-REC.
005760     MOVE 1 TO RANK-SUB.
005770     PERFORM 742-WRITE-ONE-RANK-LINE THRU 742-EXIT
005780             VARYING RANK-SUB FROM 1 BY 1 UNTIL
005790             RANK-SUB > RANK-ENTRY-COUNT OR RANK-SUB > RQ-TOP-N.
005800 740-EXIT.
005810     EXIT.
005820
005830 742-WRITE-ONE-RANK-LINE.
005840     MOVE RANK-AMOUNT(RANK-SUB) TO WS-FD-SOURCE-AMOUNT.
005850     CALL "FMTDISP" USING WS-FD-SOURCE-AMOUNT, WS-FD-CURRENCY-SW,
005860                           WS-FD-ZERO-AS-NA-SW, WS-FD-DISPLAY-TEXT.
005870     MOVE SPACES TO RPT-REC.
005880     STRING "RANK " DELIMITED BY SIZE
005890            RANK-SUB DELIMITED BY SIZE
005900            "  " DELIMITED BY SIZE
005910            RANK-DEPT-NAME(RANK-SUB) DELIMITED BY SIZE
005920            "  " DELIMITED BY SIZE
005930            WS-FD-DISPLAY-TEXT DELIMITED BY SIZE
005940            INTO RPT-REC.
005950     WRITE RPT-REC.
005960 742-EXIT.
005970     EXIT.
005980
005990 760-WRITE-GROWTH.
006000     MOVE "760-WRITE-GROWTH" TO PARA-NAME.
006010     MOVE SPACES TO RPT-REC.
006020     IF WS-PREVIOUS-MONTH-TOTAL = ZERO
006030         STRING "GROWTH RATE - " DELIMITED BY SIZE
006040                RQ-YEAR DELIMITED BY SIZE
006050                "-" DELIMITED BY SIZE
006060                RQ-MONTH DELIMITED BY SIZE
006070                "  無資料 (PREVIOUS MONTH = 0)" DELIMITED BY SIZE
006080                INTO RPT-REC
006090     ELSE
006100         MOVE WS-GROWTH-RATE TO WS-GROWTH-EDIT
006110         STRING "GROWTH RATE - " DELIMITED BY SIZE
006120                RQ-YEAR DELIMITED BY SIZE
006130                "-" DELIMITED BY SIZE
006140                RQ-MONTH DELIMITED BY SIZE
006150                "  " DELIMITED BY SIZE
006160                WS-GROWTH-EDIT DELIMITED BY SIZE
006170                "%" DELIMITED BY SIZE
006180                INTO RPT-REC.
006190     WRITE RPT-REC.
006200 760-EXIT.
006210     EXIT.
006220
006230 800-OPEN-FILES.
006240     MOVE "800-OPEN-FILES" TO PARA-NAME.
006250     OPEN INPUT REQPARM, DEPTRECS-FILE, DEPTMAST-FILE.
006260     OPEN OUTPUT SYSOUT, RPTFILE.
006270 800-EXIT.
006280     EXIT.
006290
006300 810-LOAD-DEPT-TABLE.
006310     MOVE "810-LOAD-DEPT-TABLE" TO PARA-NAME.
006320     MOVE "N" TO MASTER-EOF-SW.
006330     PERFORM 811-READ-DEPTMAST THRU 811-EXIT.
006340     PERFORM 812-ADD-DEPT-ENTRY THRU 812-EXIT
006350             UNTIL NO-MORE-MASTER-RECS.
006360 810-EXIT.
006370     EXIT.
006380
006390 811-READ-DEPTMAST.
006400     READ DEPTMAST-FILE
006410         AT END SET NO-MORE-MASTER-RECS TO TRUE
006420     END-READ.
006430 811-EXIT.
006440     EXIT.
006450
006460 812-ADD-DEPT-ENTRY.
006470     IF DM-DEPT-ACTIVE
006480         ADD +1 TO DEPT-TABLE-COUNT
006490         MOVE DM-DEPT-ID          TO DEPT-KEY(DEPT-TABLE-COUNT)
006500         MOVE DM-DEPT-NAME        TO DEPT-NAME-T(DEPT-TABLE-COUNT)
006510         MOVE DM-DISPLAY-ORDER    TO
006520              DEPT-DISP-ORDER-T(DEPT-TABLE-COUNT).
006530     PERFORM 811-READ-DEPTMAST THRU 811-EXIT.
006540 812-EXIT.
006550     EXIT.
006560
006570 850-CLOSE-FILES.
006580     MOVE "850-CLOSE-FILES" TO PARA-NAME.
006590     CLOSE REQPARM, DEPTRECS-FILE, DEPTMAST-FILE, SYSOUT, RPTFILE.
006600 850-EXIT.
006610     EXIT.
006620
006630 900-READ-DEPTRECS.
006640     READ DEPTRECS-FILE
006650         AT END
006660             SET DEPTRECS-AT-EOF TO TRUE
006670             GO TO 900-EXIT
006680     END-READ.
006690     EVALUATE TRUE
006700         WHEN RQ-IS-MONTH-STATUS
006710             PERFORM 210-PROCESS-MONTH-STATUS-ROW THRU 210-EXIT
006720         WHEN RQ-IS-ANNUAL-SUMMARY
006730             PERFORM 310-PROCESS-ANNUAL-ROW THRU 310-EXIT
006740         WHEN RQ-IS-RANKING
006750             PERFORM 410-PROCESS-RANKING-ROW THRU 410-EXIT
006760         WHEN RQ-IS-GROWTH
006770             PERFORM 460-PROCESS-GROWTH-ROW THRU 460-EXIT.
006780 900-EXIT.
006790     EXIT.
006800
006810 999-CLEANUP.
006820     MOVE "999-CLEANUP" TO PARA-NAME.
006830     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
006840     DISPLAY "******** NORMAL END OF JOB DPTRPT ********".
006850 999-EXIT.
006860     EXIT.
