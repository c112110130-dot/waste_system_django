000100******************************************************************
000110*                                                                *
000120*   DEPTRECS  -  DEPARTMENT INFECTIOUS-WASTE TRANSACTION         *
000130*                RECORD - ONE ROW PER (MONTH, DEPT, WASTE TYPE)  *
000140*                                                                *
000150*   UNIQUENESS .. (DR-DATE, DR-DEPT-ID, DR-WASTE-TYPE-ID)        *
000160*   FILE IS KEPT SORTED ON THAT COMBINATION SO THE KEY CAN BE    *
000170*   COMPARED AS ONE 17-BYTE ALPHANUMERIC STRING (DR-SORT-KEY).   *
000180*   DR-AMOUNT OF ALL NINES MEANS "NO DATA" FOR THE CELL.         *
000190*                                                                *
000200******************************************************************
000210* 11/17/25 TGH - CREATED FOR WASTE MGMT CONVERSION PROJECT.      *
000220* 11/24/25 RMC - DR-SORT-KEY REDEFINES ADDED FOR THE CONFLICT    *
000230*                COMPARE IN DPIMPORT - AVOIDS A 3-FIELD IF.      *
000240******************************************************************
000250 01  DR-DEPTRECS-REC.
000260     05  DR-RECORD-BODY.
000270         10  DR-DATE             PIC X(07).
000280         10  DR-DEPT-ID          PIC 9(05).
000290         10  DR-WASTE-TYPE-ID    PIC 9(05).
000300     05  DR-SORT-KEY REDEFINES DR-RECORD-BODY
000310                             PIC X(17).
000320     05  DR-AMOUNT               PIC S9(07)V99.
000330     05  FILLER                  PIC X(15).
