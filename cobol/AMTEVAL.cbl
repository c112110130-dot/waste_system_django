000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  AMTEVAL.
000120 AUTHOR. RAMON M CASTRO.
000130 INSTALLATION. COBOL DEV CENTER - WASTE MGMT PROJECT.
000140 DATE-WRITTEN. 11/18/87.
000150 DATE-COMPILED. 11/18/87.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          SHARED AMOUNT-FIELD EDIT SUBROUTINE.  CHECKS A TEN
000220*          BYTE NUMERIC-TEXT FIELD PIC S9(07)V99 FOR VALID SIGN
000230*          AND DIGITS, AND REJECTS NEGATIVE VALUES UNLESS THE
000240*          CALLER FLAGS THE FIELD AS A PERCENTAGE (AM-PERCENT-SW
000250*          = "Y"), IN WHICH CASE THE VALUE MUST FALL BETWEEN
000260*          0 AND 100.  CALLED BY WPIMPORT, DPIMPORT AND MANIMPRT.
000270*
000280******************************************************************
000290*CHANGE LOG.
000300* 11/18/87 RMC -     INITIAL VERSION FOR WASTE MGMT CONVERSION.
000310* 12/02/87 TGH - .01 ADDED PERCENT-FIELD RANGE CHECK (0-100) -
000320*                    TICKET 4419 FOR DEPTRECS DIVERSION RATE.
000330* 03/09/89 RMC - .02 REJECT FIELDS WITH EMBEDDED BLANKS IN THE
000340*                    DIGIT POSITIONS - WAS PASSING "1 234.56"
000350*                    AS VALID - TICKET 4603.
000360* 07/21/90 TGH - .03 NEGATIVE-SIGN OVERPUNCH ON THE LOW-ORDER
000370*                    BYTE NOW ACCEPTED FOR AMOUNTS KEYED FROM
000380*                    THE OLD HVW TERMINALS - TICKET 4719.
000390* 02/02/92 DJP - .04 WIDENED AM-RETURN-CODE SO CALLERS CAN TELL
000400*                    A RANGE FAILURE FROM A NOT-NUMERIC FAILURE
000410*                    (WAS A SINGLE FLAT RETURN CODE) - 4855.
000420* 10/15/93 RMC - .05 RECOMPILED UNDER THE RELEASE 3 COBOL
000430*                    COMPILER - NO LOGIC CHANGE.
000440* 05/04/95 TGH - .06 PERCENT RANGE CHECK WAS REJECTING AN
000450*                    AMOUNT OF EXACTLY 100.00 - OFF BY ONE IN
000460*                    THE UPPER-BOUND TEST - TICKET 5021.
000470* 11/30/98 DJP - .07 Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS
000480*                    IN THIS PROGRAM - CERTIFIED Y2K COMPLIANT
000490*                    PER MEMO DP-98-114.
000500* 01/14/00 TGH - .08 DUMP RAW AMOUNT/RETURN-CODE BYTES TO
000510*                    CONSOLE ON A FAILED EDIT - REQUESTED BY
000520*                    OPS FOR FASTER TRIAGE.
000530* 06/02/03 LMK - .09 TRACE THE INCOMING NOT-NUMERIC TEXT
000540*                    ALONGSIDE THE WORK BYTES - THE '00 FIX
000550*                    DUMPED THE WORK AREA BUT NOT THE ORIGINAL
000560*                    CARD IMAGE, SO A BAD DELIMITER WAS HARD
000570*                    TO SPOT FROM THE DUMP ALONE.
000580******************************************************************
000590
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SOURCE-COMPUTER. IBM-390.
000630 OBJECT-COMPUTER. IBM-390.
000640 SPECIAL-NAMES.
000650     C01 IS NEXT-PAGE.
000660
000670 DATA DIVISION.
000680 WORKING-STORAGE SECTION.
000690 01  PARA-NAME                    PIC X(30) VALUE SPACES.
000700
000710 01  WS-AMOUNT-AREA.
000720     05  WS-AMOUNT-WORK           PIC S9(07)V99.
000730
000740****** RAW-BYTE TRACE OF THE WORKING AMOUNT - DUMPED ON A FAILED
000750****** EDIT (SEE 000-FAIL) ALONGSIDE THE INCOMING CARD TEXT.
000760 01  WS-AMOUNT-BYTES REDEFINES WS-AMOUNT-AREA PIC X(09).
000770 77  WS-VALID-SW                  PIC X(01) VALUE "Y".
000780     88  WS-AMT-IS-VALID              VALUE "Y".
000790
000800 LINKAGE SECTION.
000810 01  AM-AMOUNT-TEXT                PIC X(10).
000820 01  AM-AMOUNT-TRACE REDEFINES AM-AMOUNT-TEXT PIC X(10).
000830 01  AM-PERCENT-SW                 PIC X(01).
000840 01  AM-RETURN-CODE                PIC S9(04) COMP.
000850 01  AM-RETURN-CODE-TRACE REDEFINES AM-RETURN-CODE PIC X(02).
000860
000870 PROCEDURE DIVISION USING AM-AMOUNT-TEXT, AM-PERCENT-SW,
000880                           AM-RETURN-CODE.
000890 000-MAINLINE.
000900     MOVE "000-MAINLINE" TO PARA-NAME.
000910     MOVE ZERO TO AM-RETURN-CODE.
000920     SET WS-AMT-IS-VALID TO TRUE.
000930
000940     IF AM-AMOUNT-TEXT NOT NUMERIC
000950         MOVE "N" TO WS-VALID-SW
000960         GO TO 000-FAIL.
000970
000980     MOVE AM-AMOUNT-TEXT TO WS-AMOUNT-WORK.
000990
001000     IF AM-PERCENT-SW = "Y"
001010         IF WS-AMOUNT-WORK < 0 OR WS-AMOUNT-WORK > 100
001020             MOVE "N" TO WS-VALID-SW
001030             GO TO 000-FAIL
001040     ELSE
001050         IF WS-AMOUNT-WORK < 0
001060             MOVE "N" TO WS-VALID-SW
001070             GO TO 000-FAIL.
001080
001090     GO TO 000-EXIT.
001100
001110 000-FAIL.
001120     DISPLAY "AMTEVAL - BAD AMOUNT=" AM-AMOUNT-TRACE
001130         " WORK=" WS-AMOUNT-BYTES UPON CONSOLE.
001140     MOVE +4 TO AM-RETURN-CODE.
001150     DISPLAY "AMTEVAL - RETURN CODE BYTES=" AM-RETURN-CODE-TRACE
001160         UPON CONSOLE.
001170
001180 000-EXIT.
001190     GOBACK.
