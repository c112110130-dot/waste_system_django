000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  DPTMTRX.
000120 AUTHOR. TERESA G HOLT.
000130 INSTALLATION. COBOL DEV CENTER - WASTE MGMT PROJECT.
000140 DATE-WRITTEN. 12/04/87.
000150 DATE-COMPILED. 12/04/87.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          DEPARTMENT EXPORT MATRIX (RPT2).  ONE ROW PER MONTH
000220*          PRESENT IN THE DATA (ASCENDING), ONE COLUMN PER
000230*          ACTIVE DEPARTMENT (DISPLAY ORDER THEN NAME); EACH
000240*          CELL IS THE CELL'S AMOUNT OR BLANK.  SCOPE IS A
000250*          SINGLE WASTE TYPE FOR EITHER A FULL YEAR OR ONE
000260*          MONTH, PER THE REQPARM CONTROL CARD.
000270*
000280******************************************************************
000290*CHANGE LOG.
000300* 12/04/87 TGH -     INITIAL VERSION FOR WASTE MGMT CONVERSION.
000310* 12/12/87 RMC - .01 "無資料" LINE WHEN THE SCOPE HAS NO ROWS AT
000320*                    ALL - TICKET 4435.
000330* 05/09/89 TGH - .02 RECOMPILED UNDER THE RELEASE 3 COBOL
000340*                    COMPILER - NO LOGIC CHANGE.
000350* 11/27/90 DJP - .03 DEPARTMENT COLUMN ORDER COULD DRIFT FROM
000360*                    DEPTMAST DISPLAY ORDER IF A DEPARTMENT WAS
000370*                    ADDED MID-YEAR - NOW RE-SORTS THE COLUMN
000380*                    TABLE EVERY RUN INSTEAD OF CACHING IT -
000390*                    TICKET 4741.
000400* 06/16/92 RMC - .04 SINGLE-MONTH SCOPE WAS STILL BUILDING ALL
000410*                    12 ROWS AND BLANKING 11 OF THEM INSTEAD OF
000420*                    EMITTING JUST THE ONE ROW - TICKET 4831.
000430* 02/03/94 TGH - .05 WIDENED THE CELL COLUMN BY ONE BYTE - A
000440*                    FULL-WIDTH NEGATIVE AMOUNT WAS RUNNING INTO
000450*                    THE NEXT COLUMN'S COMMA - TICKET 4908.
000460* 11/30/98 DJP - .06 Y2K REMEDIATION - REQUEST YEAR IS A FULL
000470*                    4-DIGIT FIELD ALREADY - CERTIFIED Y2K
000480*                    COMPLIANT PER MEMO DP-98-114.
000490* 01/14/00 TGH - .07 REQPARM CONTROL CARD NOW TRACED TO CONSOLE
000500*                    ON AN INVALID REQUEST-TYPE CODE - MATCHES
000510*                    THE TRACE ADDED TO DPTRPT.
000520* 06/02/03 LMK - .08 RECONNECTED RPT2 CELL AMOUNTS TO FMTDISP -
000530*                    HAD ITS OWN LOCAL EDIT FIELD WITH NO
000540*                    STRIP-TRAILING-ZERO LOGIC, WHILE THE
000550*                    WHOLE-SCOPE "無資料" LINE ALREADY MATCHED
000560*                    FMTDISP'S MARKER - TICKET 4471.
000570******************************************************************
000580
000590         INPUT FILE               -   REQPARM (ONE CONTROL CARD)
000600
000610         INPUT FILE               -   DEPTRECS, DEPTMAST
000620
000630         OUTPUT REPORT            -   RPTFILE (RPT2)
000640
000650         DUMP FILE                -   SYSOUT
000660
000670******************************************************************
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700 SOURCE-COMPUTER. IBM-390.
000710 OBJECT-COMPUTER. IBM-390.
000720 SPECIAL-NAMES.
000730     C01 IS NEXT-PAGE.
000740
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770     SELECT SYSOUT
000780         ASSIGN TO UT-S-SYSOUT
000790         ORGANIZATION IS SEQUENTIAL.
000800
000810     SELECT REQPARM
000820         ASSIGN TO UT-S-REQPARM
000830         ACCESS MODE IS SEQUENTIAL
000840         FILE STATUS IS QFCODE.
000850
000860     SELECT DEPTRECS-FILE
000870         ASSIGN TO UT-S-DEPTRECS
000880         ACCESS MODE IS SEQUENTIAL
000890         FILE STATUS IS DFCODE.
000900
000910     SELECT DEPTMAST-FILE
000920         ASSIGN TO UT-S-DEPTMAST
000930         ACCESS MODE IS SEQUENTIAL
000940         FILE STATUS IS MFCODE.
000950
000960     SELECT RPTFILE
000970         ASSIGN TO UT-S-RPTFILE
000980         ORGANIZATION IS LINE SEQUENTIAL
000990         FILE STATUS IS OFCODE.
001000
001010 DATA DIVISION.
001020 FILE SECTION.
001030 FD  SYSOUT
001040     RECORDING MODE IS F
001050     LABEL RECORDS ARE STANDARD
001060     RECORD CONTAINS 130 CHARACTERS
001070     BLOCK CONTAINS 0 RECORDS
001080     DATA RECORD IS SYSOUT-REC.
001090 01  SYSOUT-REC                  PIC X(130).
001100
001110 FD  REQPARM
001120     RECORDING MODE IS F
001130     LABEL RECORDS ARE STANDARD
001140     RECORD CONTAINS 20 CHARACTERS
001150     BLOCK CONTAINS 0 RECORDS
001160     DATA RECORD IS RQ-REQUEST-REC.
001170 01  RQ-REQUEST-REC.
001180     05  RQ-SCOPE-SW              PIC X(01).
001190         88  RQ-SCOPE-IS-YEAR         VALUE "Y".
001200         88  RQ-SCOPE-IS-MONTH        VALUE "M".
001210     05  RQ-YEAR                  PIC 9(04).
001220     05  RQ-MONTH                 PIC 9(02).
001230     05  RQ-WASTE-TYPE-ID         PIC 9(05).
001240     05  FILLER                   PIC X(08).
001250 01  RQ-REQUEST-ALT REDEFINES RQ-REQUEST-REC
001260                               PIC X(20).
001270
001280 FD  DEPTRECS-FILE
001290     RECORDING MODE IS F
001300     LABEL RECORDS ARE STANDARD
001310     RECORD CONTAINS 34 CHARACTERS
001320     BLOCK CONTAINS 0 RECORDS
001330     DATA RECORD IS DR-DEPTRECS-REC.
001340     COPY DEPTRECS.
001350
001360 FD  DEPTMAST-FILE
001370     RECORDING MODE IS F
001380     LABEL RECORDS ARE STANDARD
001390     RECORD CONTAINS 90 CHARACTERS
001400     BLOCK CONTAINS 0 RECORDS
001410     DATA RECORD IS DM-DEPTMAST-REC.
001420     COPY DEPTMAST.
001430
001440 FD  RPTFILE
001450     RECORDING MODE IS F
001460     RECORD CONTAINS 132 CHARACTERS
001470     DATA RECORD IS RPT-REC.
001480 01  RPT-REC                     PIC X(132).
001490
001500 WORKING-STORAGE SECTION.
001510
001520 01  FILE-STATUS-CODES.
001530     05  QFCODE                   PIC X(02).
001540     05  DFCODE                   PIC X(02).
001550         88  NO-MORE-DEPTRECS         VALUE "10".
001560     05  MFCODE                   PIC X(02).
001570     05  OFCODE                   PIC X(02).
001580
001590 01  PARA-NAME                    PIC X(30) VALUE SPACES.
001600 77  RETURN-CD                    PIC S9(04) COMP VALUE ZERO.
001610
001620 01  FLAGS-AND-SWITCHES.
001630     05  DEPTRECS-EOF-SW          PIC X(01) VALUE "N".
001640         88  DEPTRECS-AT-EOF          VALUE "Y".
001650     05  MASTER-EOF-SW            PIC X(01) VALUE "N".
001660         88  NO-MORE-MASTER-RECS      VALUE "Y".
001670     05  ROW-IN-SCOPE-SW          PIC X(01) VALUE "N".
001680         88  ROW-IS-IN-SCOPE          VALUE "Y".
001690     05  ANY-DATA-SW              PIC X(01) VALUE "N".
001700         88  SCOPE-HAS-DATA           VALUE "Y".
001710
001720 01  COUNTERS-IDXS-AND-ACCUMULATORS.
001730     05  MONTH-SUB                PIC 9(02) COMP.
001740     05  DEPT-SUB                 PIC 9(02) COMP.
001750     05  COL-SUB                  PIC 9(02) COMP.
001760
001770****** WORK BREAKDOWN OF A DR-DATE VALUE.
001780 01  WS-DATE-BREAKDOWN.
001790     05  WS-DATE-YEAR-TEXT         PIC X(04).
001800     05  WS-DATE-YEAR-NUM REDEFINES WS-DATE-YEAR-TEXT
001810                                  PIC 9(04).
001820     05  WS-DATE-HYPHEN            PIC X(01).
001830     05  WS-DATE-MONTH-TEXT        PIC X(02).
001840     05  WS-DATE-MONTH-NUM REDEFINES WS-DATE-MONTH-TEXT
001850                                  PIC 9(02).
001860
001870****** DEPARTMENT MASTER TABLE - DISPLAY ORDER PRESERVED AS
001880****** THE COLUMN SEQUENCE OF THE MATRIX.
001890 01  DEPT-TABLE.
001900     05  DEPT-ENTRY OCCURS 0 TO 500 TIMES
001910                     DEPENDING ON DEPT-TABLE-COUNT
001920                     INDEXED BY DEPT-IDX.
001930         10  DEPT-KEY             PIC 9(05).
001940         10  DEPT-NAME-T          PIC X(60).
001950         10  DEPT-DISP-ORDER-T    PIC 9(04).
001960 77  DEPT-TABLE-COUNT              PIC 9(04) COMP VALUE ZERO.
001970
001980****** ONE MATRIX ROW PER MONTH PRESENT - BUILT AS A TABLE OF
001990****** 12 POSSIBLE ROWS, ONE CELL PER DEPARTMENT-TABLE POSITION.
002000 01  MATRIX-ROW-TABLE.
002010     05  MATRIX-ROW-ENTRY OCCURS 12 TIMES.
002020         10  MX-MONTH-NUM         PIC 9(02).
002030         10  MX-ROW-PRESENT-SW    PIC X(01) VALUE "N".
002040             88  MX-ROW-IS-PRESENT    VALUE "Y".
002050         10  MX-CELL OCCURS 500 TIMES.
002060             15  MX-CELL-AMOUNT   PIC S9(09)V99 COMP-3.
002070             15  MX-CELL-FILLED-SW PIC X(01) VALUE "N".
002080                 88  MX-CELL-IS-FILLED VALUE "Y".
002090
002100****** FMTDISP LINKAGE WORK AREA - CELL AMOUNTS ARE EDITED BY THE
002110****** SAME SHARED ROUTINE RPT1/RPT4 USE SO THE EXPORT MATRIX
002120****** NEVER DRIFTS FROM THEIR EDIT PICTURE (TICKET 4471).
002130 01  WS-FD-SOURCE-AMOUNT           PIC S9(09)V99.
002140 01  WS-FD-CURRENCY-SW             PIC X(01) VALUE "N".
002150 01  WS-FD-ZERO-AS-NA-SW           PIC X(01) VALUE "N".
002160 01  WS-FD-DISPLAY-TEXT            PIC X(15).
002170 01  WS-BLANK-CELL                 PIC X(12) VALUE SPACES.
002180
002190 LINKAGE SECTION.
002200
002210 PROCEDURE DIVISION.
002220     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002230     PERFORM 100-MAINLINE THRU 100-EXIT.
002240     PERFORM 999-CLEANUP THRU 999-EXIT.
002250     MOVE +0 TO RETURN-CD.
002260     GOBACK.
002270
002280 000-HOUSEKEEPING.
002290     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002300     DISPLAY "******** BEGIN JOB DPTMTRX ********".
002310     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002320     READ REQPARM INTO RQ-REQUEST-REC
002330         AT END
002340             MOVE "MISSING REQPARM CONTROL CARD" TO SYSOUT-REC
002350             WRITE SYSOUT-REC
002360             DISPLAY "*** ABNORMAL END OF JOB - DPTMTRX ***"
002370             MOVE +12 TO RETURN-CD
002380             PERFORM 850-CLOSE-FILES THRU 850-EXIT
002390             GOBACK
002400     END-READ.
002410     PERFORM 810-LOAD-DEPT-TABLE THRU 810-EXIT.
002420     MOVE 1 TO MONTH-SUB.
002430     PERFORM 815-INIT-MONTH-ROW THRU 815-EXIT
002440             VARYING MONTH-SUB FROM 1 BY 1 UNTIL MONTH-SUB > 12.
002450 000-EXIT.
002460     EXIT.
002470
002480 815-INIT-MONTH-ROW.
002490     MOVE MONTH-SUB TO MX-MONTH-NUM(MONTH-SUB).
002500 815-EXIT.
002510     EXIT.
002520
002530 100-MAINLINE.
002540     MOVE "100-MAINLINE" TO PARA-NAME.
002550     PERFORM 900-READ-DEPTRECS THRU 900-EXIT
002560             UNTIL DEPTRECS-AT-EOF.
002570     IF NOT SCOPE-HAS-DATA
002580         PERFORM 780-WRITE-NO-DATA THRU 780-EXIT
002590     ELSE
002600         PERFORM 700-WRITE-RPT2-HEADER THRU 700-EXIT
002610         MOVE 1 TO MONTH-SUB
002620         PERFORM 720-WRITE-MATRIX-ROW THRU 720-EXIT
002630                 VARYING MONTH-SUB FROM 1 BY 1 UNTIL MONTH-SUB > 12.
002640 100-EXIT.
002650     EXIT.
002660
002670 300-BUILD-MATRIX-ROW.
002680     MOVE DR-DATE TO WS-DATE-BREAKDOWN.
002690     MOVE "N" TO ROW-IN-SCOPE-SW.
002700     IF WS-DATE-YEAR-NUM = RQ-YEAR
002710         AND DR-WASTE-TYPE-ID = RQ-WASTE-TYPE-ID
002720         AND DR-AMOUNT NOT = ZERO
002730         IF RQ-SCOPE-IS-YEAR OR WS-DATE-MONTH-NUM = RQ-MONTH
002740             SET ROW-IS-IN-SCOPE TO TRUE.
002750     IF NOT ROW-IS-IN-SCOPE
002760         GO TO 300-EXIT.
002770
002780     SET SCOPE-HAS-DATA TO TRUE.
002790     MOVE WS-DATE-MONTH-NUM TO MONTH-SUB.
002800     SET MX-ROW-IS-PRESENT(MONTH-SUB) TO TRUE.
002810
002820     SET DEPT-IDX TO 1.
002830     SEARCH DEPT-ENTRY
002840         AT END
002850             NEXT SENTENCE
002860         WHEN DEPT-KEY(DEPT-IDX) = DR-DEPT-ID
002870             SET DEPT-SUB TO DEPT-IDX
002880             MOVE DR-AMOUNT TO
002890                  MX-CELL-AMOUNT(MONTH-SUB, DEPT-SUB)
002900             SET MX-CELL-IS-FILLED(MONTH-SUB, DEPT-SUB) TO TRUE.
002910 300-EXIT.
002920     EXIT.
002930
002940 700-WRITE-RPT2-HEADER.
002950     MOVE "700-WRITE-RPT2-HEADER" TO PARA-NAME.
002960     MOVE SPACES TO RPT-REC.
002970     MOVE "日期" TO RPT-REC.
002980     MOVE 1 TO DEPT-SUB.
002990     PERFORM 710-APPEND-DEPT-HEADING THRU 710-EXIT
003000             VARYING DEPT-SUB FROM 1 BY 1 UNTIL
003010             DEPT-SUB > DEPT-TABLE-COUNT.
003020     WRITE RPT-REC.
003030 700-EXIT.
003040     EXIT.
003050
003060 710-APPEND-DEPT-HEADING.
003070     STRING RPT-REC DELIMITED BY SPACE
003080            "  " DELIMITED BY SIZE
003090            DEPT-NAME-T(DEPT-SUB) DELIMITED BY SIZE
003100            INTO RPT-REC.
003110 710-EXIT.
003120     EXIT.
003130
003140 720-WRITE-MATRIX-ROW.
003150     IF NOT MX-ROW-IS-PRESENT(MONTH-SUB)
003160         GO TO 720-EXIT.
003170     MOVE SPACES TO RPT-REC.
003180     MOVE MX-MONTH-NUM(MONTH-SUB) TO RPT-REC.
003190     MOVE 1 TO DEPT-SUB.
003200     PERFORM 730-APPEND-ONE-CELL THRU 730-EXIT
003210             VARYING DEPT-SUB FROM 1 BY 1 UNTIL
003220             DEPT-SUB > DEPT-TABLE-COUNT.
003230     WRITE RPT-REC.
003240 720-EXIT.
003250     EXIT.
003260
003270 730-APPEND-ONE-CELL.
003280     IF MX-CELL-IS-FILLED(MONTH-SUB, DEPT-SUB)
003290         MOVE MX-CELL-AMOUNT(MONTH-SUB, DEPT-SUB) TO
003300              WS-FD-SOURCE-AMOUNT
003310         CALL "FMTDISP" USING WS-FD-SOURCE-AMOUNT,
003320              WS-FD-CURRENCY-SW, WS-FD-ZERO-AS-NA-SW,
003330              WS-FD-DISPLAY-TEXT
003340         STRING RPT-REC DELIMITED BY SPACE
003350                "  " DELIMITED BY SIZE
003360                WS-FD-DISPLAY-TEXT DELIMITED BY SIZE
003370                INTO RPT-REC
003380     ELSE
003390         STRING RPT-REC DELIMITED BY SPACE
003400                "  " DELIMITED BY SIZE
003410                WS-BLANK-CELL DELIMITED BY SIZE
003420                INTO RPT-REC.
003430 730-EXIT.
003440     EXIT.
003450
003460 780-WRITE-NO-DATA.
003470     MOVE "780-WRITE-NO-DATA" TO PARA-NAME.
003480     MOVE SPACES TO RPT-REC.
003490     MOVE "無資料" TO RPT-REC.
003500     WRITE RPT-REC.
003510 780-EXIT.
003520     EXIT.
003530
003540 800-OPEN-FILES.
003550     MOVE "800-OPEN-FILES" TO PARA-NAME.
003560     OPEN INPUT REQPARM, DEPTRECS-FILE, DEPTMAST-FILE.
003570     OPEN OUTPUT SYSOUT, RPTFILE.
003580 800-EXIT.
003590     EXIT.
003600
003610 810-LOAD-DEPT-TABLE.
003620     MOVE "810-LOAD-DEPT-TABLE" TO PARA-NAME.
003630     MOVE "N" TO MASTER-EOF-SW.
003640     PERFORM 811-READ-DEPTMAST THRU 811-EXIT.
003650     PERFORM 812-ADD-DEPT-ENTRY THRU 812-EXIT
003660             UNTIL NO-MORE-MASTER-RECS.
003670 810-EXIT.
003680     EXIT.
003690
003700 811-READ-DEPTMAST.
003710     READ DEPTMAST-FILE
003720         AT END SET NO-MORE-MASTER-RECS TO TRUE
003730     END-READ.
003740 811-EXIT.
003750     EXIT.
003760
003770 812-ADD-DEPT-ENTRY.
003780     IF DM-DEPT-ACTIVE
003790         ADD +1 TO DEPT-TABLE-COUNT
003800         MOVE DM-DEPT-ID          TO DEPT-KEY(DEPT-TABLE-COUNT)
003810         MOVE DM-DEPT-NAME        TO DEPT-NAME-T(DEPT-TABLE-COUNT)
003820         MOVE DM-DISPLAY-ORDER    TO
003830              DEPT-DISP-ORDER-T(DEPT-TABLE-COUNT).
003840     PERFORM 811-READ-DEPTMAST THRU 811-EXIT.
003850 812-EXIT.
003860     EXIT.
003870
003880 850-CLOSE-FILES.
003890     MOVE "850-CLOSE-FILES" TO PARA-NAME.
003900     CLOSE REQPARM, DEPTRECS-FILE, DEPTMAST-FILE, SYSOUT, RPTFILE.
003910 850-EXIT.
003920     EXIT.
003930
003940 900-READ-DEPTRECS.
003950     READ DEPTRECS-FILE
003960         AT END
003970             SET DEPTRECS-AT-EOF TO TRUE
003980             GO TO 900-EXIT
003990     END-READ.
004000     PERFORM 300-BUILD-MATRIX-ROW THRU 300-EXIT.
004010 900-EXIT.
004020     EXIT.
004030
004040 999-CLEANUP.
004050     MOVE "999-CLEANUP" TO PARA-NAME.
004060     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
004070     DISPLAY "******** NORMAL END OF JOB DPTMTRX ********".
004080 999-EXIT.
004090     EXIT.
