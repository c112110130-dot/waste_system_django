000100******************************************************************
000110*                                                                *
000120*   GENWASTE  -  GENERAL (NON-BIOMEDICAL) WASTE PRODUCTION       *
000130*                RECORD - ONE ROW PER CALENDAR MONTH             *
000140*                                                                *
000150*   KEY .......... GW-DATE (YYYY-MM, 7 BYTES)                    *
000160*   NO-DATA VALUE . ALL NINES (9999999.99) ON A QTY FIELD        *
000170*   GW-TOTAL IS ALWAYS SYSTEM-DERIVED - NEVER ACCEPT ON IMPORT   *
000180*                                                                *
000190******************************************************************
000200* 11/14/25 TGH - CREATED FOR WASTE MGMT CONVERSION PROJECT.      *
000210* 11/21/25 TGH - ADDED FIELD-1 THRU FIELD-10 EXPANSION SLOTS     *
000220*                PER DEPT OF ENVIRONMENTAL SVCS REQUEST #4417.   *
000230* 12/02/25 RMC - GW-QTY-TABLE REDEFINES ADDED SO WPIMPORT CAN    *
000240*                SUM THE 12 QTYS IN A PERFORM VARYING LOOP.      *
000250******************************************************************
000260 01  GW-GENWASTE-REC.
000270     05  GW-DATE                 PIC X(07).
000280     05  GW-QTY-FIELDS.
000290         10  GW-TAINAN           PIC S9(07)V99.
000300         10  GW-RENWU            PIC S9(07)V99.
000310         10  GW-FIELD-1          PIC S9(07)V99.
000320         10  GW-FIELD-2          PIC S9(07)V99.
000330         10  GW-FIELD-3          PIC S9(07)V99.
000340         10  GW-FIELD-4          PIC S9(07)V99.
000350         10  GW-FIELD-5          PIC S9(07)V99.
000360         10  GW-FIELD-6          PIC S9(07)V99.
000370         10  GW-FIELD-7          PIC S9(07)V99.
000380         10  GW-FIELD-8          PIC S9(07)V99.
000390         10  GW-FIELD-9          PIC S9(07)V99.
000400         10  GW-FIELD-10         PIC S9(07)V99.
000410     05  GW-QTY-TABLE REDEFINES GW-QTY-FIELDS.
000420         10  GW-QTY-ENTRY        PIC S9(07)V99 OCCURS 12 TIMES.
000430     05  GW-TOTAL                PIC S9(09)V99.
000440     05  FILLER                  PIC X(05).
