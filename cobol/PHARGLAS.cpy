000100******************************************************************
000110*                                                                *
000120*   PHARGLAS  -  PHARMACEUTICAL GLASS PRODUCTION AND DISPOSAL    *
000130*                COST RECORD - ONE ROW PER MONTH                 *
000140*                                                                *
000150*   KEY .......... PG-DATE (YYYY-MM, 7 BYTES)                    *
000160*                                                                *
000170******************************************************************
000180* 11/15/25 TGH - CREATED FOR WASTE MGMT CONVERSION PROJECT.      *
000190******************************************************************
000200 01  PG-PHARGLAS-REC.
000210     05  PG-DATE                 PIC X(07).
000220     05  PG-PRODUCED-KG          PIC S9(07)V99.
000230     05  PG-COST                 PIC S9(09).
000240     05  FILLER                  PIC X(10).
