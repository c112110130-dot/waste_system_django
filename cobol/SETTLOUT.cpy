000100******************************************************************
000110*                                                                *
000120*   SETTLOUT  -  SETTLEMENT (TRANSPORT) RECORD - OUTPUT OF       *
000130*                SETLPOST                                       *
000140*                                                                *
000150*   ST-ITEM-COUNT AND ST-TOTAL-WEIGHT ARE ACCUMULATED OVER       *
000160*   THE WEIGHING RECORDS LINKED TO THIS SETTLEMENT.              *
000170*                                                                *
000180******************************************************************
000190* 11/20/25 TGH - CREATED FOR WASTE MGMT CONVERSION PROJECT.      *
000200******************************************************************
000210 01  ST-SETTLOUT-REC.
000220     05  ST-SETTLEMENT-ID        PIC 9(07).
000230     05  ST-SETTLER-USER-ID      PIC 9(05).
000240     05  ST-CLEAR-AGENCY-ID      PIC 9(05).
000250     05  ST-PROCESS-AGENCY-ID    PIC 9(05).
000260     05  ST-ITEM-COUNT           PIC 9(05).
000270     05  ST-TOTAL-WEIGHT         PIC S9(09)V99.
000280     05  FILLER                  PIC X(15).
