000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  FMTDISP.
000120 AUTHOR. TERESA G HOLT.
000130 INSTALLATION. COBOL DEV CENTER - WASTE MGMT PROJECT.
000140 DATE-WRITTEN. 11/26/87.
000150 DATE-COMPILED. 11/26/87.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          SHARED DISPLAY-EDIT SUBROUTINE.  EDITS A SIGNED
000220*          S9(09)V99 WORKING AMOUNT INTO A 15-BYTE PRINT FIELD
000230*          WITH COMMAS AND A FLOATING DOLLAR SIGN WHEN THE
000240*          CALLER MARKS THE FIELD AS CURRENCY, OR INTO A PLAIN
000250*          COMMA-EDITED NUMBER WHEN IT DOES NOT; A ZERO SOURCE
000260*          AMOUNT EDITS TO THE LITERAL "無資料" WHEN THE CALLER SETS
000270*          FD-ZERO-AS-NA-SW ON (EMPTY-MONTH ROWS ON RPT1/RPT4).
000280*          CALLED BY DPTRPT, DPTMTRX AND AGGENG.
000290*
000300******************************************************************
000310*CHANGE LOG.
000320* 11/26/87 TGH -     INITIAL VERSION FOR WASTE MGMT CONVERSION.
000330* 12/11/87 RMC - .01 ADDED ZERO-AS-NODATA SWITCH FOR EMPTY-MONTH
000340*                    ROWS ON THE MONTHLY STATUS REPORT - 4430.
000350* 05/20/89 TGH - .02 CHANGED NO-DATA LITERAL FROM "N/A" TO THE
000360*                    STANDARD "無資料" MARKER PER REPORTING STDS.
000370* 09/14/91 DJP - .03 TRACE CURRENCY AMOUNTS TOO LARGE FOR THE EDIT
000380*                    PICTURE ($9,999,999.99 MAX) - OPS TRIAGE AID.
000390* 02/06/94 RMC - .04 RECOMPILED UNDER THE RELEASE 3 COBOL
000400*                    COMPILER - NO LOGIC CHANGE.
000410* 07/11/95 TGH - .05 PLAIN (NON-CURRENCY) EDIT PICTURE WAS ONE
000420*                    POSITION SHORT FOR AN 8-DIGIT WHOLE AMOUNT -
000430*                    TICKET 5005.
000440* 11/30/98 DJP - .06 Y2K REMEDIATION - NO DATE FIELDS IN THIS
000450*                    PROGRAM - CERTIFIED Y2K COMPLIANT PER MEMO
000460*                    DP-98-114.
000470* 01/14/00 TGH - .07 TRACE CURRENCY AMOUNTS TOO LARGE FOR THE
000480*                    EDIT PICTURE TO CONSOLE - OPS TRIAGE AID.
000490* 06/02/03 LMK - .08 RECONNECTED RPT1, RPT4 AND RPT2 TO THIS
000500*                    ROUTINE - DPTRPT AND DPTMTRX HAD DRIFTED TO
000510*                    THEIR OWN LOCAL EDIT FIELDS (ONE ENGLISH,
000520*                    ONE 無資料) AND AGGENG HAD NO NO-DATA MARKER
000530*                    AT ALL.  ALL THREE NOW CALL FMTDISP SO THE
000540*                    NO-DATA LITERAL AND EDIT PICTURE CANNOT
000550*                    DRIFT APART AGAIN - TICKET 4471.
000560******************************************************************
000570
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER. IBM-390.
000610 OBJECT-COMPUTER. IBM-390.
000620 SPECIAL-NAMES.
000630     C01 IS NEXT-PAGE.
000640
000650 DATA DIVISION.
000660 WORKING-STORAGE SECTION.
000670 01  PARA-NAME                    PIC X(30) VALUE SPACES.
000680
000690 01  WS-CURRENCY-EDIT             PIC $$,$$$,$$9.99.
000700****** RAW-BYTE TRACE OF THE EDITED CURRENCY FIELD - DUMPED WHEN
000710****** THE SOURCE AMOUNT IS TOO LARGE FOR THE EDIT PICTURE.
000720 01  WS-CURRENCY-EDIT-TRACE REDEFINES WS-CURRENCY-EDIT
000730                                  PIC X(13).
000740 01  WS-PLAIN-EDIT                PIC Z,ZZZ,ZZ9.99.
000750
000760 LINKAGE SECTION.
000770 01  FD-SOURCE-AMOUNT              PIC S9(09)V99.
000780****** RAW-BYTE TRACE OF THE SOURCE AMOUNT - DUMPED WHEN THE
000790****** AMOUNT OVERFLOWS THE CURRENCY EDIT PICTURE (SEE BELOW).
000800 01  FD-SOURCE-AMOUNT-TRACE REDEFINES FD-SOURCE-AMOUNT
000810                                  PIC X(11).
000820 01  FD-CURRENCY-SW                PIC X(01).
000830     88  FD-IS-CURRENCY                VALUE "Y".
000840 01  FD-ZERO-AS-NA-SW               PIC X(01).
000850     88  FD-ZERO-SHOWS-NA               VALUE "Y".
000860 01  FD-DISPLAY-TEXT                PIC X(15).
000870 01  FD-DISPLAY-TEXT-TRACE REDEFINES FD-DISPLAY-TEXT PIC X(15).
000880
000890 PROCEDURE DIVISION USING FD-SOURCE-AMOUNT, FD-CURRENCY-SW,
000900                           FD-ZERO-AS-NA-SW, FD-DISPLAY-TEXT.
000910 000-MAINLINE.
000920     MOVE "000-MAINLINE" TO PARA-NAME.
000930     MOVE SPACES TO FD-DISPLAY-TEXT.
000940
000950     IF FD-SOURCE-AMOUNT = ZERO AND FD-ZERO-SHOWS-NA
000960         MOVE "無資料" TO FD-DISPLAY-TEXT
000970         GO TO 000-EXIT.
000980
000990     IF FD-IS-CURRENCY
001000         IF FD-SOURCE-AMOUNT >= 10000000
001010             DISPLAY "FMTDISP - CURRENCY OVERFLOW IN="
001020                 FD-SOURCE-AMOUNT-TRACE UPON CONSOLE
001030         END-IF
001040         MOVE FD-SOURCE-AMOUNT TO WS-CURRENCY-EDIT
001050         IF FD-SOURCE-AMOUNT >= 10000000
001060             DISPLAY "FMTDISP - CURRENCY OVERFLOW EDIT="
001070                 WS-CURRENCY-EDIT-TRACE UPON CONSOLE
001080         END-IF
001090         MOVE WS-CURRENCY-EDIT TO FD-DISPLAY-TEXT
001100         IF FD-SOURCE-AMOUNT >= 10000000
001110             DISPLAY "FMTDISP - CURRENCY OVERFLOW OUT="
001120                 FD-DISPLAY-TEXT-TRACE UPON CONSOLE
001130         END-IF
001140     ELSE
001150         MOVE FD-SOURCE-AMOUNT TO WS-PLAIN-EDIT
001160         MOVE WS-PLAIN-EDIT TO FD-DISPLAY-TEXT.
001170
001180 000-EXIT.
001190     GOBACK.
