000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  UNITCONV.
000120 AUTHOR. TERESA G HOLT.
000130 INSTALLATION. COBOL DEV CENTER - WASTE MGMT PROJECT.
000140 DATE-WRITTEN. 11/26/87.
000150 DATE-COMPILED. 11/26/87.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          SHARED UNIT-CONVERSION SUBROUTINE.  WASTE WEIGHTS ARE
000220*          STORED IN KILOGRAMS THROUGHOUT THE TABLES; THIS ROUTINE
000230*          CONVERTS A KILOGRAM AMOUNT TO METRIC TONS WHEN THE
000240*          CALLING PROGRAM'S REPORT UNIT REQUESTS "TON", ROUNDING
000250*          HALF-UP TO TWO DECIMALS.  CALLED BY AGGENG AND DPTRANK
000260*          WHENEVER THE VISUALIZATION OR RANKING REQUEST ASKS FOR
000270*          TON OUTPUT INSTEAD OF THE NATIVE KILOGRAM UNIT.
000280*
000290******************************************************************
000300*CHANGE LOG.
000310* 11/26/87 TGH -     INITIAL VERSION FOR WASTE MGMT CONVERSION.
000320* 12/09/87 RMC - .01 HALF-UP ROUNDING MADE EXPLICIT (WAS
000330*                    TRUNCATING) - TICKET 4427.
000340* 06/14/89 TGH - .02 WS-KG-PER-TON VALUE CONFIRMED AGAINST THE
000350*                    DEPT OF ENV QUALITY CONVERSION TABLE - NO
000360*                    CODE CHANGE, DOCUMENTED FOR THE AUDIT FILE.
000370* 03/02/91 DJP - .03 RECOMPILED UNDER THE RELEASE 3 COBOL
000380*                    COMPILER - NO LOGIC CHANGE.
000390* 10/08/93 RMC - .04 GUARD AGAINST A ZERO WEIGHT PRODUCING A
000400*                    ROUNDING EXCEPTION ON SOME SHOPS' COMPILERS -
000410*                    TICKET 4779.
000420* 04/17/95 TGH - .05 WIDENED UC-AMOUNT-OUT BY ONE DIGIT - LARGE
000430*                    FACILITY TOTALS WERE TRUNCATING AT THE TOP
000440*                    END - TICKET 4961.
000450* 11/30/98 DJP - .06 Y2K REMEDIATION - NO DATE FIELDS IN THIS
000460*                    PROGRAM - CERTIFIED Y2K COMPLIANT PER MEMO
000470*                    DP-98-114.
000480* 01/14/00 TGH - .07 TRACE NEGATIVE WEIGHTS TO CONSOLE - SHOULD
000490*                    NEVER OCCUR, KEPT FOR UPSTREAM EDIT GAPS.
000500* 06/02/03 LMK - .08 TRACE NOW SHOWS THE CALLING PROGRAM'S UNIT
000510*                    CODE ALONGSIDE THE BAD WEIGHT - ONE TRACE
000520*                    LINE WAS NOT ENOUGH TO TELL AGGENG'S CALLS
000530*                    FROM DPTRANK'S ON A SHARED CONSOLE LOG.
000540******************************************************************
000550
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER. IBM-390.
000590 OBJECT-COMPUTER. IBM-390.
000600 SPECIAL-NAMES.
000610     C01 IS NEXT-PAGE.
000620
000630 DATA DIVISION.
000640 WORKING-STORAGE SECTION.
000650 01  PARA-NAME                    PIC X(30) VALUE SPACES.
000660 77  WS-KG-PER-TON                PIC 9(05) COMP VALUE 1000.
000670
000680 LINKAGE SECTION.
000690 01  UC-AMOUNT-KG                 PIC S9(09)V99.
000700 01  UC-AMOUNT-KG-TRACE REDEFINES UC-AMOUNT-KG PIC X(11).
000710 01  UC-UNIT-REQUEST              PIC X(03).
000720     88  UC-UNIT-IS-TON               VALUE "TON".
000730     88  UC-UNIT-IS-KG                 VALUE "KG ".
000740 01  UC-UNIT-REQUEST-TRACE REDEFINES UC-UNIT-REQUEST PIC X(03).
000750 01  UC-AMOUNT-OUT                 PIC S9(09)V99.
000760
000770****** RAW-BYTE TRACE OF IN/OUT AMOUNTS AND THE UNIT REQUEST -
000780****** DUMPED ONLY WHEN A NEGATIVE WEIGHT REACHES THIS ROUTINE
000790****** (SHOULD NEVER HAPPEN - SEE 000-MAINLINE).
000800 01  UC-AMOUNT-OUT-TRACE REDEFINES UC-AMOUNT-OUT PIC X(11).
000810
000820 PROCEDURE DIVISION USING UC-AMOUNT-KG, UC-UNIT-REQUEST,
000830                           UC-AMOUNT-OUT.
000840 000-MAINLINE.
000850     MOVE "000-MAINLINE" TO PARA-NAME.
000860     IF UC-AMOUNT-KG < ZERO
000870         DISPLAY "UNITCONV - NEGATIVE WEIGHT IN=" UC-AMOUNT-KG-TRACE
000880             " UNIT=" UC-UNIT-REQUEST-TRACE UPON CONSOLE.
000890     IF UC-UNIT-IS-TON
000900         COMPUTE UC-AMOUNT-OUT ROUNDED =
000910                 UC-AMOUNT-KG / WS-KG-PER-TON
000920     ELSE
000930         MOVE UC-AMOUNT-KG TO UC-AMOUNT-OUT.
000940     IF UC-AMOUNT-KG < ZERO
000950         DISPLAY "UNITCONV - NEGATIVE WEIGHT OUT=" UC-AMOUNT-OUT-TRACE
000960             UPON CONSOLE.
000970     GOBACK.
