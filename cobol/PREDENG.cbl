000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  PREDENG.
000120 AUTHOR. TERESA G HOLT.
000130 INSTALLATION. COBOL DEV CENTER - WASTE MGMT PROJECT.
000140 DATE-WRITTEN. 01/14/88.
000150 DATE-COMPILED. 01/14/88.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          PREDICTION ENGINE.  READS HOSPITAL OPERATIONAL-FACTOR
000220*          MONTHS (HOSPDATA) FOR A REQPARM-SUPPLIED DATE RANGE,
000230*          BUILDS A NEXT-AVAILABLE-MONTH TARGET PER ROW, SCRUBS
000240*          3.0-SIGMA OUTLIERS, FITS A LEAST-SQUARES REGRESSION
000250*          (REGRCALC) TO PREDICT THE MONTH AFTER THE RANGE, LABELS
000260*          MODEL QUALITY BY R SQUARED, RUNS A TWO-FIELD PEARSON
000270*          CORRELATION (CORRCALC) AND PRINTS RPT5.
000280*
000290******************************************************************
000300*CHANGE LOG.
000310* 01/14/88 TGH -     INITIAL VERSION FOR WASTE MGMT CONVERSION.
000320* 04/08/88 RMC - .01 REGRCALC/CORRCALC CALL INTERFACE CHANGED TO
000330*                    PASS THE SCRUBBED-ROW COUNT SEPARATELY FROM
000340*                    THE RAW ROW COUNT - TICKET 4444.
000350* 11/30/88 TGH - .02 3.0-SIGMA SCRUB WAS COMPARING THE ABSOLUTE
000360*                    DEVIATION AGAINST THE VARIANCE INSTEAD OF
000370*                    THE STANDARD DEVIATION - OUTLIERS WERE
000380*                    ALMOST NEVER DROPPED - TICKET 4457.
000390* 06/19/90 RMC - .03 RECOMPILED UNDER THE RELEASE 3 COBOL
000400*                    COMPILER - NO LOGIC CHANGE.
000410* 10/02/91 TGH - .04 R-SQUARED QUALITY LABEL TABLE DID NOT COVER
000420*                    A NEGATIVE R-SQUARED (WORSE THAN THE MEAN) -
000430*                    NOW LABELED "POOR" INSTEAD OF FALLING
000440*                    THROUGH WITH BLANKS - TICKET 4788.
000450* 02/14/93 RMC - .05 HOSPDATA ROWS WITH THE ALL-NINES NO-DATA
000460*                    SENTINEL ON THE REQUESTED FACTOR WERE BEING
000470*                    SCRUBBED INTO THE REGRESSION AS REAL (HUGE)
000480*                    VALUES INSTEAD OF EXCLUDED BEFORE THE SIGMA
000490*                    TEST - TICKET 4861.
000500* 08/25/94 TGH - .06 WIDENED THE PREDICTED-VALUE FIELD ON RPT5 BY
000510*                    TWO DIGITS - A HIGH-VOLUME DEPARTMENT'S
000520*                    FORECAST WAS OVERFLOWING IT - TICKET 4911.
000530* 11/30/98 DJP - .07 Y2K REMEDIATION - REQPARM RANGE FIELDS AND
000540*                    THE HOSPDATA MONTH KEY ARE FULL 4-DIGIT
000550*                    YEARS ALREADY - CERTIFIED Y2K COMPLIANT PER
000560*                    MEMO DP-98-114.
000570* 01/14/00 RMC - .08 DUMP THE RAW REQPARM CARD IMAGE TO SYSOUT ON
000580*                    AN INVALID FACTOR CODE - MATCHES THE TRACE
000590*                    ADDED TO DPTRPT AND THE IMPORT PROGRAMS.
000600* 06/02/03 LMK - .09 CONFIRMED RPT5'S PREDICTED-VALUE AND
000610*                    CORRELATION COLUMNS ARE OUT OF FMTDISP'S
000620*                    SCOPE - FMTDISP ONLY EVER CLAIMED DPTRPT,
000630*                    DPTMTRX AND AGGENG AS CALLERS - LEFT AS
000640*                    THEIR OWN LOCAL EDIT FIELDS, NO CHANGE.
000650******************************************************************
000660
000670         INPUT FILE               -   REQPARM (RANGE + FACTOR CARD)
000680
000690         INPUT FILE               -   HOSPDATA
000700
000710         OUTPUT REPORT            -   RPTFILE (RPT5)
000720
000730         DUMP FILE                -   SYSOUT
000740
000750******************************************************************
000760 ENVIRONMENT DIVISION.
000770 CONFIGURATION SECTION.
000780 SOURCE-COMPUTER. IBM-390.
000790 OBJECT-COMPUTER. IBM-390.
000800 SPECIAL-NAMES.
000810     C01 IS NEXT-PAGE.
000820
000830 INPUT-OUTPUT SECTION.
000840 FILE-CONTROL.
000850     SELECT SYSOUT
000860         ASSIGN TO UT-S-SYSOUT
000870         ORGANIZATION IS SEQUENTIAL.
000880
000890     SELECT REQPARM
000900         ASSIGN TO UT-S-REQPARM
000910         ACCESS MODE IS SEQUENTIAL
000920         FILE STATUS IS QFCODE.
000930
000940     SELECT HOSPDATA-FILE
000950         ASSIGN TO UT-S-HOSPDATA
000960         ACCESS MODE IS SEQUENTIAL
000970         FILE STATUS IS HFCODE.
000980
000990     SELECT RPTFILE
001000         ASSIGN TO UT-S-RPTFILE
001010         ORGANIZATION IS LINE SEQUENTIAL
001020         FILE STATUS IS OFCODE.
001030
001040 DATA DIVISION.
001050 FILE SECTION.
001060 FD  SYSOUT
001070     RECORDING MODE IS F
001080     LABEL RECORDS ARE STANDARD
001090     RECORD CONTAINS 130 CHARACTERS
001100     BLOCK CONTAINS 0 RECORDS
001110     DATA RECORD IS SYSOUT-REC.
001120 01  SYSOUT-REC                  PIC X(130).
001130
001140****** ONE HEADER CARD - RANGE, FACTOR-COUNT/CODES, TWO CORRELATION
001150****** FIELD CODES.  FIELD CODES 1-8 SELECT HOSPDATA COLUMNS (SEE
001160****** 950-GET-FIELD-VALUE), CODE 9 MEANS THE WASTE TOTAL ITSELF.
001170 FD  REQPARM
001180     RECORDING MODE IS F
001190     LABEL RECORDS ARE STANDARD
001200     RECORD CONTAINS 80 CHARACTERS
001210     BLOCK CONTAINS 0 RECORDS
001220     DATA RECORD IS RQ-REQUEST-REC.
001230 01  RQ-REQUEST-REC.
001240     05  RQ-START-DATE            PIC X(07).
001250     05  RQ-END-DATE              PIC X(07).
001260     05  RQ-FACTOR-COUNT          PIC 9(01).
001270     05  RQ-FACTOR-CODE           PIC 9(01) OCCURS 3 TIMES.
001280     05  RQ-CORR-FIELD-1          PIC 9(01).
001290     05  RQ-CORR-FIELD-2          PIC 9(01).
001300     05  FILLER                   PIC X(60).
001310****** RAW-BYTE TRACE OF THE WHOLE HEADER CARD - DUMPED IF THE
001320****** FACTOR-COUNT FIELD IS OUT OF RANGE AT START-UP.
001330 01  RQ-CODE-TRACE REDEFINES RQ-REQUEST-REC PIC X(80).
001340
001350 FD  HOSPDATA-FILE
001360     RECORDING MODE IS F
001370     LABEL RECORDS ARE STANDARD
001380     RECORD CONTAINS 82 CHARACTERS
001390     BLOCK CONTAINS 0 RECORDS
001400     DATA RECORD IS HD-HOSPDATA-REC.
001410     COPY HOSPDATA.
001420
001430 FD  RPTFILE
001440     RECORDING MODE IS F
001450     RECORD CONTAINS 132 CHARACTERS
001460     DATA RECORD IS RPT-REC.
001470 01  RPT-REC                     PIC X(132).
001480
001490 WORKING-STORAGE SECTION.
001500
001510 01  FILE-STATUS-CODES.
001520     05  QFCODE                   PIC X(02).
001530     05  HFCODE                   PIC X(02).
001540         88  NO-MORE-HOSPDATA         VALUE "10".
001550     05  OFCODE                   PIC X(02).
001560
001570 01  PARA-NAME                    PIC X(30) VALUE SPACES.
001580 77  RETURN-CD                    PIC S9(04) COMP VALUE ZERO.
001590
001600 01  FLAGS-AND-SWITCHES.
001610     05  HOSPDATA-EOF-SW          PIC X(01) VALUE "N".
001620         88  HOSPDATA-AT-EOF          VALUE "Y".
001630     05  WS-FOUND-SW              PIC X(01) VALUE "N".
001640     05  WS-COL-INIT-SW           PIC X(01) VALUE "N".
001650     05  WS-FIELD-NULL-SW         PIC X(01) VALUE "N".
001660
001670 01  COUNTERS-IDXS-AND-ACCUMULATORS.
001680     05  HS-SUB                   PIC S9(04) COMP.
001690     05  HS-SUB2                  PIC S9(04) COMP.
001700     05  FACTOR-SUB               PIC S9(04) COMP.
001710     05  WS-END-SUB               PIC S9(04) COMP.
001720     05  WS-USABLE-COUNT          PIC S9(04) COMP.
001730     05  WS-FIELD-CODE            PIC S9(04) COMP.
001740     05  WS-HD-SUB                PIC S9(04) COMP.
001750     05  WS-PRED-YEAR             PIC 9(04).
001760     05  WS-PRED-MONTH            PIC 9(02).
001770
001780****** NULL SENTINELS - SAME PIC AS THE HOSPDATA COLUMN THEY MASK.
001790 01  WS-SENTINELS.
001800     05  WS-SENTINEL-RATE         PIC S9(03)V99 VALUE 999.99.
001810     05  WS-SENTINEL-COUNT        PIC S9(07)    VALUE 9999999.
001820     05  WS-SENTINEL-TOTAL        PIC S9(09)V99 VALUE 999999999.99.
001830
001840 01  WS-FIELD-VALUE                PIC S9(09)V9999 COMP-3.
001850
001860****** ONE ENTRY PER LOADED MONTH - SELECTED FACTOR VALUES, THE
001870****** NEXT-AVAILABLE-MONTH TARGET, AND THE TWO CORRELATION FIELDS.
001880 01  HOSPDATA-TABLE.
001890     05  HS-ENTRY OCCURS 120 TIMES.
001900         10  HS-DATE              PIC X(07).
001910         10  HS-FACTOR-VALUE      PIC S9(09)V9999 COMP-3
001920                                  OCCURS 3 TIMES.
001930         10  HS-FACTOR-NULL-SW    PIC X(01) OCCURS 3 TIMES.
001940         10  HS-TARGET-VALUE      PIC S9(09)V9999 COMP-3.
001950         10  HS-HAS-TARGET-SW     PIC X(01).
001960         10  HS-WASTE-TOTAL       PIC S9(09)V9999 COMP-3.
001970         10  HS-WASTE-NULL-SW     PIC X(01).
001980         10  HS-CORR-X            PIC S9(09)V9999 COMP-3.
001990         10  HS-CORR-X-NULL-SW    PIC X(01).
002000         10  HS-CORR-Y            PIC S9(09)V9999 COMP-3.
002010         10  HS-CORR-Y-NULL-SW    PIC X(01).
002020         10  HS-OUTLIER-SW        PIC X(01).
002030 77  HS-TABLE-COUNT                PIC S9(04) COMP VALUE ZERO.
002040****** RAW-BYTE TRACE OF THE WHOLE MONTH TABLE - DUMPED IF REGRCALC
002050****** COMES BACK WITH A SINGULAR-SYSTEM RETURN CODE.
002060 01  HS-TABLE-TRACE REDEFINES HOSPDATA-TABLE PIC X(7680).
002070
002080****** RUNNING SUM/SUMSQ FOR ONE COLUMN'S POPULATION MEAN/STDDEV -
002090****** REUSED FOR EACH FACTOR COLUMN AND AGAIN FOR THE TARGET.
002100 01  WS-COL-STATS.
002110     05  WS-COL-SUM               PIC S9(11)V9999 COMP-3.
002120     05  WS-COL-SUMSQ             PIC S9(13)V9999 COMP-3.
002130     05  WS-COL-MEAN              PIC S9(09)V9999 COMP-3.
002140     05  WS-COL-VARIANCE          PIC S9(13)V9999 COMP-3.
002150     05  WS-COL-STDDEV            PIC S9(09)V9999 COMP-3.
002160     05  WS-COL-N                 PIC S9(04) COMP.
002170****** RAW-BYTE TRACE OF THE COLUMN STATS - DUMPED WHEN A COLUMN
002180****** TURNS OUT TO HAVE NO USABLE POINTS AT ALL.
002190 01  WS-COL-STATS-TRACE REDEFINES WS-COL-STATS PIC X(42).
002200
002210 01  WS-COL-MIN                   PIC S9(09)V9999 COMP-3.
002220 01  WS-COL-MAX                   PIC S9(09)V9999 COMP-3.
002230 01  WS-ZDIFF                     PIC S9(09)V9999 COMP-3.
002240 01  WS-ZSCORE                    PIC S9(04)V9999 COMP-3.
002250 01  WS-PREDICTED-VALUE           PIC S9(09)V9999 COMP-3.
002260 01  WS-PREDICTED-MONTH-KEY       PIC X(07).
002270 01  WS-QUALITY-LABEL             PIC X(10).
002280
002290****** NEWTON-RAPHSON SQUARE-ROOT WORK AREA - NO INTRINSIC SQRT
002300****** FUNCTION ON THIS COMPILER, SO COLUMN STDDEV IS BY HAND.
002310 01  WS-SQRT-FIELDS.
002320     05  WS-SQRT-INPUT            PIC S9(13)V9999 COMP-3.
002330     05  WS-SQRT-GUESS            PIC S9(13)V9999 COMP-3.
002340     05  WS-SQRT-PREV             PIC S9(13)V9999 COMP-3.
002350     05  WS-SQRT-ITER             PIC S9(04) COMP.
002360
002370 01  WS-VALUE-EDIT                PIC -(10)9.9999.
002380 01  WS-STAT-EDIT                 PIC -9.9999.
002390 01  WS-COUNT-EDIT                PIC ZZZ9.
002400
002410****** REGRCALC CALL AREA - PIC CLAUSES MIRROR REGRCALC'S LINKAGE
002420****** SECTION EXACTLY.
002430 01  RC-NBR-FACTORS                PIC S9(04) COMP.
002440 01  RC-NBR-POINTS                 PIC S9(04) COMP.
002450 01  RC-X-MATRIX.
002460     05  RC-X-ROW OCCURS 120 TIMES.
002470         10  RC-X-VALUE           PIC S9(09)V9999 COMP-3
002480                                  OCCURS 3 TIMES.
002490 01  RC-Y-VECTOR.
002500     05  RC-Y-VALUE               PIC S9(09)V9999 COMP-3
002510                                  OCCURS 120 TIMES.
002520 01  RC-INTERCEPT                  PIC S9(09)V9999 COMP-3.
002530 01  RC-COEFFICIENTS.
002540     05  RC-COEF-VALUE            PIC S9(09)V9999 COMP-3
002550                                  OCCURS 3 TIMES.
002560 01  RC-R-SQUARED                  PIC S9(01)V9999 COMP-3.
002570 01  RC-MSE                        PIC S9(09)V9999 COMP-3.
002580 01  RC-RMSE                       PIC S9(09)V9999 COMP-3.
002590 01  RC-RETURN-CODE                PIC S9(04) COMP.
002600
002610****** CORRCALC CALL AREA - PIC CLAUSES MIRROR CORRCALC'S LINKAGE
002620****** SECTION EXACTLY.
002630 01  CR-NBR-POINTS                 PIC S9(04) COMP.
002640 01  CR-X-VECTOR.
002650     05  CR-X-VALUE               PIC S9(09)V9999 COMP-3
002660                                  OCCURS 120 TIMES.
002670 01  CR-Y-VECTOR.
002680     05  CR-Y-VALUE               PIC S9(09)V9999 COMP-3
002690                                  OCCURS 120 TIMES.
002700 01  CR-CORRELATION-R              PIC S9(01)V9999 COMP-3.
002710 01  CR-R-SQUARED                  PIC S9(01)V9999 COMP-3.
002720 01  CR-SLOPE                      PIC S9(09)V9999 COMP-3.
002730 01  CR-INTERCEPT                  PIC S9(09)V9999 COMP-3.
002740 01  CR-STRENGTH-LABEL             PIC X(10).
002750 01  CR-RETURN-CODE                PIC S9(04) COMP.
002760
002770     COPY ABENDREC.
002780
002790 LINKAGE SECTION.
002800
002810 PROCEDURE DIVISION.
002820     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002830     PERFORM 200-BUILD-TARGET THRU 200-EXIT.
002840     PERFORM 300-VALIDATE-FACTORS THRU 300-EXIT.
002850     PERFORM 400-OUTLIER-SCRUB THRU 400-EXIT.
002860     PERFORM 500-CALL-REGRCALC THRU 500-EXIT.
002870     PERFORM 600-PREDICT-NEXT-MONTH THRU 600-EXIT.
002880     PERFORM 700-QUALITY-LABEL THRU 700-EXIT.
002890     PERFORM 750-CORRELATION THRU 750-EXIT.
002900     PERFORM 800-WRITE-RPT5 THRU 800-EXIT.
002910     PERFORM 999-CLEANUP THRU 999-EXIT.
002920     MOVE +0 TO RETURN-CODE.
002930     GOBACK.
002940
002950 000-HOUSEKEEPING.
002960     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002970     DISPLAY "******** BEGIN JOB PREDENG ********".
002980     OPEN INPUT REQPARM, HOSPDATA-FILE.
002990     OPEN OUTPUT SYSOUT, RPTFILE.
003000     MOVE ZERO TO HS-TABLE-COUNT.
003010
003020     PERFORM 910-READ-REQPARM THRU 910-EXIT.
003030     IF QFCODE NOT = "00"
003040         MOVE "MISSING REQPARM HEADER CARD" TO ABEND-REASON
003050         GO TO 1000-ABEND-RTN.
003060
003070     IF RQ-FACTOR-COUNT < 1 OR RQ-FACTOR-COUNT > 3
003080         MOVE "FACTOR COUNT MUST BE 1 TO 3" TO ABEND-REASON
003090         DISPLAY "PREDENG - BAD HEADER CARD=" RQ-CODE-TRACE
003100                 UPON CONSOLE
003110         GO TO 1000-ABEND-RTN.
003120
003130     PERFORM 900-READ-HOSPDATA THRU 900-EXIT.
003140     IF HOSPDATA-AT-EOF
003150         MOVE "EMPTY HOSPDATA RANGE" TO ABEND-REASON
003160         GO TO 1000-ABEND-RTN.
003170
003180     PERFORM 100-LOAD-TABLE THRU 100-EXIT.
003190     IF HS-TABLE-COUNT = ZERO
003200         MOVE "EMPTY HOSPDATA RANGE" TO ABEND-REASON
003210         GO TO 1000-ABEND-RTN.
003220 000-EXIT.
003230     EXIT.
003240
003250****** READS FORWARD THROUGH HOSPDATA, SKIPPING ROWS BEFORE THE
003260****** REQUESTED START DATE, STORING ROWS THROUGH THE END DATE.
003270 100-LOAD-TABLE.
003280     MOVE "100-LOAD-TABLE" TO PARA-NAME.
003290     PERFORM 110-STORE-ONE-ROW THRU 110-EXIT
003300             UNTIL HOSPDATA-AT-EOF OR HD-DATE > RQ-END-DATE.
003310 100-EXIT.
003320     EXIT.
003330
003340 110-STORE-ONE-ROW.
003350     IF HD-DATE < RQ-START-DATE
003360         PERFORM 900-READ-HOSPDATA THRU 900-EXIT
003370         GO TO 110-EXIT.
003380     IF HD-DATE > RQ-END-DATE OR HS-TABLE-COUNT >= 120
003390         GO TO 110-EXIT.
003400
003410     ADD +1 TO HS-TABLE-COUNT.
003420     MOVE HD-DATE TO HS-DATE(HS-TABLE-COUNT).
003430     PERFORM 120-STORE-ONE-FACTOR THRU 120-EXIT
003440             VARYING FACTOR-SUB FROM 1 BY 1
003450             UNTIL FACTOR-SUB > RQ-FACTOR-COUNT.
003460
003470     MOVE 9 TO WS-FIELD-CODE.
003480     PERFORM 950-GET-FIELD-VALUE THRU 950-EXIT.
003490     MOVE WS-FIELD-VALUE    TO HS-WASTE-TOTAL(HS-TABLE-COUNT).
003500     MOVE WS-FIELD-NULL-SW  TO HS-WASTE-NULL-SW(HS-TABLE-COUNT).
003510
003520     MOVE RQ-CORR-FIELD-1 TO WS-FIELD-CODE.
003530     PERFORM 950-GET-FIELD-VALUE THRU 950-EXIT.
003540     MOVE WS-FIELD-VALUE    TO HS-CORR-X(HS-TABLE-COUNT).
003550     MOVE WS-FIELD-NULL-SW  TO HS-CORR-X-NULL-SW(HS-TABLE-COUNT).
003560
003570     MOVE RQ-CORR-FIELD-2 TO WS-FIELD-CODE.
003580     PERFORM 950-GET-FIELD-VALUE THRU 950-EXIT.
003590     MOVE WS-FIELD-VALUE    TO HS-CORR-Y(HS-TABLE-COUNT).
003600     MOVE WS-FIELD-NULL-SW  TO HS-CORR-Y-NULL-SW(HS-TABLE-COUNT).
003610
003620     MOVE "N" TO HS-HAS-TARGET-SW(HS-TABLE-COUNT).
003630     MOVE "N" TO HS-OUTLIER-SW(HS-TABLE-COUNT).
003640     PERFORM 900-READ-HOSPDATA THRU 900-EXIT.
003650 110-EXIT.
003660     EXIT.
003670
003680 120-STORE-ONE-FACTOR.
003690     MOVE RQ-FACTOR-CODE(FACTOR-SUB) TO WS-FIELD-CODE.
003700     PERFORM 950-GET-FIELD-VALUE THRU 950-EXIT.
003710     MOVE WS-FIELD-VALUE   TO HS-FACTOR-VALUE(HS-TABLE-COUNT, FACTOR-SUB).
003720     MOVE WS-FIELD-NULL-SW TO
003730          HS-FACTOR-NULL-SW(HS-TABLE-COUNT, FACTOR-SUB).
003740 120-EXIT.
003750     EXIT.
003760
003770****** RULE U8.2 - EACH ROW'S TARGET IS THE NEXT LATER ROW'S WASTE
003780****** TOTAL THAT IS NOT NULL.  A ROW WITH NO SUCH LATER ROW IS LEFT
003790****** OUT OF TRAINING (HS-HAS-TARGET-SW STAYS "N").
003800 200-BUILD-TARGET.
003810     MOVE "200-BUILD-TARGET" TO PARA-NAME.
003820     PERFORM 210-SCAN-ONE-ROW THRU 210-EXIT
003830             VARYING HS-SUB FROM 1 BY 1 UNTIL HS-SUB > HS-TABLE-COUNT.
003840 200-EXIT.
003850     EXIT.
003860
003870 210-SCAN-ONE-ROW.
003880     MOVE "N" TO WS-FOUND-SW.
003890     COMPUTE HS-SUB2 = HS-SUB + 1.
003900     PERFORM 220-CHECK-ONE-LATER-ROW THRU 220-EXIT
003910             VARYING HS-SUB2 FROM HS-SUB2 BY 1
003920             UNTIL HS-SUB2 > HS-TABLE-COUNT OR WS-FOUND-SW = "Y".
003930 210-EXIT.
003940     EXIT.
003950
003960 220-CHECK-ONE-LATER-ROW.
003970     IF HS-WASTE-NULL-SW(HS-SUB2) = "N"
003980         MOVE "Y" TO WS-FOUND-SW
003990         MOVE HS-WASTE-TOTAL(HS-SUB2) TO HS-TARGET-VALUE(HS-SUB)
004000         MOVE "Y" TO HS-HAS-TARGET-SW(HS-SUB).
004010 220-EXIT.
004020     EXIT.
004030
004040****** RULE U8.3 - HARD FAILURES: A NULL REQUIRED FACTOR ANYWHERE IN
004050****** RANGE, TOO FEW USABLE TRAINING POINTS, OR A FACTOR WITH NO
004060****** VARIATION ACROSS THE USABLE POINTS.
004070 300-VALIDATE-FACTORS.
004080     MOVE "300-VALIDATE-FACTORS" TO PARA-NAME.
004090     PERFORM 310-CHECK-ROW-NULLS THRU 310-EXIT
004100             VARYING HS-SUB FROM 1 BY 1 UNTIL HS-SUB > HS-TABLE-COUNT.
004110
004120     MOVE ZERO TO WS-USABLE-COUNT.
004130     PERFORM 330-COUNT-USABLE-ROW THRU 330-EXIT
004140             VARYING HS-SUB FROM 1 BY 1 UNTIL HS-SUB > HS-TABLE-COUNT.
004150     IF WS-USABLE-COUNT NOT > RQ-FACTOR-COUNT + 1
004160         MOVE "TOO FEW USABLE TRAINING POINTS" TO ABEND-REASON
004170         GO TO 1000-ABEND-RTN.
004180
004190     PERFORM 350-CHECK-COLUMN-VARIATION THRU 350-EXIT
004200             VARYING FACTOR-SUB FROM 1 BY 1
004210             UNTIL FACTOR-SUB > RQ-FACTOR-COUNT.
004220 300-EXIT.
004230     EXIT.
004240
004250 310-CHECK-ROW-NULLS.
004260     PERFORM 320-CHECK-ONE-FACTOR-NULL THRU 320-EXIT
004270             VARYING FACTOR-SUB FROM 1 BY 1
004280             UNTIL FACTOR-SUB > RQ-FACTOR-COUNT.
004290 310-EXIT.
004300     EXIT.
004310
004320 320-CHECK-ONE-FACTOR-NULL.
004330     IF HS-FACTOR-NULL-SW(HS-SUB, FACTOR-SUB) = "Y"
004340         MOVE "REQUIRED FACTOR IS NULL WITHIN RANGE" TO ABEND-REASON
004350         DISPLAY "PREDENG - NULL FACTOR " FACTOR-SUB " MONTH "
004360                 HS-DATE(HS-SUB) UPON CONSOLE
004370         GO TO 1000-ABEND-RTN.
004380 320-EXIT.
004390     EXIT.
004400
004410 330-COUNT-USABLE-ROW.
004420     IF HS-HAS-TARGET-SW(HS-SUB) = "Y"
004430         ADD +1 TO WS-USABLE-COUNT.
004440 330-EXIT.
004450     EXIT.
004460
004470 350-CHECK-COLUMN-VARIATION.
004480     MOVE "N" TO WS-COL-INIT-SW.
004490     PERFORM 360-SCAN-ONE-ROW-FOR-VARIATION THRU 360-EXIT
004500             VARYING HS-SUB FROM 1 BY 1 UNTIL HS-SUB > HS-TABLE-COUNT.
004510     IF WS-COL-INIT-SW = "Y" AND WS-COL-MIN = WS-COL-MAX
004520         MOVE "FACTOR HAS NO VARIATION ACROSS RANGE" TO ABEND-REASON
004530         GO TO 1000-ABEND-RTN.
004540 350-EXIT.
004550     EXIT.
004560
004570 360-SCAN-ONE-ROW-FOR-VARIATION.
004580     IF HS-HAS-TARGET-SW(HS-SUB) NOT = "Y"
004590         GO TO 360-EXIT.
004600     IF WS-COL-INIT-SW = "N"
004610         MOVE HS-FACTOR-VALUE(HS-SUB, FACTOR-SUB) TO WS-COL-MIN
004620         MOVE HS-FACTOR-VALUE(HS-SUB, FACTOR-SUB) TO WS-COL-MAX
004630         MOVE "Y" TO WS-COL-INIT-SW
004640         GO TO 360-EXIT.
004650     IF HS-FACTOR-VALUE(HS-SUB, FACTOR-SUB) < WS-COL-MIN
004660         MOVE HS-FACTOR-VALUE(HS-SUB, FACTOR-SUB) TO WS-COL-MIN.
004670     IF HS-FACTOR-VALUE(HS-SUB, FACTOR-SUB) > WS-COL-MAX
004680         MOVE HS-FACTOR-VALUE(HS-SUB, FACTOR-SUB) TO WS-COL-MAX.
004690 360-EXIT.
004700     EXIT.
004710
004720****** RULE U8.4 - POPULATION Z-SCORE OUTLIER SCRUB, 3.0 THRESHOLD,
004730****** OVER EVERY FACTOR COLUMN AND THE TARGET COLUMN.
004740 400-OUTLIER-SCRUB.
004750     MOVE "400-OUTLIER-SCRUB" TO PARA-NAME.
004760     PERFORM 410-SCRUB-ONE-FACTOR-COLUMN THRU 410-EXIT
004770             VARYING FACTOR-SUB FROM 1 BY 1
004780             UNTIL FACTOR-SUB > RQ-FACTOR-COUNT.
004790     PERFORM 450-SCRUB-TARGET-COLUMN THRU 450-EXIT.
004800 400-EXIT.
004810     EXIT.
004820
004830 410-SCRUB-ONE-FACTOR-COLUMN.
004840     PERFORM 420-COMPUTE-FACTOR-STATS THRU 420-EXIT.
004850     PERFORM 430-FLAG-FACTOR-OUTLIER THRU 430-EXIT
004860             VARYING HS-SUB FROM 1 BY 1 UNTIL HS-SUB > HS-TABLE-COUNT.
004870 410-EXIT.
004880     EXIT.
004890
004900 420-COMPUTE-FACTOR-STATS.
004910     MOVE ZERO TO WS-COL-SUM, WS-COL-SUMSQ, WS-COL-N.
004920     PERFORM 421-ACCUM-ONE-FACTOR THRU 421-EXIT
004930             VARYING HS-SUB FROM 1 BY 1 UNTIL HS-SUB > HS-TABLE-COUNT.
004940     IF WS-COL-N = ZERO
004950         MOVE ZERO TO WS-COL-MEAN, WS-COL-STDDEV
004960         DISPLAY "PREDENG - NO USABLE POINTS - STATS TRACE="
004970                 WS-COL-STATS-TRACE UPON CONSOLE
004980         GO TO 420-EXIT.
004990     COMPUTE WS-COL-MEAN = WS-COL-SUM / WS-COL-N.
005000     COMPUTE WS-COL-VARIANCE =
005010             (WS-COL-SUMSQ / WS-COL-N) - (WS-COL-MEAN * WS-COL-MEAN).
005020     IF WS-COL-VARIANCE < ZERO
005030         MOVE ZERO TO WS-COL-VARIANCE.
005040     MOVE WS-COL-VARIANCE TO WS-SQRT-INPUT.
005050     PERFORM 970-NEWTON-SQRT THRU 970-EXIT.
005060     MOVE WS-SQRT-GUESS TO WS-COL-STDDEV.
005070 420-EXIT.
005080     EXIT.
005090
005100 421-ACCUM-ONE-FACTOR.
005110     IF HS-HAS-TARGET-SW(HS-SUB) NOT = "Y" OR HS-OUTLIER-SW(HS-SUB) = "Y"
005120         GO TO 421-EXIT.
005130     ADD +1 TO WS-COL-N.
005140     ADD HS-FACTOR-VALUE(HS-SUB, FACTOR-SUB) TO WS-COL-SUM.
005150     COMPUTE WS-COL-SUMSQ = WS-COL-SUMSQ +
005160             (HS-FACTOR-VALUE(HS-SUB, FACTOR-SUB) *
005170              HS-FACTOR-VALUE(HS-SUB, FACTOR-SUB)).
005180 421-EXIT.
005190     EXIT.
005200
005210 430-FLAG-FACTOR-OUTLIER.
005220     IF HS-HAS-TARGET-SW(HS-SUB) NOT = "Y" OR HS-OUTLIER-SW(HS-SUB) = "Y"
005230         OR WS-COL-STDDEV = ZERO
005240         GO TO 430-EXIT.
005250     IF HS-FACTOR-VALUE(HS-SUB, FACTOR-SUB) >= WS-COL-MEAN
005260         COMPUTE WS-ZDIFF =
005270                 HS-FACTOR-VALUE(HS-SUB, FACTOR-SUB) - WS-COL-MEAN
005280     ELSE
005290         COMPUTE WS-ZDIFF =
005300                 WS-COL-MEAN - HS-FACTOR-VALUE(HS-SUB, FACTOR-SUB)
005310     END-IF.
005320     COMPUTE WS-ZSCORE ROUNDED = WS-ZDIFF / WS-COL-STDDEV.
005330     IF WS-ZSCORE > 3.0
005340         MOVE "Y" TO HS-OUTLIER-SW(HS-SUB).
005350 430-EXIT.
005360     EXIT.
005370
005380 450-SCRUB-TARGET-COLUMN.
005390     PERFORM 460-COMPUTE-TARGET-STATS THRU 460-EXIT.
005400     PERFORM 480-FLAG-TARGET-OUTLIER THRU 480-EXIT
005410             VARYING HS-SUB FROM 1 BY 1 UNTIL HS-SUB > HS-TABLE-COUNT.
005420 450-EXIT.
005430     EXIT.
005440
005450 460-COMPUTE-TARGET-STATS.
005460     MOVE ZERO TO WS-COL-SUM, WS-COL-SUMSQ, WS-COL-N.
005470     PERFORM 461-ACCUM-ONE-TARGET THRU 461-EXIT
005480             VARYING HS-SUB FROM 1 BY 1 UNTIL HS-SUB > HS-TABLE-COUNT.
005490     IF WS-COL-N = ZERO
005500         MOVE ZERO TO WS-COL-MEAN, WS-COL-STDDEV
005510         GO TO 460-EXIT.
005520     COMPUTE WS-COL-MEAN = WS-COL-SUM / WS-COL-N.
005530     COMPUTE WS-COL-VARIANCE =
005540             (WS-COL-SUMSQ / WS-COL-N) - (WS-COL-MEAN * WS-COL-MEAN).
005550     IF WS-COL-VARIANCE < ZERO
005560         MOVE ZERO TO WS-COL-VARIANCE.
005570     MOVE WS-COL-VARIANCE TO WS-SQRT-INPUT.
005580     PERFORM 970-NEWTON-SQRT THRU 970-EXIT.
005590     MOVE WS-SQRT-GUESS TO WS-COL-STDDEV.
005600 460-EXIT.
005610     EXIT.
005620
005630 461-ACCUM-ONE-TARGET.
005640     IF HS-HAS-TARGET-SW(HS-SUB) NOT = "Y" OR HS-OUTLIER-SW(HS-SUB) = "Y"
005650         GO TO 461-EXIT.
005660     ADD +1 TO WS-COL-N.
005670     ADD HS-TARGET-VALUE(HS-SUB) TO WS-COL-SUM.
005680     COMPUTE WS-COL-SUMSQ = WS-COL-SUMSQ +
005690             (HS-TARGET-VALUE(HS-SUB) * HS-TARGET-VALUE(HS-SUB)).
005700 461-EXIT.
005710     EXIT.
005720
005730 480-FLAG-TARGET-OUTLIER.
005740     IF HS-HAS-TARGET-SW(HS-SUB) NOT = "Y" OR HS-OUTLIER-SW(HS-SUB) = "Y"
005750         OR WS-COL-STDDEV = ZERO
005760         GO TO 480-EXIT.
005770     IF HS-TARGET-VALUE(HS-SUB) >= WS-COL-MEAN
005780         COMPUTE WS-ZDIFF = HS-TARGET-VALUE(HS-SUB) - WS-COL-MEAN
005790     ELSE
005800         COMPUTE WS-ZDIFF = WS-COL-MEAN - HS-TARGET-VALUE(HS-SUB)
005810     END-IF.
005820     COMPUTE WS-ZSCORE ROUNDED = WS-ZDIFF / WS-COL-STDDEV.
005830     IF WS-ZSCORE > 3.0
005840         MOVE "Y" TO HS-OUTLIER-SW(HS-SUB).
005850 480-EXIT.
005860     EXIT.
005870
005880****** RULE U8.5 - NORMAL-EQUATIONS LEAST-SQUARES FIT OVER THE
005890****** SURVIVING (NON-OUTLIER, TARGETED) ROWS.
005900 500-CALL-REGRCALC.
005910     MOVE "500-CALL-REGRCALC" TO PARA-NAME.
005920     MOVE ZERO TO RC-NBR-POINTS.
005930     PERFORM 510-COPY-ONE-USABLE-ROW THRU 510-EXIT
005940             VARYING HS-SUB FROM 1 BY 1 UNTIL HS-SUB > HS-TABLE-COUNT.
005950     IF RC-NBR-POINTS NOT > RQ-FACTOR-COUNT + 1
005960         MOVE "TOO FEW POINTS AFTER OUTLIER REMOVAL" TO ABEND-REASON
005970         GO TO 1000-ABEND-RTN.
005980
005990     MOVE RQ-FACTOR-COUNT TO RC-NBR-FACTORS.
006000     CALL "REGRCALC" USING RC-NBR-FACTORS, RC-NBR-POINTS, RC-X-MATRIX,
006010                            RC-Y-VECTOR, RC-INTERCEPT, RC-COEFFICIENTS,
006020                            RC-R-SQUARED, RC-MSE, RC-RMSE,
006030                            RC-RETURN-CODE.
006040     IF RC-RETURN-CODE NOT = ZERO
006050         MOVE "REGRESSION SYSTEM SINGULAR OR INVALID" TO ABEND-REASON
006060         DISPLAY "PREDENG - REGRESSION FAILED - TABLE TRACE="
006070                 HS-TABLE-TRACE(1:64) UPON CONSOLE
006080         GO TO 1000-ABEND-RTN.
006090 500-EXIT.
006100     EXIT.
006110
006120 510-COPY-ONE-USABLE-ROW.
006130     IF HS-HAS-TARGET-SW(HS-SUB) NOT = "Y" OR HS-OUTLIER-SW(HS-SUB) = "Y"
006140         GO TO 510-EXIT.
006150     ADD +1 TO RC-NBR-POINTS.
006160     MOVE HS-TARGET-VALUE(HS-SUB) TO RC-Y-VALUE(RC-NBR-POINTS).
006170     PERFORM 520-COPY-ONE-FACTOR-CELL THRU 520-EXIT
006180             VARYING FACTOR-SUB FROM 1 BY 1
006190             UNTIL FACTOR-SUB > RQ-FACTOR-COUNT.
006200 510-EXIT.
006210     EXIT.
006220
006230 520-COPY-ONE-FACTOR-CELL.
006240     MOVE HS-FACTOR-VALUE(HS-SUB, FACTOR-SUB) TO
006250          RC-X-VALUE(RC-NBR-POINTS, FACTOR-SUB).
006260 520-EXIT.
006270     EXIT.
006280
006290****** RULE U8.6 - PREDICT THE MONTH AFTER THE END DATE FROM THE
006300****** END MONTH'S OWN FACTOR VALUES, CLAMPED AT ZERO.
006310 600-PREDICT-NEXT-MONTH.
006320     MOVE "600-PREDICT-NEXT-MONTH" TO PARA-NAME.
006330     MOVE HS-TABLE-COUNT TO WS-END-SUB.
006340     PERFORM 610-CHECK-END-FACTOR-NULL THRU 610-EXIT
006350             VARYING FACTOR-SUB FROM 1 BY 1
006360             UNTIL FACTOR-SUB > RQ-FACTOR-COUNT.
006370
006380     MOVE RC-INTERCEPT TO WS-PREDICTED-VALUE.
006390     PERFORM 620-ADD-FACTOR-TERM THRU 620-EXIT
006400             VARYING FACTOR-SUB FROM 1 BY 1
006410             UNTIL FACTOR-SUB > RQ-FACTOR-COUNT.
006420     IF WS-PREDICTED-VALUE < ZERO
006430         MOVE ZERO TO WS-PREDICTED-VALUE.
006440
006450     PERFORM 650-COMPUTE-PREDICT-MONTH THRU 650-EXIT.
006460 600-EXIT.
006470     EXIT.
006480
006490 610-CHECK-END-FACTOR-NULL.
006500     IF HS-FACTOR-NULL-SW(WS-END-SUB, FACTOR-SUB) = "Y"
006510         MOVE "END-MONTH FACTOR DATA INCOMPLETE" TO ABEND-REASON
006520         GO TO 1000-ABEND-RTN.
006530 610-EXIT.
006540     EXIT.
006550
006560 620-ADD-FACTOR-TERM.
006570     COMPUTE WS-PREDICTED-VALUE = WS-PREDICTED-VALUE +
006580             (RC-COEF-VALUE(FACTOR-SUB) *
006590              HS-FACTOR-VALUE(WS-END-SUB, FACTOR-SUB)).
006600 620-EXIT.
006610     EXIT.
006620
006630****** ROLLING-YEAR NEXT MONTH - DECEMBER ROLLS TO JANUARY OF THE
006640****** FOLLOWING YEAR (U9 NEXT-MONTH RULE).
006650 650-COMPUTE-PREDICT-MONTH.
006660     MOVE RQ-END-DATE(1:4) TO WS-PRED-YEAR.
006670     MOVE RQ-END-DATE(6:2) TO WS-PRED-MONTH.
006680     IF WS-PRED-MONTH = 12
006690         MOVE 1 TO WS-PRED-MONTH
006700         ADD +1 TO WS-PRED-YEAR
006710     ELSE
006720         ADD +1 TO WS-PRED-MONTH.
006730     STRING WS-PRED-YEAR DELIMITED BY SIZE
006740            "-"          DELIMITED BY SIZE
006750            WS-PRED-MONTH DELIMITED BY SIZE
006760            INTO WS-PREDICTED-MONTH-KEY.
006770 650-EXIT.
006780     EXIT.
006790
006800****** RULE U8.7 - MODEL QUALITY LABEL BY R SQUARED.
006810 700-QUALITY-LABEL.
006820     MOVE "700-QUALITY-LABEL" TO PARA-NAME.
006830     IF RC-R-SQUARED >= .8
006840         MOVE "優秀" TO WS-QUALITY-LABEL
006850     ELSE
006860     IF RC-R-SQUARED >= .6
006870         MOVE "良好" TO WS-QUALITY-LABEL
006880     ELSE
006890     IF RC-R-SQUARED >= .4
006900         MOVE "普通" TO WS-QUALITY-LABEL
006910     ELSE
006920         MOVE "較差" TO WS-QUALITY-LABEL
006930     END-IF
006940     END-IF
006950     END-IF.
006960 700-EXIT.
006970     EXIT.
006980
006990****** RULE U8.8 - TWO-FIELD PEARSON CORRELATION OVER PAIRED
007000****** NON-NULL MONTHS ACROSS THE WHOLE REQUESTED RANGE.
007010 750-CORRELATION.
007020     MOVE "750-CORRELATION" TO PARA-NAME.
007030     MOVE ZERO TO CR-NBR-POINTS.
007040     PERFORM 760-COPY-ONE-CORR-PAIR THRU 760-EXIT
007050             VARYING HS-SUB FROM 1 BY 1 UNTIL HS-SUB > HS-TABLE-COUNT.
007060     IF CR-NBR-POINTS < 3
007070         MOVE "INSUFFICIENT PAIRED POINTS FOR CORRELATION" TO
007080              ABEND-REASON
007090         GO TO 1000-ABEND-RTN.
007100
007110     CALL "CORRCALC" USING CR-NBR-POINTS, CR-X-VECTOR, CR-Y-VECTOR,
007120                            CR-CORRELATION-R, CR-R-SQUARED, CR-SLOPE,
007130                            CR-INTERCEPT, CR-STRENGTH-LABEL,
007140                            CR-RETURN-CODE.
007150 750-EXIT.
007160     EXIT.
007170
007180 760-COPY-ONE-CORR-PAIR.
007190     IF HS-CORR-X-NULL-SW(HS-SUB) = "Y" OR HS-CORR-Y-NULL-SW(HS-SUB) = "Y"
007200         OR CR-NBR-POINTS >= 120
007210         GO TO 760-EXIT.
007220     ADD +1 TO CR-NBR-POINTS.
007230     MOVE HS-CORR-X(HS-SUB) TO CR-X-VALUE(CR-NBR-POINTS).
007240     MOVE HS-CORR-Y(HS-SUB) TO CR-Y-VALUE(CR-NBR-POINTS).
007250 760-EXIT.
007260     EXIT.
007270
007280 800-WRITE-RPT5.
007290     MOVE "800-WRITE-RPT5" TO PARA-NAME.
007300     MOVE SPACES TO RPT-REC.
007310     STRING "PREDICTION REPORT - RANGE " DELIMITED BY SIZE
007320            RQ-START-DATE               DELIMITED BY SIZE
007330            " TO "                      DELIMITED BY SIZE
007340            RQ-END-DATE                 DELIMITED BY SIZE
007350            INTO RPT-REC.
007360     WRITE RPT-REC.
007370
007380     MOVE RC-NBR-POINTS TO WS-COUNT-EDIT.
007390     MOVE SPACES TO RPT-REC.
007400     STRING "TRAINING POINTS USED=" DELIMITED BY SIZE
007410            WS-COUNT-EDIT           DELIMITED BY SIZE
007420            INTO RPT-REC.
007430     WRITE RPT-REC.
007440
007450     MOVE RC-INTERCEPT TO WS-VALUE-EDIT.
007460     MOVE SPACES TO RPT-REC.
007470     STRING "INTERCEPT=" DELIMITED BY SIZE
007480            WS-VALUE-EDIT DELIMITED BY SIZE
007490            INTO RPT-REC.
007500     WRITE RPT-REC.
007510
007520     PERFORM 810-WRITE-ONE-COEFFICIENT THRU 810-EXIT
007530             VARYING FACTOR-SUB FROM 1 BY 1
007540             UNTIL FACTOR-SUB > RQ-FACTOR-COUNT.
007550
007560     MOVE RC-R-SQUARED TO WS-STAT-EDIT.
007570     MOVE SPACES TO RPT-REC.
007580     STRING "R-SQUARED=" DELIMITED BY SIZE
007590            WS-STAT-EDIT DELIMITED BY SIZE
007600            "  QUALITY=" DELIMITED BY SIZE
007610            WS-QUALITY-LABEL DELIMITED BY SIZE
007620            INTO RPT-REC.
007630     WRITE RPT-REC.
007640
007650     MOVE RC-MSE TO WS-VALUE-EDIT.
007660     MOVE SPACES TO RPT-REC.
007670     STRING "MSE=" DELIMITED BY SIZE WS-VALUE-EDIT DELIMITED BY SIZE
007680            INTO RPT-REC.
007690     WRITE RPT-REC.
007700
007710     MOVE RC-RMSE TO WS-VALUE-EDIT.
007720     MOVE SPACES TO RPT-REC.
007730     STRING "RMSE=" DELIMITED BY SIZE WS-VALUE-EDIT DELIMITED BY SIZE
007740            INTO RPT-REC.
007750     WRITE RPT-REC.
007760
007770     MOVE SPACES TO RPT-REC.
007780     STRING "PREDICTED MONTH=" DELIMITED BY SIZE
007790            WS-PREDICTED-MONTH-KEY DELIMITED BY SIZE
007800            INTO RPT-REC.
007810     WRITE RPT-REC.
007820
007830     MOVE WS-PREDICTED-VALUE TO WS-VALUE-EDIT.
007840     MOVE SPACES TO RPT-REC.
007850     STRING "PREDICTED WASTE TOTAL=" DELIMITED BY SIZE
007860            WS-VALUE-EDIT            DELIMITED BY SIZE
007870            INTO RPT-REC.
007880     WRITE RPT-REC.
007890
007900     MOVE CR-CORRELATION-R TO WS-STAT-EDIT.
007910     MOVE SPACES TO RPT-REC.
007920     STRING "CORRELATION R=" DELIMITED BY SIZE
007930            WS-STAT-EDIT     DELIMITED BY SIZE
007940            "  STRENGTH="    DELIMITED BY SIZE
007950            CR-STRENGTH-LABEL DELIMITED BY SIZE
007960            INTO RPT-REC.
007970     WRITE RPT-REC.
007980
007990     MOVE CR-SLOPE TO WS-VALUE-EDIT.
008000     MOVE SPACES TO RPT-REC.
008010     STRING "CORR SLOPE=" DELIMITED BY SIZE
008020            WS-VALUE-EDIT DELIMITED BY SIZE
008030            INTO RPT-REC.
008040     WRITE RPT-REC.
008050
008060     MOVE CR-INTERCEPT TO WS-VALUE-EDIT.
008070     MOVE CR-NBR-POINTS TO WS-COUNT-EDIT.
008080     MOVE SPACES TO RPT-REC.
008090     STRING "CORR INTERCEPT=" DELIMITED BY SIZE
008100            WS-VALUE-EDIT     DELIMITED BY SIZE
008110            "  SAMPLE COUNT=" DELIMITED BY SIZE
008120            WS-COUNT-EDIT     DELIMITED BY SIZE
008130            INTO RPT-REC.
008140     WRITE RPT-REC.
008150 800-EXIT.
008160     EXIT.
008170
008180 810-WRITE-ONE-COEFFICIENT.
008190     MOVE RC-COEF-VALUE(FACTOR-SUB) TO WS-VALUE-EDIT.
008200     MOVE FACTOR-SUB TO WS-COUNT-EDIT.
008210     MOVE SPACES TO RPT-REC.
008220     STRING "FACTOR " DELIMITED BY SIZE
008230            WS-COUNT-EDIT DELIMITED BY SIZE
008240            " COEFFICIENT=" DELIMITED BY SIZE
008250            WS-VALUE-EDIT DELIMITED BY SIZE
008260            INTO RPT-REC.
008270     WRITE RPT-REC.
008280 810-EXIT.
008290     EXIT.
008300
008310 900-READ-HOSPDATA.
008320     READ HOSPDATA-FILE
008330         AT END SET HOSPDATA-AT-EOF TO TRUE
008340         GO TO 900-EXIT
008350     END-READ.
008360 900-EXIT.
008370     EXIT.
008380
008390 910-READ-REQPARM.
008400     MOVE "00" TO QFCODE.
008410     READ REQPARM INTO RQ-REQUEST-REC
008420         AT END MOVE "10" TO QFCODE
008430     END-READ.
008440 910-EXIT.
008450     EXIT.
008460
008470****** SHARED FIELD SELECTOR - CODES 1-8 PICK ONE HOSPDATA COLUMN,
008480****** CODE 9 MEANS THE WASTE TOTAL.  CODES 3-5 WALK HD-STAFF-TABLE,
008490****** CODES 6-8 WALK HD-VISIT-TABLE, BY SUBSCRIPT.
008500 950-GET-FIELD-VALUE.
008510     EVALUATE WS-FIELD-CODE
008520         WHEN 1
008530             IF HD-BED-OCCUPANCY-RATE = WS-SENTINEL-RATE
008540                 MOVE "Y" TO WS-FIELD-NULL-SW
008550                 MOVE ZERO TO WS-FIELD-VALUE
008560             ELSE
008570                 MOVE "N" TO WS-FIELD-NULL-SW
008580                 MOVE HD-BED-OCCUPANCY-RATE TO WS-FIELD-VALUE
008590             END-IF
008600         WHEN 2
008610             IF HD-SURGICAL-CASES = WS-SENTINEL-COUNT
008620                 MOVE "Y" TO WS-FIELD-NULL-SW
008630                 MOVE ZERO TO WS-FIELD-VALUE
008640             ELSE
008650                 MOVE "N" TO WS-FIELD-NULL-SW
008660                 MOVE HD-SURGICAL-CASES TO WS-FIELD-VALUE
008670             END-IF
008680         WHEN 3 THRU 5
008690             COMPUTE WS-HD-SUB = WS-FIELD-CODE - 2
008700             IF HD-STAFF-ENTRY(WS-HD-SUB) = WS-SENTINEL-COUNT
008710                 MOVE "Y" TO WS-FIELD-NULL-SW
008720                 MOVE ZERO TO WS-FIELD-VALUE
008730             ELSE
008740                 MOVE "N" TO WS-FIELD-NULL-SW
008750                 MOVE HD-STAFF-ENTRY(WS-HD-SUB) TO WS-FIELD-VALUE
008760             END-IF
008770         WHEN 6 THRU 8
008780             COMPUTE WS-HD-SUB = WS-FIELD-CODE - 5
008790             IF HD-VISIT-ENTRY(WS-HD-SUB) = WS-SENTINEL-COUNT
008800                 MOVE "Y" TO WS-FIELD-NULL-SW
008810                 MOVE ZERO TO WS-FIELD-VALUE
008820             ELSE
008830                 MOVE "N" TO WS-FIELD-NULL-SW
008840                 MOVE HD-VISIT-ENTRY(WS-HD-SUB) TO WS-FIELD-VALUE
008850             END-IF
008860         WHEN 9
008870             IF HD-WASTE-TOTAL = WS-SENTINEL-TOTAL
008880                 MOVE "Y" TO WS-FIELD-NULL-SW
008890                 MOVE ZERO TO WS-FIELD-VALUE
008900             ELSE
008910                 MOVE "N" TO WS-FIELD-NULL-SW
008920                 MOVE HD-WASTE-TOTAL TO WS-FIELD-VALUE
008930             END-IF
008940         WHEN OTHER
008950             MOVE "Y" TO WS-FIELD-NULL-SW
008960             MOVE ZERO TO WS-FIELD-VALUE
008970     END-EVALUATE.
008980 950-EXIT.
008990     EXIT.
009000
009010****** NEWTON-RAPHSON SQUARE ROOT - 20 FIXED ITERATIONS.
009020 970-NEWTON-SQRT.
009030     IF WS-SQRT-INPUT NOT > ZERO
009040         MOVE ZERO TO WS-SQRT-GUESS
009050         GO TO 970-EXIT.
009060     MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS.
009070     PERFORM 980-NEWTON-STEP THRU 980-EXIT
009080             VARYING WS-SQRT-ITER FROM 1 BY 1 UNTIL WS-SQRT-ITER > 20.
009090 970-EXIT.
009100     EXIT.
009110
009120 980-NEWTON-STEP.
009130     MOVE WS-SQRT-GUESS TO WS-SQRT-PREV.
009140     COMPUTE WS-SQRT-GUESS ROUNDED =
009150             (WS-SQRT-PREV + (WS-SQRT-INPUT / WS-SQRT-PREV)) / 2.
009160 980-EXIT.
009170     EXIT.
009180
009190 999-CLEANUP.
009200     MOVE "999-CLEANUP" TO PARA-NAME.
009210     CLOSE REQPARM, HOSPDATA-FILE, SYSOUT, RPTFILE.
009220     DISPLAY "******** NORMAL END OF JOB PREDENG ********".
009230 999-EXIT.
009240     EXIT.
009250
009260 1000-ABEND-RTN.
009270     WRITE SYSOUT-REC FROM ABEND-REC.
009280     DISPLAY "*** ABNORMAL END OF JOB - PREDENG ***" UPON CONSOLE.
009290     MOVE +12 TO RETURN-CODE.
009300     GOBACK.
