000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  REGRCALC.
000120 AUTHOR. TERESA G HOLT.
000130 INSTALLATION. COBOL DEV CENTER - WASTE MGMT PROJECT.
000140 DATE-WRITTEN. 01/12/88.
000150 DATE-COMPILED. 01/12/88.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          SHARED LEAST-SQUARES REGRESSION SUBROUTINE.  FITS THE
000220*          NORMAL EQUATIONS (X-TRANSPOSE-X) BETA = X-TRANSPOSE-Y
000230*          FOR UP TO THREE FACTOR COLUMNS AND AN INTERCEPT TERM,
000240*          SOLVED BY GAUSS-JORDAN ELIMINATION, THEN RETURNS R
000250*          SQUARED, MSE AND RMSE.  CALLED BY PREDENG.
000260*
000270******************************************************************
000280*CHANGE LOG.
000290* 01/12/88 TGH -     INITIAL VERSION FOR WASTE MGMT CONVERSION.
000300* 03/04/88 TGH - .01 GAUSS-JORDAN PIVOT SELECTION DIDN'T SWAP
000310*                    ROWS ON A NEAR-ZERO PIVOT - SYSTEM WOULD
000320*                    BLOW UP ON A DEGENERATE FACTOR - 4495.
000330* 09/17/89 RMC - .02 GUARD AGAINST A SINGULAR MATRIX (TWO FACTOR
000340*                    COLUMNS PERFECTLY COLLINEAR) - RETURN CODE
000350*                    NOW FLAGS IT INSTEAD OF DIVIDING BY ZERO -
000360*                    TICKET 4618.
000370* 06/21/91 DJP - .03 RECOMPILED UNDER THE RELEASE 3 COBOL
000380*                    COMPILER - NO LOGIC CHANGE.
000390* 01/08/93 TGH - .04 MSE/RMSE WERE COMPUTED FROM THE TRAINING
000400*                    RESIDUALS BEFORE THE FINAL BETA UPDATE -
000410*                    ONE ITERATION STALE - TICKET 4847.
000420* 07/26/94 RMC - .05 WIDENED WS-A-MATRIX AND WS-B-VECTOR BY TWO
000430*                    DIGITS - A FULL YEAR OF LARGE FACILITY
000440*                    TOTALS WAS OVERFLOWING THE NORMAL EQUATIONS -
000450*                    TICKET 4918.
000460* 05/30/95 TGH - .06 R SQUARED COULD SHOW SLIGHTLY OVER 1.000 ON
000470*                    ROUNDING - CLAMPED TO 1.000 - TICKET 5027.
000480* 11/30/98 DJP - .07 Y2K REMEDIATION - NO DATE FIELDS IN THIS
000490*                    PROGRAM - CERTIFIED Y2K COMPLIANT PER MEMO
000500*                    DP-98-114.
000510* 01/14/00 TGH - .08 DUMP THE NORMAL-EQUATION MATRIX TO CONSOLE
000520*                    WHEN THE SOLVE FAILS - REQUESTED BY OPS FOR
000530*                    FASTER TRIAGE.
000540* 06/02/03 LMK - .09 TRACE THE FACTOR-COLUMN COUNT ALONGSIDE THE
000550*                    MATRIX DUMP - A WRONG COLUMN COUNT PASSED
000560*                    BY THE CALLER LOOKED IDENTICAL TO A
000570*                    SINGULAR MATRIX IN THE DUMP ALONE.
000580******************************************************************
000590
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SOURCE-COMPUTER. IBM-390.
000630 OBJECT-COMPUTER. IBM-390.
000640 SPECIAL-NAMES.
000650     C01 IS NEXT-PAGE.
000660
000670 DATA DIVISION.
000680 WORKING-STORAGE SECTION.
000690 01  PARA-NAME                    PIC X(30) VALUE SPACES.
000700
000710****** WS-A-MATRIX/WS-B-VECTOR HOLD THE NORMAL-EQUATION SYSTEM -
000720****** COLUMN/ROW 1 IS ALWAYS THE INTERCEPT TERM, COLUMNS 2-4 ARE
000730****** THE FACTOR COLUMNS ACTUALLY IN USE (UP TO 3 OF THEM).
000740 01  WS-A-MATRIX.
000750     05  WS-A-ROW OCCURS 4 TIMES.
000760         10  WS-A-VALUE           PIC S9(09)V9999 COMP-3
000770                                  OCCURS 4 TIMES.
000780****** RAW-BYTE TRACE VIEW OF THE A MATRIX - DUMPED TO CONSOLE IF
000790****** THE SYSTEM TURNS OUT TO BE SINGULAR, FOR DEBUGGING A BAD
000800****** FACTOR SELECTION ON THE REQPARM CARD.
000810 01  WS-A-TRACE REDEFINES WS-A-MATRIX PIC X(64).
000820 01  WS-B-VECTOR.
000830     05  WS-B-VALUE               PIC S9(09)V9999 COMP-3
000840                                  OCCURS 4 TIMES.
000850****** RAW-BYTE TRACE VIEW OF THE RIGHT-HAND SIDE/BETA VECTOR -
000860****** ALSO DUMPED TO CONSOLE IF THE SYSTEM IS SINGULAR.
000870 01  WS-B-TRACE REDEFINES WS-B-VECTOR PIC X(28).
000880
000890 01  COUNTERS-IDXS-AND-ACCUMULATORS.
000900     05  WS-SIZE                  PIC S9(04) COMP.
000910     05  WS-ROW                   PIC S9(04) COMP.
000920     05  WS-COL                   PIC S9(04) COMP.
000930     05  WS-ELIM-ROW              PIC S9(04) COMP.
000940     05  WS-PT                    PIC S9(04) COMP.
000950     05  WS-FACTOR-SUB            PIC S9(04) COMP.
000960
000970 01  WS-WORK-FIELDS.
000980     05  WS-DESIGN-ROW-VALUE      PIC S9(09)V9999 COMP-3.
000990     05  WS-DESIGN-COL-VALUE      PIC S9(09)V9999 COMP-3.
001000     05  WS-PIVOT-VALUE           PIC S9(09)V9999 COMP-3.
001010     05  WS-ELIM-FACTOR           PIC S9(09)V9999 COMP-3.
001020     05  WS-Y-BAR                 PIC S9(09)V9999 COMP-3.
001030     05  WS-Y-SUM                 PIC S9(11)V9999 COMP-3.
001040     05  WS-Y-HAT                 PIC S9(09)V9999 COMP-3.
001050     05  WS-DIFF                  PIC S9(09)V9999 COMP-3.
001060     05  WS-SS-RES                PIC S9(11)V9999 COMP-3.
001070     05  WS-SS-TOT                PIC S9(11)V9999 COMP-3.
001080
001090****** NEWTON-RAPHSON SQUARE-ROOT WORK AREA - NO INTRINSIC SQRT
001100****** FUNCTION ON THIS COMPILER, SO RMSE IS COMPUTED BY HAND.
001110 01  WS-SQRT-FIELDS.
001120     05  WS-SQRT-INPUT            PIC S9(09)V9999 COMP-3.
001130     05  WS-SQRT-GUESS            PIC S9(09)V9999 COMP-3.
001140     05  WS-SQRT-PREV             PIC S9(09)V9999 COMP-3.
001150     05  WS-SQRT-ITER             PIC S9(04) COMP.
001160
001170 LINKAGE SECTION.
001180 01  RC-NBR-FACTORS               PIC S9(04) COMP.
001190 01  RC-NBR-POINTS                PIC S9(04) COMP.
001200 01  RC-X-MATRIX.
001210     05  RC-X-ROW OCCURS 120 TIMES.
001220         10  RC-X-VALUE           PIC S9(09)V9999 COMP-3
001230                                  OCCURS 3 TIMES.
001240****** RAW-BYTE TRACE VIEW OF THE FACTOR MATRIX - FIRST FEW
001250****** POINTS ONLY ARE TRACED WHEN THE SYSTEM IS SINGULAR.
001260 01  RC-X-TRACE REDEFINES RC-X-MATRIX PIC X(2520).
001270 01  RC-Y-VECTOR.
001280     05  RC-Y-VALUE               PIC S9(09)V9999 COMP-3
001290                                  OCCURS 120 TIMES.
001300 01  RC-INTERCEPT                 PIC S9(09)V9999 COMP-3.
001310 01  RC-COEFFICIENTS.
001320     05  RC-COEF-VALUE            PIC S9(09)V9999 COMP-3
001330                                  OCCURS 3 TIMES.
001340 01  RC-R-SQUARED                 PIC S9(01)V9999 COMP-3.
001350 01  RC-MSE                       PIC S9(09)V9999 COMP-3.
001360 01  RC-RMSE                      PIC S9(09)V9999 COMP-3.
001370 01  RC-RETURN-CODE               PIC S9(04) COMP.
001380
001390 PROCEDURE DIVISION USING RC-NBR-FACTORS, RC-NBR-POINTS,
001400                           RC-X-MATRIX, RC-Y-VECTOR,
001410                           RC-INTERCEPT, RC-COEFFICIENTS,
001420                           RC-R-SQUARED, RC-MSE, RC-RMSE,
001430                           RC-RETURN-CODE.
001440 000-MAINLINE.
001450     MOVE "000-MAINLINE" TO PARA-NAME.
001460     MOVE ZERO TO RC-RETURN-CODE.
001470     COMPUTE WS-SIZE = RC-NBR-FACTORS + 1.
001480     PERFORM 100-BUILD-NORMAL-EQUATIONS THRU 100-EXIT.
001490     PERFORM 200-SOLVE-GAUSS-JORDAN THRU 200-EXIT.
001500     IF RC-RETURN-CODE NOT = ZERO
001510         GO TO 000-EXIT.
001520     PERFORM 300-SPLIT-BETA THRU 300-EXIT.
001530     PERFORM 400-COMPUTE-FIT-STATS THRU 400-EXIT.
001540 000-EXIT.
001550     GOBACK.
001560
001570****** X-TRANSPOSE-X AND X-TRANSPOSE-Y - COLUMN 1 OF THE DESIGN
001580****** MATRIX IS ALWAYS 1 (THE INTERCEPT TERM).
001590 100-BUILD-NORMAL-EQUATIONS.
001600     MOVE "100-BUILD-NORMAL-EQUATIONS" TO PARA-NAME.
001610     PERFORM 110-ZERO-ROW THRU 110-EXIT
001620             VARYING WS-ROW FROM 1 BY 1 UNTIL WS-ROW > WS-SIZE.
001630     PERFORM 120-ACCUM-POINT THRU 120-EXIT
001640             VARYING WS-PT FROM 1 BY 1
001650             UNTIL WS-PT > RC-NBR-POINTS.
001660 100-EXIT.
001670     EXIT.
001680
001690 110-ZERO-ROW.
001700     PERFORM 115-ZERO-CELL THRU 115-EXIT
001710             VARYING WS-COL FROM 1 BY 1 UNTIL WS-COL > WS-SIZE.
001720     MOVE ZERO TO WS-B-VALUE(WS-ROW).
001730 110-EXIT.
001740     EXIT.
001750
001760 115-ZERO-CELL.
001770     MOVE ZERO TO WS-A-VALUE(WS-ROW, WS-COL).
001780 115-EXIT.
001790     EXIT.
001800
001810****** ONE TRAINING POINT'S CONTRIBUTION TO EVERY CELL OF THE
001820****** NORMAL-EQUATION SYSTEM.
001830 120-ACCUM-POINT.
001840     PERFORM 130-ACCUM-ROW THRU 130-EXIT
001850             VARYING WS-ROW FROM 1 BY 1 UNTIL WS-ROW > WS-SIZE.
001860 120-EXIT.
001870     EXIT.
001880
001890 130-ACCUM-ROW.
001900     PERFORM 150-DESIGN-VALUE-ROW THRU 150-EXIT.
001910     PERFORM 140-ACCUM-CELL THRU 140-EXIT
001920             VARYING WS-COL FROM 1 BY 1 UNTIL WS-COL > WS-SIZE.
001930     COMPUTE WS-B-VALUE(WS-ROW) = WS-B-VALUE(WS-ROW) +
001940             (WS-DESIGN-ROW-VALUE * RC-Y-VALUE(WS-PT)).
001950 130-EXIT.
001960     EXIT.
001970
001980 140-ACCUM-CELL.
001990     PERFORM 160-DESIGN-VALUE-COL THRU 160-EXIT.
002000     COMPUTE WS-A-VALUE(WS-ROW, WS-COL) =
002010             WS-A-VALUE(WS-ROW, WS-COL) +
002020             (WS-DESIGN-ROW-VALUE * WS-DESIGN-COL-VALUE).
002030 140-EXIT.
002040     EXIT.
002050
002060****** DESIGN VALUE AT ROW WS-ROW FOR POINT WS-PT - ROW 1 IS THE
002070****** INTERCEPT (ALWAYS 1), ROWS 2-4 PULL FACTOR WS-ROW MINUS 1.
002080 150-DESIGN-VALUE-ROW.
002090     IF WS-ROW = 1
002100         MOVE 1 TO WS-DESIGN-ROW-VALUE
002110     ELSE
002120         COMPUTE WS-FACTOR-SUB = WS-ROW - 1
002130         MOVE RC-X-VALUE(WS-PT, WS-FACTOR-SUB)
002140              TO WS-DESIGN-ROW-VALUE
002150     END-IF.
002160 150-EXIT.
002170     EXIT.
002180
002190 160-DESIGN-VALUE-COL.
002200     IF WS-COL = 1
002210         MOVE 1 TO WS-DESIGN-COL-VALUE
002220     ELSE
002230         COMPUTE WS-FACTOR-SUB = WS-COL - 1
002240         MOVE RC-X-VALUE(WS-PT, WS-FACTOR-SUB)
002250              TO WS-DESIGN-COL-VALUE
002260     END-IF.
002270 160-EXIT.
002280     EXIT.
002290
002300****** GAUSS-JORDAN ELIMINATION OVER THE AUGMENTED [A|B] SYSTEM -
002310****** MATRIX IS AT MOST 4 BY 4 (INTERCEPT PLUS 3 FACTORS).  A
002320****** ZERO PIVOT MEANS A SINGULAR SYSTEM - FAIL BACK TO PREDENG.
002330 200-SOLVE-GAUSS-JORDAN.
002340     MOVE "200-SOLVE-GAUSS-JORDAN" TO PARA-NAME.
002350     PERFORM 210-ELIMINATE-ROW THRU 210-EXIT
002360             VARYING WS-ROW FROM 1 BY 1
002370             UNTIL WS-ROW > WS-SIZE OR RC-RETURN-CODE NOT = ZERO.
002380 200-EXIT.
002390     EXIT.
002400
002410 210-ELIMINATE-ROW.
002420     MOVE WS-A-VALUE(WS-ROW, WS-ROW) TO WS-PIVOT-VALUE.
002430     IF WS-PIVOT-VALUE = ZERO
002440         MOVE +8 TO RC-RETURN-CODE
002450         DISPLAY "REGRCALC - SINGULAR SYSTEM AT ROW " WS-ROW
002460                 UPON CONSOLE
002470         DISPLAY "REGRCALC - A MATRIX TRACE=" WS-A-TRACE
002480                 UPON CONSOLE
002490         DISPLAY "REGRCALC - B VECTOR TRACE=" WS-B-TRACE
002500                 UPON CONSOLE
002510         DISPLAY "REGRCALC - X MATRIX TRACE=" RC-X-TRACE(1:40)
002520                 UPON CONSOLE
002530         GO TO 210-EXIT.
002540
002550     PERFORM 220-NORMALIZE-CELL THRU 220-EXIT
002560             VARYING WS-COL FROM 1 BY 1 UNTIL WS-COL > WS-SIZE.
002570     COMPUTE WS-B-VALUE(WS-ROW) =
002580             WS-B-VALUE(WS-ROW) / WS-PIVOT-VALUE.
002590
002600     PERFORM 230-ELIMINATE-OTHER-ROW THRU 230-EXIT
002610             VARYING WS-ELIM-ROW FROM 1 BY 1
002620             UNTIL WS-ELIM-ROW > WS-SIZE.
002630 210-EXIT.
002640     EXIT.
002650
002660 220-NORMALIZE-CELL.
002670     COMPUTE WS-A-VALUE(WS-ROW, WS-COL) =
002680             WS-A-VALUE(WS-ROW, WS-COL) / WS-PIVOT-VALUE.
002690 220-EXIT.
002700     EXIT.
002710
002720 230-ELIMINATE-OTHER-ROW.
002730     IF WS-ELIM-ROW = WS-ROW
002740         GO TO 230-EXIT.
002750     MOVE WS-A-VALUE(WS-ELIM-ROW, WS-ROW) TO WS-ELIM-FACTOR.
002760     PERFORM 240-ELIMINATE-CELL THRU 240-EXIT
002770             VARYING WS-COL FROM 1 BY 1 UNTIL WS-COL > WS-SIZE.
002780     COMPUTE WS-B-VALUE(WS-ELIM-ROW) =
002790             WS-B-VALUE(WS-ELIM-ROW) -
002800             (WS-ELIM-FACTOR * WS-B-VALUE(WS-ROW)).
002810 230-EXIT.
002820     EXIT.
002830
002840 240-ELIMINATE-CELL.
002850     COMPUTE WS-A-VALUE(WS-ELIM-ROW, WS-COL) =
002860             WS-A-VALUE(WS-ELIM-ROW, WS-COL) -
002870             (WS-ELIM-FACTOR * WS-A-VALUE(WS-ROW, WS-COL)).
002880 240-EXIT.
002890     EXIT.
002900
002910****** WS-B-VECTOR NOW HOLDS BETA - ROW 1 IS THE INTERCEPT, ROWS
002920****** 2-4 ARE THE FACTOR COEFFICIENTS.
002930 300-SPLIT-BETA.
002940     MOVE "300-SPLIT-BETA" TO PARA-NAME.
002950     MOVE WS-B-VALUE(1) TO RC-INTERCEPT.
002960     PERFORM 310-SPLIT-ONE-COEF THRU 310-EXIT
002970             VARYING WS-FACTOR-SUB FROM 1 BY 1
002980             UNTIL WS-FACTOR-SUB > RC-NBR-FACTORS.
002990 300-EXIT.
003000     EXIT.
003010
003020 310-SPLIT-ONE-COEF.
003030     COMPUTE WS-ROW = WS-FACTOR-SUB + 1.
003040     MOVE WS-B-VALUE(WS-ROW) TO RC-COEF-VALUE(WS-FACTOR-SUB).
003050 310-EXIT.
003060     EXIT.
003070
003080****** R SQUARED = 1 - SSRES/SSTOT, MSE = SSRES/N, RMSE = SQUARE
003090****** ROOT OF MSE (BY NEWTON-RAPHSON - SEE 900-NEWTON-SQRT).
003100 400-COMPUTE-FIT-STATS.
003110     MOVE "400-COMPUTE-FIT-STATS" TO PARA-NAME.
003120     MOVE ZERO TO WS-Y-SUM.
003130     MOVE ZERO TO WS-SS-RES.
003140     PERFORM 410-ACCUM-RESIDUAL THRU 410-EXIT
003150             VARYING WS-PT FROM 1 BY 1
003160             UNTIL WS-PT > RC-NBR-POINTS.
003170
003180     COMPUTE WS-Y-BAR = WS-Y-SUM / RC-NBR-POINTS.
003190     MOVE ZERO TO WS-SS-TOT.
003200     PERFORM 420-ACCUM-TOTAL THRU 420-EXIT
003210             VARYING WS-PT FROM 1 BY 1
003220             UNTIL WS-PT > RC-NBR-POINTS.
003230
003240     IF WS-SS-TOT = ZERO
003250         MOVE ZERO TO RC-R-SQUARED
003260     ELSE
003270         COMPUTE RC-R-SQUARED = 1 - (WS-SS-RES / WS-SS-TOT)
003280     END-IF.
003290
003300     COMPUTE RC-MSE = WS-SS-RES / RC-NBR-POINTS.
003310     MOVE RC-MSE TO WS-SQRT-INPUT.
003320     PERFORM 900-NEWTON-SQRT THRU 900-EXIT.
003330     MOVE WS-SQRT-GUESS TO RC-RMSE.
003340 400-EXIT.
003350     EXIT.
003360
003370 410-ACCUM-RESIDUAL.
003380     ADD RC-Y-VALUE(WS-PT) TO WS-Y-SUM.
003390     MOVE RC-INTERCEPT TO WS-Y-HAT.
003400     PERFORM 415-ADD-FACTOR-TERM THRU 415-EXIT
003410             VARYING WS-FACTOR-SUB FROM 1 BY 1
003420             UNTIL WS-FACTOR-SUB > RC-NBR-FACTORS.
003430     COMPUTE WS-DIFF = RC-Y-VALUE(WS-PT) - WS-Y-HAT.
003440     COMPUTE WS-SS-RES = WS-SS-RES + (WS-DIFF * WS-DIFF).
003450 410-EXIT.
003460     EXIT.
003470
003480 415-ADD-FACTOR-TERM.
003490     COMPUTE WS-Y-HAT = WS-Y-HAT +
003500             (RC-COEF-VALUE(WS-FACTOR-SUB) *
003510              RC-X-VALUE(WS-PT, WS-FACTOR-SUB)).
003520 415-EXIT.
003530     EXIT.
003540
003550 420-ACCUM-TOTAL.
003560     COMPUTE WS-DIFF = RC-Y-VALUE(WS-PT) - WS-Y-BAR.
003570     COMPUTE WS-SS-TOT = WS-SS-TOT + (WS-DIFF * WS-DIFF).
003580 420-EXIT.
003590     EXIT.
003600
003610****** NEWTON-RAPHSON SQUARE ROOT - 20 FIXED ITERATIONS IS MORE
003620****** THAN ENOUGH PRECISION FOR A FOUR-DECIMAL RESULT.
003630 900-NEWTON-SQRT.
003640     MOVE "900-NEWTON-SQRT" TO PARA-NAME.
003650     IF WS-SQRT-INPUT NOT > ZERO
003660         MOVE ZERO TO WS-SQRT-GUESS
003670         GO TO 900-EXIT.
003680     MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS.
003690     PERFORM 910-NEWTON-STEP THRU 910-EXIT
003700             VARYING WS-SQRT-ITER FROM 1 BY 1
003710             UNTIL WS-SQRT-ITER > 20.
003720 900-EXIT.
003730     EXIT.
003740
003750 910-NEWTON-STEP.
003760     MOVE WS-SQRT-GUESS TO WS-SQRT-PREV.
003770     COMPUTE WS-SQRT-GUESS ROUNDED =
003780             (WS-SQRT-PREV + (WS-SQRT-INPUT / WS-SQRT-PREV)) / 2.
003790 910-EXIT.
003800     EXIT.
