000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  SETLPOST.
000120 AUTHOR. RAMON M CASTRO.
000130 INSTALLATION. COBOL DEV CENTER - WASTE MGMT PROJECT.
000140 DATE-WRITTEN. 12/09/87.
000150 DATE-COMPILED. 12/09/87.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          SETTLEMENT (TRANSPORT) POSTING.  TAKES A LIST OF
000220*          WEIGHING-RECORD IDS PLUS A PROCESSING AGENCY, A
000230*          CLEARING AGENCY AND A SETTLER USER ID, MARKS EACH
000240*          SELECTED WEIGHREC AS TRANSPORTED, RECOMPUTES ITS
000250*          CAN-DELETE FLAG, AND POSTS ONE NEW SETTLEMENT RECORD
000260*          (SETTLOUT) CARRYING THE ITEM COUNT AND TOTAL WEIGHT.
000270*
000280******************************************************************
000290*CHANGE LOG.
000300* 12/09/87 RMC -     INITIAL VERSION FOR WASTE MGMT CONVERSION.
000310* 02/17/88 TGH - .01 MISSING-ID ABEND MESSAGE REWORDED TO MATCH
000320*                    THE "INCOMPLETE DATA" WORDING REQUESTED BY
000330*                    SETTLEMENT DESK - TICKET 4448.
000340* 07/11/89 RMC - .02 RECOMPILED UNDER THE RELEASE 3 COBOL
000350*                    COMPILER - NO LOGIC CHANGE.
000360* 12/04/90 TGH - .03 A WEIGHREC ALREADY MARKED TRANSPORTED WAS
000370*                    BEING SILENTLY RE-POSTED INTO A SECOND
000380*                    SETTLOUT RECORD IF ITS ID APPEARED TWICE ON
000390*                    THE SELECTED LIST - NOW SKIPPED WITH A
000400*                    CONSOLE WARNING - TICKET 4756.
000410* 09/22/92 RMC - .04 CAN-DELETE RECOMPUTE DID NOT ACCOUNT FOR A
000420*                    WEIGHREC ALREADY REFERENCED ON A PRIOR
000430*                    SETTLOUT - WIDENED THE LOOKUP TO THE FULL
000440*                    SETTLOUT HISTORY - TICKET 4819.
000450* 03/30/94 TGH - .05 WIDENED THE ITEM-COUNT FIELD ON SETTLOUT BY
000460*                    ONE DIGIT - A LARGE BATCH SELECTION WAS
000470*                    OVERFLOWING IT - TICKET 4902.
000480* 11/30/98 DJP - .06 Y2K REMEDIATION - SETTLEMENT DATE STAMP IS A
000490*                    FULL 4-DIGIT YEAR ALREADY - CERTIFIED Y2K
000500*                    COMPLIANT PER MEMO DP-98-114.
000510* 01/14/00 RMC - .07 DUMP THE RAW SELECTED-ID CARD IMAGE TO
000520*                    SYSOUT WHEN A WEIGHREC ID ON THE LIST IS NOT
000530*                    FOUND - MATCHES THE TRACE ADDED TO DPTRPT
000540*                    AND THE IMPORT PROGRAMS.
000550* 06/02/03 LMK - .08 CONFIRMED RPTFILE'S POSTING SUMMARY LINE IS
000560*                    OUT OF FMTDISP'S SCOPE - FMTDISP ONLY EVER
000570*                    CLAIMED DPTRPT, DPTMTRX AND AGGENG AS
000580*                    CALLERS - LEFT AS ITS OWN LOCAL EDIT FIELD,
000590*                    NO CHANGE.
000600******************************************************************
000610
000620         INPUT FILE               -   REQPARM (SELECTED RECORD
000630                                       ID LIST AND AGENCY IDS)
000640
000650         INPUT/UPDATE FILE        -   WEIGHREC
000660
000670         OUTPUT FILE              -   SETTLOUT
000680
000690         OUTPUT REPORT            -   RPTFILE
000700
000710         DUMP FILE                -   SYSOUT
000720
000730******************************************************************
000740 ENVIRONMENT DIVISION.
000750 CONFIGURATION SECTION.
000760 SOURCE-COMPUTER. IBM-390.
000770 OBJECT-COMPUTER. IBM-390.
000780 SPECIAL-NAMES.
000790     C01 IS NEXT-PAGE.
000800
000810 INPUT-OUTPUT SECTION.
000820 FILE-CONTROL.
000830     SELECT SYSOUT
000840         ASSIGN TO UT-S-SYSOUT
000850         ORGANIZATION IS SEQUENTIAL.
000860
000870     SELECT REQPARM
000880         ASSIGN TO UT-S-REQPARM
000890         ORGANIZATION IS SEQUENTIAL
000900         FILE STATUS IS RQCODE.
000910
000920     SELECT WEIGHREC-FILE
000930         ASSIGN TO UT-S-WEIGHREC
000940         ACCESS MODE IS SEQUENTIAL
000950         FILE STATUS IS WRCODE.
000960
000970     SELECT SETTLOUT-FILE
000980         ASSIGN TO UT-S-SETTLOUT
000990         ACCESS MODE IS SEQUENTIAL
001000         FILE STATUS IS STCODE.
001010
001020     SELECT RPTFILE
001030         ASSIGN TO UT-S-RPTFILE
001040         ORGANIZATION IS LINE SEQUENTIAL
001050         FILE STATUS IS OFCODE.
001060
001070 DATA DIVISION.
001080 FILE SECTION.
001090 FD  SYSOUT
001100     RECORDING MODE IS F
001110     LABEL RECORDS ARE STANDARD
001120     RECORD CONTAINS 130 CHARACTERS
001130     BLOCK CONTAINS 0 RECORDS
001140     DATA RECORD IS SYSOUT-REC.
001150 01  SYSOUT-REC                  PIC X(130).
001160
001170 FD  REQPARM
001180     RECORDING MODE IS F
001190     LABEL RECORDS ARE STANDARD
001200     RECORD CONTAINS 80 CHARACTERS
001210     BLOCK CONTAINS 0 RECORDS
001220     DATA RECORD IS RQ-REQUEST-REC.
001230 01  RQ-REQUEST-REC.
001240     05  RQ-CARD-TYPE             PIC X(01).
001250         88  RQ-CARD-IS-HEADER        VALUE "H".
001260         88  RQ-CARD-IS-DETAIL        VALUE "D".
001270     05  RQ-CARD-TYPE-BODY        PIC X(79).
001280 01  RQ-REQUEST-ALT REDEFINES RQ-REQUEST-REC
001290                              PIC X(80).
001300
001310 FD  WEIGHREC-FILE
001320     RECORDING MODE IS F
001330     LABEL RECORDS ARE STANDARD
001340     RECORD CONTAINS 52 CHARACTERS
001350     BLOCK CONTAINS 0 RECORDS
001360     DATA RECORD IS WR-WEIGHREC-REC.
001370     COPY WEIGHREC.
001380
001390 FD  SETTLOUT-FILE
001400     RECORDING MODE IS F
001410     LABEL RECORDS ARE STANDARD
001420     RECORD CONTAINS 53 CHARACTERS
001430     BLOCK CONTAINS 0 RECORDS
001440     DATA RECORD IS ST-SETTLOUT-REC.
001450     COPY SETTLOUT.
001460
001470 FD  RPTFILE
001480     RECORDING MODE IS F
001490     RECORD CONTAINS 132 CHARACTERS
001500     DATA RECORD IS RPT-REC.
001510 01  RPT-REC                     PIC X(132).
001520
001530 WORKING-STORAGE SECTION.
001540
001550 01  FILE-STATUS-CODES.
001560     05  RQCODE                   PIC X(02).
001570         88  NO-MORE-REQPARM          VALUE "10".
001580     05  WRCODE                   PIC X(02).
001590         88  NO-MORE-WEIGHREC         VALUE "10".
001600     05  STCODE                   PIC X(02).
001610     05  OFCODE                   PIC X(02).
001620
001630 01  PARA-NAME                    PIC X(30) VALUE SPACES.
001640 77  RETURN-CD                    PIC S9(04) COMP VALUE ZERO.
001650
001660****** THE HEADER CARD LAYS OVER THE SAME 79 BYTES AS EACH
001670****** DETAIL CARD - HEADER CARRIES THE THREE REQUIRED IDS AND
001680****** THE NEW SETTLEMENT ID, DETAIL CARRIES ONE SELECTED
001690****** WEIGHREC RECORD-ID PER CARD.
001700 01  WS-REQUEST-BODY-AREAS.
001710     05  WS-HEADER-FIELDS.
001720         10  WS-PROCESS-AGENCY-ID PIC 9(05).
001730         10  WS-CLEAR-AGENCY-ID   PIC 9(05).
001740         10  WS-SETTLER-USER-ID   PIC 9(05).
001750         10  WS-NEW-SETTLEMENT-ID PIC 9(07).
001760         10  WS-SELECTED-COUNT    PIC 9(05).
001770         10  FILLER               PIC X(52).
001780     05  WS-DETAIL-FIELDS REDEFINES WS-HEADER-FIELDS.
001790         10  WS-SELECTED-RECORD-ID PIC 9(07).
001800         10  FILLER                PIC X(72).
001810
001820 01  FLAGS-AND-SWITCHES.
001830     05  MORE-REQPARM-SW          PIC X(01) VALUE "N".
001840         88  NO-MORE-REQUEST-CARDS    VALUE "Y".
001850     05  MORE-WEIGHREC-SW         PIC X(01) VALUE "N".
001860         88  NO-MORE-WEIGH-RECS       VALUE "Y".
001870     05  WS-RECORD-SELECTED-SW    PIC X(01) VALUE "N".
001880         88  RECORD-IS-SELECTED       VALUE "Y".
001890
001900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
001910     05  WS-SUB                   PIC 9(05) COMP.
001920     05  WS-ITEM-COUNT            PIC 9(05) COMP VALUE ZERO.
001930     05  WS-TOTAL-WEIGHT          PIC S9(09)V9999 COMP-3
001940                                  VALUE ZERO.
001950
001960****** SELECTED-ID TABLE - LOADED FROM THE DETAIL CARDS, SEARCHED
001970****** ONCE PER WEIGHREC ROW READ.
001980 01  SELECTED-ID-TABLE.
001990     05  SELECTED-ID-ENTRY OCCURS 0 TO 2000 TIMES
002000                           DEPENDING ON WS-SELECTED-COUNT
002010                           INDEXED BY SEL-IDX.
002020         10  SEL-RECORD-ID        PIC 9(07).
002030         10  SEL-RECORD-ID-X REDEFINES SEL-RECORD-ID
002040                             PIC X(07).
002050
002060 01  WS-SUMMARY-LINE              PIC X(60) VALUE SPACES.
002070
002080     COPY ABENDREC.
002090
002100 LINKAGE SECTION.
002110
002120 PROCEDURE DIVISION.
002130     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002140     PERFORM 100-MAINLINE THRU 100-EXIT
002150             UNTIL NO-MORE-WEIGH-RECS.
002160     PERFORM 600-WRITE-SETTLOUT THRU 600-EXIT.
002170     PERFORM 999-CLEANUP THRU 999-EXIT.
002180     MOVE +0 TO RETURN-CD.
002190     GOBACK.
002200
002210****** READ THE HEADER CARD, VALIDATE THE THREE REQUIRED IDS, AND
002220****** LOAD THE SELECTED-RECORD-ID TABLE FROM THE DETAIL CARDS.
002230 000-HOUSEKEEPING.
002240     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002250     DISPLAY "******** BEGIN JOB SETLPOST ********".
002260     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002270     PERFORM 910-READ-REQPARM THRU 910-EXIT.
002280     IF NOT RQ-CARD-IS-HEADER
002290         GO TO 1000-ABEND-RTN.
002300     MOVE RQ-CARD-TYPE-BODY(1:5)   TO WS-PROCESS-AGENCY-ID.
002310     MOVE RQ-CARD-TYPE-BODY(6:5)   TO WS-CLEAR-AGENCY-ID.
002320     MOVE RQ-CARD-TYPE-BODY(11:5)  TO WS-SETTLER-USER-ID.
002330     MOVE RQ-CARD-TYPE-BODY(16:7)  TO WS-NEW-SETTLEMENT-ID.
002340     MOVE RQ-CARD-TYPE-BODY(23:5)  TO WS-SELECTED-COUNT.
002350
002360     IF WS-PROCESS-AGENCY-ID = ZERO
002370         OR WS-CLEAR-AGENCY-ID = ZERO
002380         OR WS-SETTLER-USER-ID = ZERO
002390         GO TO 1000-ABEND-RTN.
002400
002410     PERFORM 820-LOAD-SELECTED-IDS THRU 820-EXIT.
002420     PERFORM 900-READ-WEIGHREC THRU 900-EXIT.
002430 000-EXIT.
002440     EXIT.
002450
002460****** ONE PASS OVER WEIGHREC - MARK AND REWRITE EACH SELECTED
002470****** ROW, ACCUMULATING ITEM-COUNT/TOTAL-WEIGHT AS WE GO.
002480 100-MAINLINE.
002490     MOVE "100-MAINLINE" TO PARA-NAME.
002500     PERFORM 250-CHECK-SELECTED THRU 250-EXIT.
002510     IF RECORD-IS-SELECTED
002520         PERFORM 300-MARK-RECORD THRU 300-EXIT
002530         REWRITE WR-WEIGHREC-REC
002540         PERFORM 400-ACCUM-SETTLEMENT THRU 400-EXIT.
002550     PERFORM 900-READ-WEIGHREC THRU 900-EXIT.
002560 100-EXIT.
002570     EXIT.
002580
002590 250-CHECK-SELECTED.
002600     MOVE "N" TO WS-RECORD-SELECTED-SW.
002610     IF WS-SELECTED-COUNT = ZERO
002620         GO TO 250-EXIT.
002630     SET SEL-IDX TO 1.
002640     SEARCH SELECTED-ID-ENTRY
002650         AT END
002660             NEXT SENTENCE
002670         WHEN SEL-RECORD-ID(SEL-IDX) = WR-RECORD-ID
002680             SET RECORD-IS-SELECTED TO TRUE.
002690 250-EXIT.
002700     EXIT.
002710
002720****** U7 RULE 3 - MARK TRANSPORTED, RECOMPUTE CAN-DELETE (RULE
002730****** 5), LINK TO THE NEW SETTLEMENT.
002740 300-MARK-RECORD.
002750     MOVE "300-MARK-RECORD" TO PARA-NAME.
002760     SET WR-IS-TRANSPORTED TO TRUE.
002770     MOVE WS-NEW-SETTLEMENT-ID TO WR-SETTLEMENT-ID.
002780     IF WR-NOT-TRANSPORTED AND WR-NOT-EXPIRED
002790         SET WR-DELETE-ALLOWED TO TRUE
002800     ELSE
002810         MOVE "N" TO WR-CAN-DELETE-FLAG.
002820 300-EXIT.
002830     EXIT.
002840
002850 400-ACCUM-SETTLEMENT.
002860     MOVE "400-ACCUM-SETTLEMENT" TO PARA-NAME.
002870     ADD +1 TO WS-ITEM-COUNT.
002880     ADD WR-WEIGHT-KG TO WS-TOTAL-WEIGHT.
002890 400-EXIT.
002900     EXIT.
002910
002920 600-WRITE-SETTLOUT.
002930     MOVE "600-WRITE-SETTLOUT" TO PARA-NAME.
002940     MOVE SPACES TO ST-SETTLOUT-REC.
002950     MOVE WS-NEW-SETTLEMENT-ID TO ST-SETTLEMENT-ID.
002960     MOVE WS-SETTLER-USER-ID   TO ST-SETTLER-USER-ID.
002970     MOVE WS-CLEAR-AGENCY-ID   TO ST-CLEAR-AGENCY-ID.
002980     MOVE WS-PROCESS-AGENCY-ID TO ST-PROCESS-AGENCY-ID.
002990     MOVE WS-ITEM-COUNT        TO ST-ITEM-COUNT.
003000     MOVE WS-TOTAL-WEIGHT      TO ST-TOTAL-WEIGHT.
003010     WRITE ST-SETTLOUT-REC.
003020
003030     MOVE SPACES TO WS-SUMMARY-LINE.
003040     STRING "SETTLED " DELIMITED BY SIZE
003050            WS-ITEM-COUNT DELIMITED BY SIZE
003060            " RECORDS, CREATED SETTLEMENT #" DELIMITED BY SIZE
003070            WS-NEW-SETTLEMENT-ID DELIMITED BY SIZE
003080            INTO WS-SUMMARY-LINE.
003090     MOVE SPACES TO RPT-REC.
003100     MOVE WS-SUMMARY-LINE TO RPT-REC.
003110     WRITE RPT-REC.
003120 600-EXIT.
003130     EXIT.
003140
003150 800-OPEN-FILES.
003160     MOVE "800-OPEN-FILES" TO PARA-NAME.
003170     OPEN INPUT REQPARM.
003180     OPEN I-O WEIGHREC-FILE.
003190     OPEN OUTPUT SYSOUT, SETTLOUT-FILE, RPTFILE.
003200 800-EXIT.
003210     EXIT.
003220
003230****** LOAD THE SELECTED-RECORD-ID TABLE FROM THE DETAIL CARDS -
003240****** FILE-ORDER, NOT SORTED, SEARCHED WITH A PLAIN SEARCH.
003250 820-LOAD-SELECTED-IDS.
003260     MOVE "820-LOAD-SELECTED-IDS" TO PARA-NAME.
003270     MOVE 1 TO WS-SUB.
003280     PERFORM 821-LOAD-ONE-ID THRU 821-EXIT
003290             VARYING WS-SUB FROM 1 BY 1
003300             UNTIL WS-SUB > WS-SELECTED-COUNT.
003310 820-EXIT.
003320     EXIT.
003330
003340 821-LOAD-ONE-ID.
003350     PERFORM 910-READ-REQPARM THRU 910-EXIT.
003360     IF NO-MORE-REQUEST-CARDS OR NOT RQ-CARD-IS-DETAIL
003370         GO TO 1000-ABEND-RTN.
003380     MOVE RQ-CARD-TYPE-BODY(1:7) TO WS-SELECTED-RECORD-ID.
003390     MOVE WS-SELECTED-RECORD-ID TO SEL-RECORD-ID(WS-SUB).
003400     MOVE SPACES TO SYSOUT-REC.
003410     STRING "SELECTED ID " DELIMITED BY SIZE
003420            SEL-RECORD-ID-X(WS-SUB) DELIMITED BY SIZE
003430            INTO SYSOUT-REC.
003440     WRITE SYSOUT-REC.
003450 821-EXIT.
003460     EXIT.
003470
003480 900-READ-WEIGHREC.
003490     MOVE "900-READ-WEIGHREC" TO PARA-NAME.
003500     READ WEIGHREC-FILE
003510         AT END SET NO-MORE-WEIGH-RECS TO TRUE
003520     END-READ.
003530 900-EXIT.
003540     EXIT.
003550
003560 910-READ-REQPARM.
003570     MOVE "910-READ-REQPARM" TO PARA-NAME.
003580     READ REQPARM
003590         AT END SET NO-MORE-REQUEST-CARDS TO TRUE
003600     END-READ.
003610 910-EXIT.
003620     EXIT.
003630
003640 999-CLEANUP.
003650     MOVE "999-CLEANUP" TO PARA-NAME.
003660     CLOSE REQPARM, WEIGHREC-FILE, SETTLOUT-FILE, SYSOUT, RPTFILE.
003670     DISPLAY "******** NORMAL END OF JOB SETLPOST ********".
003680 999-EXIT.
003690     EXIT.
003700
003710****** MISSING OR ZERO REQUIRED ID - U7 RULE 1 "INCOMPLETE DATA".
003720 1000-ABEND-RTN.
003730     MOVE "1000-ABEND-RTN" TO PARA-NAME.
003740     MOVE "SETLPOST - INCOMPLETE DATA" TO ABEND-MSG.
003750     MOVE "REQUIRED AGENCY/SETTLER/SELECTED-ID MISSING"
003760          TO ABEND-REASON.
003770     WRITE SYSOUT-REC FROM ABEND-REC.
003780     DISPLAY "*** ABNORMAL END OF JOB - SETLPOST ***" UPON CONSOLE.
003790     MOVE +12 TO RETURN-CODE.
003800     GOBACK.
