000100******************************************************************
000110*                                                                *
000120*   WTYPMAST  -  WASTE-TYPE MASTER RECORD                       *
000130*                                                                *
000140*   KEY .......... WT-WASTE-TYPE-ID (UNIQUE)                     *
000150*   WT-UNIT ....... "metric_ton" OR "kilogram" - CONTROLS        *
000160*                   WHICH WAY UNITCONV SCALES THE AMOUNT.        *
000170*                                                                *
000180******************************************************************
000190* 11/16/25 TGH - CREATED FOR WASTE MGMT CONVERSION PROJECT.      *
000200******************************************************************
000210 01  WT-WTYPMAST-REC.
000220     05  WT-WASTE-TYPE-ID        PIC 9(05).
000230     05  WT-WASTE-TYPE-NAME      PIC X(60).
000240     05  WT-UNIT                 PIC X(12).
000250         88  WT-UNIT-IS-TON          VALUE "metric_ton  ".
000260         88  WT-UNIT-IS-KG           VALUE "kilogram    ".
000270     05  WT-ACTIVE-FLAG          PIC X(01).
000280         88  WT-TYPE-ACTIVE          VALUE "Y".
000290         88  WT-TYPE-INACTIVE        VALUE "N".
000300     05  FILLER                  PIC X(20).
