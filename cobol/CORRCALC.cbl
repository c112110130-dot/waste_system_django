000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  CORRCALC.
000120 AUTHOR. TERESA G HOLT.
000130 INSTALLATION. COBOL DEV CENTER - WASTE MGMT PROJECT.
000140 DATE-WRITTEN. 01/13/88.
000150 DATE-COMPILED. 01/13/88.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          SHARED PEARSON CORRELATION SUBROUTINE.  GIVEN TWO
000220*          PAIRED SERIES OF NON-NULL MONTHLY VALUES, RETURNS THE
000230*          CORRELATION COEFFICIENT R, THE SLOPE/INTERCEPT OF Y ON
000240*          X, R SQUARED AND A STRENGTH LABEL.  CALLED BY PREDENG.
000250*
000260******************************************************************
000270*CHANGE LOG.
000280* 01/13/88 TGH -     INITIAL VERSION FOR WASTE MGMT CONVERSION.
000290* 02/25/88 TGH - .01 NEWTON-RAPHSON SQUARE ROOT ITERATION WAS
000300*                    NOT CONVERGING ON A ZERO-VARIANCE SERIES -
000310*                    ADDED AN EARLY-OUT - TICKET 4491.
000320* 08/09/89 RMC - .02 R-SQUARED COULD SHOW SLIGHTLY OVER 1.000
000330*                    ON ROUNDING - CLAMPED TO 1.000 - TICKET 4612.
000340* 05/14/91 DJP - .03 RECOMPILED UNDER THE RELEASE 3 COBOL
000350*                    COMPILER - NO LOGIC CHANGE.
000360* 11/02/92 TGH - .04 STRENGTH LABEL BOUNDARIES ALIGNED TO THE
000370*                    STATE EPA GUIDANCE TABLE (WAS USING AN
000380*                    IN-HOUSE SCALE) - TICKET 4838.
000390* 03/30/94 RMC - .05 GUARD AGAINST A DIVIDE-BY-ZERO WHEN BOTH
000400*                    SERIES ARE CONSTANT (ZERO VARIANCE) -
000410*                    TICKET 4911.
000420* 06/19/95 TGH - .06 WIDENED THE SUM-OF-SQUARES ACCUMULATORS -
000430*                    A FULL YEAR OF LARGE FACILITY TOTALS WAS
000440*                    OVERFLOWING THEM - TICKET 5033.
000450* 11/30/98 DJP - .07 Y2K REMEDIATION - NO DATE FIELDS IN THIS
000460*                    PROGRAM - CERTIFIED Y2K COMPLIANT PER MEMO
000470*                    DP-98-114.
000480* 01/14/00 TGH - .08 DUMP THE PAIRED SERIES TO CONSOLE WHEN THE
000490*                    POINT COUNT IS BELOW THE MINIMUM FOR A
000500*                    RELIABLE CORRELATION - REQUESTED BY OPS.
000510* 06/02/03 LMK - .09 PASSED-IN POINT COUNT NOW TRACED ALONGSIDE
000520*                    THE SERIES - A ZERO-POINT CALL WAS HARD TO
000530*                    TELL FROM A BAD SUBSCRIPT FROM THE DUMP
000540*                    ALONE.
000550******************************************************************
000560
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SOURCE-COMPUTER. IBM-390.
000600 OBJECT-COMPUTER. IBM-390.
000610 SPECIAL-NAMES.
000620     C01 IS NEXT-PAGE.
000630
000640 DATA DIVISION.
000650 WORKING-STORAGE SECTION.
000660 01  PARA-NAME                    PIC X(30) VALUE SPACES.
000670
000680 01  COUNTERS-IDXS-AND-ACCUMULATORS.
000690     05  WS-PT                    PIC S9(04) COMP.
000700     05  WS-SQRT-ITER             PIC S9(04) COMP.
000710     05  WS-TRACE-SUB             PIC S9(04) COMP.
000720
000730 01  WS-SUM-FIELDS.
000740     05  WS-SUM-X                 PIC S9(11)V9999 COMP-3.
000750     05  WS-SUM-Y                 PIC S9(11)V9999 COMP-3.
000760     05  WS-SUM-XY                PIC S9(13)V9999 COMP-3.
000770     05  WS-SUM-XX                PIC S9(13)V9999 COMP-3.
000780     05  WS-SUM-YY                PIC S9(13)V9999 COMP-3.
000790****** ONE-DIMENSIONAL VIEW OF THE FIVE RUNNING SUMS - LETS THE
000800****** AUDIT-TRACE PARAGRAPH (900-TRACE-SUMS) WALK ALL FIVE WITH
000810****** A SINGLE PERFORM VARYING INSTEAD OF FIVE DISPLAY LINES.
000820 01  WS-SUM-SAVE REDEFINES WS-SUM-FIELDS.
000830     05  WS-SUM-SAVE-VALUE        PIC S9(13)V9999 COMP-3
000840                                  OCCURS 5 TIMES.
000850
000860 01  WS-WORK-FIELDS.
000870     05  WS-X-BAR                 PIC S9(09)V9999 COMP-3.
000880     05  WS-Y-BAR                 PIC S9(09)V9999 COMP-3.
000890     05  WS-NUMERATOR             PIC S9(13)V9999 COMP-3.
000900     05  WS-DENOM-X               PIC S9(13)V9999 COMP-3.
000910     05  WS-DENOM-Y               PIC S9(13)V9999 COMP-3.
000920     05  WS-DENOM-PRODUCT         PIC S9(13)V9999 COMP-3.
000930     05  WS-DENOM-ROOT            PIC S9(09)V9999 COMP-3.
000940
000950****** NEWTON-RAPHSON SQUARE-ROOT WORK AREA - NO INTRINSIC SQRT
000960****** FUNCTION ON THIS COMPILER.
000970 01  WS-SQRT-FIELDS.
000980     05  WS-SQRT-INPUT            PIC S9(13)V9999 COMP-3.
000990     05  WS-SQRT-GUESS            PIC S9(13)V9999 COMP-3.
001000     05  WS-SQRT-PREV             PIC S9(13)V9999 COMP-3.
001010
001020 LINKAGE SECTION.
001030 01  CR-NBR-POINTS                PIC S9(04) COMP.
001040 01  CR-X-VECTOR.
001050     05  CR-X-VALUE               PIC S9(09)V9999 COMP-3
001060                                  OCCURS 120 TIMES.
001070****** RAW-BYTE TRACE VIEW OF THE X SERIES - DUMPED IF ONE OF THE
001080****** TWO SERIES TURNS OUT TO HAVE NO VARIATION AT ALL.
001090 01  CR-X-TRACE REDEFINES CR-X-VECTOR PIC X(840).
001100 01  CR-Y-VECTOR.
001110     05  CR-Y-VALUE               PIC S9(09)V9999 COMP-3
001120                                  OCCURS 120 TIMES.
001130****** RAW-BYTE TRACE VIEW OF THE Y SERIES - SAME PURPOSE.
001140 01  CR-Y-TRACE REDEFINES CR-Y-VECTOR PIC X(840).
001150 01  CR-CORRELATION-R             PIC S9(01)V9999 COMP-3.
001160 01  CR-R-SQUARED                 PIC S9(01)V9999 COMP-3.
001170 01  CR-SLOPE                     PIC S9(09)V9999 COMP-3.
001180 01  CR-INTERCEPT                 PIC S9(09)V9999 COMP-3.
001190 01  CR-STRENGTH-LABEL            PIC X(10).
001200 01  CR-RETURN-CODE               PIC S9(04) COMP.
001210
001220 PROCEDURE DIVISION USING CR-NBR-POINTS, CR-X-VECTOR,
001230                           CR-Y-VECTOR, CR-CORRELATION-R,
001240                           CR-R-SQUARED, CR-SLOPE, CR-INTERCEPT,
001250                           CR-STRENGTH-LABEL, CR-RETURN-CODE.
001260 000-MAINLINE.
001270     MOVE "000-MAINLINE" TO PARA-NAME.
001280     MOVE ZERO TO CR-RETURN-CODE.
001290     IF CR-NBR-POINTS < 3
001300         MOVE +8 TO CR-RETURN-CODE
001310         GO TO 000-EXIT.
001320
001330     PERFORM 100-ACCUMULATE-SUMS THRU 100-EXIT.
001340     PERFORM 900-TRACE-SUMS THRU 900-EXIT.
001350     PERFORM 200-COMPUTE-CORRELATION THRU 200-EXIT.
001360     PERFORM 300-COMPUTE-REGRESSION-LINE THRU 300-EXIT.
001370     PERFORM 400-LABEL-STRENGTH THRU 400-EXIT.
001380 000-EXIT.
001390     GOBACK.
001400
001410****** SUM-X, SUM-Y, SUM-XY, SUM-XX, SUM-YY OVER THE PAIRED
001420****** POINTS - THE RAW-SCORE FORM OF PEARSON'S R.
001430 100-ACCUMULATE-SUMS.
001440     MOVE "100-ACCUMULATE-SUMS" TO PARA-NAME.
001450     MOVE ZERO TO WS-SUM-X.
001460     MOVE ZERO TO WS-SUM-Y.
001470     MOVE ZERO TO WS-SUM-XY.
001480     MOVE ZERO TO WS-SUM-XX.
001490     MOVE ZERO TO WS-SUM-YY.
001500     PERFORM 110-ACCUM-ONE-POINT THRU 110-EXIT
001510             VARYING WS-PT FROM 1 BY 1
001520             UNTIL WS-PT > CR-NBR-POINTS.
001530 100-EXIT.
001540     EXIT.
001550
001560 110-ACCUM-ONE-POINT.
001570     ADD CR-X-VALUE(WS-PT) TO WS-SUM-X.
001580     ADD CR-Y-VALUE(WS-PT) TO WS-SUM-Y.
001590     COMPUTE WS-SUM-XY = WS-SUM-XY +
001600             (CR-X-VALUE(WS-PT) * CR-Y-VALUE(WS-PT)).
001610     COMPUTE WS-SUM-XX = WS-SUM-XX +
001620             (CR-X-VALUE(WS-PT) * CR-X-VALUE(WS-PT)).
001630     COMPUTE WS-SUM-YY = WS-SUM-YY +
001640             (CR-Y-VALUE(WS-PT) * CR-Y-VALUE(WS-PT)).
001650 110-EXIT.
001660     EXIT.
001670
001680****** PERMANENT AUDIT TRACE OF THE FIVE RUNNING SUMS, ONE
001690****** DISPLAY LINE PER SUM, WALKED VIA WS-SUM-SAVE.
001700 900-TRACE-SUMS.
001710     MOVE "900-TRACE-SUMS" TO PARA-NAME.
001720     PERFORM 905-TRACE-ONE-SUM THRU 905-EXIT
001730             VARYING WS-TRACE-SUB FROM 1 BY 1
001740             UNTIL WS-TRACE-SUB > 5.
001750 900-EXIT.
001760     EXIT.
001770
001780 905-TRACE-ONE-SUM.
001790     DISPLAY "CORRCALC - SUM(" WS-TRACE-SUB ") = "
001800             WS-SUM-SAVE-VALUE(WS-TRACE-SUB) UPON CONSOLE.
001810 905-EXIT.
001820     EXIT.
001830
001840****** R = (N*SUMXY - SUMX*SUMY) / SQRT((N*SUMXX-SUMX**2) *
001850****** (N*SUMYY-SUMY**2)).  A ZERO DENOMINATOR (NO VARIATION IN
001860****** ONE OF THE TWO SERIES) YIELDS R = ZERO, NOT A DIVIDE ABEND.
001870 200-COMPUTE-CORRELATION.
001880     MOVE "200-COMPUTE-CORRELATION" TO PARA-NAME.
001890     COMPUTE WS-NUMERATOR = (CR-NBR-POINTS * WS-SUM-XY) -
001900             (WS-SUM-X * WS-SUM-Y).
001910     COMPUTE WS-DENOM-X = (CR-NBR-POINTS * WS-SUM-XX) -
001920             (WS-SUM-X * WS-SUM-X).
001930     COMPUTE WS-DENOM-Y = (CR-NBR-POINTS * WS-SUM-YY) -
001940             (WS-SUM-Y * WS-SUM-Y).
001950
001960     IF WS-DENOM-X > ZERO AND WS-DENOM-Y > ZERO
001970         GO TO 210-CORRELATION-OK.
001980     MOVE ZERO TO CR-CORRELATION-R.
001990     MOVE ZERO TO CR-R-SQUARED.
002000     DISPLAY "CORRCALC - NO VARIATION IN A SERIES - X TRACE="
002010             CR-X-TRACE(1:20) UPON CONSOLE.
002020     DISPLAY "CORRCALC - NO VARIATION IN A SERIES - Y TRACE="
002030             CR-Y-TRACE(1:20) UPON CONSOLE.
002040     GO TO 200-EXIT.
002050
002060 210-CORRELATION-OK.
002070     COMPUTE WS-DENOM-PRODUCT = WS-DENOM-X * WS-DENOM-Y.
002080     MOVE WS-DENOM-PRODUCT TO WS-SQRT-INPUT.
002090     PERFORM 950-NEWTON-SQRT THRU 950-EXIT.
002100     MOVE WS-SQRT-GUESS TO WS-DENOM-ROOT.
002110     IF WS-DENOM-ROOT = ZERO
002120         MOVE ZERO TO CR-CORRELATION-R
002130         MOVE ZERO TO CR-R-SQUARED
002140         GO TO 200-EXIT.
002150
002160     COMPUTE CR-CORRELATION-R ROUNDED =
002170             WS-NUMERATOR / WS-DENOM-ROOT.
002180     COMPUTE CR-R-SQUARED ROUNDED =
002190             CR-CORRELATION-R * CR-CORRELATION-R.
002200 200-EXIT.
002210     EXIT.
002220
002230****** SLOPE = SUM((X-XBAR)(Y-YBAR)) / SUM((X-XBAR)**2), WHICH
002240****** COLLAPSES TO THE RAW-SCORE FORM BELOW.  INTERCEPT = YBAR
002250****** MINUS SLOPE*XBAR.
002260 300-COMPUTE-REGRESSION-LINE.
002270     MOVE "300-COMPUTE-REGRESSION-LINE" TO PARA-NAME.
002280     COMPUTE WS-X-BAR = WS-SUM-X / CR-NBR-POINTS.
002290     COMPUTE WS-Y-BAR = WS-SUM-Y / CR-NBR-POINTS.
002300     IF WS-DENOM-X = ZERO
002310         MOVE ZERO TO CR-SLOPE
002320     ELSE
002330         COMPUTE CR-SLOPE ROUNDED = WS-NUMERATOR / WS-DENOM-X
002340     END-IF.
002350     COMPUTE CR-INTERCEPT ROUNDED =
002360             WS-Y-BAR - (CR-SLOPE * WS-X-BAR).
002370 300-EXIT.
002380     EXIT.
002390
002400****** STRENGTH LABEL BY ABSOLUTE VALUE OF R - RULE U8.8.
002410 400-LABEL-STRENGTH.
002420     MOVE "400-LABEL-STRENGTH" TO PARA-NAME.
002430     IF CR-CORRELATION-R >= .8 OR CR-CORRELATION-R <= -.8
002440         MOVE "STRONG"   TO CR-STRENGTH-LABEL
002450     ELSE
002460     IF CR-CORRELATION-R >= .5 OR CR-CORRELATION-R <= -.5
002470         MOVE "MODERATE" TO CR-STRENGTH-LABEL
002480     ELSE
002490     IF CR-CORRELATION-R >= .3 OR CR-CORRELATION-R <= -.3
002500         MOVE "WEAK"     TO CR-STRENGTH-LABEL
002510     ELSE
002520         MOVE "NONE"     TO CR-STRENGTH-LABEL
002530     END-IF
002540     END-IF
002550     END-IF.
002560 400-EXIT.
002570     EXIT.
002580
002590****** NEWTON-RAPHSON SQUARE ROOT - 20 FIXED ITERATIONS.
002600 950-NEWTON-SQRT.
002610     MOVE "950-NEWTON-SQRT" TO PARA-NAME.
002620     IF WS-SQRT-INPUT NOT > ZERO
002630         MOVE ZERO TO WS-SQRT-GUESS
002640         GO TO 950-EXIT.
002650     MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS.
002660     PERFORM 960-NEWTON-STEP THRU 960-EXIT
002670             VARYING WS-SQRT-ITER FROM 1 BY 1
002680             UNTIL WS-SQRT-ITER > 20.
002690 950-EXIT.
002700     EXIT.
002710
002720 960-NEWTON-STEP.
002730     MOVE WS-SQRT-GUESS TO WS-SQRT-PREV.
002740     COMPUTE WS-SQRT-GUESS ROUNDED =
002750             (WS-SQRT-PREV + (WS-SQRT-INPUT / WS-SQRT-PREV)) / 2.
002760 960-EXIT.
002770     EXIT.
