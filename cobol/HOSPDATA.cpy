000100******************************************************************
000110*                                                                *
000120*   HOSPDATA  -  HOSPITAL OPERATIONAL-FACTOR RECORD - ONE ROW    *
000130*                PER MONTH, USED AS PREDICTOR INPUT BY PREDENG   *
000140*                                                                *
000150*   KEY .......... HD-DATE (YYYY-MM, 7 BYTES)                    *
000160*   HD-STAFF-TABLE AND HD-VISIT-TABLE LET PREDENG WALK A         *
000170*   "SELECTED FACTORS" LIST WITHOUT A DIFFERENT PARAGRAPH FOR    *
000180*   EACH ONE.                                                    *
000190*                                                                *
000200******************************************************************
000210* 11/18/25 TGH - CREATED FOR WASTE MGMT CONVERSION PROJECT.      *
000220* 11/26/25 RMC - SPLIT STAFF/VISIT GROUPS OUT SO HD-STAFF-TABLE  *
000230*                AND HD-VISIT-TABLE REDEFINES COULD BE ADDED.    *
000240******************************************************************
000250 01  HD-HOSPDATA-REC.
000260     05  HD-DATE                 PIC X(07).
000270     05  HD-BED-OCCUPANCY-RATE   PIC S9(03)V99.
000280     05  HD-SURGICAL-CASES       PIC S9(07).
000290     05  HD-STAFF-COUNTS.
000300         10  HD-DOCTOR-COUNT     PIC S9(07).
000310         10  HD-NURSE-COUNT      PIC S9(07).
000320         10  HD-STAFF-TOTAL      PIC S9(07).
000330     05  HD-STAFF-TABLE REDEFINES HD-STAFF-COUNTS.
000340         10  HD-STAFF-ENTRY      PIC S9(07) OCCURS 3 TIMES.
000350     05  HD-VISIT-COUNTS.
000360         10  HD-OUTPATIENT-VISITS PIC S9(07).
000370         10  HD-EMERGENCY-VISITS  PIC S9(07).
000380         10  HD-INPATIENT-VISITS  PIC S9(07).
000390     05  HD-VISIT-TABLE REDEFINES HD-VISIT-COUNTS.
000400         10  HD-VISIT-ENTRY      PIC S9(07) OCCURS 3 TIMES.
000410     05  HD-WASTE-TOTAL          PIC S9(09)V99.
000420     05  FILLER                  PIC X(10).
